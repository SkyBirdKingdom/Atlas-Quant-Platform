000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    TRDWIN.
000400 AUTHOR.        H JORDAHL.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  03/11/1989.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    TRADING-WINDOW CALCULATOR.  FOR EACH CONTRACT FIRST SEEN ON
001200*    THE TRADES FILE, DERIVES THE LEGAL TRADING WINDOW FROM THE
001300*    CONTRACT'S DELIVERY-START TIMESTAMP:
001400*        CLOSE  = DELIVERY START MINUS 1 HOUR (UTC)
001500*        OPEN   = 13:00 LOCAL MARKET TIME ON THE CALENDAR DAY
001600*                 BEFORE THE LOCAL DELIVERY DAY, CONVERTED TO UTC
001700*    LOCAL MARKET TIME IS CET (UTC+1) IN WINTER, CEST (UTC+2)
001800*    FROM THE LAST SUNDAY OF MARCH THROUGH THE LAST SUNDAY OF
001900*    OCTOBER.  PRINTS ONE LINE PER CONTRACT SHOWING OPEN, CLOSE
002000*    AND WHETHER THE CONTRACT IS TRADABLE AS OF THE RUN TIME.
002100*
002200*    INPUT.  TRADES     - EXECUTED TRADE FILE (TRADEREC)
002300*    OUTPUT. RPTWIN      - 132 COL TRADING WINDOW LISTING
002400*----------------------------------------------------------------
002500*    CHANGE LOG
002600*----------------------------------------------------------------
002700*    03/11/89 HJ  0000  INITIAL VERSION FOR NORD DESK CUTOVER.
002800*    09/14/89 HJ  0031  CORRECTED DST BOUNDARY - USED FIXED
002900*                       04/01-10/01 SWITCH, CUSTOMER WANTS THE
003000*                       ACTUAL LAST-SUNDAY RULE.
003100*    02/02/90 RLK 0055  ADDED TRADABLE-NOW COLUMN PER OPS REQUEST.
003200*    07/19/91 HJ  0102  FIX: LEAP YEAR TABLE WAS WRONG FOR YEARS
003300*                       DIVISIBLE BY 100 BUT NOT 400.
003400*    01/08/93 MPT 0140  SUPPORT QH (15 MIN) CONTRACTS - NO CHANGE
003500*                       TO WINDOW FORMULA, JUST REPORT COLUMN.
003600*    05/22/95 HJ  0177  GO TO CLEANUP IN 100-PROCESS PARAGRAPH.
003700*    11/03/97 RLK 0201  Y2K READINESS REVIEW - DW-WORK-YY WIDENED
003800*                       TO 4 DIGITS, JDN MATH VERIFIED PAST 2000.
003900*    01/06/99 MPT 0233  Y2K SIGN-OFF - CENTURY BREAK RETESTED WITH
004000*                       01/01/2000 DELIVERY DATES, JDN 2451545 OK.
004100*    08/30/00 HJ  0250  MINOR: TIGHTENED REPORT COLUMN SPACING.
004200*    04/17/02 RLK 0271  ADDED DUPLICATE-CONTRACT SKIP LOGIC.
004300*----------------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400    SELECT TRADES-FILE  ASSIGN TO TRADES
005500        ORGANIZATION IS SEQUENTIAL
005600        FILE STATUS  IS WS-TRADES-STATUS.
005700    SELECT REPORT-FILE  ASSIGN TO RPTWIN
005800        ORGANIZATION IS SEQUENTIAL
005900        FILE STATUS  IS WS-REPORT-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  TRADES-FILE
006400    RECORDING MODE IS F
006500    LABEL RECORDS ARE STANDARD.
006600 COPY TRADEREC.
006700
006800 FD  REPORT-FILE
006900    RECORDING MODE IS F
007000    LABEL RECORDS ARE STANDARD.
007100 01  PRINT-REC                  PIC X(132).
007200
007300 WORKING-STORAGE SECTION.
007400 01  WS-FILE-STATUSES.
007500    05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.
007600    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
007700
007800 01  WS-SWITCHES.
007900    05  WS-TRADES-EOF           PIC X(01) VALUE 'N'.
008000        88  TRADES-AT-EOF               VALUE 'Y'.
008100    05  WS-FIRST-CONTRACT-SW    PIC X(01) VALUE 'Y'.
008200        88  FIRST-CONTRACT-REC          VALUE 'Y'.
008300
008400 01  WS-COUNTERS.
008500    05  WS-CONTRACT-COUNT       PIC S9(07) COMP-3 VALUE +0.
008600    05  WS-TRADABLE-COUNT       PIC S9(07) COMP-3 VALUE +0.
008700    05  WS-LINE-COUNT           PIC S9(03) COMP   VALUE +0.
008800
008900 77  WS-PREV-CONTRACT           PIC X(12) VALUE LOW-VALUES.
009000
009100 COPY DATECPY.
009200
009300*    DAYS-IN-MONTH TABLE, RESET FOR LEAP YEARS IN 320-FIND-SUNDAY
009400 01  WS-DIM-TABLE.
009500    05  FILLER PIC 9(02) VALUE 31.
009600    05  FILLER PIC 9(02) VALUE 28.
009700    05  FILLER PIC 9(02) VALUE 31.
009800    05  FILLER PIC 9(02) VALUE 30.
009900    05  FILLER PIC 9(02) VALUE 31.
010000    05  FILLER PIC 9(02) VALUE 30.
010100    05  FILLER PIC 9(02) VALUE 31.
010200    05  FILLER PIC 9(02) VALUE 31.
010300    05  FILLER PIC 9(02) VALUE 30.
010400    05  FILLER PIC 9(02) VALUE 31.
010500    05  FILLER PIC 9(02) VALUE 30.
010600    05  FILLER PIC 9(02) VALUE 31.
010700 01  WS-DIM-TABLE-R REDEFINES WS-DIM-TABLE.
010800    05  WS-DIM OCCURS 12 TIMES   PIC 9(02).
010900
011000 77  WS-LEAP-SW                 PIC X(01) VALUE 'N'.
011100    88  WS-IS-LEAP-YEAR                  VALUE 'Y'.
011200
011300*    JULIAN DAY NUMBER WORK AREA (FLIEGEL-VAN FLANDERN FORMULA)
011400 01  WS-JDN-FIELDS.
011500    05  WS-JDN-Y                PIC S9(09) COMP-3.
011600    05  WS-JDN-M                PIC S9(09) COMP-3.
011700    05  WS-JDN-D                PIC S9(09) COMP-3.
011800    05  WS-JDN-A                PIC S9(09) COMP-3.
011900    05  WS-JDN-Y2               PIC S9(09) COMP-3.
012000    05  WS-JDN-M2               PIC S9(09) COMP-3.
012100    05  WS-JDN-RESULT           PIC S9(09) COMP-3.
012200    05  WS-JDN-TERM1            PIC S9(09) COMP-3.
012300    05  WS-DOW                  PIC S9(01) COMP-3.
012400    05  WS-LAST-SUN-DAY         PIC S9(02) COMP-3.
012500    05  WS-DIV-QUOT             PIC S9(09) COMP-3.
012600    05  WS-DIV-REM              PIC S9(09) COMP-3.
012700
012800*    DATE/TIME ARITHMETIC WORK AREA
012900 01  WS-DT-FIELDS.
013000    05  WS-DT-DATE-N            PIC 9(08).
013100    05  WS-DT-DATE REDEFINES WS-DT-DATE-N.
013200        10  WS-DT-YY            PIC 9(04).
013300        10  WS-DT-MM            PIC 9(02).
013400        10  WS-DT-DD            PIC 9(02).
013500    05  WS-DT-TIME-N            PIC 9(06).
013600    05  WS-DT-TIME REDEFINES WS-DT-TIME-N.
013700        10  WS-DT-HH            PIC 9(02).
013800        10  WS-DT-MN            PIC 9(02).
013900        10  WS-DT-SS            PIC 9(02).
014000    05  WS-DT-HOURS-TO-SHIFT    PIC S9(03) COMP-3.
014100
014200 01  WS-NOW-FIELDS.
014300    05  WS-NOW-DATE             PIC 9(08).
014400    05  WS-NOW-TIME             PIC 9(06).
014500    05  WS-SYS-DATE             PIC 9(06).
014600    05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
014700        10  WS-SYS-YY           PIC 9(02).
014800        10  WS-SYS-MM           PIC 9(02).
014900        10  WS-SYS-DD           PIC 9(02).
015000    05  WS-SYS-TIME             PIC 9(08).
015100    05  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
015200        10  WS-SYS-HH           PIC 9(02).
015300        10  WS-SYS-MN           PIC 9(02).
015400        10  FILLER              PIC 9(04).
015500
015600 77  WS-TRADABLE-SW             PIC X(01) VALUE 'N'.
015700    88  WS-IS-TRADABLE                   VALUE 'Y'.
015800
015900 01  RPT-HEADING-1.
016000    05  FILLER                  PIC X(30)
016100        VALUE 'TRADING WINDOW CALCULATOR'.
016200    05  FILLER                  PIC X(08) VALUE 'RUN ON  '.
016300    05  RH1-DATE                PIC 99/99/9999.
016400    05  FILLER                  PIC X(88) VALUE SPACES.
016500
016600 01  RPT-HEADING-2.
016700    05  FILLER                  PIC X(12) VALUE 'CONTRACT-ID '.
016800    05  FILLER                  PIC X(20) VALUE
016900            'DELIVERY START      '.
017000    05  FILLER                  PIC X(20) VALUE
017100            'WINDOW OPEN (UTC)   '.
017200    05  FILLER                  PIC X(20) VALUE
017300            'WINDOW CLOSE (UTC)  '.
017400    05  FILLER                  PIC X(12) VALUE 'TRADABLE'.
017500    05  FILLER                  PIC X(48) VALUE SPACES.
017600
017700 01  RPT-DETAIL-LINE.
017800    05  RD-CONTRACT-ID          PIC X(12).
017900    05  FILLER                  PIC X(01) VALUE SPACES.
018000    05  RD-DELIVERY-DATE        PIC 9(08).
018100    05  FILLER                  PIC X(01) VALUE SPACES.
018200    05  RD-DELIVERY-TIME        PIC 9(06).
018300    05  FILLER                  PIC X(04) VALUE SPACES.
018400    05  RD-OPEN-DATE            PIC 9(08).
018500    05  FILLER                  PIC X(01) VALUE SPACES.
018600    05  RD-OPEN-TIME            PIC 9(06).
018700    05  FILLER                  PIC X(04) VALUE SPACES.
018800    05  RD-CLOSE-DATE           PIC 9(08).
018900    05  FILLER                  PIC X(01) VALUE SPACES.
019000    05  RD-CLOSE-TIME           PIC 9(06).
019100    05  FILLER                  PIC X(04) VALUE SPACES.
019200    05  RD-TRADABLE             PIC X(08).
019300    05  FILLER                  PIC X(37) VALUE SPACES.
019400
019500 01  RPT-TOTAL-LINE.
019600    05  FILLER                  PIC X(22)
019700        VALUE 'CONTRACTS ON WINDOW = '.
019800    05  RT-CONTRACT-COUNT       PIC ZZZ,ZZ9.
019900    05  FILLER                  PIC X(15)
020000        VALUE '  TRADABLE NOW='.
020100    05  RT-TRADABLE-COUNT       PIC ZZZ,ZZ9.
020200    05  FILLER                  PIC X(80) VALUE SPACES.
020300
020400 PROCEDURE DIVISION.
020500*----------------------------------------------------------------
020600*----------------------------------------------------------------
020700*    000-MAIN - WE PULL THE SYSTEM CLOCK ONCE AT STARTUP AND
020800*    HOLD IT AS WS-NOW-DATE/WS-NOW-TIME (UTC) FOR THE ENTIRE RUN.
020900*    A LONG BATCH THAT RE-ACCEPTED DATE/TIME PER RECORD COULD
021000*    STRADDLE A TRADABILITY BOUNDARY MID-RUN AND FLAG THE SAME
021100*    CONTRACT DIFFERENTLY ON RERUN - ONE CLOCK READING KEEPS THE
021200*    REPORT REPRODUCIBLE.
021300*----------------------------------------------------------------
021400 000-MAIN.
021500    ACCEPT WS-SYS-DATE FROM DATE.
021600    ACCEPT WS-SYS-TIME FROM TIME.
021700    MOVE WS-SYS-YY  TO WS-JDN-Y.
021800    ADD 2000 TO WS-JDN-Y.
021900    COMPUTE WS-NOW-DATE = WS-JDN-Y * 10000
022000                        + WS-SYS-MM * 100 + WS-SYS-DD.
022100    COMPUTE WS-NOW-TIME = WS-SYS-HH * 10000 + WS-SYS-MN * 100.
022200    DISPLAY 'TRDWIN STARTED '  WS-NOW-DATE ' ' WS-NOW-TIME.
022300
022400    PERFORM 700-OPEN-FILES.
022500    PERFORM 800-INIT-REPORT.
022600
022700    PERFORM 100-READ-TRADE THRU 100-EXIT.
022800    PERFORM 200-PROCESS-TRADE THRU 200-EXIT
022900            UNTIL TRADES-AT-EOF.
023000
023100    PERFORM 850-WRITE-TOTALS.
023200    PERFORM 790-CLOSE-FILES.
023300    GOBACK.
023400
023500 100-READ-TRADE.
023600    READ TRADES-FILE
023700        AT END
023800            MOVE 'Y' TO WS-TRADES-EOF
023900            GO TO 100-EXIT
024000    END-READ.
024100 100-EXIT.
024200    EXIT.
024300
024400*----------------------------------------------------------------
024500*    200-PROCESS-TRADE - THE TRADES FILE CARRIES ONE ROW PER
024600*    EXECUTED TRADE, SO THE SAME CONTRACT REPEATS MANY TIMES IN
024700*    A ROW.  THE WINDOW ONLY DEPENDS ON THE CONTRACT'S DELIVERY
024800*    DATE/TIME, SO WE COMPUTE IT ONCE PER CONTRACT BREAK (KEYED
024900*    ON WS-PREV-CONTRACT) AND SKIP THE REPEAT ROWS ENTIRELY -
025000*    THIS ALSO KEEPS THE DETAIL REPORT TO ONE LINE PER CONTRACT.
025100*----------------------------------------------------------------
025200 200-PROCESS-TRADE.
025300    IF FIRST-CONTRACT-REC OR TR-CONTRACT-ID NOT = WS-PREV-CONTRACT
025400        MOVE TR-CONTRACT-ID TO WS-PREV-CONTRACT
025500        MOVE 'N' TO WS-FIRST-CONTRACT-SW
025600        ADD 1 TO WS-CONTRACT-COUNT
025700        MOVE TR-DELIVERY-DATE TO DW-DELIVERY-DATE
025800        MOVE TR-DELIVERY-TIME TO DW-DELIVERY-TIME
025900        PERFORM 300-COMPUTE-WINDOW THRU 300-EXIT
026000        PERFORM 400-CHECK-TRADABLE THRU 400-EXIT
026100        PERFORM 860-WRITE-DETAIL
026200    END-IF.
026300    PERFORM 100-READ-TRADE THRU 100-EXIT.
026400 200-EXIT.
026500    EXIT.
026600
026700*----------------------------------------------------------------
026800*    300-COMPUTE-WINDOW - CLOSE = DELIVERY - 1 HOUR (UTC);
026900*    OPEN = 13:00 LOCAL ON DAY BEFORE THE LOCAL DELIVERY DAY,
027000*    CONVERTED BACK TO UTC.  SEE BUSINESS RULES / TRADING WINDOW.
027100*----------------------------------------------------------------
027200 300-COMPUTE-WINDOW.
027300    MOVE DW-DELIVERY-DATE TO WS-DT-DATE-N.
027400    MOVE DW-DELIVERY-TIME TO WS-DT-TIME-N.
027500    MOVE 1 TO WS-DT-HOURS-TO-SHIFT.
027600    PERFORM 500-SUBTRACT-HOURS THRU 500-EXIT.
027700    MOVE WS-DT-DATE-N TO DW-CLOSE-DATE.
027800    MOVE WS-DT-TIME-N TO DW-CLOSE-TIME.
027900
028000*    APPROXIMATE LOCAL DELIVERY DATE - WINTER OFFSET FIRST PASS,
028100*    THEN THE ACTUAL DST TEST BELOW USES THAT CALENDAR YEAR.
028200*    A ONE-HOUR WINTER GUESS IS CLOSE ENOUGH TO LAND ON THE RIGHT
028300*    CALENDAR DATE FOR THE DST LOOKUP - THE WORST CASE IS BEING
028400*    OFF BY AN HOUR AROUND MIDNIGHT, WHICH NEVER CROSSES THE
028500*    LAST-SUNDAY-OF-MARCH/OCTOBER BOUNDARY ITSELF.
028600    MOVE DW-DELIVERY-DATE TO WS-DT-DATE-N.
028700    MOVE DW-DELIVERY-TIME TO WS-DT-TIME-N.
028800    MOVE WS-DT-YY TO DW-WORK-YY.
028900    PERFORM 330-DETERMINE-DST THRU 330-EXIT.
029000    COMPUTE WS-DT-HOURS-TO-SHIFT = 0 - DW-UTC-OFFSET-HOURS.
029100    PERFORM 500-SUBTRACT-HOURS THRU 500-EXIT.
029200*    WS-DT-DATE-N IS NOW THE LOCAL DELIVERY DATE (OFFSET ADDED
029300*    BY SUBTRACTING A NEGATIVE SHIFT).
029400    MOVE WS-DT-DATE-N TO DW-LOCAL-DAY-BEFORE.
029500    PERFORM 360-DEC-DAY THRU 360-EXIT
029600            GIVING DW-LOCAL-DAY-BEFORE.
029700
029800    MOVE DW-LOCAL-DAY-BEFORE TO WS-DT-DATE-N.
029900    MOVE 130000               TO WS-DT-TIME-N.
030000    COMPUTE WS-DT-HOURS-TO-SHIFT = DW-UTC-OFFSET-HOURS.
030100    PERFORM 500-SUBTRACT-HOURS THRU 500-EXIT.
030200    MOVE WS-DT-DATE-N TO DW-OPEN-DATE.
030300    MOVE WS-DT-TIME-N TO DW-OPEN-TIME.
030400 300-EXIT.
030500    EXIT.
030600
030700*----------------------------------------------------------------
030800*    330-DETERMINE-DST - CEST (UTC+2) FROM THE LAST SUNDAY OF
030900*    MARCH THROUGH THE LAST SUNDAY OF OCTOBER, ELSE CET (UTC+1).
031000*----------------------------------------------------------------
031100 330-DETERMINE-DST.
031200    MOVE 3  TO WS-JDN-M.
031300    PERFORM 320-FIND-LAST-SUNDAY THRU 320-EXIT.
031400    COMPUTE DW-LAST-SUN-MAR = DW-WORK-YY * 10000
031500                            + 03 * 100 + WS-LAST-SUN-DAY.
031600    MOVE 10 TO WS-JDN-M.
031700    PERFORM 320-FIND-LAST-SUNDAY THRU 320-EXIT.
031800    COMPUTE DW-LAST-SUN-OCT = DW-WORK-YY * 10000
031900                            + 10 * 100 + WS-LAST-SUN-DAY.
032000    IF WS-DT-DATE-N >= DW-LAST-SUN-MAR AND
032100       WS-DT-DATE-N <  DW-LAST-SUN-OCT
032200        MOVE 'S' TO DW-DST-SWITCH
032300        MOVE 2   TO DW-UTC-OFFSET-HOURS
032400    ELSE
032500        MOVE 'W' TO DW-DST-SWITCH
032600        MOVE 1   TO DW-UTC-OFFSET-HOURS
032700    END-IF.
032800 330-EXIT.
032900    EXIT.
033000
033100*----------------------------------------------------------------
033200*    320-FIND-LAST-SUNDAY - GIVEN DW-WORK-YY AND WS-JDN-M, RETURN
033300*    THE DAY-OF-MONTH OF THAT MONTH'S LAST SUNDAY IN
033400*    WS-LAST-SUN-DAY.
033500*----------------------------------------------------------------
033600 320-FIND-LAST-SUNDAY.
033700    PERFORM 310-SET-LEAP-YEAR THRU 310-EXIT.
033800    MOVE WS-DIM(WS-JDN-M) TO WS-JDN-D.
033900    MOVE DW-WORK-YY       TO WS-JDN-Y.
034000    PERFORM 340-COMPUTE-JDN THRU 340-EXIT.
034100    PERFORM 350-COMPUTE-DOW THRU 350-EXIT.
034200    COMPUTE WS-LAST-SUN-DAY = WS-DIM(WS-JDN-M) - WS-DOW.
034300 320-EXIT.
034400    EXIT.
034500
034600 310-SET-LEAP-YEAR.
034700    MOVE 'N' TO WS-LEAP-SW.
034800    MOVE 31 TO WS-DIM(1).
034900    MOVE 28 TO WS-DIM(2).
035000    DIVIDE DW-WORK-YY BY 400 GIVING WS-DIV-QUOT
035100                              REMAINDER WS-DIV-REM.
035200*    STANDARD GREGORIAN RULE: DIVISIBLE BY 400 IS ALWAYS LEAP;
035300*    OTHERWISE DIVISIBLE BY 100 IS NEVER LEAP; OTHERWISE
035400*    DIVISIBLE BY 4 IS LEAP.  ORDER OF THE THREE TESTS MATTERS.
035500    IF WS-DIV-REM = 0
035600        MOVE 'Y' TO WS-LEAP-SW
035700    ELSE
035800        DIVIDE DW-WORK-YY BY 100 GIVING WS-DIV-QUOT
035900                                  REMAINDER WS-DIV-REM
036000        IF WS-DIV-REM = 0
036100            MOVE 'N' TO WS-LEAP-SW
036200        ELSE
036300            DIVIDE DW-WORK-YY BY 4 GIVING WS-DIV-QUOT
036400                                    REMAINDER WS-DIV-REM
036500            IF WS-DIV-REM = 0
036600                MOVE 'Y' TO WS-LEAP-SW
036700            END-IF
036800        END-IF
036900    END-IF.
037000    IF WS-IS-LEAP-YEAR
037100        MOVE 29 TO WS-DIM(2)
037200    END-IF.
037300 310-EXIT.
037400    EXIT.
037500
037600*----------------------------------------------------------------
037700*    340-COMPUTE-JDN - FLIEGEL/VAN FLANDERN JULIAN DAY NUMBER.
037800*    NO NEGATIVE-OPERAND DIVISIONS - SAFE FOR COBOL TRUNCATION.
037900*----------------------------------------------------------------
038000 340-COMPUTE-JDN.
038100    COMPUTE WS-JDN-A = (14 - WS-JDN-M) / 12.
038200    COMPUTE WS-JDN-Y2 = WS-JDN-Y + 4800 - WS-JDN-A.
038300    COMPUTE WS-JDN-M2 = WS-JDN-M + 12 * WS-JDN-A - 3.
038400    COMPUTE WS-JDN-TERM1 = (153 * WS-JDN-M2 + 2) / 5.
038500    COMPUTE WS-JDN-RESULT =
038600              WS-JDN-D + WS-JDN-TERM1 + 365 * WS-JDN-Y2
038700            + (WS-JDN-Y2 / 4) - (WS-JDN-Y2 / 100)
038800            + (WS-JDN-Y2 / 400) - 32045.
038900 340-EXIT.
039000    EXIT.
039100
039200 350-COMPUTE-DOW.
039300*    (JDN + 1) MOD 7 : 0=SUNDAY 1=MONDAY ... 6=SATURDAY.
039400    COMPUTE WS-DIV-QUOT = WS-JDN-RESULT + 1.
039500    DIVIDE WS-DIV-QUOT BY 7 GIVING WS-DIV-QUOT
039600                             REMAINDER WS-DOW.
039700 350-EXIT.
039800    EXIT.
039900
040000*----------------------------------------------------------------
040100*    400-CHECK-TRADABLE - OPEN <= NOW < CLOSE.
040200*----------------------------------------------------------------
040300 400-CHECK-TRADABLE.
040400    MOVE 'N' TO WS-TRADABLE-SW.
040500    IF (DW-OPEN-DATE < WS-NOW-DATE) OR
040600       (DW-OPEN-DATE = WS-NOW-DATE AND
040700        DW-OPEN-TIME <= WS-NOW-TIME)
040800        IF (WS-NOW-DATE < DW-CLOSE-DATE) OR
040900           (WS-NOW-DATE = DW-CLOSE-DATE AND
041000            WS-NOW-TIME < DW-CLOSE-TIME)
041100            MOVE 'Y' TO WS-TRADABLE-SW
041200            ADD 1 TO WS-TRADABLE-COUNT
041300        END-IF
041400    END-IF.
041500 400-EXIT.
041600    EXIT.
041700
041800*----------------------------------------------------------------
041900*    500-SUBTRACT-HOURS - SUBTRACTS WS-DT-HOURS-TO-SHIFT HOURS
042000*    FROM WS-DT-DATE-N/WS-DT-TIME-N, BORROWING DAYS AS NEEDED.
042100*    A NEGATIVE SHIFT ADDS HOURS INSTEAD.
042200*----------------------------------------------------------------
042300 500-SUBTRACT-HOURS.
042400    COMPUTE WS-DT-HH = WS-DT-HH - WS-DT-HOURS-TO-SHIFT.
042500*    HH CAN LAND WELL OUTSIDE 0-23 IN ONE SHOT (E.G. A NEGATIVE
042600*    SHIFT REPRESENTING A DST OFFSET ADD), SO NORMALIZE-HOUR IS
042700*    A SEPARATE ENTRY POINT WE FALL INTO AND THEN RE-ENTER VIA
042800*    GO TO UNTIL BOTH BORROW TESTS ARE CLEAN.
042900 505-NORMALIZE-HOUR.
043000    IF WS-DT-HH < 0
043100        ADD 24 TO WS-DT-HH
043200        PERFORM 360-DEC-DAY THRU 360-EXIT
043300        GO TO 505-NORMALIZE-HOUR
043400    END-IF.
043500    IF WS-DT-HH > 23
043600        SUBTRACT 24 FROM WS-DT-HH
043700        PERFORM 370-INC-DAY THRU 370-EXIT
043800        GO TO 505-NORMALIZE-HOUR
043900    END-IF.
044000 500-EXIT.
044100    EXIT.
044200
044300*----------------------------------------------------------------
044400*    360-DEC-DAY / 370-INC-DAY - CALENDAR DAY ARITHMETIC ON A
044500*    9(08) YYYYMMDD FIELD, LEAP-YEAR AWARE.
044600*----------------------------------------------------------------
044700 360-DEC-DAY.
044800    SUBTRACT 1 FROM WS-DT-DD.
044900    IF WS-DT-DD = 0
045000        SUBTRACT 1 FROM WS-DT-MM
045100        IF WS-DT-MM = 0
045200            MOVE 12 TO WS-DT-MM
045300            SUBTRACT 1 FROM WS-DT-YY
045400        END-IF
045500        MOVE WS-DT-YY TO DW-WORK-YY
045600        PERFORM 310-SET-LEAP-YEAR THRU 310-EXIT
045700        MOVE WS-DIM(WS-DT-MM) TO WS-DT-DD
045800    END-IF.
045900 360-EXIT.
046000    EXIT.
046100
046200 370-INC-DAY.
046300    MOVE WS-DT-YY TO DW-WORK-YY.
046400    PERFORM 310-SET-LEAP-YEAR THRU 310-EXIT.
046500    ADD 1 TO WS-DT-DD.
046600    IF WS-DT-DD > WS-DIM(WS-DT-MM)
046700        MOVE 1 TO WS-DT-DD
046800        ADD 1 TO WS-DT-MM
046900        IF WS-DT-MM > 12
047000            MOVE 1 TO WS-DT-MM
047100            ADD 1 TO WS-DT-YY
047200        END-IF
047300    END-IF.
047400 370-EXIT.
047500    EXIT.
047600
047700 700-OPEN-FILES.
047800    OPEN INPUT  TRADES-FILE
047900         OUTPUT REPORT-FILE.
048000    IF WS-TRADES-STATUS NOT = '00'
048100        DISPLAY 'TRDWIN - ERROR OPENING TRADES FILE, RC='
048200                WS-TRADES-STATUS
048300        MOVE 16 TO RETURN-CODE
048400        MOVE 'Y' TO WS-TRADES-EOF
048500    END-IF.
048600 700-EXIT.
048700    EXIT.
048800
048900 790-CLOSE-FILES.
049000    CLOSE TRADES-FILE REPORT-FILE.
049100 790-EXIT.
049200    EXIT.
049300
049400 800-INIT-REPORT.
049500    MOVE WS-NOW-DATE TO RH1-DATE.
049600    WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
049700    WRITE PRINT-REC FROM RPT-HEADING-2 AFTER 2.
049800 800-EXIT.
049900    EXIT.
050000
050100*----------------------------------------------------------------
050200*    860-WRITE-DETAIL - ONE LINE PER CONTRACT SHOWING THE
050300*    COMPUTED OPEN/CLOSE WINDOW AND WHETHER "NOW" FALLS INSIDE
050400*    IT.  DESK PERSONNEL USE THIS TO SPOT-CHECK A CONTRACT THAT
050500*    REJECTED AN ORDER AT THE FRONT END.
050600 860-WRITE-DETAIL.
050700    MOVE TR-CONTRACT-ID   TO RD-CONTRACT-ID.
050800    MOVE DW-DELIVERY-DATE TO RD-DELIVERY-DATE.
050900    MOVE DW-DELIVERY-TIME TO RD-DELIVERY-TIME.
051000    MOVE DW-OPEN-DATE     TO RD-OPEN-DATE.
051100    MOVE DW-OPEN-TIME     TO RD-OPEN-TIME.
051200    MOVE DW-CLOSE-DATE    TO RD-CLOSE-DATE.
051300    MOVE DW-CLOSE-TIME    TO RD-CLOSE-TIME.
051400    IF WS-IS-TRADABLE
051500        MOVE 'YES     ' TO RD-TRADABLE
051600    ELSE
051700        MOVE 'NO      ' TO RD-TRADABLE
051800    END-IF.
051900    WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 1.
052000 860-EXIT.
052100    EXIT.
052200
052300 850-WRITE-TOTALS.
052400    MOVE WS-CONTRACT-COUNT  TO RT-CONTRACT-COUNT.
052500    MOVE WS-TRADABLE-COUNT  TO RT-TRADABLE-COUNT.
052600    WRITE PRINT-REC FROM RPT-TOTAL-LINE AFTER 2.
052700 850-EXIT.
052800    EXIT.
