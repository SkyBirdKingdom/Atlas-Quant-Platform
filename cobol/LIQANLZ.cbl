000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    LIQANLZ.
000400 AUTHOR.        M PALVIAINEN.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  01/15/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    LIQUIDITY ANALYZER.  TRADES-FILE (ONE DELIVERY AREA, SORTED
001200*    BY DELIVERY-START) IS SCANNED TWICE - ONCE FOR PH PERIODS,
001300*    WHICH ARE REPORTED ONLY WHEN THEY TRADED, AND ONCE FOR QH
001400*    PERIODS, WHICH ARE REPORTED FOR EVERY 15-MINUTE SLOT OF
001500*    EVERY DAY IN THE RUN'S DATE SPAN WHETHER THEY TRADED OR NOT
001600*    (A NO-TRADE SLOT COSTS THE FULL PENALTY SLIPPAGE).  FOR
001700*    EACH PERIOD THE UNIT COMPUTES TOTAL VOLUME, AVERAGE PRICE,
001800*    SAMPLE STANDARD DEVIATION OF PRICE, AND ESTIMATED SLIPPAGE
001900*    FOR THE DESK'S STANDING TARGET POSITION (STRATEGY-PARAMS).
002000*    NEITHER SQRT NOR EXPONENT LIBRARY ROUTINES ARE ON THIS
002100*    SYSTEM - STD-DEV AND THE FRACTIONAL-POWER TERM IN THE
002200*    SLIPPAGE FORMULA ARE BOTH SOLVED BY NEWTON'S METHOD IN
002300*    WORKING STORAGE, SEE 900/910 PARAGRAPHS.
002400*
002500*    INPUT.  TRADES     - EXECUTED TRADE FILE (TRADEREC), SORTED
002600*                         BY DELIVERY-DATE/DELIVERY-TIME
002700*            PARAMS     - RUN CONFIGURATION (PARMREC), 1 RECORD
002800*    OUTPUT. ANALYZER-OUT - PER-PERIOD LIQUIDITY STATS (ANLZREC)
002900*            RPTLIQ     - LIQUIDITY REPORT SECTION
003000*----------------------------------------------------------------
003100*    CHANGE LOG
003200*----------------------------------------------------------------
003300*    01/15/91 MP  0091  INITIAL VERSION - PH ONLY.
003400*    05/30/91 MP  0099  ADDED QH SLOT-FILL PASS PER DESK REQUEST
003500*                       FOR GAP ANALYSIS ON THIN QUARTER-HOURS.
003600*    08/12/92 HJ  0121  NEWTON SQRT REPLACED A CRUDE BISECTION -
003700*                       BISECTION WAS TOO SLOW ON LARGE VOLUMES.
003800*    02/18/94 MP  0155  SLIPPAGE FORMULA REWORKED TO MATCH RISK
003900*                       DESK'S NEW BASE-VOL FLOOR RULE.
004000*    11/06/97 RLK 0204  Y2K REVIEW OF SLOT-DATE ROLLOVER LOGIC -
004100*                       OK, USES 4-DIGIT YEAR THROUGHOUT.
004200*    01/08/99 MPT 0236  Y2K SIGN-OFF.
004300*    06/14/00 HJ  0251  HIGH-RISK PERIOD COUNT ADDED TO REPORT
004400*                       GRAND TOTALS (SLIPPAGE = 50.00 PERIODS).
004500*----------------------------------------------------------------
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-370.
005000 OBJECT-COMPUTER.  IBM-370.
005100 SPECIAL-NAMES.
005200    C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600    SELECT TRADES-FILE   ASSIGN TO TRADES
005700        ORGANIZATION IS SEQUENTIAL
005800        FILE STATUS  IS WS-TRADES-STATUS.
005900    SELECT PARAMS-FILE   ASSIGN TO PARAMS
006000        ORGANIZATION IS LINE SEQUENTIAL
006100        FILE STATUS  IS WS-PARAMS-STATUS.
006200    SELECT ANALYZER-FILE ASSIGN TO ANALYZOT
006300        ORGANIZATION IS SEQUENTIAL
006400        FILE STATUS  IS WS-ANALYZER-STATUS.
006500    SELECT REPORT-FILE   ASSIGN TO RPTLIQ
006600        ORGANIZATION IS SEQUENTIAL
006700        FILE STATUS  IS WS-REPORT-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  TRADES-FILE
007200    RECORDING MODE IS F
007300    LABEL RECORDS ARE STANDARD.
007400 COPY TRADEREC.
007500
007600 FD  PARAMS-FILE.
007700 COPY PARMREC.
007800
007900 FD  ANALYZER-FILE
008000    RECORDING MODE IS F
008100    LABEL RECORDS ARE STANDARD.
008200 COPY ANLZREC.
008300
008400 FD  REPORT-FILE
008500    RECORDING MODE IS F
008600    LABEL RECORDS ARE STANDARD.
008700 01  PRINT-REC                  PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000 01  WS-FILE-STATUSES.
009100    05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.
009200    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
009300    05  WS-ANALYZER-STATUS      PIC X(02) VALUE SPACES.
009400    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
009500
009600 01  WS-SWITCHES.
009700    05  WS-TRADES-EOF           PIC X(01) VALUE 'N'.
009800        88  TRADES-AT-EOF               VALUE 'Y'.
009900    05  WS-FIRST-SEEN-SW        PIC X(01) VALUE 'Y'.
010000        88  FIRST-SEEN-REC              VALUE 'Y'.
010100    05  WS-FIRST-GROUP-SW       PIC X(01) VALUE 'Y'.
010200        88  FIRST-GROUP-REC              VALUE 'Y'.
010300    05  WS-PASS-SW              PIC X(02) VALUE 'PH'.
010400        88  WS-PASS-IS-PH                VALUE 'PH'.
010500        88  WS-PASS-IS-QH                VALUE 'QH'.
010600
010700 01  WS-COUNTERS.
010800    05  WS-PERIOD-COUNT         PIC S9(07) COMP-3 VALUE +0.
010900    05  WS-HIGH-RISK-COUNT      PIC S9(07) COMP-3 VALUE +0.
011000    05  WS-DATE-VOL-TOTAL       PIC S9(09)V99 COMP-3 VALUE +0.
011100    05  WS-GRAND-VOL-TOTAL      PIC S9(09)V99 COMP-3 VALUE +0.
011200    05  WS-LINE-COUNT           PIC S9(03) COMP   VALUE +0.
011300
011400 01  WS-DATE-RANGE.
011500    05  WS-FIRST-DATE           PIC 9(08) VALUE ZERO.
011600    05  WS-LAST-DATE            PIC 9(08) VALUE ZERO.
011700    05  WS-CB-DATE              PIC 9(08) VALUE ZERO.
011800
011900*    GROUP KEY / ACCUMULATOR FOR THE PERIOD BEING BUILT
012000 01  WS-GROUP-KEY.
012100    05  WS-GK-DATE              PIC 9(08).
012200    05  WS-GK-TIME              PIC 9(06).
012300 01  WS-ACCUM.
012400    05  WS-ACC-VOL-SUM          PIC S9(07)V99 COMP-3.
012500    05  WS-ACC-PRICE-SUM        PIC S9(09)V9(04) COMP-3.
012600    05  WS-ACC-PRICE-SQ-SUM     PIC S9(11)V9(04) COMP-3.
012700    05  WS-ACC-MAX-PRICE        PIC S9(05)V99.
012800    05  WS-ACC-MIN-PRICE        PIC S9(05)V99.
012900    05  WS-ACC-TRADE-COUNT      PIC S9(05) COMP-3.
013000    05  WS-ACC-AVG-PRICE        PIC S9(05)V99.
013100    05  WS-ACC-STD-PRICE        PIC S9(05)V99.
013200    05  WS-ACC-SLIPPAGE         PIC S9(05)V99.
013300
013400*    SLIPPAGE MODEL WORK FIELDS - BUSINESS RULES / SLIPPAGE MODEL
013500 01  WS-SLIP-FIELDS.
013600    05  WS-SLIP-SHARE           PIC S9(03)V9(06) COMP-3.
013700    05  WS-SLIP-RANGE-RISK      PIC S9(05)V9(04) COMP-3.
013800    05  WS-SLIP-BASE-VOL        PIC S9(05)V9(04) COMP-3.
013900    05  WS-SLIP-SHARE-POW       PIC S9(03)V9(06) COMP-3.
014000    05  WS-SLIP-UNIT-SLIP       PIC S9(05)V9(04) COMP-3.
014100    05  WS-SLIP-CAP             PIC S9(05)V9(04) COMP-3.
014200
014300*    NEWTON'S METHOD WORK AREA - SQUARE ROOT (900-COMPUTE-SQRT)
014400 01  WS-SQRT-FIELDS.
014500    05  WS-SQRT-X               PIC S9(11)V9(06) COMP-3.
014600    05  WS-SQRT-Y               PIC S9(07)V9(06) COMP-3.
014700
014800*    NEWTON'S METHOD WORK AREA - X**0.8 (910-COMPUTE-POWER-08)
014900 01  WS-POWER-FIELDS.
015000    05  WS-PWR-X                PIC S9(03)V9(06) COMP-3.
015100    05  WS-PWR-X4               PIC S9(11)V9(06) COMP-3.
015200    05  WS-PWR-Y                PIC S9(03)V9(06) COMP-3.
015300    05  WS-PWR-Y4               PIC S9(11)V9(06) COMP-3.
015400    05  WS-PWR-Y5               PIC S9(13)V9(06) COMP-3.
015500    05  WS-PWR-RESULT           PIC S9(03)V9(06) COMP-3.
015600
015700*    QH SLOT-GENERATOR (PASS 2) WORK AREA
015800 01  WS-SLOT-FIELDS.
015900    05  WS-SLOT-DATE            PIC 9(08).
016000    05  WS-SLOT-DATE-R REDEFINES WS-SLOT-DATE.
016100        10  WS-SLOT-YY          PIC 9(04).
016200        10  WS-SLOT-MM          PIC 9(02).
016300        10  WS-SLOT-DD          PIC 9(02).
016400    05  WS-SLOT-TIME            PIC 9(06).
016500    05  WS-SLOT-TIME-R REDEFINES WS-SLOT-TIME.
016600        10  WS-SLOT-HH          PIC 9(02).
016700        10  WS-SLOT-MN          PIC 9(02).
016800        10  WS-SLOT-SS          PIC 9(02).
016900 77  WS-QH-BUFFER-SW             PIC X(01) VALUE 'N'.
017000    88  WS-QH-BUFFER-VALID               VALUE 'Y'.
017100
017200*    CALENDAR TABLE FOR 275-INC-SLOT-DAY
017300 01  WS-SLOT-DIM-TABLE.
017400    05  FILLER PIC 9(02) VALUE 31.
017500    05  FILLER PIC 9(02) VALUE 28.
017600    05  FILLER PIC 9(02) VALUE 31.
017700    05  FILLER PIC 9(02) VALUE 30.
017800    05  FILLER PIC 9(02) VALUE 31.
017900    05  FILLER PIC 9(02) VALUE 30.
018000    05  FILLER PIC 9(02) VALUE 31.
018100    05  FILLER PIC 9(02) VALUE 31.
018200    05  FILLER PIC 9(02) VALUE 30.
018300    05  FILLER PIC 9(02) VALUE 31.
018400    05  FILLER PIC 9(02) VALUE 30.
018500    05  FILLER PIC 9(02) VALUE 31.
018600 01  WS-SLOT-DIM-TABLE-R REDEFINES WS-SLOT-DIM-TABLE.
018700    05  WS-SLOT-DIM OCCURS 12 TIMES PIC 9(02).
018800 77  WS-SLOT-DIV-QUOT             PIC S9(09) COMP-3.
018900 77  WS-SLOT-DIV-REM              PIC S9(09) COMP-3.
019000
019100 01  RPT-HEADING-1.
019200    05  FILLER                  PIC X(20) VALUE
019300            'LIQUIDITY REPORT'.
019400    05  FILLER                  PIC X(112) VALUE SPACES.
019500
019600 01  RPT-HEADING-2.
019700    05  FILLER                  PIC X(20) VALUE
019800            'TIME              '.
019900    05  FILLER                  PIC X(06) VALUE 'TYPE  '.
020000    05  FILLER                  PIC X(14) VALUE 'TOTAL-VOL     '.
020100    05  FILLER                  PIC X(14) VALUE 'AVG-PRICE     '.
020200    05  FILLER                  PIC X(14) VALUE 'STD-PRICE     '.
020300    05  FILLER                  PIC X(14) VALUE 'EST-SLIPPAGE  '.
020400    05  FILLER                  PIC X(50) VALUE SPACES.
020500
020600 01  RPT-DETAIL-LINE.
020700    05  RD-DATE                 PIC 9(08).
020800    05  FILLER                  PIC X(01) VALUE SPACES.
020900    05  RD-TIME                 PIC 9(06).
021000    05  FILLER                  PIC X(05) VALUE SPACES.
021100    05  RD-TYPE                 PIC X(02).
021200    05  FILLER                  PIC X(04) VALUE SPACES.
021300    05  RD-TOTAL-VOL            PIC Z(05)9.99.
021400    05  FILLER                  PIC X(04) VALUE SPACES.
021500    05  RD-AVG-PRICE            PIC Z(03)9.99.
021600    05  FILLER                  PIC X(06) VALUE SPACES.
021700    05  RD-STD-PRICE            PIC Z(03)9.99.
021800    05  FILLER                  PIC X(06) VALUE SPACES.
021900    05  RD-EST-SLIPPAGE         PIC Z(03)9.99.
022000    05  FILLER                  PIC X(56) VALUE SPACES.
022100
022200 01  RPT-DATE-TOTAL-LINE.
022300    05  FILLER                  PIC X(14) VALUE 'DATE TOTAL '.
022400    05  RDT-DATE                PIC 9(08).
022500    05  FILLER                  PIC X(04) VALUE ' VOL'.
022600    05  RDT-VOL-TOTAL           PIC Z(07)9.99.
022700    05  FILLER                  PIC X(93) VALUE SPACES.
022800
022900 01  RPT-GRAND-TOTAL-LINE.
023000    05  FILLER                  PIC X(20) VALUE
023100            'GRAND TOTAL VOLUME  '.
023200    05  RGT-VOL-TOTAL           PIC Z(07)9.99.
023300    05  FILLER                  PIC X(06) VALUE SPACES.
023400    05  FILLER                  PIC X(20) VALUE
023500            'HIGH-RISK PERIODS   '.
023600    05  RGT-HIGH-RISK           PIC ZZZ,ZZ9.
023700    05  FILLER                  PIC X(65) VALUE SPACES.
023800
023900 PROCEDURE DIVISION.
024000*----------------------------------------------------------------
024100*    000-MAIN RUNS THE TRADES FILE TWICE, ONCE PER PASS, SINCE
024200*    PH AND QH RECORDS NEED DIFFERENT GROUPING RULES (PH SKIPS
024300*    NO-TRADE PERIODS ENTIRELY, QH DOES NOT) - TWO CLEAN PASSES
024400*    ARE FAR SIMPLER TO MAINTAIN THAN ONE PASS JUGGLING BOTH.
024500 000-MAIN.
024600    PERFORM 705-READ-PARAMS.
024700    PERFORM 700-OPEN-COMMON-FILES.
024800    PERFORM 800-INIT-REPORT.
024900
025000    MOVE 'PH' TO WS-PASS-SW.
025100    PERFORM 710-OPEN-TRADES.
025200    PERFORM 100-READ-TRADE THRU 100-EXIT.
025300    PERFORM 200-PROCESS-PH THRU 200-EXIT
025400            UNTIL TRADES-AT-EOF.
025500    IF NOT FIRST-GROUP-REC
025600        PERFORM 600-FLUSH-GROUP THRU 600-EXIT
025700    END-IF.
025800    IF NOT FIRST-SEEN-REC
025900        PERFORM 880-DATE-TOTAL-LINE
026000    END-IF.
026100    CLOSE TRADES-FILE.
026200
026300    MOVE 'QH' TO WS-PASS-SW.
026400    MOVE 'N' TO WS-QH-BUFFER-SW.
026500    PERFORM 710-OPEN-TRADES.
026600    PERFORM 250-QH-SLOT-PASS THRU 250-EXIT.
026700    CLOSE TRADES-FILE.
026800
026900    PERFORM 850-WRITE-TOTALS.
027000    PERFORM 790-CLOSE-COMMON-FILES.
027100    GOBACK.
027200
027300*----------------------------------------------------------------
027400*    705-READ-PARAMS - ONE-RECORD RUN-CONFIGURATION READ; SUPPLIES
027500*    THE TARGET POSITION USED BY THE SLIPPAGE MODEL.
027600*----------------------------------------------------------------
027700 705-READ-PARAMS.
027800    OPEN INPUT PARAMS-FILE.
027900    READ PARAMS-FILE
028000        AT END
028100            DISPLAY 'LIQANLZ - PARAMS FILE EMPTY, ABORTING'
028200            MOVE 16 TO RETURN-CODE
028300            GOBACK
028400    END-READ.
028500    CLOSE PARAMS-FILE.
028600 705-EXIT.
028700    EXIT.
028800
028900 700-OPEN-COMMON-FILES.
029000    OPEN OUTPUT ANALYZER-FILE
029100         OUTPUT REPORT-FILE.
029200 700-EXIT.
029300    EXIT.
029400
029500 710-OPEN-TRADES.
029600    OPEN INPUT TRADES-FILE.
029700    IF WS-TRADES-STATUS NOT = '00'
029800        DISPLAY 'LIQANLZ - ERROR OPENING TRADES FILE, RC='
029900                WS-TRADES-STATUS
030000        MOVE 16 TO RETURN-CODE
030100        MOVE 'Y' TO WS-TRADES-EOF
030200    ELSE
030300        MOVE 'N' TO WS-TRADES-EOF
030400    END-IF.
030500 710-EXIT.
030600    EXIT.
030700
030800 790-CLOSE-COMMON-FILES.
030900    CLOSE ANALYZER-FILE REPORT-FILE.
031000 790-EXIT.
031100    EXIT.
031200
031300*    THE VERY FIRST RECORD OF THE PH PASS ESTABLISHES THE RUN'S
031400*    OVERALL DATE SPAN (WS-FIRST-DATE), WHICH THE QH SLOT-FILL
031500*    PASS LATER WALKS FROM MIDNIGHT TO MIDNIGHT, TRADE OR NOT.
031600 100-READ-TRADE.
031700    READ TRADES-FILE
031800        AT END
031900            MOVE 'Y' TO WS-TRADES-EOF
032000            GO TO 100-EXIT
032100    END-READ.
032200    IF FIRST-SEEN-REC
032300        MOVE 'N' TO WS-FIRST-SEEN-SW
032400        MOVE TR-DELIVERY-DATE TO WS-FIRST-DATE
032500    END-IF.
032600    MOVE TR-DELIVERY-DATE TO WS-LAST-DATE.
032700 100-EXIT.
032800    EXIT.
032900
033000*----------------------------------------------------------------
033100*    200-PROCESS-PH - PASS 1. ONLY PH RECORDS PARTICIPATE; A
033200*    CONTROL BREAK ON THE DELIVERY TIMESTAMP FLUSHES EACH GROUP.
033300*----------------------------------------------------------------
033400 200-PROCESS-PH.
033500    IF NOT TR-TYPE-HOURLY OR NOT TR-STATE-COMPLETED
033600        GO TO 200-SKIP
033700    END-IF.
033800    IF FIRST-GROUP-REC
033900        MOVE 'N' TO WS-FIRST-GROUP-SW
034000        PERFORM 870-DATE-BREAK-CHECK THRU 870-EXIT
034100        PERFORM 500-START-GROUP THRU 500-EXIT
034200    ELSE
034300        IF TR-DELIVERY-DATE NOT = WS-GK-DATE OR
034400           TR-DELIVERY-TIME NOT = WS-GK-TIME
034500            PERFORM 600-FLUSH-GROUP THRU 600-EXIT
034600            PERFORM 870-DATE-BREAK-CHECK THRU 870-EXIT
034700            PERFORM 500-START-GROUP THRU 500-EXIT
034800        ELSE
034900            PERFORM 550-ADD-TO-GROUP THRU 550-EXIT
035000        END-IF
035100    END-IF.
035200 200-SKIP.
035300    PERFORM 100-READ-TRADE THRU 100-EXIT.
035400 200-EXIT.
035500    EXIT.
035600
035700 870-DATE-BREAK-CHECK.
035800    IF TR-DELIVERY-DATE NOT = WS-CB-DATE
035900        IF WS-CB-DATE NOT = ZERO
036000            PERFORM 880-DATE-TOTAL-LINE
036100        END-IF
036200        MOVE TR-DELIVERY-DATE TO WS-CB-DATE
036300        MOVE 0 TO WS-DATE-VOL-TOTAL
036400    END-IF.
036500 870-EXIT.
036600    EXIT.
036700
036800 880-DATE-TOTAL-LINE.
036900    MOVE WS-CB-DATE          TO RDT-DATE.
037000    MOVE WS-DATE-VOL-TOTAL   TO RDT-VOL-TOTAL.
037100    WRITE PRINT-REC FROM RPT-DATE-TOTAL-LINE AFTER 1.
037200 880-EXIT.
037300    EXIT.
037400
037500*    SEEDS THE ACCUMULATORS FROM THE ONE TRADE THAT TRIGGERED
037600*    THE NEW GROUP - MIN AND MAX BOTH START AT THIS SAME PRICE
037700*    SO A SINGLE-TRADE PERIOD REPORTS ZERO PRICE RANGE, NOT A
037800*    BOGUS SPREAD AGAINST AN UNSET FIELD.
037900 500-START-GROUP.
038000    MOVE TR-DELIVERY-DATE     TO WS-GK-DATE.
038100    MOVE TR-DELIVERY-TIME     TO WS-GK-TIME.
038200    MOVE TR-VOLUME            TO WS-ACC-VOL-SUM.
038300    MOVE TR-PRICE             TO WS-ACC-PRICE-SUM.
038400    COMPUTE WS-ACC-PRICE-SQ-SUM = TR-PRICE * TR-PRICE.
038500    MOVE TR-PRICE             TO WS-ACC-MAX-PRICE.
038600    MOVE TR-PRICE             TO WS-ACC-MIN-PRICE.
038700    MOVE 1                    TO WS-ACC-TRADE-COUNT.
038800    PERFORM 100-READ-TRADE THRU 100-EXIT.
038900 500-EXIT.
039000    EXIT.
039100
039200 550-ADD-TO-GROUP.
039300    ADD TR-VOLUME TO WS-ACC-VOL-SUM.
039400    ADD TR-PRICE  TO WS-ACC-PRICE-SUM.
039500    COMPUTE WS-ACC-PRICE-SQ-SUM = WS-ACC-PRICE-SQ-SUM
039600                                + TR-PRICE * TR-PRICE.
039700    IF TR-PRICE > WS-ACC-MAX-PRICE
039800        MOVE TR-PRICE TO WS-ACC-MAX-PRICE
039900    END-IF.
040000    IF TR-PRICE < WS-ACC-MIN-PRICE
040100        MOVE TR-PRICE TO WS-ACC-MIN-PRICE
040200    END-IF.
040300    ADD 1 TO WS-ACC-TRADE-COUNT.
040400    PERFORM 100-READ-TRADE THRU 100-EXIT.
040500 550-EXIT.
040600    EXIT.
040700
040800*----------------------------------------------------------------
040900*    600-FLUSH-GROUP - COMPUTES AVG/STD/SLIPPAGE FOR THE GROUP
041000*    JUST CLOSED AND WRITES THE ANALYZER RECORD AND REPORT LINE.
041100*----------------------------------------------------------------
041200 600-FLUSH-GROUP.
041300    COMPUTE WS-ACC-AVG-PRICE ROUNDED =
041400            WS-ACC-PRICE-SUM / WS-ACC-TRADE-COUNT.
041500    IF WS-ACC-TRADE-COUNT = 1
041600        MOVE 0 TO WS-ACC-STD-PRICE
041700    ELSE
041800        PERFORM 920-COMPUTE-STD-DEV THRU 920-EXIT
041900    END-IF.
042000    PERFORM 930-COMPUTE-SLIPPAGE THRU 930-EXIT.
042100
042200    MOVE SPACES              TO AR-ANALYZER-REC.
042300    MOVE WS-GK-DATE          TO AR-DATE.
042400    MOVE WS-GK-TIME          TO AR-HHMMSS.
042500    IF WS-PASS-IS-PH
042600        MOVE 'PH' TO AR-CONTRACT-TYPE
042700    ELSE
042800        MOVE 'QH' TO AR-CONTRACT-TYPE
042900    END-IF.
043000    MOVE WS-ACC-VOL-SUM      TO AR-TOTAL-VOL.
043100    MOVE WS-ACC-AVG-PRICE    TO AR-AVG-PRICE.
043200    MOVE WS-ACC-STD-PRICE    TO AR-STD-PRICE.
043300    MOVE WS-ACC-SLIPPAGE     TO AR-EST-SLIPPAGE.
043400    WRITE AR-ANALYZER-REC.
043500
043600    ADD 1 TO WS-PERIOD-COUNT.
043700    ADD WS-ACC-VOL-SUM TO WS-DATE-VOL-TOTAL.
043800    ADD WS-ACC-VOL-SUM TO WS-GRAND-VOL-TOTAL.
043900    IF WS-ACC-SLIPPAGE = 50.00
044000        ADD 1 TO WS-HIGH-RISK-COUNT
044100    END-IF.
044200    PERFORM 860-WRITE-DETAIL.
044300 600-EXIT.
044400    EXIT.
044500
044600*----------------------------------------------------------------
044700*    930-COMPUTE-SLIPPAGE - BUSINESS RULES / SLIPPAGE-IMPACT MODEL
044800*    ZERO-VOLUME PERIODS PAY THE FLAT 50.00 PENALTY.
044900*----------------------------------------------------------------
045000 930-COMPUTE-SLIPPAGE.
045100    IF WS-ACC-VOL-SUM = 0
045200        MOVE 50.00 TO WS-ACC-SLIPPAGE
045300    ELSE
045400        COMPUTE WS-SLIP-SHARE = SP-TARGET-POS / WS-ACC-VOL-SUM.
045500        IF WS-SLIP-SHARE < 0
045600            COMPUTE WS-SLIP-SHARE = WS-SLIP-SHARE * -1
045700        END-IF.
045800        COMPUTE WS-SLIP-RANGE-RISK =
045900                (WS-ACC-MAX-PRICE - WS-ACC-MIN-PRICE) * 0.6.
046000        IF WS-ACC-STD-PRICE > WS-SLIP-RANGE-RISK
046100            MOVE WS-ACC-STD-PRICE TO WS-SLIP-BASE-VOL
046200        ELSE
046300            MOVE WS-SLIP-RANGE-RISK TO WS-SLIP-BASE-VOL
046400        END-IF.
046500        IF WS-SLIP-BASE-VOL < 0.10
046600            COMPUTE WS-SLIP-BASE-VOL = WS-ACC-AVG-PRICE * 0.01
046700        END-IF.
046800        MOVE WS-SLIP-SHARE TO WS-PWR-X.
046900        PERFORM 910-COMPUTE-POWER-08 THRU 910-EXIT.
047000        MOVE WS-PWR-RESULT TO WS-SLIP-SHARE-POW.
047100        COMPUTE WS-SLIP-UNIT-SLIP =
047200                WS-SLIP-BASE-VOL * 2.0 * WS-SLIP-SHARE-POW.
047300        COMPUTE WS-SLIP-CAP = WS-ACC-AVG-PRICE * 0.5.
047400        IF WS-SLIP-UNIT-SLIP > WS-SLIP-CAP
047500            COMPUTE WS-ACC-SLIPPAGE ROUNDED = WS-SLIP-CAP
047600        ELSE
047700            COMPUTE WS-ACC-SLIPPAGE ROUNDED = WS-SLIP-UNIT-SLIP
047800        END-IF
047900    END-IF.
048000 930-EXIT.
048100    EXIT.
048200
048300*----------------------------------------------------------------
048400*    920-COMPUTE-STD-DEV - SAMPLE STANDARD DEVIATION (N-1).
048500*----------------------------------------------------------------
048600 920-COMPUTE-STD-DEV.
048700    COMPUTE WS-SQRT-X =
048800        (WS-ACC-PRICE-SQ-SUM -
048900        (WS-ACC-PRICE-SUM * WS-ACC-PRICE-SUM
049000            / WS-ACC-TRADE-COUNT))
049100        / (WS-ACC-TRADE-COUNT - 1).
049200    IF WS-SQRT-X < 0
049300        MOVE 0 TO WS-SQRT-X
049400    END-IF.
049500    PERFORM 900-COMPUTE-SQRT THRU 900-EXIT.
049600    MOVE WS-SQRT-Y TO WS-ACC-STD-PRICE.
049700 920-EXIT.
049800    EXIT.
049900
050000*----------------------------------------------------------------
050100*    900-COMPUTE-SQRT - NEWTON'S METHOD, Y = SQRT(WS-SQRT-X).
050200*----------------------------------------------------------------
050300 900-COMPUTE-SQRT.
050400    IF WS-SQRT-X = 0
050500        MOVE 0 TO WS-SQRT-Y
050600    ELSE
050700        COMPUTE WS-SQRT-Y = WS-SQRT-X / 2 + 1.
050800        PERFORM 905-NEWTON-SQRT-STEP 20 TIMES
050900    END-IF.
051000 900-EXIT.
051100    EXIT.
051200
051300 905-NEWTON-SQRT-STEP.
051400    COMPUTE WS-SQRT-Y = (WS-SQRT-Y + WS-SQRT-X / WS-SQRT-Y) / 2.
051500 905-EXIT.
051600    EXIT.
051700
051800*----------------------------------------------------------------
051900*    910-COMPUTE-POWER-08 - NEWTON'S METHOD FOR X**0.8, SOLVED AS
052000*    THE 5TH ROOT OF X**4 (Y**5 = X**4).
052100*----------------------------------------------------------------
052200 910-COMPUTE-POWER-08.
052300    IF WS-PWR-X = 0
052400        MOVE 0 TO WS-PWR-RESULT
052500    ELSE
052600        COMPUTE WS-PWR-X4 = WS-PWR-X ** 4.
052700        MOVE WS-PWR-X TO WS-PWR-Y.
052800        IF WS-PWR-Y = 0
052900            MOVE 0.5 TO WS-PWR-Y
053000        END-IF.
053100        PERFORM 915-NEWTON-POWER-STEP 25 TIMES.
053200        MOVE WS-PWR-Y TO WS-PWR-RESULT
053300    END-IF.
053400 910-EXIT.
053500    EXIT.
053600
053700 915-NEWTON-POWER-STEP.
053800    COMPUTE WS-PWR-Y4 = WS-PWR-Y ** 4.
053900    COMPUTE WS-PWR-Y5 = WS-PWR-Y4 * WS-PWR-Y.
054000    COMPUTE WS-PWR-Y  = (4 * WS-PWR-Y5 + WS-PWR-X4)
054100                       / (5 * WS-PWR-Y4).
054200 915-EXIT.
054300    EXIT.
054400
054500*----------------------------------------------------------------
054600*    250-QH-SLOT-PASS - PASS 2. WALKS EVERY 15-MINUTE SLOT FROM
054700*    WS-FIRST-DATE 00:00 THROUGH WS-LAST-DATE 23:45, MATCHING
054800*    AGAINST QH TRADES READ AHEAD IN THE ONE-RECORD BUFFER.
054900*----------------------------------------------------------------
055000 250-QH-SLOT-PASS.
055100    IF FIRST-SEEN-REC
055200        GO TO 250-EXIT
055300    END-IF.
055400    MOVE WS-FIRST-DATE TO WS-SLOT-DATE.
055500    MOVE 0             TO WS-SLOT-TIME.
055600    PERFORM 260-QH-FILL-BUFFER THRU 260-EXIT.
055700
055800 251-SLOT-LOOP.
055900    IF WS-SLOT-DATE > WS-LAST-DATE
056000        GO TO 250-EXIT
056100    END-IF.
056200    IF WS-QH-BUFFER-VALID AND
056300       TR-DELIVERY-DATE = WS-SLOT-DATE AND
056400       TR-DELIVERY-TIME = WS-SLOT-TIME
056500        MOVE WS-SLOT-DATE TO WS-GK-DATE
056600        MOVE WS-SLOT-TIME TO WS-GK-TIME
056700        MOVE TR-VOLUME    TO WS-ACC-VOL-SUM
056800        MOVE TR-PRICE     TO WS-ACC-PRICE-SUM
056900        COMPUTE WS-ACC-PRICE-SQ-SUM = TR-PRICE * TR-PRICE
057000        MOVE TR-PRICE     TO WS-ACC-MAX-PRICE
057100        MOVE TR-PRICE     TO WS-ACC-MIN-PRICE
057200        MOVE 1            TO WS-ACC-TRADE-COUNT
057300        PERFORM 260-QH-FILL-BUFFER THRU 260-EXIT
057400        PERFORM 265-QH-ACCUMULATE-MATCHES THRU 265-EXIT
057500        PERFORM 600-FLUSH-GROUP THRU 600-EXIT
057600*    NO TRADE FELL IN THIS SLOT - THE PERIOD STILL GETS AN
057700*    ANALYZER RECORD AND A REPORT LINE, JUST WITH ZERO VOLUME
057800*    AND THE FLAT 50.00 PENALTY SLIPPAGE, SO THE DESK SEES
057900*    EVERY QUARTER-HOUR OF THE RUN, NOT ONLY THE ONES THAT
058000*    TRADED.
058100    ELSE
058200        MOVE WS-SLOT-DATE TO WS-GK-DATE
058300        MOVE WS-SLOT-TIME TO WS-GK-TIME
058400        MOVE 0            TO WS-ACC-VOL-SUM
058500        MOVE 0            TO WS-ACC-AVG-PRICE
058600        MOVE 0            TO WS-ACC-STD-PRICE
058700        MOVE 50.00        TO WS-ACC-SLIPPAGE
058800        MOVE SPACES       TO AR-ANALYZER-REC
058900        MOVE WS-SLOT-DATE TO AR-DATE
059000        MOVE WS-SLOT-TIME TO AR-HHMMSS
059100        MOVE 'QH'         TO AR-CONTRACT-TYPE
059200        MOVE 0            TO AR-TOTAL-VOL
059300        MOVE 0            TO AR-AVG-PRICE
059400        MOVE 0            TO AR-STD-PRICE
059500        MOVE 50.00        TO AR-EST-SLIPPAGE
059600        WRITE AR-ANALYZER-REC
059700        ADD 1 TO WS-PERIOD-COUNT
059800        ADD 1 TO WS-HIGH-RISK-COUNT
059900        PERFORM 860-WRITE-DETAIL
060000    END-IF.
060100    PERFORM 270-ADD-15-MIN THRU 270-EXIT.
060200    GO TO 251-SLOT-LOOP.
060300 250-EXIT.
060400    EXIT.
060500
060600*----------------------------------------------------------------
060700*    265-QH-ACCUMULATE-MATCHES - FOLDS IN ANY ADDITIONAL BUFFERED
060800*    TRADES THAT SHARE THE SAME SLOT KEY.
060900*----------------------------------------------------------------
061000 265-QH-ACCUMULATE-MATCHES.
061100    IF NOT WS-QH-BUFFER-VALID
061200            OR TR-DELIVERY-DATE NOT = WS-GK-DATE
061300            OR TR-DELIVERY-TIME NOT = WS-GK-TIME
061400        GO TO 265-EXIT
061500    END-IF.
061600    ADD TR-VOLUME TO WS-ACC-VOL-SUM.
061700    ADD TR-PRICE  TO WS-ACC-PRICE-SUM.
061800    COMPUTE WS-ACC-PRICE-SQ-SUM = WS-ACC-PRICE-SQ-SUM
061900                                + TR-PRICE * TR-PRICE.
062000    IF TR-PRICE > WS-ACC-MAX-PRICE
062100        MOVE TR-PRICE TO WS-ACC-MAX-PRICE
062200    END-IF.
062300    IF TR-PRICE < WS-ACC-MIN-PRICE
062400        MOVE TR-PRICE TO WS-ACC-MIN-PRICE
062500    END-IF.
062600    ADD 1 TO WS-ACC-TRADE-COUNT.
062700    PERFORM 260-QH-FILL-BUFFER THRU 260-EXIT.
062800    GO TO 265-QH-ACCUMULATE-MATCHES.
062900 265-EXIT.
063000    EXIT.
063100
063200*----------------------------------------------------------------
063300*    260-QH-FILL-BUFFER - READS AHEAD PAST TRADES THAT ARE NOT
063400*    QH/COMPLETED UNTIL A USABLE RECORD IS BUFFERED OR EOF.
063500*----------------------------------------------------------------
063600 260-QH-FILL-BUFFER.
063700    MOVE 'N' TO WS-QH-BUFFER-SW.
063800 261-QH-BUFFER-READ.
063900    IF TRADES-AT-EOF
064000        GO TO 260-EXIT
064100    END-IF.
064200    READ TRADES-FILE
064300        AT END
064400            MOVE 'Y' TO WS-TRADES-EOF
064500            GO TO 260-EXIT
064600    END-READ.
064700    IF NOT TR-TYPE-QUARTER OR NOT TR-STATE-COMPLETED
064800        GO TO 261-QH-BUFFER-READ
064900    END-IF.
065000    MOVE 'Y' TO WS-QH-BUFFER-SW.
065100 260-EXIT.
065200    EXIT.
065300
065400*----------------------------------------------------------------
065500*    270-ADD-15-MIN - ADVANCES THE SLOT CLOCK BY ONE QUARTER
065600*    HOUR, ROLLING THE CALENDAR DATE AT MIDNIGHT.
065700*----------------------------------------------------------------
065800 270-ADD-15-MIN.
065900    ADD 15 TO WS-SLOT-MN.
066000    IF WS-SLOT-MN > 59
066100        SUBTRACT 60 FROM WS-SLOT-MN
066200        ADD 1 TO WS-SLOT-HH
066300        IF WS-SLOT-HH > 23
066400            MOVE 0 TO WS-SLOT-HH
066500            PERFORM 275-INC-SLOT-DAY THRU 275-EXIT
066600        END-IF
066700    END-IF.
066800 270-EXIT.
066900    EXIT.
067000
067100*    STANDARD LEAP-YEAR TEST - DIVISIBLE BY 400 IS ALWAYS LEAP,
067200*    DIVISIBLE BY 100 BUT NOT 400 IS NEVER LEAP, OTHERWISE
067300*    DIVISIBLE BY 4 IS LEAP.  WS-SLOT-DIM(2) IS RESET TO 28
067400*    EVERY CALL SO A PRIOR LEAP YEAR NEVER LEAKS INTO THE NEXT.
067500 275-INC-SLOT-DAY.
067600    MOVE 31 TO WS-SLOT-DIM(1).
067700    MOVE 28 TO WS-SLOT-DIM(2).
067800    DIVIDE WS-SLOT-YY BY 400 GIVING WS-SLOT-DIV-QUOT
067900                              REMAINDER WS-SLOT-DIV-REM.
068000    IF WS-SLOT-DIV-REM = 0
068100        MOVE 29 TO WS-SLOT-DIM(2)
068200    ELSE
068300        DIVIDE WS-SLOT-YY BY 100 GIVING WS-SLOT-DIV-QUOT
068400                                  REMAINDER WS-SLOT-DIV-REM
068500        IF WS-SLOT-DIV-REM NOT = 0
068600            DIVIDE WS-SLOT-YY BY 4 GIVING WS-SLOT-DIV-QUOT
068700                                    REMAINDER WS-SLOT-DIV-REM
068800            IF WS-SLOT-DIV-REM = 0
068900                MOVE 29 TO WS-SLOT-DIM(2)
069000            END-IF
069100        END-IF
069200    END-IF.
069300    ADD 1 TO WS-SLOT-DD.
069400    IF WS-SLOT-DD > WS-SLOT-DIM(WS-SLOT-MM)
069500        MOVE 1 TO WS-SLOT-DD
069600        ADD 1 TO WS-SLOT-MM
069700        IF WS-SLOT-MM > 12
069800            MOVE 1 TO WS-SLOT-MM
069900            ADD 1 TO WS-SLOT-YY
070000        END-IF
070100    END-IF.
070200 275-EXIT.
070300    EXIT.
070400
070500 860-WRITE-DETAIL.
070600    MOVE WS-GK-DATE          TO RD-DATE.
070700    MOVE WS-GK-TIME          TO RD-TIME.
070800    MOVE AR-CONTRACT-TYPE    TO RD-TYPE.
070900    MOVE WS-ACC-VOL-SUM      TO RD-TOTAL-VOL.
071000    MOVE WS-ACC-AVG-PRICE    TO RD-AVG-PRICE.
071100    MOVE WS-ACC-STD-PRICE    TO RD-STD-PRICE.
071200    MOVE WS-ACC-SLIPPAGE     TO RD-EST-SLIPPAGE.
071300    WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 1.
071400 860-EXIT.
071500    EXIT.
071600
071700*    PRINTED ONCE, BEFORE EITHER PASS RUNS, SO BOTH THE PH AND
071800*    QH DETAIL LINES LAND UNDER THE SAME PAGE HEADING.
071900 800-INIT-REPORT.
072000    WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
072100    WRITE PRINT-REC FROM RPT-HEADING-2 AFTER 2.
072200 800-EXIT.
072300    EXIT.
072400*    RUN-WIDE GRAND TOTALS - WRITTEN LAST, AFTER BOTH PASSES
072500*    HAVE FINISHED, SO THE HIGH-RISK COUNT REFLECTS PH AND QH
072600*    PENALTY PERIODS TOGETHER.
072700 850-WRITE-TOTALS.
072800    MOVE WS-GRAND-VOL-TOTAL  TO RGT-VOL-TOTAL.
072900    MOVE WS-HIGH-RISK-COUNT  TO RGT-HIGH-RISK.
073000    WRITE PRINT-REC FROM RPT-GRAND-TOTAL-LINE AFTER 2.
073100 850-EXIT.
073200    EXIT.
