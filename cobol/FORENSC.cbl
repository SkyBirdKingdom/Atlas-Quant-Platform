000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    FORENSC.
000400 AUTHOR.        R KIVELA.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  02/19/1993.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    FORENSIC ANALYZER - TWO INDEPENDENT SCANS RUN BACK TO BACK
001200*    AGAINST THE SAME PARAMS RECORD.
001300*
001400*    SCAN 1 (200-ANOMALY-PASS) READS TRADES, GROUPS COMPLETED
001500*    TRADES INTO 5-MINUTE EXECUTION WINDOWS PER CONTRACT AND
001600*    FLAGS ANY WINDOW WHOSE PRICE MOVED FAR ENOUGH OFF ITS FIRST
001700*    PRINT TO LOOK LIKE A PUMP OR A DUMP.  SP-FOR-CONTRACT-ID MAY
001800*    BE LEFT BLANK TO SCAN EVERY CONTRACT AT ONCE.
001900*
002000*    SCAN 2 (500-MICROSTRUCTURE-PASS) READS ORDER-FLOW FOR ONE
002100*    CONTRACT (SP-FOR-CONTRACT-ID REQUIRED HERE) AND TALLIES
002200*    ADDED/CANCELLED VOLUME BY SIDE, LOGGING EVERY TICK OF 20 MW
002300*    OR MORE AS A LARGE ORDER, LOOKING FOR SIGNS OF QUOTE
002400*    SPOOFING.
002500*
002600*    BOTH SCANS HONOUR THE SAME OPTIONAL TIME WINDOW
002700*    (SP-FOR-WIN-START-DATE/TIME .. SP-FOR-WIN-END-DATE/TIME,
002800*    GATED BY SP-FOR-WINDOW-GIVEN-SW) APPLIED AGAINST THE
002900*    RECORD'S OWN DATE/TIME PAIR VIA A REDEFINED 14-DIGIT
003000*    STAMP - SEE WS-FILTER-WORK.  NEITHER SCAN NEEDS THE
003100*    CONTRACT-ID DELIVERY-DATE DECODE TTLVRFY USES FOR CANDLES -
003200*    TRADES ALREADY CARRIES ITS OWN DELIVERY DATE/TIME AND
003300*    ORDER-FLOW IS KEYED BY UPDATE TIME, NOT DELIVERY TIME.
003400*----------------------------------------------------------------
003500*    CHANGE LOG
003600*----------------------------------------------------------------
003700*    02/19/93 RK   0142  INITIAL VERSION - ANOMALY SCAN ONLY.
003800*    07/02/96 RK   0148  MICROSTRUCTURE SCAN ADDED PER SURVEIL-
003900*                        LANCE DESK REQUEST AFTER THE Q2 SPOOFING
004000*                        INCIDENT ON THE QH BOARD.
004100*    11/06/97 RLK  0210  Y2K REVIEW - WINDOW STAMP COMPARE USES
004200*                        PLAIN 14-DIGIT REDEFINES, NO CENTURY
004300*                        ARITHMETIC, NOTHING TO FIX.
004400*    01/08/99 MPT  0241  Y2K SIGN-OFF.
004500*    04/11/99 HJ   0244  LARGE-ORDER LOG LINE NOW PRINTS PLACED/
004600*                        CANCELED INSTEAD OF THE RAW DELETED-FLAG
004700*                        VALUE - SURVEILLANCE DESK COULDN'T READ
004800*                        THE OLD REPORT WITHOUT THE COPYBOOK.
004900*    04/16/02 RLK  0265  WS-ANOM-TABLE'S 200 SLOTS DID NOT COVER
005000*                        A QH CONTRACT'S OWN WINDOW (OPEN A DAY
005100*                        AHEAD OF DELIVERY, 400+ FIVE-MINUTE
005200*                        BUCKETS BY ITSELF) LET ALONE EVERY
005300*                        PH/QH CONTRACT OPEN AT ONCE - THE "FULL
005400*                        TRADING DAY, ROOM TO SPARE" COMMENT WAS
005500*                        WRONG.  TABLE WIDENED TO 2000 AND
005600*                        220-FIND-ANOM-SLOT NOW DISPLAYS A DROP
005700*                        NOTICE INSTEAD OF LOSING A GROUP
005800*                        SILENTLY IF IT EVER STILL FILLS.
005900*----------------------------------------------------------------
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-370.
006400 OBJECT-COMPUTER.  IBM-370.
006500 SPECIAL-NAMES.
006600    C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000    SELECT TRADES-FILE     ASSIGN TO TRADES
007100        ORGANIZATION IS SEQUENTIAL
007200        FILE STATUS  IS WS-TRADES-STATUS.
007300    SELECT ORDER-FLOW-FILE ASSIGN TO ORDRFLOW
007400        ORGANIZATION IS SEQUENTIAL
007500        FILE STATUS  IS WS-ORDER-FLOW-STATUS.
007600    SELECT PARAMS-FILE     ASSIGN TO PARAMS
007700        ORGANIZATION IS LINE SEQUENTIAL
007800        FILE STATUS  IS WS-PARAMS-STATUS.
007900    SELECT REPORT-FILE     ASSIGN TO RPTFOR
008000        ORGANIZATION IS SEQUENTIAL
008100        FILE STATUS  IS WS-REPORT-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  TRADES-FILE
008600    RECORDING MODE IS F
008700    LABEL RECORDS ARE STANDARD.
008800 COPY TRADEREC.
008900
009000 FD  ORDER-FLOW-FILE
009100    RECORDING MODE IS F
009200    LABEL RECORDS ARE STANDARD.
009300 COPY TICKREC.
009400
009500 FD  PARAMS-FILE.
009600 COPY PARMREC.
009700
009800 FD  REPORT-FILE
009900    RECORDING MODE IS F
010000    LABEL RECORDS ARE STANDARD.
010100 01  PRINT-REC                  PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400 01  WS-FILE-STATUSES.
010500    05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.
010600    05  WS-ORDER-FLOW-STATUS    PIC X(02) VALUE SPACES.
010700    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
010800    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
010900
011000 01  WS-SWITCHES.
011100    05  WS-TRADES-EOF           PIC X(01) VALUE 'N'.
011200        88  TRADES-AT-EOF               VALUE 'Y'.
011300    05  WS-ORDER-FLOW-EOF       PIC X(01) VALUE 'N'.
011400        88  ORDER-FLOW-AT-EOF           VALUE 'Y'.
011500    05  WS-ANOM-FOUND-SW        PIC X(01) VALUE 'N'.
011600        88  WS-ANOM-SLOT-FOUND          VALUE 'Y'.
011700    05  WS-ANOM-WARNED-SW       PIC X(01) VALUE 'N'.
011800        88  WS-ANOM-TABLE-WARNED        VALUE 'Y'.
011900    05  WS-FLAG-SWAPPED-SW      PIC X(01) VALUE 'N'.
012000        88  WS-FLAG-DID-SWAP            VALUE 'Y'.
012100    05  WS-LARGE-CANCEL-SW      PIC X(01) VALUE 'N'.
012200        88  WS-HAD-LARGE-CANCEL         VALUE 'Y'.
012300
012400*----------------------------------------------------------------
012500*    FILTER PARAMETERS - SP-FOR-CONTRACT-ID BLANK MEANS "ALL
012600*    CONTRACTS" ON THE ANOMALY SCAN BUT IS REQUIRED ON THE
012700*    MICROSTRUCTURE SCAN.  THE START/END GROUPS ARE REDEFINED AS
012800*    PLAIN 14-DIGIT NUMBERS SO THE WINDOW TEST IS ONE NUMERIC
012900*    COMPARE, NOT A DATE/TIME PAIR COMPARE.
013000*----------------------------------------------------------------
013100 01  WS-FILTER-WORK.
013200    05  WS-FLT-CONTRACT-ID      PIC X(12).
013300    05  WS-FLT-START-GROUP.
013400        10  WS-FLT-START-DATE   PIC 9(08).
013500        10  WS-FLT-START-TIME   PIC 9(06).
013600    05  WS-FLT-START-STAMP REDEFINES WS-FLT-START-GROUP
013700                                PIC 9(14).
013800    05  WS-FLT-END-GROUP.
013900        10  WS-FLT-END-DATE     PIC 9(08).
014000        10  WS-FLT-END-TIME     PIC 9(06).
014100    05  WS-FLT-END-STAMP   REDEFINES WS-FLT-END-GROUP
014200                                PIC 9(14).
014300
014400*----------------------------------------------------------------
014500*    ONE RECORD'S DATE/TIME, LAID OVER THE SAME WAY, SO IT CAN BE
014600*    COMPARED TO THE FILTER STAMPS ABOVE WITH A SINGLE IF.
014700*----------------------------------------------------------------
014800 01  WS-COMPARE-WORK.
014900    05  WS-CMP-GROUP.
015000        10  WS-CMP-DATE         PIC 9(08).
015100        10  WS-CMP-TIME         PIC 9(06).
015200    05  WS-CMP-STAMP       REDEFINES WS-CMP-GROUP
015300                                PIC 9(14).
015400
015500*----------------------------------------------------------------
015600*    PASS 1 WORK - ONE SLOT PER (CONTRACT, 5-MINUTE EXECUTION
015700*    WINDOW) SEEN SO FAR, FOUND BY LINEAR SEARCH LIKE STATSUI'S
015800*    VOLUME PROFILE TABLE.  A QH CONTRACT'S OWN WINDOW RUNS OPEN
015900*    13:00 THE DAY BEFORE DELIVERY TO CLOSE AN HOUR AHEAD OF
016000*    DELIVERY - CLOSE TO A DAY AND A HALF - SO ONE CONTRACT ALONE
016100*    CAN THROW OFF 400+ FIVE-MINUTE BUCKETS, AND PH01-24/QH01-96
016200*    CAN ALL BE OPEN AT ONCE.  2000 SLOTS IS SIZED FOR A BUSY
016300*    DESK DAY; 226/229 BELOW STILL DISPLAY A DROP NOTICE RATHER
016400*    THAN LOSING A GROUP SILENTLY IF IT EVER FILLS.
016500*----------------------------------------------------------------
016600 01  WS-ANOM-TABLE.
016700    05  WS-ANOM-ENTRY OCCURS 2000 TIMES
016800                                INDEXED BY WS-ANOM-IDX.
016900        10  WS-ANOM-CONTRACT-ID     PIC X(12).
017000        10  WS-ANOM-WIN-DATE        PIC 9(08).
017100        10  WS-ANOM-WIN-TIME        PIC 9(06).
017200        10  WS-ANOM-FIRST-PRICE     PIC S9(05)V99.
017300        10  WS-ANOM-MAX-PRICE       PIC S9(05)V99.
017400        10  WS-ANOM-MIN-PRICE       PIC S9(05)V99.
017500        10  FILLER                  PIC X(05).
017600 77  WS-ANOM-ENTRY-COUNT         PIC S9(05) COMP-3 VALUE +0.
017700
017800*----------------------------------------------------------------
017900*    FLAGGED-WINDOW TABLE - THE SUBSET OF WS-ANOM-TABLE THAT
018000*    CLEARED THE PUMP/DUMP THRESHOLD, HELD SEPARATELY SO THE
018100*    BUBBLE SORT BELOW ONLY MOVES THE SMALL SET THAT ACTUALLY
018200*    PRINTS.
018300*----------------------------------------------------------------
018400 01  WS-FLAG-TABLE.
018500    05  WS-FLAG-ENTRY OCCURS 200 TIMES
018600                                INDEXED BY WS-FLAG-IDX.
018700        10  WS-FLAG-CONTRACT-ID     PIC X(12).
018800        10  WS-FLAG-WIN-DATE        PIC 9(08).
018900        10  WS-FLAG-WIN-TIME        PIC 9(06).
019000        10  WS-FLAG-OPEN-PRICE      PIC S9(05)V99.
019100        10  WS-FLAG-EXTREME-PRICE   PIC S9(05)V99.
019200        10  WS-FLAG-CHANGE-PCT      PIC S9(03)V99.
019300        10  WS-FLAG-ABS-CHANGE      PIC S9(03)V99.
019400        10  WS-FLAG-TYPE            PIC X(04).
019500 77  WS-FLAG-ENTRY-COUNT         PIC S9(05) COMP-3 VALUE +0.
019600 77  WS-FLAG-SORT-IDX            PIC S9(05) COMP-3.
019700 01  WS-FLAG-TEMP-ENTRY.
019800    05  WS-FLAG-TEMP-CONTRACT-ID    PIC X(12).
019900    05  WS-FLAG-TEMP-WIN-DATE       PIC 9(08).
020000    05  WS-FLAG-TEMP-WIN-TIME       PIC 9(06).
020100    05  WS-FLAG-TEMP-OPEN-PRICE     PIC S9(05)V99.
020200    05  WS-FLAG-TEMP-EXTREME-PRICE  PIC S9(05)V99.
020300    05  WS-FLAG-TEMP-CHANGE-PCT     PIC S9(03)V99.
020400    05  WS-FLAG-TEMP-ABS-CHANGE     PIC S9(03)V99.
020500    05  WS-FLAG-TEMP-TYPE           PIC X(04).
020600
020700*----------------------------------------------------------------
020800*    ANOMALY SCAN WORK - BUCKET/PUMP/DUMP ARITHMETIC.
020900*----------------------------------------------------------------
021000 01  WS-ANOM-SCAN-WORK.
021100    05  WS-ANOM-MIN-OF-DAY      PIC S9(05) COMP-3.
021200    05  WS-ANOM-BUCKET-MIN      PIC S9(05) COMP-3.
021300    05  WS-ANOM-BUCKET-HH       PIC S9(03) COMP-3.
021400    05  WS-ANOM-BUCKET-MM       PIC S9(03) COMP-3.
021500    05  WS-ANOM-PUMP-PCT        PIC S9(03)V9999 COMP-3.
021600    05  WS-ANOM-DUMP-PCT        PIC S9(03)V9999 COMP-3.
021700    05  WS-ANOM-WIN-END-DATE    PIC 9(08).
021800    05  WS-ANOM-WIN-END-TIME    PIC 9(06).
021900    05  WS-ANOM-END-MIN-OF-DAY  PIC S9(05) COMP-3.
022000    05  WS-ANOM-END-HH          PIC S9(03) COMP-3.
022100    05  WS-ANOM-END-MM          PIC S9(03) COMP-3.
022200
022300*----------------------------------------------------------------
022400*    PASS 2 (MICROSTRUCTURE) ACCUMULATORS.
022500*----------------------------------------------------------------
022600 01  WS-MICRO-WORK.
022700    05  WS-MICRO-BUY-ADDED      PIC S9(07)V99 COMP-3 VALUE +0.
022800    05  WS-MICRO-BUY-CANCEL     PIC S9(07)V99 COMP-3 VALUE +0.
022900    05  WS-MICRO-SELL-ADDED     PIC S9(07)V99 COMP-3 VALUE +0.
023000    05  WS-MICRO-SELL-CANCEL    PIC S9(07)V99 COMP-3 VALUE +0.
023100    05  WS-MICRO-BUY-RATIO      PIC S9(03)V99 COMP-3 VALUE +0.
023200    05  WS-MICRO-SELL-RATIO     PIC S9(03)V99 COMP-3 VALUE +0.
023300    05  WS-MICRO-TICK-COUNT     PIC S9(07) COMP-3 VALUE +0.
023400    05  WS-MICRO-ACTION-TEXT    PIC X(08).
023500
023600 01  RPT-ANOM-HEADING-1.
023700    05  FILLER                  PIC X(28) VALUE
023800            'FORENSIC ANALYZER - ANOMALY '.
023900    05  FILLER                  PIC X(104) VALUE SPACES.
024000 01  RPT-ANOM-COL-HEADING.
024100    05  FILLER                  PIC X(14) VALUE 'CONTRACT      '.
024200    05  FILLER                  PIC X(20) VALUE
024300            'WINDOW              '.
024400    05  FILLER                  PIC X(11) VALUE 'OPEN       '.
024500    05  FILLER                  PIC X(11) VALUE 'EXTREME    '.
024600    05  FILLER                  PIC X(11) VALUE 'CHANGE %   '.
024700    05  FILLER                  PIC X(65) VALUE 'TYPE'.
024800 01  RPT-ANOM-DETAIL.
024900    05  RA-CONTRACT-ID          PIC X(12).
025000    05  FILLER                  PIC X(02) VALUE SPACES.
025100    05  RA-WIN-START-TIME       PIC 9(04).
025200    05  FILLER                  PIC X(01) VALUE '-'.
025300    05  RA-WIN-END-TIME         PIC 9(04).
025400    05  FILLER                  PIC X(11) VALUE SPACES.
025500    05  RA-OPEN-PRICE           PIC Z(04)9.99.
025600    05  FILLER                  PIC X(02) VALUE SPACES.
025700    05  RA-EXTREME-PRICE        PIC Z(04)9.99.
025800    05  FILLER                  PIC X(02) VALUE SPACES.
025900    05  RA-CHANGE-PCT           PIC -ZZ9.99.
026000    05  FILLER                  PIC X(02) VALUE SPACES.
026100    05  RA-TYPE                 PIC X(04).
026200    05  FILLER                  PIC X(60) VALUE SPACES.
026300 01  RPT-ANOM-NONE-DETAIL.
026400    05  FILLER                  PIC X(35) VALUE
026500            'NO ANOMALIES FOUND IN THIS WINDOW.'.
026600    05  FILLER                  PIC X(97) VALUE SPACES.
026700
026800 01  RPT-MICRO-HEADING-1.
026900    05  FILLER                  PIC X(30) VALUE
027000            'FORENSIC ANALYZER - MICROSTRU'.
027100    05  FILLER                  PIC X(102) VALUE SPACES.
027200 01  RPT-MICRO-TOTALS-DETAIL.
027300    05  FILLER                  PIC X(11) VALUE 'BUY ADD  '.
027400    05  RM-BUY-ADDED            PIC Z(06)9.99.
027500    05  FILLER                  PIC X(11) VALUE '  BUY CANC '.
027600    05  RM-BUY-CANCEL           PIC Z(06)9.99.
027700    05  FILLER                  PIC X(12) VALUE '  BUY RATIO '.
027800    05  RM-BUY-RATIO            PIC Z(02)9.99.
027900    05  FILLER                  PIC X(59) VALUE SPACES.
028000 01  RPT-MICRO-TOTALS-DETAIL-2.
028100    05  FILLER                  PIC X(11) VALUE 'SELL ADD '.
028200    05  RM-SELL-ADDED           PIC Z(06)9.99.
028300    05  FILLER                  PIC X(11) VALUE '  SELL CANC'.
028400    05  RM-SELL-CANCEL          PIC Z(06)9.99.
028500    05  FILLER                  PIC X(12) VALUE ' SELL RATIO '.
028600    05  RM-SELL-RATIO           PIC Z(02)9.99.
028700    05  FILLER                  PIC X(59) VALUE SPACES.
028800 01  RPT-LARGE-ORDER-HEADING.
028900    05  FILLER                  PIC X(12) VALUE 'LARGE ORDERS'.
029000    05  FILLER                  PIC X(120) VALUE SPACES.
029100 01  RPT-LARGE-ORDER-DETAIL.
029200    05  RL-TIME                 PIC 9(06).
029300    05  FILLER                  PIC X(02) VALUE SPACES.
029400    05  RL-ACTION               PIC X(08).
029500    05  FILLER                  PIC X(02) VALUE SPACES.
029600    05  RL-SIDE                 PIC X(04).
029700    05  FILLER                  PIC X(02) VALUE SPACES.
029800    05  RL-PRICE                PIC Z(04)9.99.
029900    05  FILLER                  PIC X(02) VALUE SPACES.
030000    05  RL-VOLUME               PIC Z(04)9.99.
030100    05  FILLER                  PIC X(88) VALUE SPACES.
030200 01  RPT-CONCLUSION-DETAIL.
030300    05  FILLER                  PIC X(12) VALUE 'CONCLUSION: '.
030400    05  RC-TEXT                 PIC X(40).
030500    05  FILLER                  PIC X(80) VALUE SPACES.
030600 01  RPT-MICRO-NONE-DETAIL.
030700    05  FILLER                  PIC X(41) VALUE
030800            'NO ORDER-FLOW TICKS FOUND FOR CONTRACT.'.
030900    05  FILLER                  PIC X(91) VALUE SPACES.
031000 01  RPT-MICRO-NO-CONTRACT-DETAIL.
031100    05  FILLER                  PIC X(45) VALUE
031200            'NO CONTRACT SPECIFIED - MICROSTRUCTURE SKIP'.
031300    05  FILLER                  PIC X(87) VALUE SPACES.
031400
031500 PROCEDURE DIVISION.
031600*----------------------------------------------------------------
031700*    TWO INDEPENDENT PASSES OVER THE SAME TRADE FILE, EACH OPENING
031800*    AND CLOSING TRADES-FILE ON ITS OWN (SEE 200/500 BELOW) - THE
031900*    ANOMALY WINDOW TABLE AND THE MICROSTRUCTURE SCAN HAVE NOTHING
032000*    IN COMMON, SO THERE IS NO GAIN IN TRYING TO SHARE ONE READ.
032100 000-MAIN.
032200    PERFORM 705-READ-PARAMS.
032300    PERFORM 700-OPEN-REPORT.
032400    PERFORM 200-ANOMALY-PASS THRU 200-EXIT.
032500    PERFORM 500-MICROSTRUCTURE-PASS THRU 500-EXIT.
032600    PERFORM 790-CLOSE-REPORT.
032700    GOBACK.
032800
032900 705-READ-PARAMS.
033000    OPEN INPUT PARAMS-FILE.
033100    READ PARAMS-FILE
033200        AT END
033300            DISPLAY 'FORENSC - PARAMS FILE EMPTY, ABORTING'
033400            MOVE 16 TO RETURN-CODE
033500            GOBACK
033600    END-READ.
033700    CLOSE PARAMS-FILE.
033800*    SPACES ON SP-FOR-CONTRACT-ID MEANS "ALL CONTRACTS" - THE FILTER
033900*    TEST IN 210-ANOMALY-TRADE TREATS AN UNFILLED PARAMETER FIELD
034000*    AS A WILDCARD RATHER THAN A LITERAL BLANK CONTRACT ID.
034100    MOVE SP-FOR-CONTRACT-ID       TO WS-FLT-CONTRACT-ID.
034200    MOVE SP-FOR-WIN-START-DATE    TO WS-FLT-START-DATE.
034300    MOVE SP-FOR-WIN-START-TIME    TO WS-FLT-START-TIME.
034400    MOVE SP-FOR-WIN-END-DATE      TO WS-FLT-END-DATE.
034500    MOVE SP-FOR-WIN-END-TIME      TO WS-FLT-END-TIME.
034600 705-EXIT.
034700    EXIT.
034800
034900 700-OPEN-REPORT.
035000    OPEN OUTPUT REPORT-FILE.
035100 700-EXIT.
035200    EXIT.
035300
035400 790-CLOSE-REPORT.
035500    CLOSE REPORT-FILE.
035600 790-EXIT.
035700    EXIT.
035800
035900 100-READ-TRADE.
036000    READ TRADES-FILE
036100        AT END
036200            MOVE 'Y' TO WS-TRADES-EOF
036300            GO TO 100-EXIT
036400    END-READ.
036500 100-EXIT.
036600    EXIT.
036700
036800*----------------------------------------------------------------
036900*    200-ANOMALY-PASS - ONE FULL READ OF TRADES BUILDS THE
037000*    (CONTRACT, 5-MINUTE WINDOW) TABLE, THEN THE TABLE IS SCANNED
037100*    ONCE TO PICK OUT THE FLAGGED WINDOWS, SORTED DESCENDING BY
037200*    |CHANGE|, AND PRINTED.
037300*----------------------------------------------------------------
037400 200-ANOMALY-PASS.
037500    OPEN INPUT TRADES-FILE.
037600    WRITE PRINT-REC FROM RPT-ANOM-HEADING-1 AFTER TOP-OF-FORM.
037700    WRITE PRINT-REC FROM RPT-ANOM-COL-HEADING AFTER 1.
037800    MOVE 0 TO WS-ANOM-ENTRY-COUNT WS-FLAG-ENTRY-COUNT.
037900
038000    PERFORM 100-READ-TRADE THRU 100-EXIT.
038100    PERFORM 210-ANOMALY-TRADE THRU 210-EXIT
038200            UNTIL TRADES-AT-EOF.
038300    CLOSE TRADES-FILE.
038400
038500    PERFORM 240-BUILD-FLAG-TABLE THRU 240-EXIT
038600            VARYING WS-ANOM-IDX FROM 1 BY 1
038700            UNTIL WS-ANOM-IDX > WS-ANOM-ENTRY-COUNT.
038800    IF WS-FLAG-ENTRY-COUNT > 0
038900        PERFORM 250-SORT-FLAGGED THRU 250-EXIT
039000        PERFORM 260-WRITE-FLAGGED THRU 260-EXIT
039100                VARYING WS-FLAG-IDX FROM 1 BY 1
039200                UNTIL WS-FLAG-IDX > WS-FLAG-ENTRY-COUNT
039300    ELSE
039400        WRITE PRINT-REC FROM RPT-ANOM-NONE-DETAIL AFTER 1
039500    END-IF.
039600 200-EXIT.
039700    EXIT.
039800
039900*----------------------------------------------------------------
040000*    210-ANOMALY-TRADE - APPLIES THE CONTRACT/WINDOW FILTER, THEN
040100*    FOLDS THE TRADE INTO ITS 5-MINUTE BUCKET.
040200*----------------------------------------------------------------
040300 210-ANOMALY-TRADE.
040400    IF TR-STATE-COMPLETED
040500       AND (WS-FLT-CONTRACT-ID = SPACES
040600            OR TR-CONTRACT-ID = WS-FLT-CONTRACT-ID)
040700        MOVE TR-TRADE-DATE TO WS-CMP-DATE
040800        MOVE TR-TRADE-TIME-OF-DAY TO WS-CMP-TIME
040900        IF SP-FOR-WINDOW-IS-GIVEN
041000            IF WS-CMP-STAMP >= WS-FLT-START-STAMP
041100               AND WS-CMP-STAMP <= WS-FLT-END-STAMP
041200                PERFORM 230-COMPUTE-BUCKET THRU 230-EXIT
041300                PERFORM 220-FIND-ANOM-SLOT THRU 220-EXIT
041400            END-IF
041500        ELSE
041600            PERFORM 230-COMPUTE-BUCKET THRU 230-EXIT
041700            PERFORM 220-FIND-ANOM-SLOT THRU 220-EXIT
041800        END-IF
041900    END-IF.
042000    PERFORM 100-READ-TRADE THRU 100-EXIT.
042100 210-EXIT.
042200    EXIT.
042300
042400*----------------------------------------------------------------
042500*    220-FIND-ANOM-SLOT - LINEAR SEARCH ON (CONTRACT, BUCKET
042600*    DATE, BUCKET TIME); INSERTS A NEW SLOT WHEN NOT FOUND.
042700*----------------------------------------------------------------
042800 220-FIND-ANOM-SLOT.
042900    MOVE 'N' TO WS-ANOM-FOUND-SW.
043000    PERFORM 225-SCAN-ANOM-SLOT THRU 225-EXIT
043100            VARYING WS-ANOM-IDX FROM 1 BY 1
043200            UNTIL WS-ANOM-IDX > WS-ANOM-ENTRY-COUNT
043300                OR WS-ANOM-SLOT-FOUND.
043400    IF WS-ANOM-SLOT-FOUND
043500        SET WS-ANOM-IDX DOWN BY 1
043600        IF TR-PRICE > WS-ANOM-MAX-PRICE (WS-ANOM-IDX)
043700            MOVE TR-PRICE TO WS-ANOM-MAX-PRICE (WS-ANOM-IDX)
043800        END-IF
043900        IF TR-PRICE < WS-ANOM-MIN-PRICE (WS-ANOM-IDX)
044000            MOVE TR-PRICE TO WS-ANOM-MIN-PRICE (WS-ANOM-IDX)
044100        END-IF
044200    ELSE
044300*    2000-SLOT CEILING PROTECTS THE FIXED OCCURS TABLE - A CONTRACT
044400*    LIST THIS LONG WOULD ONLY HAPPEN ON A MULTI-PRODUCT RUN WITH
044500*    NO CONTRACT FILTER, WHICH IS WHY THE WARNING BELOW NAMES THE
044600*    CONTRACT SO THE DESK CAN NARROW THE FILTER AND RERUN.
044700    IF WS-ANOM-ENTRY-COUNT < 2000
044800            ADD 1 TO WS-ANOM-ENTRY-COUNT
044900            SET WS-ANOM-IDX TO WS-ANOM-ENTRY-COUNT
045000            MOVE TR-CONTRACT-ID     TO WS-ANOM-CONTRACT-ID
045100                                        (WS-ANOM-IDX)
045200            MOVE TR-TRADE-DATE      TO WS-ANOM-WIN-DATE
045300                                        (WS-ANOM-IDX)
045400            COMPUTE WS-ANOM-WIN-TIME (WS-ANOM-IDX) =
045500                    WS-ANOM-BUCKET-HH * 10000
045600                  + WS-ANOM-BUCKET-MM * 100
045700            MOVE TR-PRICE           TO WS-ANOM-FIRST-PRICE
045800                                        (WS-ANOM-IDX)
045900                                        WS-ANOM-MAX-PRICE
046000                                        (WS-ANOM-IDX)
046100                                        WS-ANOM-MIN-PRICE
046200                                        (WS-ANOM-IDX)
046300        ELSE
046400            IF NOT WS-ANOM-TABLE-WARNED
046500                DISPLAY 'FORENSC - ANOMALY TABLE FULL, GROUPS'
046600                   ' DROPPED FOR ' TR-CONTRACT-ID
046700                MOVE 'Y' TO WS-ANOM-WARNED-SW
046800            END-IF
046900        END-IF
047000    END-IF.
047100 220-EXIT.
047200    EXIT.
047300
047400 225-SCAN-ANOM-SLOT.
047500    IF WS-ANOM-CONTRACT-ID (WS-ANOM-IDX) = TR-CONTRACT-ID
047600       AND WS-ANOM-WIN-DATE (WS-ANOM-IDX) = TR-TRADE-DATE
047700       AND WS-ANOM-WIN-TIME (WS-ANOM-IDX) =
047800           (WS-ANOM-BUCKET-HH * 10000 + WS-ANOM-BUCKET-MM * 100)
047900        MOVE 'Y' TO WS-ANOM-FOUND-SW
048000    END-IF.
048100 225-EXIT.
048200    EXIT.
048300
048400*----------------------------------------------------------------
048500*    230-COMPUTE-BUCKET - TRUNCATES TR-TRADE-TIME-OF-DAY DOWN TO
048600*    THE START OF ITS 5-MINUTE WINDOW.
048700*----------------------------------------------------------------
048800 230-COMPUTE-BUCKET.
048900    COMPUTE WS-ANOM-MIN-OF-DAY =
049000            TR-TRADE-TIME-OF-DAY (1:2) * 60
049100          + TR-TRADE-TIME-OF-DAY (3:2).
049200    COMPUTE WS-ANOM-BUCKET-MIN = WS-ANOM-MIN-OF-DAY / 5.
049300    COMPUTE WS-ANOM-BUCKET-MIN = WS-ANOM-BUCKET-MIN * 5.
049400    COMPUTE WS-ANOM-BUCKET-HH = WS-ANOM-BUCKET-MIN / 60.
049500    COMPUTE WS-ANOM-BUCKET-MM =
049600            WS-ANOM-BUCKET-MIN - (WS-ANOM-BUCKET-HH * 60).
049700 230-EXIT.
049800    EXIT.
049900
050000*----------------------------------------------------------------
050100*    240-BUILD-FLAG-TABLE - ONE GROUP AT A TIME.  PUMP % AND
050200*    DUMP % ARE BOTH COMPUTED, BUT ONLY ONE FLAG CAN WIN PER
050300*    GROUP AND PUMP IS TESTED FIRST, PER THE BUSINESS RULE.
050400*----------------------------------------------------------------
050500 240-BUILD-FLAG-TABLE.
050600    IF WS-ANOM-FIRST-PRICE (WS-ANOM-IDX) > 0
050700       AND WS-FLAG-ENTRY-COUNT < 200
050800        COMPUTE WS-ANOM-PUMP-PCT ROUNDED =
050900              (WS-ANOM-MAX-PRICE (WS-ANOM-IDX)
051000             - WS-ANOM-FIRST-PRICE (WS-ANOM-IDX))
051100             / WS-ANOM-FIRST-PRICE (WS-ANOM-IDX)
051200        COMPUTE WS-ANOM-DUMP-PCT ROUNDED =
051300              (WS-ANOM-MIN-PRICE (WS-ANOM-IDX)
051400             - WS-ANOM-FIRST-PRICE (WS-ANOM-IDX))
051500             / WS-ANOM-FIRST-PRICE (WS-ANOM-IDX)
051600        IF WS-ANOM-PUMP-PCT > 0.05
051700            ADD 1 TO WS-FLAG-ENTRY-COUNT
051800            SET WS-FLAG-IDX TO WS-FLAG-ENTRY-COUNT
051900            MOVE WS-ANOM-PUMP-PCT             TO
052000                 WS-FLAG-CHANGE-PCT (WS-FLAG-IDX)
052100                 WS-FLAG-ABS-CHANGE (WS-FLAG-IDX)
052200            MOVE WS-ANOM-MAX-PRICE (WS-ANOM-IDX) TO
052300                 WS-FLAG-EXTREME-PRICE (WS-FLAG-IDX)
052400            MOVE 'PUMP'                        TO
052500                 WS-FLAG-TYPE (WS-FLAG-IDX)
052600            PERFORM 245-COPY-GROUP-TO-FLAG THRU 245-EXIT
052700        ELSE
052800            IF WS-ANOM-DUMP-PCT < -0.05
052900                ADD 1 TO WS-FLAG-ENTRY-COUNT
053000                SET WS-FLAG-IDX TO WS-FLAG-ENTRY-COUNT
053100                MOVE WS-ANOM-DUMP-PCT          TO
053200                     WS-FLAG-CHANGE-PCT (WS-FLAG-IDX)
053300                COMPUTE WS-FLAG-ABS-CHANGE (WS-FLAG-IDX) =
053400                        WS-ANOM-DUMP-PCT * -1
053500                MOVE WS-ANOM-MIN-PRICE (WS-ANOM-IDX) TO
053600                     WS-FLAG-EXTREME-PRICE (WS-FLAG-IDX)
053700                MOVE 'DUMP'                    TO
053800                     WS-FLAG-TYPE (WS-FLAG-IDX)
053900                PERFORM 245-COPY-GROUP-TO-FLAG THRU 245-EXIT
054000            END-IF
054100        END-IF
054200    END-IF.
054300 240-EXIT.
054400    EXIT.
054500
054600 245-COPY-GROUP-TO-FLAG.
054700    MOVE WS-ANOM-CONTRACT-ID (WS-ANOM-IDX) TO
054800         WS-FLAG-CONTRACT-ID (WS-FLAG-IDX).
054900    MOVE WS-ANOM-WIN-DATE (WS-ANOM-IDX)    TO
055000         WS-FLAG-WIN-DATE (WS-FLAG-IDX).
055100    MOVE WS-ANOM-WIN-TIME (WS-ANOM-IDX)    TO
055200         WS-FLAG-WIN-TIME (WS-FLAG-IDX).
055300    MOVE WS-ANOM-FIRST-PRICE (WS-ANOM-IDX) TO
055400         WS-FLAG-OPEN-PRICE (WS-FLAG-IDX).
055500 245-EXIT.
055600    EXIT.
055700
055800*----------------------------------------------------------------
055900*    250-SORT-FLAGGED - DESCENDING BY WS-FLAG-ABS-CHANGE, SAME
056000*    GO-TO BUBBLE SORT SHAPE AS STATSUI'S 650-BUBBLE-SORT-
056100*    PROFILE.
056200*----------------------------------------------------------------
056300 250-SORT-FLAGGED.
056400    MOVE 'Y' TO WS-FLAG-SWAPPED-SW.
056500 251-SORT-PASS.
056600    IF NOT WS-FLAG-DID-SWAP
056700        GO TO 250-EXIT
056800    END-IF.
056900    MOVE 'N' TO WS-FLAG-SWAPPED-SW.
057000    MOVE 1 TO WS-FLAG-SORT-IDX.
057100 252-SORT-STEP.
057200    IF WS-FLAG-SORT-IDX >= WS-FLAG-ENTRY-COUNT
057300        GO TO 251-SORT-PASS
057400    END-IF.
057500    SET WS-FLAG-IDX TO WS-FLAG-SORT-IDX.
057600    IF WS-FLAG-ABS-CHANGE (WS-FLAG-IDX) <
057700       WS-FLAG-ABS-CHANGE (WS-FLAG-IDX + 1)
057800        MOVE WS-FLAG-ENTRY (WS-FLAG-IDX) TO WS-FLAG-TEMP-ENTRY
057900        MOVE WS-FLAG-ENTRY (WS-FLAG-IDX + 1) TO
058000             WS-FLAG-ENTRY (WS-FLAG-IDX)
058100        MOVE WS-FLAG-TEMP-ENTRY TO
058200             WS-FLAG-ENTRY (WS-FLAG-IDX + 1)
058300        MOVE 'Y' TO WS-FLAG-SWAPPED-SW
058400    END-IF.
058500    ADD 1 TO WS-FLAG-SORT-IDX.
058600    GO TO 252-SORT-STEP.
058700 250-EXIT.
058800    EXIT.
058900
059000*----------------------------------------------------------------
059100*    260-WRITE-FLAGGED - ONE DETAIL LINE PER FLAGGED WINDOW.
059200*    WINDOW END = WINDOW START + 5 MINUTES.
059300*----------------------------------------------------------------
059400 260-WRITE-FLAGGED.
059500    MOVE WS-FLAG-CONTRACT-ID (WS-FLAG-IDX) TO RA-CONTRACT-ID.
059600    MOVE WS-FLAG-WIN-TIME (WS-FLAG-IDX) (1:4) TO
059700         RA-WIN-START-TIME.
059800    COMPUTE WS-ANOM-END-MIN-OF-DAY =
059900              WS-FLAG-WIN-TIME (WS-FLAG-IDX) (1:2) * 60
060000            + WS-FLAG-WIN-TIME (WS-FLAG-IDX) (3:2) + 5.
060100    COMPUTE WS-ANOM-END-HH = WS-ANOM-END-MIN-OF-DAY / 60.
060200    COMPUTE WS-ANOM-END-MM =
060300            WS-ANOM-END-MIN-OF-DAY - (WS-ANOM-END-HH * 60).
060400    COMPUTE RA-WIN-END-TIME =
060500            WS-ANOM-END-HH * 100 + WS-ANOM-END-MM.
060600    MOVE WS-FLAG-OPEN-PRICE (WS-FLAG-IDX)    TO RA-OPEN-PRICE.
060700    MOVE WS-FLAG-EXTREME-PRICE (WS-FLAG-IDX) TO RA-EXTREME-PRICE.
060800    COMPUTE RA-CHANGE-PCT ROUNDED =
060900            WS-FLAG-CHANGE-PCT (WS-FLAG-IDX) * 100.
061000    MOVE WS-FLAG-TYPE (WS-FLAG-IDX)          TO RA-TYPE.
061100    WRITE PRINT-REC FROM RPT-ANOM-DETAIL AFTER 1.
061200 260-EXIT.
061300    EXIT.
061400
061500 400-READ-TICK.
061600    READ ORDER-FLOW-FILE
061700        AT END
061800            MOVE 'Y' TO WS-ORDER-FLOW-EOF
061900            GO TO 400-EXIT
062000    END-READ.
062100 400-EXIT.
062200    EXIT.
062300
062400*----------------------------------------------------------------
062500*    500-MICROSTRUCTURE-PASS - SINGLE PASS OVER ORDER-FLOW,
062600*    ALREADY SORTED BY UPDATE TIME PER TICKREC.  NO CONTRACT
062700*    MEANS THE SCAN IS SKIPPED - SURVEILLANCE ALWAYS NAMES ONE.
062800*----------------------------------------------------------------
062900 500-MICROSTRUCTURE-PASS.
063000    WRITE PRINT-REC FROM RPT-MICRO-HEADING-1 AFTER TOP-OF-FORM.
063100    IF WS-FLT-CONTRACT-ID = SPACES
063200        WRITE PRINT-REC FROM RPT-MICRO-NO-CONTRACT-DETAIL AFTER 1
063300    ELSE
063400        MOVE 0 TO WS-MICRO-BUY-ADDED WS-MICRO-BUY-CANCEL
063500                  WS-MICRO-SELL-ADDED WS-MICRO-SELL-CANCEL
063600                  WS-MICRO-TICK-COUNT
063700        MOVE 'N' TO WS-LARGE-CANCEL-SW
063800        OPEN INPUT ORDER-FLOW-FILE
063900        WRITE PRINT-REC FROM RPT-LARGE-ORDER-HEADING AFTER 2
064000        PERFORM 400-READ-TICK THRU 400-EXIT
064100        PERFORM 510-MICRO-TICK THRU 510-EXIT
064200                UNTIL ORDER-FLOW-AT-EOF
064300        CLOSE ORDER-FLOW-FILE
064400        IF WS-MICRO-TICK-COUNT = 0
064500            WRITE PRINT-REC FROM RPT-MICRO-NONE-DETAIL AFTER 1
064600        ELSE
064700            PERFORM 550-PRINT-MICRO-SUMMARY THRU 550-EXIT
064800        END-IF
064900    END-IF.
065000 500-EXIT.
065100    EXIT.
065200
065300*----------------------------------------------------------------
065400*    510-MICRO-TICK - APPLIES THE CONTRACT/WINDOW FILTER, THEN
065500*    SPLITS ADDED VS CANCELLED VOLUME BY SIDE AND LOGS LARGE
065600*    ORDERS AS THEY ARE SEEN.
065700*----------------------------------------------------------------
065800 510-MICRO-TICK.
065900    IF OF-CONTRACT-ID = WS-FLT-CONTRACT-ID
066000        MOVE OF-UPDATED-DATE TO WS-CMP-DATE
066100        MOVE OF-UPDATED-TIME TO WS-CMP-TIME
066200        IF (NOT SP-FOR-WINDOW-IS-GIVEN)
066300           OR (WS-CMP-STAMP >= WS-FLT-START-STAMP
066400               AND WS-CMP-STAMP <= WS-FLT-END-STAMP)
066500            ADD 1 TO WS-MICRO-TICK-COUNT
066600            IF OF-IS-DELETED
066700                MOVE 'CANCELED' TO WS-MICRO-ACTION-TEXT
066800                IF OF-SIDE-BUY
066900                    ADD OF-VOLUME TO WS-MICRO-BUY-CANCEL
067000                ELSE
067100                    ADD OF-VOLUME TO WS-MICRO-SELL-CANCEL
067200                END-IF
067300            ELSE
067400                MOVE 'PLACED  ' TO WS-MICRO-ACTION-TEXT
067500                IF OF-SIDE-BUY
067600                    ADD OF-VOLUME TO WS-MICRO-BUY-ADDED
067700                ELSE
067800                    ADD OF-VOLUME TO WS-MICRO-SELL-ADDED
067900                END-IF
068000            END-IF
068100*    20-LOT THRESHOLD FOR "LARGE" IS A DESK CONSTANT, NOT ON THE
068200*    PARAMETER RECORD - SURVEILLANCE WANTED THE SAME BAR ACROSS
068300*    EVERY CONTRACT RUN THROUGH THIS PROGRAM, PLACED OR CANCELED.
068400            IF OF-VOLUME >= 20
068500                PERFORM 520-PRINT-LARGE-ORDER THRU 520-EXIT
068600            END-IF
068700        END-IF
068800    END-IF.
068900    PERFORM 400-READ-TICK THRU 400-EXIT.
069000 510-EXIT.
069100    EXIT.
069200
069300 520-PRINT-LARGE-ORDER.
069400    MOVE OF-UPDATED-TIME       TO RL-TIME.
069500    MOVE WS-MICRO-ACTION-TEXT  TO RL-ACTION.
069600    MOVE OF-SIDE               TO RL-SIDE.
069700    MOVE OF-PRICE              TO RL-PRICE.
069800    MOVE OF-VOLUME             TO RL-VOLUME.
069900    WRITE PRINT-REC FROM RPT-LARGE-ORDER-DETAIL AFTER 1.
070000    IF OF-IS-DELETED
070100        MOVE 'Y' TO WS-LARGE-CANCEL-SW
070200    END-IF.
070300 520-EXIT.
070400    EXIT.
070500
070600*----------------------------------------------------------------
070700*    550-PRINT-MICRO-SUMMARY - RATIOS, THEN THE CONCLUSION LINE.
070800*    SPOOF RATIO IS ZERO WHEN THE SIDE ADDED NOTHING - THERE IS
070900*    NOTHING TO CANCEL AGAINST.  BUY SPOOFING IS CHECKED BEFORE
071000*    SELL SO A DOUBLE-SIDED BOOK REPORTS THE BUY WARNING FIRST.
071100*----------------------------------------------------------------
071200 550-PRINT-MICRO-SUMMARY.
071300    IF WS-MICRO-BUY-ADDED = 0
071400        MOVE 0 TO WS-MICRO-BUY-RATIO
071500    ELSE
071600        COMPUTE WS-MICRO-BUY-RATIO ROUNDED =
071700                WS-MICRO-BUY-CANCEL * 100 / WS-MICRO-BUY-ADDED
071800    END-IF.
071900    IF WS-MICRO-SELL-ADDED = 0
072000        MOVE 0 TO WS-MICRO-SELL-RATIO
072100    ELSE
072200        COMPUTE WS-MICRO-SELL-RATIO ROUNDED =
072300                WS-MICRO-SELL-CANCEL * 100 / WS-MICRO-SELL-ADDED
072400    END-IF.
072500    MOVE WS-MICRO-BUY-ADDED    TO RM-BUY-ADDED.
072600    MOVE WS-MICRO-BUY-CANCEL   TO RM-BUY-CANCEL.
072700    MOVE WS-MICRO-BUY-RATIO    TO RM-BUY-RATIO.
072800    WRITE PRINT-REC FROM RPT-MICRO-TOTALS-DETAIL AFTER 1.
072900    MOVE WS-MICRO-SELL-ADDED   TO RM-SELL-ADDED.
073000    MOVE WS-MICRO-SELL-CANCEL  TO RM-SELL-CANCEL.
073100    MOVE WS-MICRO-SELL-RATIO   TO RM-SELL-RATIO.
073200    WRITE PRINT-REC FROM RPT-MICRO-TOTALS-DETAIL-2 AFTER 1.
073300    IF WS-MICRO-BUY-RATIO > 80 AND WS-MICRO-BUY-ADDED > 50
073400        MOVE 'SPOOFING BUY DETECTED - RATIO OVER 80 PCT.' TO
073500             RC-TEXT
073600    ELSE
073700        IF WS-MICRO-SELL-RATIO > 80 AND WS-MICRO-SELL-ADDED > 50
073800            MOVE 'SPOOFING SELL DETECTED - RATIO OVER 80 PCT.'
073900                 TO RC-TEXT
074000        ELSE
074100            IF WS-HAD-LARGE-CANCEL
074200                MOVE 'LARGE CANCEL DETECTED.' TO RC-TEXT
074300            ELSE
074400                MOVE 'ORDER FLOW STABLE.' TO RC-TEXT
074500            END-IF
074600        END-IF
074700    END-IF.
074800    WRITE PRINT-REC FROM RPT-CONCLUSION-DETAIL AFTER 2.
074900 550-EXIT.
075000    EXIT.
