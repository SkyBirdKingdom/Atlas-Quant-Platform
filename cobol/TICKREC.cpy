000100*****************************************************************
000200* COPY MEMBER..........: TICKREC                                *
000300* DESCRIPTION...........: ORDER-FLOW-TICK - ONE ORDER-BOOK EVENT*
000400*                        (ADD/AMEND/DELETE), INPUT TO FORENSC   *
000500*                        (MICROSTRUCTURE SCAN) AND BOOKRPL      *
000600*                        (SNAPSHOT REPLAY).                      *
000700* RECORD LENGTH.........: 125 CHARACTERS                        *
000800* ORGANIZATION..........: SEQUENTIAL, FIXED, SORTED BY UPDATE   *
000900*                        TIME THEN REVISION NUMBER.              *
001000*****************************************************************
001100*
001200 01  OF-TICK-REC.
001300    05  OF-TICK-ID              PIC X(32).
001400    05  OF-CONTRACT-ID          PIC X(12).
001500    05  OF-DELIVERY-AREA        PIC X(04).
001600    05  OF-REVISION-NO          PIC 9(07).
001700    05  OF-ORDER-ID             PIC X(20).
001800    05  OF-SIDE                 PIC X(04).
001900        88  OF-SIDE-BUY                 VALUE 'BUY '.
002000        88  OF-SIDE-SELL                VALUE 'SELL'.
002100    05  OF-PRICE                PIC S9(05)V99.
002200    05  OF-VOLUME               PIC S9(05)V99.
002300    05  OF-UPDATED-DATE         PIC 9(08).
002400    05  OF-UPDATED-TIME         PIC 9(06).
002500    05  OF-PRIORITY-DATE        PIC 9(08).
002600    05  OF-PRIORITY-TIME        PIC 9(06).
002700    05  OF-DELETED-FLAG         PIC X(01).
002800        88  OF-IS-DELETED               VALUE 'Y'.
002900        88  OF-IS-ACTIVE                VALUE 'N'.
003000    05  FILLER                  PIC X(03).
