000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    BOOKRPL.
000400 AUTHOR.        R KIVELA.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  03/11/1994.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    ORDER-BOOK REPLAYER - REBUILDS THE FULL BID/ASK BOOK FOR ONE
001200*    CONTRACT AS IT STOOD AT A GIVEN TARGET DATE/TIME, FROM THE
001300*    SAME ORDER-FLOW-TICK STREAM FORENSC READS FOR ITS
001400*    MICROSTRUCTURE SCAN.
001500*
001600*    EACH TICK IS EITHER AN ADD/AMEND (DELETED-FLAG = 'N' AND
001700*    VOLUME POSITIVE) OR A REMOVAL (DELETED-FLAG = 'Y' OR VOLUME
001800*    NOT POSITIVE).  TICKS ARE APPLIED IN FILE ORDER (ALREADY
001900*    SORTED BY UPDATE TIME THEN REVISION NUMBER PER THE TICKREC
002000*    COPYBOOK) UP TO AND INCLUDING THE TARGET TIMESTAMP; NOTHING
002100*    PAST THAT POINT IS EVEN READ.
002200*
002300*    THE SURVIVING ORDERS ARE SPLIT INTO BIDS (PRICE DESCENDING,
002400*    THEN PRIORITY TIME ASCENDING) AND ASKS (PRICE ASCENDING,
002500*    THEN PRIORITY TIME ASCENDING) AND PRINTED.  AN ORDER'S
002600*    PRIORITY TIME IS ITS OWN PRIORITY DATE/TIME WHEN THE
002700*    EXCHANGE SET ONE, OTHERWISE ITS LAST UPDATE DATE/TIME.
002800*----------------------------------------------------------------
002900*    CHANGE LOG
003000*----------------------------------------------------------------
003100*    03/11/94 RK   0156  INITIAL VERSION - SURVEILLANCE DESK
003200*                        WANTED A WAY TO SEE THE BOOK ORDER-FLOW
003300*                        REPLAYED TO SO A FORENSC PUMP/DUMP FLAG
003400*                        COULD BE CHECKED AGAINST WHAT WAS
003500*                        ACTUALLY RESTING AT THE TIME.
003600*    09/24/97 RK   0163  FREE-SLOT REUSE ADDED TO THE ORDER TABLE
003700*                        SO A BUSY CONTRACT DOESN'T RUN THE TABLE
003800*                        OUT ON CANCEL/REPLACE CHURN.
003900*    11/06/97 RLK  0210  Y2K REVIEW - TARGET AND COMPARE STAMPS
004000*                        ARE PLAIN 14-DIGIT REDEFINES, NO CENTURY
004100*                        ARITHMETIC, NOTHING TO FIX.
004200*    01/08/99 MPT  0241  Y2K SIGN-OFF.
004300*----------------------------------------------------------------
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.  IBM-370.
004800 OBJECT-COMPUTER.  IBM-370.
004900 SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400    SELECT ORDER-FLOW-FILE ASSIGN TO ORDRFLOW
005500        ORGANIZATION IS SEQUENTIAL
005600        FILE STATUS  IS WS-ORDER-FLOW-STATUS.
005700    SELECT PARAMS-FILE     ASSIGN TO PARAMS
005800        ORGANIZATION IS LINE SEQUENTIAL
005900        FILE STATUS  IS WS-PARAMS-STATUS.
006000    SELECT REPORT-FILE     ASSIGN TO RPTBOOK
006100        ORGANIZATION IS SEQUENTIAL
006200        FILE STATUS  IS WS-REPORT-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  ORDER-FLOW-FILE
006700    RECORDING MODE IS F
006800    LABEL RECORDS ARE STANDARD.
006900 COPY TICKREC.
007000
007100 FD  PARAMS-FILE.
007200 COPY PARMREC.
007300
007400 FD  REPORT-FILE
007500    RECORDING MODE IS F
007600    LABEL RECORDS ARE STANDARD.
007700 01  PRINT-REC                  PIC X(132).
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-FILE-STATUSES.
008100    05  WS-ORDER-FLOW-STATUS    PIC X(02) VALUE SPACES.
008200    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
008300    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
008400
008500 01  WS-SWITCHES.
008600    05  WS-ORDER-FLOW-EOF       PIC X(01) VALUE 'N'.
008700        88  ORDER-FLOW-AT-EOF           VALUE 'Y'.
008800    05  WS-ORDER-FOUND-SW       PIC X(01) VALUE 'N'.
008900        88  WS-ORDER-SLOT-FOUND         VALUE 'Y'.
009000    05  WS-ORDER-EMPTY-SW       PIC X(01) VALUE 'N'.
009100        88  WS-ORDER-EMPTY-FOUND        VALUE 'Y'.
009200    05  WS-BID-SWAPPED-SW       PIC X(01) VALUE 'N'.
009300        88  WS-BID-DID-SWAP             VALUE 'Y'.
009400    05  WS-ASK-SWAPPED-SW       PIC X(01) VALUE 'N'.
009500        88  WS-ASK-DID-SWAP             VALUE 'Y'.
009600
009700*----------------------------------------------------------------
009800*    RUN PARAMETERS - CONTRACT AND TARGET TIMESTAMP THE BOOK IS
009900*    BUILT AS OF.  TARGET IS REDEFINED AS A PLAIN 14-DIGIT NUMBER
010000*    SO THE "UP TO AND INCLUDING" TEST AGAINST EACH TICK IS ONE
010100*    NUMERIC COMPARE.
010200*----------------------------------------------------------------
010300 01  WS-RUN-PARMS.
010400    05  WS-BK-CONTRACT-ID       PIC X(12).
010500    05  WS-TARGET-GROUP.
010600        10  WS-TARGET-DATE      PIC 9(08).
010700        10  WS-TARGET-TIME      PIC 9(06).
010800    05  WS-TARGET-STAMP    REDEFINES WS-TARGET-GROUP
010900                                PIC 9(14).
011000
011100*----------------------------------------------------------------
011200*    ONE TICK'S OWN DATE/TIME, LAID OVER THE SAME WAY AS THE
011300*    TARGET SO IT CAN BE COMPARED WITH A SINGLE IF - SAME IDIOM
011400*    FORENSC USES FOR ITS OPTIONAL WINDOW FILTER.  RE-USED BELOW
011500*    TO DECODE A STORED PRIORITY STAMP BACK OUT FOR PRINTING.
011600*----------------------------------------------------------------
011700 01  WS-COMPARE-WORK.
011800    05  WS-CMP-GROUP.
011900        10  WS-CMP-DATE         PIC 9(08).
012000        10  WS-CMP-TIME         PIC 9(06).
012100    05  WS-CMP-STAMP       REDEFINES WS-CMP-GROUP
012200                                PIC 9(14).
012300
012400*----------------------------------------------------------------
012500*    LIVE ORDER TABLE - ONE SLOT PER RESTING ORDER-ID SEEN SO FAR
012600*    ON THE TARGET CONTRACT, FOUND BY LINEAR SEARCH LIKE
012700*    FORENSC'S ANOMALY-WINDOW TABLE.  200 SLOTS COVERS A DEEP
012800*    BOOK ON A SINGLE QH CONTRACT.  A REMOVED ORDER'S SLOT IS
012900*    MARKED NOT-IN-USE AND REUSED BY A LATER ADD RATHER THAN
013000*    LEFT DEAD.
013100*----------------------------------------------------------------
013200 01  WS-ORDER-BOOK-TABLE.
013300    05  WS-BOOK-ENTRY OCCURS 200 TIMES
013400                                INDEXED BY WS-BOOK-IDX.
013500        10  WS-BOOK-INUSE-SW    PIC X(01).
013600            88  WS-BOOK-IS-IN-USE           VALUE 'Y'.
013700        10  WS-BOOK-ORDER-ID    PIC X(20).
013800        10  WS-BOOK-SIDE        PIC X(04).
013900        10  WS-BOOK-PRICE       PIC S9(05)V99.
014000        10  WS-BOOK-VOLUME      PIC S9(05)V99.
014100        10  WS-BOOK-PRIORITY-GROUP.
014200            15  WS-BOOK-PRIORITY-DATE  PIC 9(08).
014300            15  WS-BOOK-PRIORITY-TIME  PIC 9(06).
014400        10  WS-BOOK-PRIORITY-STAMP REDEFINES
014500                        WS-BOOK-PRIORITY-GROUP
014600                                PIC 9(14).
014700 77  WS-ORDER-TABLE-COUNT        PIC S9(05) COMP-3 VALUE +0.
014800
014900*----------------------------------------------------------------
015000*    BID SIDE OF THE SPLIT BOOK - PRICE DESCENDING, THEN
015100*    PRIORITY ASCENDING.
015200*----------------------------------------------------------------
015300 01  WS-BID-TABLE.
015400    05  WS-BID-ENTRY OCCURS 100 TIMES
015500                                INDEXED BY WS-BID-IDX.
015600        10  WS-BID-ORDER-ID     PIC X(20).
015700        10  WS-BID-PRICE        PIC S9(05)V99.
015800        10  WS-BID-VOLUME       PIC S9(05)V99.
015900        10  WS-BID-PRIORITY-STAMP       PIC 9(14).
016000 77  WS-BID-COUNT                PIC S9(05) COMP-3 VALUE +0.
016100 77  WS-BID-SORT-IDX             PIC S9(05) COMP-3.
016200*    ONE-ENTRY SWAP HOLD FOR THE BUBBLE SORT - LAID OUT FIELD
016300*    FOR FIELD THE SAME AS WS-BID-ENTRY SO THE WHOLE-GROUP
016400*    MOVES IN 402-BID-SORT-STEP CARRY OVER CLEANLY.
016500 01  WS-BID-TEMP-ENTRY.
016600    05  WS-BID-TEMP-ORDER-ID    PIC X(20).
016700    05  WS-BID-TEMP-PRICE       PIC S9(05)V99.
016800    05  WS-BID-TEMP-VOLUME      PIC S9(05)V99.
016900    05  WS-BID-TEMP-PRIORITY-STAMP      PIC 9(14).
017000
017100*----------------------------------------------------------------
017200*    ASK SIDE OF THE SPLIT BOOK - PRICE ASCENDING, THEN
017300*    PRIORITY ASCENDING.
017400*----------------------------------------------------------------
017500 01  WS-ASK-TABLE.
017600    05  WS-ASK-ENTRY OCCURS 100 TIMES
017700                                INDEXED BY WS-ASK-IDX.
017800        10  WS-ASK-ORDER-ID     PIC X(20).
017900        10  WS-ASK-PRICE        PIC S9(05)V99.
018000        10  WS-ASK-VOLUME       PIC S9(05)V99.
018100        10  WS-ASK-PRIORITY-STAMP       PIC 9(14).
018200 77  WS-ASK-COUNT                PIC S9(05) COMP-3 VALUE +0.
018300 77  WS-ASK-SORT-IDX             PIC S9(05) COMP-3.
018400 01  WS-ASK-TEMP-ENTRY.
018500    05  WS-ASK-TEMP-ORDER-ID    PIC X(20).
018600    05  WS-ASK-TEMP-PRICE       PIC S9(05)V99.
018700    05  WS-ASK-TEMP-VOLUME      PIC S9(05)V99.
018800    05  WS-ASK-TEMP-PRIORITY-STAMP      PIC 9(14).
018900
019000*    FOUR REPORT LINE LAYOUTS - HEADING, COLUMN CAPTIONS, A
019100*    SIDE BANNER PRINTED ONCE BEFORE EACH OF BIDS AND ASKS, AND
019200*    THE DETAIL LINE ITSELF, PLUS A "NONE ON THIS SIDE" LINE
019300*    FOR A ONE-SIDED OR EMPTY BOOK.
019400 01  RPT-BOOK-HEADING-1.
019500    05  FILLER                  PIC X(19) VALUE
019600            'ORDER BOOK REPLAY '.
019700    05  RH-CONTRACT-ID          PIC X(12).
019800    05  FILLER                  PIC X(08) VALUE ' AS OF: '.
019900    05  RH-TARGET-DATE          PIC 9(08).
020000    05  FILLER                  PIC X(01) VALUE SPACES.
020100    05  RH-TARGET-TIME          PIC 9(06).
020200    05  FILLER                  PIC X(78) VALUE SPACES.
020300 01  RPT-BOOK-COL-HEADING.
020400    05  FILLER                  PIC X(06) VALUE 'SIDE  '.
020500    05  FILLER                  PIC X(11) VALUE
020600            'PRICE      '.
020700    05  FILLER                  PIC X(11) VALUE
020800            'VOLUME     '.
020900    05  FILLER                  PIC X(22) VALUE
021000            'ORDER-ID              '.
021100    05  FILLER                  PIC X(82) VALUE 'PRIORITY'.
021200 01  RPT-BOOK-SIDE-HEADING.
021300    05  RS-SIDE-TEXT            PIC X(20).
021400    05  FILLER                  PIC X(112) VALUE SPACES.
021500 01  RPT-BOOK-DETAIL.
021600    05  RB-SIDE                 PIC X(04).
021700    05  FILLER                  PIC X(02) VALUE SPACES.
021800    05  RB-PRICE                PIC Z(04)9.99.
021900    05  FILLER                  PIC X(02) VALUE SPACES.
022000    05  RB-VOLUME               PIC Z(04)9.99.
022100    05  FILLER                  PIC X(02) VALUE SPACES.
022200    05  RB-ORDER-ID             PIC X(20).
022300    05  FILLER                  PIC X(02) VALUE SPACES.
022400    05  RB-PRIORITY-DATE        PIC 9(08).
022500    05  FILLER                  PIC X(01) VALUE SPACES.
022600    05  RB-PRIORITY-TIME        PIC 9(06).
022700    05  FILLER                  PIC X(69) VALUE SPACES.
022800 01  RPT-BOOK-NONE-DETAIL.
022900    05  RN-SIDE-TEXT            PIC X(20).
023000    05  FILLER                  PIC X(112) VALUE SPACES.
023100
023200 PROCEDURE DIVISION.
023300*----------------------------------------------------------------
023400 000-MAIN.
023500*    ONE PASS BUILDS THE LIVE ORDER TABLE, THEN THE TABLE IS SPLIT
023600*    INTO BID/ASK ARRAYS AND EACH SIDE IS SORTED INDEPENDENTLY -
023700*    A ONE-SIDED BOOK (NO BIDS OR NO ASKS) SKIPS THAT SIDE'S SORT.
023800    PERFORM 705-READ-PARAMS.
023900    PERFORM 700-OPEN-FILES.
024000    PERFORM 200-BUILD-BOOK THRU 200-EXIT.
024100    PERFORM 300-SPLIT-BOOK THRU 300-EXIT.
024200    IF WS-BID-COUNT > 1
024300        PERFORM 400-SORT-BIDS THRU 400-EXIT
024400    END-IF.
024500    IF WS-ASK-COUNT > 1
024600        PERFORM 450-SORT-ASKS THRU 450-EXIT
024700    END-IF.
024800    PERFORM 500-PRINT-BOOK THRU 500-EXIT.
024900    PERFORM 790-CLOSE-FILES.
025000    GOBACK.
025100
025200*    ONE-RECORD PARAMS FILE, SAME AS EVERY OTHER DESK PROGRAM ON
025300*    THIS STREAM - AN EMPTY FILE IS A JCL SETUP ERROR, NOT DATA.
025400 705-READ-PARAMS.
025500    OPEN INPUT PARAMS-FILE.
025600    READ PARAMS-FILE
025700        AT END
025800            DISPLAY 'BOOKRPL - PARAMS FILE EMPTY, ABORTING'
025900            MOVE 16 TO RETURN-CODE
026000            GOBACK
026100    END-READ.
026200    CLOSE PARAMS-FILE.
026300    MOVE SP-BK-CONTRACT-ID        TO WS-BK-CONTRACT-ID.
026400    MOVE SP-BK-TARGET-DATE        TO WS-TARGET-DATE.
026500    MOVE SP-BK-TARGET-TIME        TO WS-TARGET-TIME.
026600 705-EXIT.
026700    EXIT.
026800
026900 700-OPEN-FILES.
027000    OPEN INPUT  ORDER-FLOW-FILE.
027100    OPEN OUTPUT REPORT-FILE.
027200 700-EXIT.
027300    EXIT.
027400
027500*    ORDER-FLOW-FILE IS ONLY EVER READ ONCE THROUGH FROM TOP TO
027600*    THE TARGET STAMP (OR EOF) - NO REPOSITIONING, SO ONE CLOSE
027700*    OF EACH FILE AT THE END IS ALL THIS PROGRAM NEEDS.
027800 790-CLOSE-FILES.
027900    CLOSE ORDER-FLOW-FILE.
028000    CLOSE REPORT-FILE.
028100 790-EXIT.
028200    EXIT.
028300
028400*    STRAIGHT SEQUENTIAL READ - THE CONTRACT FILTER AND THE
028500*    TARGET-STAMP CUTOFF ARE BOTH APPLIED BY THE CALLER, NOT HERE.
028600 100-READ-TICK.
028700    READ ORDER-FLOW-FILE
028800        AT END
028900            MOVE 'Y' TO WS-ORDER-FLOW-EOF
029000    END-READ.
029100 100-EXIT.
029200    EXIT.
029300
029400*----------------------------------------------------------------
029500*    200-BUILD-BOOK - ONE FULL (OR PARTIAL, IF THE TARGET
029600*    TIMESTAMP IS REACHED FIRST) READ OF ORDER-FLOW APPLIES EVERY
029700*    TICK FOR THE TARGET CONTRACT TO THE LIVE ORDER TABLE.
029800*----------------------------------------------------------------
029900 200-BUILD-BOOK.
030000    MOVE 0 TO WS-ORDER-TABLE-COUNT.
030100    PERFORM 100-READ-TICK THRU 100-EXIT.
030200    PERFORM 210-PROCESS-TICK THRU 210-EXIT
030300            UNTIL ORDER-FLOW-AT-EOF.
030400 200-EXIT.
030500    EXIT.
030600
030700*----------------------------------------------------------------
030800*    210-PROCESS-TICK - SKIPS TICKS FOR OTHER CONTRACTS.  ONCE A
030900*    TICK'S UPDATE STAMP RUNS PAST THE TARGET, THE REST OF THE
031000*    FILE IS PAST OUR TARGET TIME (THE FILE IS SORTED BY UPDATE
031100*    TIME) SO THE PASS IS ENDED EARLY.
031200*----------------------------------------------------------------
031300 210-PROCESS-TICK.
031400    IF OF-CONTRACT-ID = WS-BK-CONTRACT-ID
031500        MOVE OF-UPDATED-DATE TO WS-CMP-DATE
031600        MOVE OF-UPDATED-TIME TO WS-CMP-TIME
031700        IF WS-CMP-STAMP > WS-TARGET-STAMP
031800            MOVE 'Y' TO WS-ORDER-FLOW-EOF
031900            GO TO 210-EXIT
032000        END-IF
032100        PERFORM 220-FIND-ORDER-SLOT THRU 220-EXIT
032200    END-IF.
032300    PERFORM 100-READ-TICK THRU 100-EXIT.
032400 210-EXIT.
032500    EXIT.
032600
032700*----------------------------------------------------------------
032800*    220-FIND-ORDER-SLOT - LINEAR SEARCH ON ORDER-ID.  A DELETE
032900*    OR ZERO/NEGATIVE VOLUME ON A KNOWN ORDER FREES ITS SLOT; ON
033000*    AN UNKNOWN ORDER IT IS A NO-OP (NOTHING TO REMOVE).
033100*----------------------------------------------------------------
033200 220-FIND-ORDER-SLOT.
033300    MOVE 'N' TO WS-ORDER-FOUND-SW.
033400    PERFORM 225-SCAN-ORDER-SLOT THRU 225-EXIT
033500            VARYING WS-ORDER-IDX FROM 1 BY 1
033600            UNTIL WS-ORDER-IDX > WS-ORDER-TABLE-COUNT
033700                OR WS-ORDER-SLOT-FOUND.
033800    IF WS-ORDER-SLOT-FOUND
033900        SET WS-ORDER-IDX DOWN BY 1
034000        IF OF-IS-DELETED OR OF-VOLUME NOT > 0
034100            MOVE 'N' TO WS-BOOK-INUSE-SW (WS-ORDER-IDX)
034200        ELSE
034300            PERFORM 228-STORE-ORDER THRU 228-EXIT
034400        END-IF
034500    ELSE
034600        IF NOT OF-IS-DELETED AND OF-VOLUME > 0
034700            PERFORM 226-FIND-EMPTY-SLOT THRU 226-EXIT
034800        END-IF
034900    END-IF.
035000 220-EXIT.
035100    EXIT.
035200
035300*    A FREED (NOT-IN-USE) SLOT NEVER MATCHES HERE EVEN IF IT
035400*    STILL CARRIES A STALE ORDER-ID FROM A PRIOR OCCUPANT.
035500 225-SCAN-ORDER-SLOT.
035600    IF WS-BOOK-IS-IN-USE (WS-ORDER-IDX)
035700       AND WS-BOOK-ORDER-ID (WS-ORDER-IDX) = OF-ORDER-ID
035800        MOVE 'Y' TO WS-ORDER-FOUND-SW
035900    END-IF.
036000 225-EXIT.
036100    EXIT.
036200
036300*----------------------------------------------------------------
036400*    226-FIND-EMPTY-SLOT - REUSES A FREED SLOT WHEN ONE EXISTS,
036500*    OTHERWISE GROWS THE TABLE.  TABLE-FULL SILENTLY DROPS THE
036600*    ADD, SAME AS FORENSC'S ANOMALY TABLE.
036700*----------------------------------------------------------------
036800 226-FIND-EMPTY-SLOT.
036900    MOVE 'N' TO WS-ORDER-EMPTY-SW.
037000    PERFORM 229-SCAN-EMPTY-SLOT THRU 229-EXIT
037100            VARYING WS-ORDER-IDX FROM 1 BY 1
037200            UNTIL WS-ORDER-IDX > WS-ORDER-TABLE-COUNT
037300                OR WS-ORDER-EMPTY-FOUND.
037400    IF WS-ORDER-EMPTY-FOUND
037500        SET WS-ORDER-IDX DOWN BY 1
037600    ELSE
037700        IF WS-ORDER-TABLE-COUNT < 200
037800            ADD 1 TO WS-ORDER-TABLE-COUNT
037900            SET WS-ORDER-IDX TO WS-ORDER-TABLE-COUNT
038000        ELSE
038100            GO TO 226-EXIT
038200        END-IF
038300    END-IF.
038400    PERFORM 228-STORE-ORDER THRU 228-EXIT.
038500 226-EXIT.
038600    EXIT.
038700
038800*    SCANS LOW TO HIGH SO A FREED SLOT NEAR THE FRONT OF THE
038900*    TABLE IS REUSED BEFORE THE TABLE IS EVER GROWN.
039000 229-SCAN-EMPTY-SLOT.
039100    IF NOT WS-BOOK-IS-IN-USE (WS-ORDER-IDX)
039200        MOVE 'Y' TO WS-ORDER-EMPTY-SW
039300    END-IF.
039400 229-EXIT.
039500    EXIT.
039600
039700*    IF THE INCOMING TICK CARRIES NO EXPLICIT PRIORITY STAMP OF
039800*    ITS OWN (OF-PRIORITY-DATE = 0), THE ORDER'S OWN UPDATE TIME
039900*    STANDS IN AS ITS TIME-PRIORITY FOR THE SORT PASS BELOW.
040000 228-STORE-ORDER.
040100    MOVE OF-ORDER-ID  TO WS-BOOK-ORDER-ID (WS-ORDER-IDX).
040200    MOVE OF-SIDE      TO WS-BOOK-SIDE     (WS-ORDER-IDX).
040300    MOVE OF-PRICE     TO WS-BOOK-PRICE    (WS-ORDER-IDX).
040400    MOVE OF-VOLUME    TO WS-BOOK-VOLUME   (WS-ORDER-IDX).
040500    IF OF-PRIORITY-DATE = 0
040600        MOVE OF-UPDATED-DATE  TO
040700             WS-BOOK-PRIORITY-DATE (WS-ORDER-IDX)
040800        MOVE OF-UPDATED-TIME  TO
040900             WS-BOOK-PRIORITY-TIME (WS-ORDER-IDX)
041000    ELSE
041100        MOVE OF-PRIORITY-DATE TO
041200             WS-BOOK-PRIORITY-DATE (WS-ORDER-IDX)
041300        MOVE OF-PRIORITY-TIME TO
041400             WS-BOOK-PRIORITY-TIME (WS-ORDER-IDX)
041500    END-IF.
041600    MOVE 'Y' TO WS-BOOK-INUSE-SW (WS-ORDER-IDX).
041700 228-EXIT.
041800    EXIT.
041900
042000*----------------------------------------------------------------
042100*    300-SPLIT-BOOK - COPIES EVERY LIVE ORDER INTO ITS OWN SIDE'S
042200*    ARRAY SO THE TWO SORTS BELOW ONLY EVER TOUCH ONE SIDE.
042300*----------------------------------------------------------------
042400 300-SPLIT-BOOK.
042500    MOVE 0 TO WS-BID-COUNT WS-ASK-COUNT.
042600    PERFORM 310-COPY-ENTRY THRU 310-EXIT
042700            VARYING WS-BOOK-IDX FROM 1 BY 1
042800            UNTIL WS-BOOK-IDX > WS-ORDER-TABLE-COUNT.
042900 300-EXIT.
043000    EXIT.
043100
043200*    FREED SLOTS ARE SKIPPED ENTIRELY - THEY NEVER MAKE IT INTO
043300*    THE BID OR ASK ARRAY, SO THE SORTS BELOW NEVER SEE THEM.
043400 310-COPY-ENTRY.
043500    IF WS-BOOK-IS-IN-USE (WS-BOOK-IDX)
043600        IF WS-BOOK-SIDE (WS-BOOK-IDX) = 'BUY '
043700            IF WS-BID-COUNT < 100
043800                ADD 1 TO WS-BID-COUNT
043900                SET WS-BID-IDX TO WS-BID-COUNT
044000                MOVE WS-BOOK-ORDER-ID (WS-BOOK-IDX) TO
044100                     WS-BID-ORDER-ID (WS-BID-IDX)
044200                MOVE WS-BOOK-PRICE (WS-BOOK-IDX) TO
044300                     WS-BID-PRICE (WS-BID-IDX)
044400                MOVE WS-BOOK-VOLUME (WS-BOOK-IDX) TO
044500                     WS-BID-VOLUME (WS-BID-IDX)
044600                MOVE WS-BOOK-PRIORITY-STAMP (WS-BOOK-IDX) TO
044700                     WS-BID-PRIORITY-STAMP (WS-BID-IDX)
044800            END-IF
044900        ELSE
045000            IF WS-ASK-COUNT < 100
045100                ADD 1 TO WS-ASK-COUNT
045200                SET WS-ASK-IDX TO WS-ASK-COUNT
045300                MOVE WS-BOOK-ORDER-ID (WS-BOOK-IDX) TO
045400                     WS-ASK-ORDER-ID (WS-ASK-IDX)
045500                MOVE WS-BOOK-PRICE (WS-BOOK-IDX) TO
045600                     WS-ASK-PRICE (WS-ASK-IDX)
045700                MOVE WS-BOOK-VOLUME (WS-BOOK-IDX) TO
045800                     WS-ASK-VOLUME (WS-ASK-IDX)
045900                MOVE WS-BOOK-PRIORITY-STAMP (WS-BOOK-IDX) TO
046000                     WS-ASK-PRIORITY-STAMP (WS-ASK-IDX)
046100            END-IF
046200        END-IF
046300    END-IF.
046400 310-EXIT.
046500    EXIT.
046600
046700*----------------------------------------------------------------
046800*    400-SORT-BIDS - DESCENDING BY PRICE, THEN ASCENDING BY
046900*    PRIORITY STAMP.  SAME GO-TO BUBBLE SORT SHAPE AS FORENSC'S
047000*    250-SORT-FLAGGED.
047100*----------------------------------------------------------------
047200*    NO-SWAP-ON-A-PASS IS THE STOP CONDITION - WITH ONLY 100
047300*    BOOK ENTRIES MAX, A BUBBLE SORT IS PLENTY FAST AND KEEPS
047400*    THE LOGIC AS PLAIN AS FORENSC'S ANOMALY SORT.
047500 400-SORT-BIDS.
047600    MOVE 'Y' TO WS-BID-SWAPPED-SW.
047700*    TOP OF EACH PASS - A CLEAN PASS (NO SWAPS) MEANS THE ARRAY
047800*    IS FULLY IN ORDER AND THE SORT IS DONE.
047900 401-BID-SORT-PASS.
048000    IF NOT WS-BID-DID-SWAP
048100        GO TO 400-EXIT
048200    END-IF.
048300    MOVE 'N' TO WS-BID-SWAPPED-SW.
048400    MOVE 1 TO WS-BID-SORT-IDX.
048500*    COMPARES EACH ADJACENT PAIR ONCE PER PASS; STOPS ONE SHORT
048600*    OF THE COUNT SINCE THE COMPARE LOOKS AHEAD ONE ENTRY.
048700 402-BID-SORT-STEP.
048800    IF WS-BID-SORT-IDX >= WS-BID-COUNT
048900        GO TO 401-BID-SORT-PASS
049000    END-IF.
049100    SET WS-BID-IDX TO WS-BID-SORT-IDX.
049200    IF WS-BID-PRICE (WS-BID-IDX) <
049300       WS-BID-PRICE (WS-BID-IDX + 1)
049400       OR (WS-BID-PRICE (WS-BID-IDX) =
049500           WS-BID-PRICE (WS-BID-IDX + 1)
049600           AND WS-BID-PRIORITY-STAMP (WS-BID-IDX) >
049700               WS-BID-PRIORITY-STAMP (WS-BID-IDX + 1))
049800        MOVE WS-BID-ENTRY (WS-BID-IDX) TO WS-BID-TEMP-ENTRY
049900        MOVE WS-BID-ENTRY (WS-BID-IDX + 1) TO
050000             WS-BID-ENTRY (WS-BID-IDX)
050100        MOVE WS-BID-TEMP-ENTRY TO
050200             WS-BID-ENTRY (WS-BID-IDX + 1)
050300        MOVE 'Y' TO WS-BID-SWAPPED-SW
050400    END-IF.
050500    ADD 1 TO WS-BID-SORT-IDX.
050600    GO TO 402-BID-SORT-STEP.
050700 400-EXIT.
050800    EXIT.
050900
051000*----------------------------------------------------------------
051100*    450-SORT-ASKS - ASCENDING BY PRICE, THEN ASCENDING BY
051200*    PRIORITY STAMP.  MIRROR OF 400-SORT-BIDS.
051300*----------------------------------------------------------------
051400*    MIRROR IMAGE OF 400-SORT-BIDS - ONLY THE COMPARE DIRECTION
051500*    ON PRICE FLIPS, SINCE THE BEST ASK IS THE LOWEST PRICE.
051600 450-SORT-ASKS.
051700    MOVE 'Y' TO WS-ASK-SWAPPED-SW.
051800 451-ASK-SORT-PASS.
051900    IF NOT WS-ASK-DID-SWAP
052000        GO TO 450-EXIT
052100    END-IF.
052200    MOVE 'N' TO WS-ASK-SWAPPED-SW.
052300    MOVE 1 TO WS-ASK-SORT-IDX.
052400*    SAME ADJACENT-PAIR WALK AS THE BID SIDE, STOPPING ONE
052500*    SHORT OF WS-ASK-COUNT FOR THE SAME LOOK-AHEAD REASON.
052600 452-ASK-SORT-STEP.
052700    IF WS-ASK-SORT-IDX >= WS-ASK-COUNT
052800        GO TO 451-ASK-SORT-PASS
052900    END-IF.
053000    SET WS-ASK-IDX TO WS-ASK-SORT-IDX.
053100    IF WS-ASK-PRICE (WS-ASK-IDX) >
053200       WS-ASK-PRICE (WS-ASK-IDX + 1)
053300       OR (WS-ASK-PRICE (WS-ASK-IDX) =
053400           WS-ASK-PRICE (WS-ASK-IDX + 1)
053500           AND WS-ASK-PRIORITY-STAMP (WS-ASK-IDX) >
053600               WS-ASK-PRIORITY-STAMP (WS-ASK-IDX + 1))
053700        MOVE WS-ASK-ENTRY (WS-ASK-IDX) TO WS-ASK-TEMP-ENTRY
053800        MOVE WS-ASK-ENTRY (WS-ASK-IDX + 1) TO
053900             WS-ASK-ENTRY (WS-ASK-IDX)
054000        MOVE WS-ASK-TEMP-ENTRY TO
054100             WS-ASK-ENTRY (WS-ASK-IDX + 1)
054200        MOVE 'Y' TO WS-ASK-SWAPPED-SW
054300    END-IF.
054400    ADD 1 TO WS-ASK-SORT-IDX.
054500    GO TO 452-ASK-SORT-STEP.
054600 450-EXIT.
054700    EXIT.
054800
054900*----------------------------------------------------------------
055000*    500-PRINT-BOOK - HEADING, THEN BIDS, THEN ASKS.  PRIORITY
055100*    STAMP IS RUN BACK THROUGH WS-COMPARE-WORK TO SPLIT IT BACK
055200*    INTO A DATE AND A TIME FOR THE DETAIL LINE.
055300*----------------------------------------------------------------
055400 500-PRINT-BOOK.
055500    MOVE WS-BK-CONTRACT-ID TO RH-CONTRACT-ID.
055600    MOVE WS-TARGET-DATE    TO RH-TARGET-DATE.
055700    MOVE WS-TARGET-TIME    TO RH-TARGET-TIME.
055800    WRITE PRINT-REC FROM RPT-BOOK-HEADING-1 AFTER TOP-OF-FORM.
055900    WRITE PRINT-REC FROM RPT-BOOK-COL-HEADING AFTER 1.
056000    MOVE 'BIDS' TO RS-SIDE-TEXT.
056100    WRITE PRINT-REC FROM RPT-BOOK-SIDE-HEADING AFTER 2.
056200*    BIDS ARE ALREADY SORTED BEST-PRICE-FIRST BY 400-SORT-BIDS
056300*    BY THE TIME WE GET HERE, SO THIS WALKS THE TABLE TOP TO
056400*    BOTTOM WITH NO FURTHER RANKING NEEDED.
056500    IF WS-BID-COUNT > 0
056600        PERFORM 510-WRITE-BID THRU 510-EXIT
056700                VARYING WS-BID-IDX FROM 1 BY 1
056800                UNTIL WS-BID-IDX > WS-BID-COUNT
056900    ELSE
057000        MOVE 'NO BID ORDERS IN BOOK.' TO RN-SIDE-TEXT
057100        WRITE PRINT-REC FROM RPT-BOOK-NONE-DETAIL AFTER 1
057200    END-IF.
057300    MOVE 'ASKS' TO RS-SIDE-TEXT.
057400    WRITE PRINT-REC FROM RPT-BOOK-SIDE-HEADING AFTER 2.
057500*    SAME IDEA ON THE ASK SIDE - 450-SORT-ASKS HAS ALREADY PUT
057600*    THE BEST (LOWEST) OFFER ON TOP.
057700    IF WS-ASK-COUNT > 0
057800        PERFORM 520-WRITE-ASK THRU 520-EXIT
057900                VARYING WS-ASK-IDX FROM 1 BY 1
058000                UNTIL WS-ASK-IDX > WS-ASK-COUNT
058100    ELSE
058200        MOVE 'NO ASK ORDERS IN BOOK.' TO RN-SIDE-TEXT
058300        WRITE PRINT-REC FROM RPT-BOOK-NONE-DETAIL AFTER 1
058400    END-IF.
058500 500-EXIT.
058600    EXIT.
058700
058800*    WS-CMP-STAMP IS THE SAME COMBINED-STAMP WORK FIELD 210-
058900*    PROCESS-TICK USES - THE PRIORITY STAMP IS ROUND-TRIPPED
059000*    THROUGH IT HERE SOLELY TO SPLIT IT BACK INTO A DATE AND A
059100*    TIME FOR THE TWO SEPARATE DETAIL-LINE COLUMNS.
059200 510-WRITE-BID.
059300    MOVE 'BID ' TO RB-SIDE.
059400    MOVE WS-BID-PRICE       (WS-BID-IDX) TO RB-PRICE.
059500    MOVE WS-BID-VOLUME      (WS-BID-IDX) TO RB-VOLUME.
059600    MOVE WS-BID-ORDER-ID    (WS-BID-IDX) TO RB-ORDER-ID.
059700    MOVE WS-BID-PRIORITY-STAMP (WS-BID-IDX) TO WS-CMP-STAMP.
059800    MOVE WS-CMP-DATE TO RB-PRIORITY-DATE.
059900    MOVE WS-CMP-TIME TO RB-PRIORITY-TIME.
060000    WRITE PRINT-REC FROM RPT-BOOK-DETAIL AFTER 1.
060100 510-EXIT.
060200    EXIT.
060300*    MIRROR OF 510-WRITE-BID FOR THE ASK SIDE - SAME DETAIL
060400*    LAYOUT, RB-SIDE LITERAL SWAPPED TO 'ASK '.
060500 520-WRITE-ASK.
060600    MOVE 'ASK ' TO RB-SIDE.
060700    MOVE WS-ASK-PRICE       (WS-ASK-IDX) TO RB-PRICE.
060800    MOVE WS-ASK-VOLUME      (WS-ASK-IDX) TO RB-VOLUME.
060900    MOVE WS-ASK-ORDER-ID    (WS-ASK-IDX) TO RB-ORDER-ID.
061000    MOVE WS-ASK-PRIORITY-STAMP (WS-ASK-IDX) TO WS-CMP-STAMP.
061100    MOVE WS-CMP-DATE TO RB-PRIORITY-DATE.
061200    MOVE WS-CMP-TIME TO RB-PRIORITY-TIME.
061300    WRITE PRINT-REC FROM RPT-BOOK-DETAIL AFTER 1.
061400 520-EXIT.
061500    EXIT.
