000100*****************************************************************
000200* COPY MEMBER..........: ANLZREC                                *
000300* DESCRIPTION...........: ANALYZER-RESULT - LIQUIDITY STATISTICS*
000400*                        FOR ONE DELIVERY PERIOD, OUTPUT OF     *
000500*                        LIQANLZ, INPUT TO POSSIM.               *
000600* RECORD LENGTH.........: 50 CHARACTERS                         *
000700* ORGANIZATION..........: SEQUENTIAL, FIXED, TIME ORDER         *
000800*****************************************************************
000900*
001000 01  AR-ANALYZER-REC.
001100    05  AR-TIME.
001200        10  AR-DATE             PIC 9(08).
001300        10  AR-HHMMSS           PIC 9(06).
001400    05  AR-CONTRACT-TYPE        PIC X(02).
001500    05  AR-TOTAL-VOL            PIC S9(07)V99.
001600    05  AR-AVG-PRICE            PIC S9(05)V99.
001700    05  AR-STD-PRICE            PIC S9(05)V99.
001800    05  AR-EST-SLIPPAGE         PIC S9(05)V99.
001900    05  FILLER                  PIC X(03).
