000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    LEGACY1.
000400 AUTHOR.        M PALVIAINEN.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  02/04/1993.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    "THE OLD STRATEGY" - PRE-DATES BTENGIN/RULESTR AND IS KEPT
001200*    RUNNING FOR THE DESK'S OWN COMPARISON BOOK.  UNLIKE BTENGIN
001300*    THIS DRIVES OFF RAW EXECUTED TRADES (TICK BY TICK, ANY
001400*    CONTRACT, ANY MIX) RATHER THAN ONE CONTRACT'S CANDLE SERIES,
001500*    AND CARRIES ITS OWN THREE SIGNALS, NOT A CALL TO RULESTR.
001600*    EACH CONTRACT GETS A ROLLING 60-PRICE WINDOW (SHIFTED ONE
001700*    SLOT AT A TIME ONCE FULL - SEE 245-SHIFT-PRICE-SLOT, LIFTED
001800*    FROM THE OLD ADSORT SHIFT ROUTINE) FEEDING MEAN/STD-DEV/
001900*    Z-SCORE/SLOPE.  CASH, EQUITY AND THE DAILY-LOSS SNAPSHOT ARE
002000*    KEPT AT THE BOOK LEVEL, NOT PER CONTRACT.
002100*
002200*    INPUT.  TRADES     - EXECUTED TRADE FILE (TRADEREC)
002300*            PARAMS     - RUN PARAMETERS (PARMREC - SP-LEG-RUN-
002400*                         PARMS GROUP)
002500*    OUTPUT. BTHISLEG    - ONE HISTORY ROW PER TICK PROCESSED
002600*            RPTLEG      - BOOK SUMMARY (132 COL)
002700*----------------------------------------------------------------
002800*    CHANGE LOG
002900*----------------------------------------------------------------
003000*    02/04/93 MP   0144  INITIAL VERSION - CARRIED OVER FROM THE
003100*                        DESK'S OLD SPREADSHEET MODEL AS A CHECK
003200*                        AGAINST BTENGIN'S NEWER RULE ENGINE.
003300*    08/11/93 MP   0151  MEAN-REVERSION SIGNAL ADDED.
003400*    03/22/95 HJ   0179  EXTREME-Z SELL SIGNAL AND CONSECUTIVE-
003500*                        LOSS SLEEP TIMER ADDED PER RISK DESK.
003600*    11/03/97 RLK  0201  Y2K READINESS REVIEW - WS-CUR-DAY AND
003700*                        DATE FIELDS ALREADY 4-DIGIT YEAR, JDN
003800*                        MATH SHARED WITH TRDWIN VERIFIED OK.
003900*    01/06/99 MPT  0233  Y2K SIGN-OFF.
004000*    06/15/00 HJ   0254  DAILY LOSS LIMIT MADE A RUN PARAMETER
004100*                        (WAS HARD-CODED 500.00 - OPS REQUEST).
004200*    04/09/02 RLK  0263  705-READ-PARAMS WAS MOVING SP-LEG-xxx
004300*                        STRAIGHT ACROSS WITH NO ZERO CHECK, SO A
004400*                        BLANK PARAMS CARD ZEROED POSITION SPLIT,
004500*                        PROFIT MULT, DAILY LOSS LIMIT, THE MEAN-
004600*                        REV THRESHOLD AND THE EXTREME-Z THRESHOLD
004700*                        INSTEAD OF FALLING BACK TO DESK DEFAULTS.
004800*                        DEFAULTED THE SAME WAY TTLVRFY DOES.
004900*    04/09/02 RLK  0264  220-FIND-CONTRACT-SLOT COULD FILL ITS 60
005000*                        SLOTS ON A BUSY OVERLAPPING PH/QH BOOK
005100*                        AND SILENTLY DROP ANY CONTRACT AFTER
005200*                        THAT, WITH NO WAY FOR A SLOT TO COME
005300*                        BACK ONCE ITS WINDOW CLOSED.  TABLE
005400*                        WIDENED TO 90 AND A CLOSED CONTRACT'S
005500*                        SLOT NOW FREES UP FOR REUSE (226/229,
005600*                        SAME IDEA AS BOOKRPL'S EMPTY-SLOT SCAN).
005700*                        STILL DISPLAYS A DROP NOTICE IF THE
005800*                        WIDENED TABLE EVER GENUINELY FILLS.
005900*----------------------------------------------------------------
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-370.
006400 OBJECT-COMPUTER.  IBM-370.
006500 SPECIAL-NAMES.
006600    C01 IS TOP-OF-FORM.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000    SELECT TRADES-FILE   ASSIGN TO TRADES
007100        ORGANIZATION IS SEQUENTIAL
007200        FILE STATUS  IS WS-TRADES-STATUS.
007300    SELECT PARAMS-FILE   ASSIGN TO PARAMS
007400        ORGANIZATION IS LINE SEQUENTIAL
007500        FILE STATUS  IS WS-PARAMS-STATUS.
007600    SELECT HISTORY-FILE  ASSIGN TO BTHISLEG
007700        ORGANIZATION IS SEQUENTIAL
007800        FILE STATUS  IS WS-HISTORY-STATUS.
007900    SELECT REPORT-FILE   ASSIGN TO RPTLEG
008000        ORGANIZATION IS SEQUENTIAL
008100        FILE STATUS  IS WS-REPORT-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  TRADES-FILE
008600    RECORDING MODE IS F
008700    LABEL RECORDS ARE STANDARD.
008800 COPY TRADEREC.
008900
009000 FD  PARAMS-FILE.
009100 COPY PARMREC.
009200
009300 FD  HISTORY-FILE
009400    RECORDING MODE IS F
009500    LABEL RECORDS ARE STANDARD.
009600 COPY HISTREC.
009700
009800 FD  REPORT-FILE
009900    RECORDING MODE IS F
010000    LABEL RECORDS ARE STANDARD.
010100 01  PRINT-REC                  PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400 01  WS-FILE-STATUSES.
010500    05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.
010600    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
010700    05  WS-HISTORY-STATUS       PIC X(02) VALUE SPACES.
010800    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
010900
011000*    NINE ON/OFF FLAGS COVER THE WHOLE BOOK'S STATE MACHINE - NO
011100*    SEPARATE STATUS CODE FIELD, EACH CONDITION GETS ITS OWN BYTE.
011200 01  WS-SWITCHES.
011300    05  WS-TRADES-EOF           PIC X(01) VALUE 'N'.
011400        88  TRADES-AT-EOF               VALUE 'Y'.
011500    05  WS-SLOT-FOUND-SW        PIC X(01) VALUE 'N'.
011600    05  WS-CONTRACT-FULL-SW     PIC X(01) VALUE 'N'.
011700        88  WS-CONTRACT-TABLE-FULL      VALUE 'Y'.
011800    05  WS-CONTRACT-WARNED-SW   PIC X(01) VALUE 'N'.
011900        88  WS-FULL-WARNED              VALUE 'Y'.
012000    05  WS-STATS-VALID-SW       PIC X(01) VALUE 'N'.
012100        88  WS-STATS-ARE-VALID          VALUE 'Y'.
012200    05  WS-SLEEPING-SW          PIC X(01) VALUE 'N'.
012300        88  WS-IS-SLEEPING              VALUE 'Y'.
012400    05  WS-SKIP-ENTRY-SW        PIC X(01) VALUE 'N'.
012500        88  WS-SKIP-ALL-ENTRIES         VALUE 'Y'.
012600    05  WS-PNL-KNOWN-SW         PIC X(01) VALUE 'N'.
012700        88  WS-PNL-IS-KNOWN             VALUE 'Y'.
012800    05  WS-FIRST-TICK-SW        PIC X(01) VALUE 'Y'.
012900        88  WS-IS-FIRST-TICK            VALUE 'Y'.
013000
013100*    RUN PARAMETERS COPIED OFF PARMREC AT START-UP - COMP-3 SO
013200*    THE SIGNAL TESTS BELOW ARE PACKED ARITHMETIC, NOT ZONED.
013300 01  WS-RUN-PARMS.
013400    05  WS-LEG-POSITION-SPLIT   PIC S9(03)V99    COMP-3.
013500    05  WS-LEG-PROFIT-MULT      PIC S9V9(04)     COMP-3.
013600    05  WS-LEG-DAILY-LOSS-LIMIT PIC S9(05)V99    COMP-3.
013700    05  WS-LEG-DELIV-RATIO      PIC S9V99        COMP-3.
013800    05  WS-LEG-MR-RATIO         PIC S9V99        COMP-3.
013900    05  WS-LEG-MR-THRESHOLD     PIC S9V9(04)     COMP-3.
014000    05  WS-LEG-EZ-RATIO         PIC S9V99        COMP-3.
014100    05  WS-LEG-EZ-THRESHOLD     PIC S9(03)V9(04) COMP-3.
014200
014300*    BOOK-LEVEL STATE - ONE CASH/EQUITY ACROSS ALL CONTRACTS, NOT
014400*    PER CONTRACT, SINCE THE DAILY LOSS LIMIT IS A BOOK LIMIT.
014500 01  WS-ACCOUNT-STATE.
014600    05  WS-CASH                 PIC S9(09)V9(04) COMP-3 VALUE +0.
014700    05  WS-EQUITY               PIC S9(09)V9(04) COMP-3 VALUE +0.
014800    05  WS-SNAPSHOT-EQUITY      PIC S9(09)V9(04) COMP-3 VALUE +0.
014900    05  WS-DAILY-LOSS           PIC S9(07)V99    COMP-3 VALUE +0.
015000    05  WS-CONSEC-LOSS-COUNT    PIC S9(02)       COMP-3 VALUE +0.
015100    05  WS-CUR-DAY              PIC 9(08) VALUE ZEROS.
015200
015300 01  WS-SLEEP-UNTIL-GROUP.
015400    05  WS-SLEEP-UNTIL-DATE     PIC 9(08).
015500    05  WS-SLEEP-UNTIL-TIME     PIC 9(06).
015600 01  WS-SLEEP-UNTIL-STAMP REDEFINES WS-SLEEP-UNTIL-GROUP
015700                                PIC 9(14).
015800
015900 01  WS-TICK-STAMP-GROUP.
016000    05  WS-TICK-STAMP-DATE      PIC 9(08).
016100    05  WS-TICK-STAMP-TIME      PIC 9(06).
016200 01  WS-TICK-STAMP REDEFINES WS-TICK-STAMP-GROUP
016300                                PIC 9(14).
016400
016500*    LAST TICK PROCESSED - PRINTED ON THE SUMMARY LINE.
016600 01  WS-LAST-TICK-GROUP.
016700    05  WS-LTS-DATE             PIC 9(08).
016800    05  WS-LTS-TIME             PIC 9(06).
016900
017000*    DATE/TIME WORK AREA - SUBTRACT-HOURS/DAY-ARITHMETIC LIFTED
017100*    FROM TRDWIN, TRIMMED TO THE PART THIS PROGRAM NEEDS (NO DST,
017200*    NO OPEN-TIME - LEGACY1 ONLY EVER NEEDS EACH TICK'S CONTRACT
017300*    CLOSE TIME AND THE MINUTES REMAINING TO IT).
017400 01  WS-DT-FIELDS.
017500    05  WS-DT-DATE-N            PIC 9(08).
017600    05  WS-DT-DATE REDEFINES WS-DT-DATE-N.
017700        10  WS-DT-YY            PIC 9(04).
017800        10  WS-DT-MM            PIC 9(02).
017900        10  WS-DT-DD            PIC 9(02).
018000    05  WS-DT-TIME-N            PIC 9(06).
018100    05  WS-DT-TIME REDEFINES WS-DT-TIME-N.
018200        10  WS-DT-HH            PIC 9(02).
018300        10  WS-DT-MN            PIC 9(02).
018400        10  WS-DT-SS            PIC 9(02).
018500
018600*    HOURS-TO-SHIFT SCRATCH FOR THE DST WINDOW ADJUST -
018700*    77-LEVEL, NOT PART OF THE GROUP ABOVE, SINCE IT IS LOADED
018800*    AND CONSUMED ON ITS OWN, SAME AS BTENGIN'S OWN MINUTE-LEVEL
018900*    EQUIVALENT.
019000 77  WS-DT-HOURS-TO-SHIFT       PIC S9(03)       COMP-3.
019100 77  WS-LEAP-SW                 PIC X(01) VALUE 'N'.
019200    88  WS-IS-LEAP-YEAR                 VALUE 'Y'.
019300 01  WS-DIM-TABLE.
019400    05  FILLER PIC 9(02) VALUE 31.
019500    05  FILLER PIC 9(02) VALUE 28.
019600    05  FILLER PIC 9(02) VALUE 31.
019700    05  FILLER PIC 9(02) VALUE 30.
019800    05  FILLER PIC 9(02) VALUE 31.
019900    05  FILLER PIC 9(02) VALUE 30.
020000    05  FILLER PIC 9(02) VALUE 31.
020100    05  FILLER PIC 9(02) VALUE 31.
020200    05  FILLER PIC 9(02) VALUE 30.
020300    05  FILLER PIC 9(02) VALUE 31.
020400    05  FILLER PIC 9(02) VALUE 30.
020500    05  FILLER PIC 9(02) VALUE 31.
020600 01  WS-DIM-TABLE-R REDEFINES WS-DIM-TABLE.
020700    05  WS-DIM                  PIC 9(02) OCCURS 12 TIMES.
020800
020900*    JULIAN-DAY-NUMBER WORK - FLIEGEL/VAN-FLANDERN FORMULA, SAME
021000*    AS TRDWIN'S 340-COMPUTE-JDN, USED TWICE PER TICK HERE (ONCE
021100*    FOR THE CLOSE DATE, ONCE FOR THE TRADE DATE).
021200 01  WS-JDN-FIELDS.
021300    05  WS-JDN-Y                PIC S9(09)       COMP-3.
021400    05  WS-JDN-M                PIC S9(09)       COMP-3.
021500    05  WS-JDN-D                PIC S9(09)       COMP-3.
021600    05  WS-JDN-A                PIC S9(09)       COMP-3.
021700    05  WS-JDN-Y2               PIC S9(09)       COMP-3.
021800    05  WS-JDN-M2               PIC S9(09)       COMP-3.
021900    05  WS-JDN-TERM1            PIC S9(09)       COMP-3.
022000    05  WS-JDN-RESULT           PIC S9(09)       COMP-3.
022100    05  WS-CLOSE-JDN            PIC S9(09)       COMP-3.
022200    05  WS-TRADE-JDN            PIC S9(09)       COMP-3.
022300    05  WS-DAY-DIFF             PIC S9(05)       COMP-3.
022400    05  WS-CLOSE-DATE           PIC 9(08).
022500    05  WS-CLOSE-TIME           PIC 9(06).
022600    05  WS-CLOSE-MIN-OF-DAY     PIC S9(05)       COMP-3.
022700    05  WS-TRADE-MIN-OF-DAY     PIC S9(05)       COMP-3.
022800    05  WS-MIN-TO-CLOSE         PIC S9(07)       COMP-3.
022900
023000*    ROLLING STATISTICS WORK - POPULATION (N, NOT N-1) STD-DEV,
023100*    NEWTON'S-METHOD SQUARE ROOT (SAME SHAPE AS STATSUI'S 950/
023200*    965 BUT WITH THE POPULATION DIVISOR), Z-SCORE AND THE OLS
023300*    SLOPE OF PRICE AGAINST TICK ORDER (X = 0 .. N-1).
023400 01  WS-STAT-WORK.
023500    05  WS-STAT-N               PIC S9(03)       COMP-3.
023600    05  WS-STAT-SUM             PIC S9(09)V99    COMP-3.
023700    05  WS-STAT-SUMSQ           PIC S9(11)V99    COMP-3.
023800    05  WS-STAT-MEAN            PIC S9(05)V9(04) COMP-3.
023900    05  WS-STAT-VARIANCE        PIC S9(09)V9(04) COMP-3.
024000    05  WS-STAT-STDDEV          PIC S9(05)V9(04) COMP-3.
024100    05  WS-STAT-Z               PIC S9(03)V9(04) COMP-3.
024200    05  WS-STAT-ROOT-X          PIC S9(05)V9(04) COMP-3.
024300    05  WS-STAT-ROOT-GUESS      PIC S9(05)V9(04) COMP-3.
024400    05  WS-STAT-ROOT-STEP       PIC S9(02)       COMP-3.
024500    05  WS-STAT-SUM-X           PIC S9(05)       COMP-3.
024600    05  WS-STAT-SUM-X2          PIC S9(07)       COMP-3.
024700    05  WS-STAT-SUM-XY          PIC S9(11)V99    COMP-3.
024800    05  WS-STAT-NUMER           PIC S9(13)V9(04) COMP-3.
024900    05  WS-STAT-DENOM           PIC S9(11)       COMP-3.
025000    05  WS-STAT-SLOPE           PIC S9(05)V9(04) COMP-3.
025100    05  WS-STAT-X-INDEX         PIC S9(03)       COMP-3.
025200
025300*    PER-CONTRACT TABLE - UP TO 90 CONTRACTS LIVE IN THE BOOK AT
025400*    ONCE, WITH ROOM TO SPARE OVER A NORMAL DAY'S OVERLAPPING
025500*    PH/QH BOOK.  A SLOT FREES UP ONCE ITS CONTRACT'S WINDOW
025600*    CLOSES SO A LATER-STARTING CONTRACT CAN REUSE IT - SEE
025700*    220/226 BELOW.  EACH LIVE CONTRACT CARRIES ITS OWN
025800*    60-PRICE SHIFT WINDOW.
025900 01  WS-CONTRACT-TABLE.
026000    05  WS-CONTRACT-COUNT       PIC S9(03) COMP-3 VALUE +0.
026100    05  WS-CONTRACT-ENTRY OCCURS 90 TIMES
026200                        INDEXED BY WS-LC-IDX WS-DAY-SCAN-IDX
026300                                   WS-EQ-SCAN-IDX.
026400        10  WS-LC-CONTRACT-ID   PIC X(12).
026500        10  WS-LC-CONTRACT-TYPE PIC X(02).
026600        10  WS-LC-LAST-TRADE-ID PIC X(20).
026700        10  WS-LC-POSITION      PIC S9(05)V99    COMP-3.
026800        10  WS-LC-AVG-PRICE     PIC S9(05)V99    COMP-3.
026900        10  WS-LC-LAST-PRICE    PIC S9(05)V99    COMP-3.
027000        10  WS-LC-DELIV-BUY-DONE-SW
027100                                PIC X(01).
027200            88  WS-LC-DELIV-BUY-DONE        VALUE 'Y'.
027300        10  WS-LC-CLOSED-SW     PIC X(01).
027400            88  WS-LC-IS-CLOSED             VALUE 'Y'.
027500        10  WS-LC-PRICE-COUNT   PIC S9(03) COMP-3 VALUE +0.
027600        10  WS-LC-PRICE-ENTRY   PIC S9(05)V99    COMP-3
027700                                OCCURS 60 TIMES.
027800
027900*    SHIFT/SCAN SUBSCRIPTS FOR THE PRICE WINDOW - PLAIN PACKED
028000*    FIELDS, NOT INDEX-NAMES, THE SAME WAY THE OLD ADSORT SHIFT
028100*    ROUTINE SUBSCRIPTED ITS ARRAY.
028200 01  WS-PRICE-SUBSCRIPTS.
028300    05  WS-LC-SCAN-IDX          PIC S9(03)       COMP-3.
028400    05  WS-LC-SLOT-NUM          PIC S9(03)       COMP-3.
028500    05  WS-LC-MIN-POSITION      PIC S9(05)V99    COMP-3.
028600
028700 01  WS-STEP-WORK.
028800    05  WS-STEP-ACTION          PIC X(04) VALUE 'HOLD'.
028900        88  WS-STEP-IS-BUY              VALUE 'BUY '.
029000    05  WS-STEP-SIGNAL          PIC X(20) VALUE SPACES.
029100    05  WS-STEP-SLIPPAGE        PIC S9(05)V9(04) COMP-3 VALUE +0.
029200    05  WS-STEP-FEE             PIC S9(05)V9(04) COMP-3 VALUE +0.
029300    05  WS-STEP-TRADE-VOL       PIC S9(05)V9(04) COMP-3 VALUE +0.
029400    05  WS-FILL-PRICE           PIC S9(05)V99    COMP-3.
029500    05  WS-FILL-VOL             PIC S9(05)V99    COMP-3.
029600    05  WS-CLOSE-VOL            PIC S9(05)V99    COMP-3.
029700    05  WS-TARGET-PRICE         PIC S9(05)V99    COMP-3.
029800    05  WS-DURATION-HOURS       PIC S9(01)V99    COMP-3 VALUE +0.
029900    05  WS-TRADE-NOTIONAL       PIC S9(09)V9(04) COMP-3.
030000    05  WS-SLIP-INNER           PIC S9(03)V9(04) COMP-3.
030100    05  WS-REALIZED-PNL         PIC S9(07)V9(04) COMP-3.
030200
030300*    FEES AND SLIPPAGE HELD TOGETHER, SAME TWO-ENTRY TABLE SHAPE
030400*    BTENGIN USES, SO THE SUMMARY LINE CAN WALK THEM TOGETHER.
030500 01  WS-COST-TOTALS.
030600    05  WS-TOTAL-FEES           PIC S9(09)V9(04) COMP-3 VALUE +0.
030700    05  WS-TOTAL-SLIPPAGE       PIC S9(09)V9(04) COMP-3 VALUE +0.
030800 01  WS-COST-TOTALS-R REDEFINES WS-COST-TOTALS.
030900    05  WS-COST-TOTAL-ARRAY OCCURS 2 TIMES
031000                        PIC S9(09)V9(04) COMP-3.
031100
031200 01  WS-RUN-TOTALS.
031300    05  WS-TICK-COUNT           PIC S9(07) COMP-3 VALUE +0.
031400    05  WS-DUP-SKIP-COUNT       PIC S9(07) COMP-3 VALUE +0.
031500    05  WS-BUY-COUNT            PIC S9(07) COMP-3 VALUE +0.
031600    05  WS-SELL-COUNT           PIC S9(07) COMP-3 VALUE +0.
031700    05  WS-FORCE-CLOSE-COUNT    PIC S9(05) COMP-3 VALUE +0.
031800    05  WS-SLEEP-COUNT          PIC S9(05) COMP-3 VALUE +0.
031900
032000*----------------------------------------------------------------
032100*    REPORT LINES - ONE-SHOT SUMMARY ONLY, NO DETAIL LINE PER
032200*    TICK (THE HISTORY FILE CARRIES THAT).  DESK WANTS THE FOUR
032300*    NUMBERS BELOW ON ONE PRINTED PAGE AT THE END OF THE RUN.
032400*----------------------------------------------------------------
032500 01  RPT-HEADING-1.
032600    05  FILLER                  PIC X(132) VALUE
032700        'LEGACY STRATEGY BOOK SUMMARY REPORT'.
032800
032900 01  RPT-SUMMARY-LINE-1.
033000    05  FILLER                  PIC X(14) VALUE 'FINAL CASH '.
033100    05  RS1-CASH                PIC Z(06)9.9999-.
033200    05  FILLER                  PIC X(18) VALUE
033300            '  FINAL EQUITY '.
033400    05  RS1-EQUITY              PIC Z(06)9.9999-.
033500    05  FILLER                  PIC X(18) VALUE
033600            '  CONTRACTS SEEN '.
033700    05  RS1-CONTRACTS           PIC ZZ9.
033800    05  FILLER                  PIC X(53) VALUE SPACES.
033900
034000 01  RPT-SUMMARY-LINE-2.
034100    05  FILLER                  PIC X(12) VALUE 'TOTAL FEES '.
034200    05  RS2-FEES                PIC Z(06)9.9999.
034300    05  FILLER                  PIC X(17) VALUE
034400            '  TOTAL SLIPPAGE '.
034500    05  RS2-SLIPPAGE            PIC Z(06)9.9999.
034600    05  FILLER                  PIC X(75) VALUE SPACES.
034700
034800 01  RPT-SUMMARY-LINE-3.
034900    05  FILLER                  PIC X(08) VALUE 'TICKS '.
035000    05  RS3-TICKS               PIC ZZZ,ZZ9.
035100    05  FILLER                  PIC X(08) VALUE '  DUPS '.
035200    05  RS3-DUPS                PIC ZZZ,ZZ9.
035300    05  FILLER                  PIC X(08) VALUE '  BUYS '.
035400    05  RS3-BUYS                PIC ZZZ,ZZ9.
035500    05  FILLER                  PIC X(08) VALUE '  SELLS '.
035600    05  RS3-SELLS               PIC ZZZ,ZZ9.
035700    05  FILLER                  PIC X(36) VALUE SPACES.
035800
035900 01  RPT-SUMMARY-LINE-4.
036000    05  FILLER                  PIC X(15) VALUE
036100            'FORCE CLOSES '.
036200    05  RS4-FORCE                PIC ZZ9.
036300    05  FILLER                  PIC X(11) VALUE '  SLEEPS '.
036400    05  RS4-SLEEPS              PIC ZZ9.
036500    05  FILLER                  PIC X(09) VALUE '  AS OF '.
036600    05  RS4-LAST-DATE           PIC 9(08).
036700    05  FILLER                  PIC X(01) VALUE SPACES.
036800    05  RS4-LAST-TIME           PIC 9(06).
036900    05  FILLER                  PIC X(78) VALUE SPACES.
037000
037100 PROCEDURE DIVISION.
037200*----------------------------------------------------------------
037300 000-MAIN.
037400    PERFORM 705-READ-PARAMS.
037500    PERFORM 700-OPEN-FILES.
037600
037700    PERFORM 100-READ-TRADE THRU 100-EXIT.
037800    PERFORM 200-PROCESS-TICK THRU 200-EXIT
037900            UNTIL TRADES-AT-EOF.
038000
038100    PERFORM 850-WRITE-SUMMARY.
038200    PERFORM 790-CLOSE-FILES.
038300    GOBACK.
038400
038500 705-READ-PARAMS.
038600    OPEN INPUT PARAMS-FILE.
038700    READ PARAMS-FILE
038800        AT END
038900            DISPLAY 'LEGACY1 - PARAMS FILE EMPTY, ABORTING'
039000            MOVE 16 TO RETURN-CODE
039100            GOBACK
039200    END-READ.
039300*    A ZERO ON ANY OF THESE FIVE MEANS "USE THE DESK DEFAULT" -
039400*    SAME CONVENTION AS TTLVRFY'S 705-READ-PARAMS.  THE THREE
039500*    ENABLE-GATE RATIOS BELOW ARE NOT DEFAULTED - ZERO THERE
039600*    GENUINELY MEANS THAT LEG OF THE STRATEGY IS OFF.
039700    IF SP-LEG-POSITION-SPLIT = 0
039800        MOVE 1.0 TO WS-LEG-POSITION-SPLIT
039900    ELSE
040000        MOVE SP-LEG-POSITION-SPLIT TO WS-LEG-POSITION-SPLIT
040100    END-IF.
040200    IF SP-LEG-PROFIT-MULT = 0
040300        MOVE 1.2 TO WS-LEG-PROFIT-MULT
040400    ELSE
040500        MOVE SP-LEG-PROFIT-MULT TO WS-LEG-PROFIT-MULT
040600    END-IF.
040700    IF SP-LEG-DAILY-LOSS-LIMIT = 0
040800        MOVE 200 TO WS-LEG-DAILY-LOSS-LIMIT
040900    ELSE
041000        MOVE SP-LEG-DAILY-LOSS-LIMIT TO WS-LEG-DAILY-LOSS-LIMIT
041100    END-IF.
041200    MOVE SP-LEG-DELIV-RATIO         TO WS-LEG-DELIV-RATIO.
041300    MOVE SP-LEG-MR-RATIO            TO WS-LEG-MR-RATIO.
041400    IF SP-LEG-MR-THRESHOLD = 0
041500        MOVE -0.05 TO WS-LEG-MR-THRESHOLD
041600    ELSE
041700        MOVE SP-LEG-MR-THRESHOLD TO WS-LEG-MR-THRESHOLD
041800    END-IF.
041900    MOVE SP-LEG-EZ-RATIO            TO WS-LEG-EZ-RATIO.
042000    IF SP-LEG-EZ-THRESHOLD = 0
042100        MOVE 4.0 TO WS-LEG-EZ-THRESHOLD
042200    ELSE
042300        MOVE SP-LEG-EZ-THRESHOLD TO WS-LEG-EZ-THRESHOLD
042400    END-IF.
042500    CLOSE PARAMS-FILE.
042600 705-EXIT.
042700    EXIT.
042800
042900 700-OPEN-FILES.
043000*    PARAMS-FILE IS OPENED/CLOSED SEPARATELY IN 705-READ-PARAMS -
043100*    IT ONLY EVER HOLDS ONE CARD, READ ONCE AT STARTUP.
043200    OPEN INPUT  TRADES-FILE
043300         OUTPUT HISTORY-FILE
043400         OUTPUT REPORT-FILE.
043500    WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
043600 700-EXIT.
043700    EXIT.
043800
043900 790-CLOSE-FILES.
044000    CLOSE TRADES-FILE HISTORY-FILE REPORT-FILE.
044100 790-EXIT.
044200    EXIT.
044300
044400*    RAW TRADE-BY-TRADE FEED, NOT PRE-BUCKETED LIKE BTENGIN'S
044500*    CANDLE FILE - EVERY EXECUTED PRINT ON THE TAPE SHOWS UP HERE.
044600 100-READ-TRADE.
044700    READ TRADES-FILE
044800        AT END
044900            MOVE 'Y' TO WS-TRADES-EOF
045000            GO TO 100-EXIT
045100    END-READ.
045200 100-EXIT.
045300    EXIT.
045400
045500*----------------------------------------------------------------
045600*    200-PROCESS-TICK - ONE EXECUTED TRADE OFF THE BOOK.
045700*----------------------------------------------------------------
045800 200-PROCESS-TICK.
045900    IF NOT TR-STATE-COMPLETED
046000        GO TO 200-READ-NEXT
046100    END-IF.
046200    PERFORM 220-FIND-CONTRACT-SLOT THRU 220-EXIT.
046300    IF WS-CONTRACT-TABLE-FULL
046400        GO TO 200-READ-NEXT
046500    END-IF.
046600    IF TR-TRADE-ID = WS-LC-LAST-TRADE-ID (WS-LC-IDX)
046700        ADD 1 TO WS-DUP-SKIP-COUNT
046800        GO TO 200-READ-NEXT
046900    END-IF.
047000    MOVE TR-TRADE-ID TO WS-LC-LAST-TRADE-ID (WS-LC-IDX).
047100    MOVE TR-TRADE-DATE        TO WS-TICK-STAMP-DATE.
047200    MOVE TR-TRADE-TIME-OF-DAY TO WS-TICK-STAMP-TIME.
047300
047400    PERFORM 230-CHECK-NEW-DAY  THRU 230-EXIT.
047500    PERFORM 240-STORE-PRICE    THRU 240-EXIT.
047600    PERFORM 250-COMPUTE-STATS  THRU 250-EXIT.
047700    PERFORM 260-COMPUTE-CLOSE  THRU 260-EXIT.
047800    PERFORM 265-COMPUTE-MTC    THRU 265-EXIT.
047900
048000    MOVE 'HOLD'   TO WS-STEP-ACTION.
048100    MOVE SPACES   TO WS-STEP-SIGNAL.
048200    MOVE 0        TO WS-STEP-SLIPPAGE WS-STEP-FEE
048300                      WS-STEP-TRADE-VOL.
048400
048500    PERFORM 270-COMPUTE-EQUITY THRU 270-EXIT.
048600    PERFORM 280-DAILY-LOSS     THRU 280-EXIT.
048700
048800    IF WS-MIN-TO-CLOSE < 0
048900        MOVE 'Y' TO WS-LC-CLOSED-SW (WS-LC-IDX)
049000        GO TO 205-WRITE-TICK-ROW
049100    END-IF.
049200
049300    PERFORM 300-APPLY-RISK-LAYER THRU 300-EXIT.
049400    IF NOT WS-SKIP-ALL-ENTRIES
049500        PERFORM 400-EVAL-SIGNALS THRU 400-EXIT
049600    END-IF.
049700    PERFORM 270-COMPUTE-EQUITY THRU 270-EXIT.
049800
049900*    A FORCE-CLOSED TICK FALLS STRAIGHT THROUGH TO HERE FROM
050000*    200-PROCESS-TICK WITHOUT RUNNING THE SIGNAL EVALUATION -
050100*    THE HISTORY ROW AND TICK COUNT STILL WANT WRITING EITHER WAY.
050200 205-WRITE-TICK-ROW.
050300    PERFORM 800-WRITE-HISTORY THRU 800-EXIT.
050400    ADD 1 TO WS-TICK-COUNT.
050500
050600 200-READ-NEXT.
050700    PERFORM 100-READ-TRADE THRU 100-EXIT.
050800 200-EXIT.
050900    EXIT.
051000
051100*----------------------------------------------------------------
051200*    220 - FIND THE CONTRACT'S SLOT, OR OPEN A NEW ONE.
051300*----------------------------------------------------------------
051400 220-FIND-CONTRACT-SLOT.
051500    MOVE 'N' TO WS-SLOT-FOUND-SW.
051600    MOVE 'N' TO WS-CONTRACT-FULL-SW.
051700    PERFORM 225-SCAN-CONTRACT-SLOT
051800            VARYING WS-LC-IDX FROM 1 BY 1
051900            UNTIL WS-LC-IDX > WS-CONTRACT-COUNT
052000               OR WS-SLOT-FOUND-SW = 'Y'.
052100    IF WS-SLOT-FOUND-SW = 'Y'
052200        SET WS-LC-IDX DOWN BY 1
052300    ELSE
052400        IF WS-CONTRACT-COUNT < 90
052500            ADD 1 TO WS-CONTRACT-COUNT
052600            SET WS-LC-IDX TO WS-CONTRACT-COUNT
052700            PERFORM 228-INIT-CONTRACT-SLOT
052800        ELSE
052900            PERFORM 226-FIND-CLOSED-SLOT THRU 226-EXIT
053000            IF WS-SLOT-FOUND-SW = 'Y'
053100                PERFORM 228-INIT-CONTRACT-SLOT
053200            ELSE
053300                MOVE 'Y' TO WS-CONTRACT-FULL-SW
053400                IF NOT WS-FULL-WARNED
053500                    DISPLAY 'LEGACY1 - CONTRACT TABLE FULL, DR'
053600                       'OPPING ' TR-CONTRACT-ID
053700                    MOVE 'Y' TO WS-CONTRACT-WARNED-SW
053800                END-IF
053900            END-IF
054000        END-IF
054100    END-IF.
054200 220-EXIT.
054300    EXIT.
054400
054500 225-SCAN-CONTRACT-SLOT.
054600    IF WS-LC-CONTRACT-ID (WS-LC-IDX) = TR-CONTRACT-ID
054700        MOVE 'Y' TO WS-SLOT-FOUND-SW
054800    END-IF.
054900
055000*----------------------------------------------------------------
055100*    226 - TABLE IS AT ITS CAP.  LOOK FOR A CONTRACT WHOSE
055200*    TRADING WINDOW HAS ALREADY CLOSED AND REUSE ITS SLOT - SAME
055300*    IDEA AS BOOKRPL'S 226-FIND-EMPTY-SLOT REUSING A DELETED
055400*    ORDER'S ROW ONCE ITS QUANTITY GOES TO ZERO.
055500*----------------------------------------------------------------
055600 226-FIND-CLOSED-SLOT.
055700    MOVE 'N' TO WS-SLOT-FOUND-SW.
055800    PERFORM 229-SCAN-CLOSED-SLOT
055900            VARYING WS-LC-IDX FROM 1 BY 1
056000            UNTIL WS-LC-IDX > WS-CONTRACT-COUNT
056100               OR WS-SLOT-FOUND-SW = 'Y'.
056200    IF WS-SLOT-FOUND-SW = 'Y'
056300        SET WS-LC-IDX DOWN BY 1
056400    END-IF.
056500 226-EXIT.
056600    EXIT.
056700
056800 229-SCAN-CLOSED-SLOT.
056900    IF WS-LC-IS-CLOSED (WS-LC-IDX)
057000        MOVE 'Y' TO WS-SLOT-FOUND-SW
057100    END-IF.
057200
057300 228-INIT-CONTRACT-SLOT.
057400    MOVE TR-CONTRACT-ID   TO WS-LC-CONTRACT-ID (WS-LC-IDX).
057500    MOVE TR-CONTRACT-TYPE TO WS-LC-CONTRACT-TYPE (WS-LC-IDX).
057600    MOVE SPACES TO WS-LC-LAST-TRADE-ID (WS-LC-IDX).
057700    MOVE 0 TO WS-LC-POSITION (WS-LC-IDX)
057800              WS-LC-AVG-PRICE (WS-LC-IDX)
057900              WS-LC-LAST-PRICE (WS-LC-IDX)
058000              WS-LC-PRICE-COUNT (WS-LC-IDX).
058100    MOVE 'N' TO WS-LC-DELIV-BUY-DONE-SW (WS-LC-IDX).
058200    MOVE 'N' TO WS-LC-CLOSED-SW (WS-LC-IDX).
058300
058400*----------------------------------------------------------------
058500*    230 - START-OF-DAY RESET.  DAILY LOSS SNAPSHOTS OFF THE
058600*    EQUITY LEFT OVER FROM THE PRIOR DAY'S LAST TICK, AND EVERY
058700*    CONTRACT'S ONE-SHOT DELIVERY-BUY FLAG CLEARS FOR THE NEW DAY
058800*----------------------------------------------------------------
058900 230-CHECK-NEW-DAY.
059000    IF WS-IS-FIRST-TICK OR TR-TRADE-DATE NOT = WS-CUR-DAY
059100        MOVE TR-TRADE-DATE TO WS-CUR-DAY
059200        MOVE 'N' TO WS-FIRST-TICK-SW
059300        MOVE WS-EQUITY TO WS-SNAPSHOT-EQUITY
059400        PERFORM 235-CLEAR-DELIV-FLAG
059500                VARYING WS-DAY-SCAN-IDX FROM 1 BY 1
059600                UNTIL WS-DAY-SCAN-IDX > WS-CONTRACT-COUNT
059700    END-IF.
059800 230-EXIT.
059900    EXIT.
060000
060100 235-CLEAR-DELIV-FLAG.
060200    MOVE 'N' TO WS-LC-DELIV-BUY-DONE-SW (WS-DAY-SCAN-IDX).
060300
060400*----------------------------------------------------------------
060500*    240 - APPEND THE TICK PRICE TO THE CONTRACT'S 60-SLOT WINDOW
060600*    ONCE FULL, SHIFT EVERY SLOT DOWN ONE (OLDEST DROPS OFF SLOT
060700*    1) THE SAME WAY THE OLD ADSORT ROUTINE SHIFTED ITS ARRAY TO
060800*    OPEN A SLOT, THEN THE NEW PRICE GOES IN AT THE TOP.
060900*----------------------------------------------------------------
061000 240-STORE-PRICE.
061100    IF WS-LC-PRICE-COUNT (WS-LC-IDX) < 60
061200        ADD 1 TO WS-LC-PRICE-COUNT (WS-LC-IDX)
061300    ELSE
061400        PERFORM 245-SHIFT-PRICE-SLOT
061500                VARYING WS-LC-SCAN-IDX FROM 1 BY 1
061600                UNTIL WS-LC-SCAN-IDX > 59
061700    END-IF.
061800    MOVE WS-LC-PRICE-COUNT (WS-LC-IDX) TO WS-LC-SLOT-NUM.
061900    MOVE TR-PRICE TO
062000        WS-LC-PRICE-ENTRY (WS-LC-IDX, WS-LC-SLOT-NUM).
062100    MOVE TR-PRICE TO WS-LC-LAST-PRICE (WS-LC-IDX).
062200 240-EXIT.
062300    EXIT.
062400
062500 245-SHIFT-PRICE-SLOT.
062600    MOVE WS-LC-PRICE-ENTRY (WS-LC-IDX, WS-LC-SCAN-IDX + 1)
062700      TO WS-LC-PRICE-ENTRY (WS-LC-IDX, WS-LC-SCAN-IDX).
062800
062900*----------------------------------------------------------------
063000*    250 - MEAN, POPULATION STD-DEV, Z-SCORE AND SLOPE.  NEEDS AT
063100*    LEAST 20 PRICES OR THE SIGNALS BELOW STAY GATED OFF.
063200*----------------------------------------------------------------
063300 250-COMPUTE-STATS.
063400    MOVE 'N' TO WS-STATS-VALID-SW.
063500    IF WS-LC-PRICE-COUNT (WS-LC-IDX) < 20
063600        GO TO 250-EXIT
063700    END-IF.
063800    MOVE WS-LC-PRICE-COUNT (WS-LC-IDX) TO WS-STAT-N.
063900    PERFORM 251-SUM-PRICES THRU 251-EXIT.
064000    COMPUTE WS-STAT-MEAN ROUNDED = WS-STAT-SUM / WS-STAT-N.
064100    COMPUTE WS-STAT-VARIANCE ROUNDED =
064200            (WS-STAT-SUMSQ -
064300             ((WS-STAT-SUM * WS-STAT-SUM) / WS-STAT-N))
064400            / WS-STAT-N.
064500    IF WS-STAT-VARIANCE NOT > 0
064600        MOVE 0 TO WS-STAT-STDDEV
064700    ELSE
064800        PERFORM 253-NEWTON-SQRT THRU 253-EXIT
064900        MOVE WS-STAT-ROOT-X TO WS-STAT-STDDEV
065000    END-IF.
065100    IF WS-STAT-STDDEV NOT > 0.000001
065200        MOVE 0 TO WS-STAT-Z
065300    ELSE
065400        COMPUTE WS-STAT-Z ROUNDED =
065500            (WS-LC-LAST-PRICE (WS-LC-IDX) - WS-STAT-MEAN)
065600            / WS-STAT-STDDEV
065700    END-IF.
065800    PERFORM 255-COMPUTE-SLOPE THRU 255-EXIT.
065900    MOVE 'Y' TO WS-STATS-VALID-SW.
066000 250-EXIT.
066100    EXIT.
066200
066300*    ONE PASS OLDEST (SLOT 1) TO NEWEST (SLOT N) - NO WRAP-AROUND
066400*    THE SHIFT IN 240 KEEPS THE WINDOW IN CHRONOLOGICAL ORDER.
066500*    X-INDEX RUNS 1..N HERE, USED AS (X-INDEX - 1) FOR X = 0..N-1
066600 251-SUM-PRICES.
066700    MOVE 0 TO WS-STAT-SUM WS-STAT-SUMSQ WS-STAT-SUM-XY
066800              WS-STAT-X-INDEX.
066900 252-SUM-STEP.
067000    IF WS-STAT-X-INDEX NOT < WS-STAT-N
067100        GO TO 251-EXIT
067200    END-IF.
067300    ADD 1 TO WS-STAT-X-INDEX.
067400    ADD WS-LC-PRICE-ENTRY (WS-LC-IDX, WS-STAT-X-INDEX)
067500        TO WS-STAT-SUM.
067600    COMPUTE WS-STAT-SUMSQ = WS-STAT-SUMSQ +
067700        (WS-LC-PRICE-ENTRY (WS-LC-IDX, WS-STAT-X-INDEX) *
067800         WS-LC-PRICE-ENTRY (WS-LC-IDX, WS-STAT-X-INDEX)).
067900    COMPUTE WS-STAT-SUM-XY = WS-STAT-SUM-XY +
068000        ((WS-STAT-X-INDEX - 1) *
068100         WS-LC-PRICE-ENTRY (WS-LC-IDX, WS-STAT-X-INDEX)).
068200    GO TO 252-SUM-STEP.
068300 251-EXIT.
068400    EXIT.
068500
068600*    NEWTON'S METHOD, 20 FIXED ITERATIONS, SAME SHAPE AS STATSUI
068700*    HEATMAP-PASS SQUARE ROOT - NO INTRINSIC FUNCTION.
068800 253-NEWTON-SQRT.
068900    COMPUTE WS-STAT-ROOT-GUESS ROUNDED =
069000            WS-STAT-VARIANCE / 2.
069100    IF WS-STAT-ROOT-GUESS NOT > 0
069200        MOVE 0.0001 TO WS-STAT-ROOT-GUESS
069300    END-IF.
069400    MOVE 0 TO WS-STAT-ROOT-STEP.
069500    PERFORM 254-NEWTON-STEP
069600            VARYING WS-STAT-ROOT-STEP FROM 1 BY 1
069700            UNTIL WS-STAT-ROOT-STEP > 20.
069800    MOVE WS-STAT-ROOT-GUESS TO WS-STAT-ROOT-X.
069900 253-EXIT.
070000    EXIT.
070100
070200 254-NEWTON-STEP.
070300    COMPUTE WS-STAT-ROOT-GUESS ROUNDED =
070400        (WS-STAT-ROOT-GUESS +
070500         (WS-STAT-VARIANCE / WS-STAT-ROOT-GUESS)) / 2.
070600
070700*    OLS SLOPE OF PRICE ON TICK ORDER, X = 0..N-1, CLOSED-FORM
070800*    SUM-X/SUM-X-SQUARED (SUM-X-Y CAME FROM THE CHRONOLOGICAL
070900*    SCAN ABOVE, SINCE THAT ONE ACTUALLY NEEDS EACH PRICE).
071000 255-COMPUTE-SLOPE.
071100    COMPUTE WS-STAT-SUM-X =
071200            (WS-STAT-N * (WS-STAT-N - 1)) / 2.
071300    COMPUTE WS-STAT-SUM-X2 =
071400        ((WS-STAT-N - 1) * WS-STAT-N * ((2 * WS-STAT-N) - 1))
071500        / 6.
071600    COMPUTE WS-STAT-NUMER =
071700        (WS-STAT-N * WS-STAT-SUM-XY) -
071800        (WS-STAT-SUM-X * WS-STAT-SUM).
071900    COMPUTE WS-STAT-DENOM =
072000        (WS-STAT-N * WS-STAT-SUM-X2) -
072100        (WS-STAT-SUM-X * WS-STAT-SUM-X).
072200    IF WS-STAT-DENOM = 0
072300        MOVE 0 TO WS-STAT-SLOPE
072400    ELSE
072500        COMPUTE WS-STAT-SLOPE ROUNDED =
072600            WS-STAT-NUMER / WS-STAT-DENOM
072700    END-IF.
072800 255-EXIT.
072900    EXIT.
073000
073100*----------------------------------------------------------------
073200*    260/265 - CLOSE = DELIVERY START MINUS 1 HOUR (SAME RULE AS
073300*    TRDWIN), THEN MINUTES REMAINING TO IT FOR THIS TICK, VIA THE
073400*    JULIAN-DAY-NUMBER DIFFERENCE OF THE TWO CALENDAR DAYS.
073500*----------------------------------------------------------------
073600 260-COMPUTE-CLOSE.
073700    MOVE TR-DELIVERY-DATE TO WS-DT-DATE-N.
073800    MOVE TR-DELIVERY-TIME TO WS-DT-TIME-N.
073900    MOVE 1 TO WS-DT-HOURS-TO-SHIFT.
074000    PERFORM 750-SUBTRACT-HOURS THRU 755-EXIT.
074100    MOVE WS-DT-DATE-N TO WS-CLOSE-DATE.
074200    MOVE WS-DT-TIME-N TO WS-CLOSE-TIME.
074300 260-EXIT.
074400    EXIT.
074500
074600 265-COMPUTE-MTC.
074700    MOVE WS-CLOSE-DATE TO WS-DT-DATE-N.
074800    MOVE WS-DT-YY TO WS-JDN-Y.
074900    MOVE WS-DT-MM TO WS-JDN-M.
075000    MOVE WS-DT-DD TO WS-JDN-D.
075100    PERFORM 775-COMPUTE-JDN THRU 775-EXIT.
075200    MOVE WS-JDN-RESULT TO WS-CLOSE-JDN.
075300
075400    MOVE TR-TRADE-DATE TO WS-DT-DATE-N.
075500    MOVE WS-DT-YY TO WS-JDN-Y.
075600    MOVE WS-DT-MM TO WS-JDN-M.
075700    MOVE WS-DT-DD TO WS-JDN-D.
075800    PERFORM 775-COMPUTE-JDN THRU 775-EXIT.
075900    MOVE WS-JDN-RESULT TO WS-TRADE-JDN.
076000
076100    COMPUTE WS-DAY-DIFF = WS-CLOSE-JDN - WS-TRADE-JDN.
076200
076300    MOVE WS-CLOSE-TIME TO WS-DT-TIME-N.
076400    COMPUTE WS-CLOSE-MIN-OF-DAY = (WS-DT-HH * 60) + WS-DT-MN.
076500    MOVE TR-TRADE-TIME-OF-DAY TO WS-DT-TIME-N.
076600    COMPUTE WS-TRADE-MIN-OF-DAY = (WS-DT-HH * 60) + WS-DT-MN.
076700
076800    COMPUTE WS-MIN-TO-CLOSE =
076900        (WS-DAY-DIFF * 1440) +
077000        (WS-CLOSE-MIN-OF-DAY - WS-TRADE-MIN-OF-DAY).
077100 265-EXIT.
077200    EXIT.
077300
077400*----------------------------------------------------------------
077500*    270/280 - MARK-TO-MARKET EQUITY ACROSS EVERY CONTRACT THE
077600*    BOOK HOLDS, AND TODAY'S RUNNING LOSS OFF THE DAY'S SNAPSHOT.
077700*----------------------------------------------------------------
077800 270-COMPUTE-EQUITY.
077900    MOVE WS-CASH TO WS-EQUITY.
078000    PERFORM 275-ADD-CONTRACT-EQUITY
078100            VARYING WS-EQ-SCAN-IDX FROM 1 BY 1
078200            UNTIL WS-EQ-SCAN-IDX > WS-CONTRACT-COUNT.
078300 270-EXIT.
078400    EXIT.
078500
078600 275-ADD-CONTRACT-EQUITY.
078700    COMPUTE WS-EQUITY = WS-EQUITY +
078800        (WS-LC-POSITION (WS-EQ-SCAN-IDX) *
078900         WS-LC-LAST-PRICE (WS-EQ-SCAN-IDX)).
079000
079100 280-DAILY-LOSS.
079200    IF WS-SNAPSHOT-EQUITY > WS-EQUITY
079300        COMPUTE WS-DAILY-LOSS = WS-SNAPSHOT-EQUITY - WS-EQUITY
079400    ELSE
079500        MOVE 0 TO WS-DAILY-LOSS
079600    END-IF.
079700 280-EXIT.
079800    EXIT.
079900
080000*----------------------------------------------------------------
080100*    300 - RISK LAYER, IN PRIORITY ORDER: FORCE CLOSE INSIDE THE
080200*    LAST 5 MINUTES (AND STOP), ELSE PROFIT-TAKE CHECK, THEN THE
080300*    SLEEPING/DAILY-LOSS GATE ON NEW ENTRIES.
080400*----------------------------------------------------------------
080500 300-APPLY-RISK-LAYER.
080600    MOVE 'N' TO WS-SKIP-ENTRY-SW.
080700    IF WS-MIN-TO-CLOSE > 0 AND WS-MIN-TO-CLOSE NOT > 5
080800       AND WS-LC-POSITION (WS-LC-IDX) NOT = 0
080900        PERFORM 310-DO-FORCE-CLOSE THRU 310-EXIT
081000        MOVE 'Y' TO WS-SKIP-ENTRY-SW
081100        GO TO 300-EXIT
081200    END-IF.
081300    IF WS-LC-POSITION (WS-LC-IDX) NOT = 0
081400        PERFORM 320-DO-PROFIT-TAKE THRU 320-EXIT
081500    END-IF.
081600    PERFORM 330-CHECK-SLEEP-LOSS THRU 330-EXIT.
081700 300-EXIT.
081800    EXIT.
081900
082000 310-DO-FORCE-CLOSE.
082100    MOVE TR-PRICE TO WS-FILL-PRICE.
082200    COMPUTE WS-FILL-VOL = WS-LC-POSITION (WS-LC-IDX).
082300    IF WS-FILL-VOL < 0
082400        COMPUTE WS-FILL-VOL = WS-FILL-VOL * -1
082500    END-IF.
082600    IF WS-LC-POSITION (WS-LC-IDX) > 0
082700        PERFORM 550-EXECUTE-SELL THRU 550-EXIT
082800    ELSE
082900        PERFORM 500-EXECUTE-BUY THRU 500-EXIT
083000    END-IF.
083100    MOVE 'FORCE_CLOSE' TO WS-STEP-SIGNAL.
083200    ADD 1 TO WS-FORCE-CLOSE-COUNT.
083300 310-EXIT.
083400    EXIT.
083500
083600*    LONG: CLOSE WHEN PRICE >= AVG-PRICE * PROFIT-MULT.
083700*    SHORT: CLOSE WHEN PRICE <= AVG-PRICE * (2 - PROFIT-MULT).
083800 320-DO-PROFIT-TAKE.
083900    IF WS-LC-POSITION (WS-LC-IDX) > 0
084000        COMPUTE WS-TARGET-PRICE ROUNDED =
084100            WS-LC-AVG-PRICE (WS-LC-IDX) * WS-LEG-PROFIT-MULT
084200        IF TR-PRICE NOT < WS-TARGET-PRICE
084300            MOVE TR-PRICE TO WS-FILL-PRICE
084400            MOVE WS-LC-POSITION (WS-LC-IDX) TO WS-FILL-VOL
084500            PERFORM 550-EXECUTE-SELL THRU 550-EXIT
084600            MOVE 'PROFIT_TAKE' TO WS-STEP-SIGNAL
084700        END-IF
084800    ELSE
084900        IF WS-LC-POSITION (WS-LC-IDX) < 0
085000            COMPUTE WS-TARGET-PRICE ROUNDED =
085100                WS-LC-AVG-PRICE (WS-LC-IDX) *
085200                (2 - WS-LEG-PROFIT-MULT)
085300            IF TR-PRICE NOT > WS-TARGET-PRICE
085400                MOVE TR-PRICE TO WS-FILL-PRICE
085500                COMPUTE WS-FILL-VOL =
085600                    WS-LC-POSITION (WS-LC-IDX) * -1
085700                PERFORM 500-EXECUTE-BUY THRU 500-EXIT
085800                MOVE 'PROFIT_TAKE' TO WS-STEP-SIGNAL
085900            END-IF
086000        END-IF
086100    END-IF.
086200 320-EXIT.
086300    EXIT.
086400
086500*    SLEEP TIMER RUNS OUT ON ITS OWN; THE DAILY LOSS LIMIT GATES
086600*    UNTIL THE NEXT DAY'S RESET CLEARS IT.
086700 330-CHECK-SLEEP-LOSS.
086800    IF WS-IS-SLEEPING
086900        IF WS-TICK-STAMP NOT < WS-SLEEP-UNTIL-STAMP
087000            MOVE 'N' TO WS-SLEEPING-SW
087100        ELSE
087200            MOVE 'Y' TO WS-SKIP-ENTRY-SW
087300        END-IF
087400    END-IF.
087500    IF WS-DAILY-LOSS NOT < WS-LEG-DAILY-LOSS-LIMIT
087600        MOVE 'Y' TO WS-SKIP-ENTRY-SW
087700    END-IF.
087800 330-EXIT.
087900    EXIT.
088000
088100*----------------------------------------------------------------
088200*    400 - THE THREE SIGNALS, ONLY WHEN STATS ARE VALID (20+
088300*    PRICES).  EACH SIGNAL IS OFF UNLESS ITS PARAMETER BLOCK IS
088400*    ENABLED (RATIO > 0).  BUYS ARE EVALUATED BEFORE THE SELL SO
088500*    A BUY THIS TICK ALWAYS WINS OVER A SELL THIS SAME TICK.
088600*----------------------------------------------------------------
088700 400-EVAL-SIGNALS.
088800    IF WS-STATS-ARE-VALID
088900        PERFORM 410-SIG-DELIVERY-BUY THRU 410-EXIT
089000        PERFORM 420-SIG-MEANREV-BUY  THRU 420-EXIT
089100        PERFORM 430-SIG-EXTREME-Z    THRU 430-EXIT
089200    END-IF.
089300 400-EXIT.
089400    EXIT.
089500
089600*    ONCE PER CONTRACT, IN THE 15-60 MINUTE WINDOW BEFORE CLOSE,
089700*    WHEN THE PRICE TREND ISN'T FALLING HARD: BUY UP TO THE SPLIT
089800 410-SIG-DELIVERY-BUY.
089900    IF WS-LEG-DELIV-RATIO NOT > 0
090000       OR WS-LC-DELIV-BUY-DONE (WS-LC-IDX)
090100        GO TO 410-EXIT
090200    END-IF.
090300    IF WS-MIN-TO-CLOSE > 15 AND WS-MIN-TO-CLOSE NOT > 60
090400       AND WS-STAT-SLOPE > -0.2
090500        IF WS-LEG-POSITION-SPLIT > WS-LC-POSITION (WS-LC-IDX)
090600            COMPUTE WS-FILL-VOL = WS-LEG-POSITION-SPLIT -
090700                WS-LC-POSITION (WS-LC-IDX)
090800            MOVE TR-PRICE TO WS-FILL-PRICE
090900            PERFORM 500-EXECUTE-BUY THRU 500-EXIT
091000            MOVE 'DELIVERY_BUY' TO WS-STEP-SIGNAL
091100        END-IF
091200        MOVE 'Y' TO WS-LC-DELIV-BUY-DONE-SW (WS-LC-IDX)
091300    END-IF.
091400 410-EXIT.
091500    EXIT.
091600
091700*    PRICE FAR ENOUGH BELOW THE MEAN, TREND NOT FALLING HARD:
091800*    BUY THE DIFFERENCE UP TO THE SPLIT.
091900 420-SIG-MEANREV-BUY.
092000    IF WS-LEG-MR-RATIO NOT > 0 OR WS-STAT-MEAN = 0
092100        GO TO 420-EXIT
092200    END-IF.
092300    IF ((TR-PRICE - WS-STAT-MEAN) / WS-STAT-MEAN)
092400           < WS-LEG-MR-THRESHOLD
092500       AND WS-STAT-SLOPE > -0.5
092600       AND WS-LC-POSITION (WS-LC-IDX) < WS-LEG-POSITION-SPLIT
092700        COMPUTE WS-FILL-VOL =
092800            WS-LEG-POSITION-SPLIT - WS-LC-POSITION (WS-LC-IDX)
092900        MOVE TR-PRICE TO WS-FILL-PRICE
093000        PERFORM 500-EXECUTE-BUY THRU 500-EXIT
093100        MOVE 'MEAN_REVERSION' TO WS-STEP-SIGNAL
093200    END-IF.
093300 420-EXIT.
093400    EXIT.
093500
093600*    Z-SCORE STRETCHED FAR ENOUGH ABOVE THE THRESHOLD, TREND NOT
093700*    RISING HARD, NO BUY ALREADY DONE THIS TICK: SELL DOWN TO
093800*    MINUS THE SPLIT.
093900 430-SIG-EXTREME-Z.
094000    IF WS-LEG-EZ-RATIO NOT > 0 OR WS-STEP-IS-BUY
094100        GO TO 430-EXIT
094200    END-IF.
094300    COMPUTE WS-LC-MIN-POSITION = 0 - WS-LEG-POSITION-SPLIT.
094400    IF WS-STAT-Z > WS-LEG-EZ-THRESHOLD
094500       AND WS-STAT-SLOPE < 0.5
094600       AND WS-LC-POSITION (WS-LC-IDX) > WS-LC-MIN-POSITION
094700        COMPUTE WS-FILL-VOL =
094800            WS-LC-POSITION (WS-LC-IDX) + WS-LEG-POSITION-SPLIT
094900        MOVE TR-PRICE TO WS-FILL-PRICE
095000        PERFORM 550-EXECUTE-SELL THRU 550-EXIT
095100        MOVE 'EXTREME_Z' TO WS-STEP-SIGNAL
095200    END-IF.
095300 430-EXIT.
095400    EXIT.
095500
095600*----------------------------------------------------------------
095700*    500/550 - TRADE EXECUTION.  AVERAGE-COST BASIS PER CONTRACT
095800*    IS MAINTAINED SO PROFIT-TAKE AND REALIZED P/L HAVE SOMETHING
095900*    TO COMPARE AGAINST.  SLIPPAGE/FEE ACCRUE TO CASH ONLY AFTER
096000*    THE HISTORY ROW IS WRITTEN - SEE 800-WRITE-HISTORY.
096100*----------------------------------------------------------------
096200*    CASH MOVES BEFORE THE AVERAGE-COST RECALC BELOW SO A REPEAT
096300*    BUY ON THE SAME TICK (SHOULDN'T HAPPEN, BUT COSTS NOTHING TO
096400*    GUARD) STILL SEES THE PRIOR FILL'S CASH IMPACT.
096500 500-EXECUTE-BUY.
096600    COMPUTE WS-TRADE-NOTIONAL = WS-FILL-VOL * WS-FILL-PRICE.
096700    SUBTRACT WS-TRADE-NOTIONAL FROM WS-CASH.
096800    PERFORM 505-AVG-PRICE-BUY THRU 505-EXIT.
096900    PERFORM 600-APPLY-COSTS THRU 600-EXIT.
097000    ADD WS-FILL-VOL TO WS-STEP-TRADE-VOL.
097100    MOVE 'BUY ' TO WS-STEP-ACTION.
097200    ADD 1 TO WS-BUY-COUNT.
097300 500-EXIT.
097400    EXIT.
097500
097600 505-AVG-PRICE-BUY.
097700    IF WS-LC-POSITION (WS-LC-IDX) NOT < 0
097800        COMPUTE WS-LC-AVG-PRICE (WS-LC-IDX) ROUNDED =
097900            ((WS-LC-AVG-PRICE (WS-LC-IDX) *
098000              WS-LC-POSITION (WS-LC-IDX)) +
098100             (WS-FILL-PRICE * WS-FILL-VOL))
098200            / (WS-LC-POSITION (WS-LC-IDX) + WS-FILL-VOL)
098300    ELSE
098400        IF (WS-LC-POSITION (WS-LC-IDX) + WS-FILL-VOL) > 0
098500            MOVE WS-FILL-PRICE TO WS-LC-AVG-PRICE (WS-LC-IDX)
098600        END-IF
098700    END-IF.
098800    ADD WS-FILL-VOL TO WS-LC-POSITION (WS-LC-IDX).
098900 505-EXIT.
099000    EXIT.
099100
099200 550-EXECUTE-SELL.
099300    COMPUTE WS-TRADE-NOTIONAL = WS-FILL-VOL * WS-FILL-PRICE.
099400    ADD WS-TRADE-NOTIONAL TO WS-CASH.
099500    PERFORM 555-SELL-PNL      THRU 555-EXIT.
099600    PERFORM 560-AVG-PRICE-SELL THRU 560-EXIT.
099700    PERFORM 600-APPLY-COSTS   THRU 600-EXIT.
099800    ADD WS-FILL-VOL TO WS-STEP-TRADE-VOL.
099900    MOVE 'SELL' TO WS-STEP-ACTION.
100000    ADD 1 TO WS-SELL-COUNT.
100100    IF WS-PNL-IS-KNOWN
100200        PERFORM 570-CONSEC-LOSS THRU 570-EXIT
100300    END-IF.
100400 550-EXIT.
100500    EXIT.
100600
100700*    REALIZED P/L ON THE PORTION OF THIS SELL THAT CLOSES OUT AN
100800*    EXISTING LONG - NOT KNOWN (AND NOT COUNTED) WHEN THE SELL IS
100900*    OPENING OR ADDING TO A SHORT.
101000 555-SELL-PNL.
101100    MOVE 'N' TO WS-PNL-KNOWN-SW.
101200    IF WS-LC-POSITION (WS-LC-IDX) > 0
101300        IF WS-FILL-VOL NOT > WS-LC-POSITION (WS-LC-IDX)
101400            MOVE WS-FILL-VOL TO WS-CLOSE-VOL
101500        ELSE
101600            MOVE WS-LC-POSITION (WS-LC-IDX) TO WS-CLOSE-VOL
101700        END-IF
101800        COMPUTE WS-REALIZED-PNL ROUNDED =
101900            (WS-FILL-PRICE - WS-LC-AVG-PRICE (WS-LC-IDX)) *
102000            WS-CLOSE-VOL
102100        MOVE 'Y' TO WS-PNL-KNOWN-SW
102200    END-IF.
102300 555-EXIT.
102400    EXIT.
102500
102600 560-AVG-PRICE-SELL.
102700    IF WS-LC-POSITION (WS-LC-IDX) NOT > 0
102800        COMPUTE WS-LC-AVG-PRICE (WS-LC-IDX) ROUNDED =
102900            (((WS-LC-POSITION (WS-LC-IDX) * -1) *
103000              WS-LC-AVG-PRICE (WS-LC-IDX)) +
103100             (WS-FILL-VOL * WS-FILL-PRICE))
103200            / ((WS-LC-POSITION (WS-LC-IDX) * -1) + WS-FILL-VOL)
103300    ELSE
103400        IF (WS-LC-POSITION (WS-LC-IDX) - WS-FILL-VOL) < 0
103500            MOVE WS-FILL-PRICE TO WS-LC-AVG-PRICE (WS-LC-IDX)
103600        END-IF
103700    END-IF.
103800    SUBTRACT WS-FILL-VOL FROM WS-LC-POSITION (WS-LC-IDX).
103900 560-EXIT.
104000    EXIT.
104100
104200*    THREE LOSING SELLS IN A ROW SENDS THE BOOK TO SLEEP FOR 3
104300*    HOURS (NO NEW ENTRIES, RISK LAYER STILL RUNS).
104400 570-CONSEC-LOSS.
104500    IF WS-REALIZED-PNL < 0
104600        ADD 1 TO WS-CONSEC-LOSS-COUNT
104700        IF WS-CONSEC-LOSS-COUNT NOT < 3
104800            PERFORM 580-ENTER-SLEEP THRU 580-EXIT
104900            MOVE 0 TO WS-CONSEC-LOSS-COUNT
105000        END-IF
105100    ELSE
105200        MOVE 0 TO WS-CONSEC-LOSS-COUNT
105300    END-IF.
105400 570-EXIT.
105500    EXIT.
105600
105700 580-ENTER-SLEEP.
105800    MOVE 'Y' TO WS-SLEEPING-SW.
105900    MOVE WS-TICK-STAMP-DATE TO WS-DT-DATE-N.
106000    MOVE WS-TICK-STAMP-TIME TO WS-DT-TIME-N.
106100    COMPUTE WS-DT-HOURS-TO-SHIFT = 0 - 3.
106200    PERFORM 750-SUBTRACT-HOURS THRU 755-EXIT.
106300    MOVE WS-DT-DATE-N TO WS-SLEEP-UNTIL-DATE.
106400    MOVE WS-DT-TIME-N TO WS-SLEEP-UNTIL-TIME.
106500    ADD 1 TO WS-SLEEP-COUNT.
106600 580-EXIT.
106700    EXIT.
106800
106900*    SLIPPAGE AND FEE FORMULA - SAME AS BTENGIN'S 600-APPLY-COSTS
107000*    NO ON/OFF SWITCH FOR THIS BOOK.
107100 600-APPLY-COSTS.
107200    COMPUTE WS-SLIP-INNER ROUNDED =
107300            1 + (WS-FILL-VOL / 10) * 0.5.
107400    COMPUTE WS-STEP-SLIPPAGE ROUNDED = WS-STEP-SLIPPAGE +
107500            WS-FILL-PRICE * 0.0002 * WS-SLIP-INNER
107600            * WS-FILL-VOL.
107700    IF WS-LC-CONTRACT-TYPE (WS-LC-IDX) = 'QH'
107800        MOVE 0.25 TO WS-DURATION-HOURS
107900    ELSE
108000        MOVE 1.0  TO WS-DURATION-HOURS
108100    END-IF.
108200    COMPUTE WS-STEP-FEE ROUNDED = WS-STEP-FEE +
108300            WS-FILL-VOL * WS-DURATION-HOURS * 0.23.
108400 600-EXIT.
108500    EXIT.
108600
108700*----------------------------------------------------------------
108800*    750/755 - SUBTRACT (OR, WITH A NEGATIVE SHIFT, ADD) HOURS
108900*    FROM A DATE/TIME PAIR, BORROWING A CALENDAR DAY ON UNDERFLOW
109000*    LIFTED FROM TRDWIN'S WINDOW CALCULATION.
109100*----------------------------------------------------------------
109200 750-SUBTRACT-HOURS.
109300    SUBTRACT WS-DT-HOURS-TO-SHIFT FROM WS-DT-HH.
109400 755-NORMALIZE-HOUR.
109500    IF WS-DT-HH < 0
109600        ADD 24 TO WS-DT-HH
109700        PERFORM 760-DEC-DAY THRU 760-EXIT
109800        GO TO 755-NORMALIZE-HOUR
109900    END-IF.
110000    IF WS-DT-HH > 23
110100        SUBTRACT 24 FROM WS-DT-HH
110200        PERFORM 765-INC-DAY THRU 765-EXIT
110300        GO TO 755-NORMALIZE-HOUR
110400    END-IF.
110500 755-EXIT.
110600    EXIT.
110700
110800 760-DEC-DAY.
110900    SUBTRACT 1 FROM WS-DT-DD.
111000    IF WS-DT-DD = 0
111100        SUBTRACT 1 FROM WS-DT-MM
111200        IF WS-DT-MM = 0
111300            MOVE 12 TO WS-DT-MM
111400            SUBTRACT 1 FROM WS-DT-YY
111500        END-IF
111600        PERFORM 770-SET-LEAP-YEAR THRU 770-EXIT
111700        MOVE WS-DT-MM TO WS-JDN-M
111800        MOVE WS-DIM (WS-DT-MM) TO WS-DT-DD
111900        IF WS-DT-MM = 2 AND WS-IS-LEAP-YEAR
112000            ADD 1 TO WS-DT-DD
112100        END-IF
112200    END-IF.
112300 760-EXIT.
112400    EXIT.
112500
112600 765-INC-DAY.
112700    PERFORM 770-SET-LEAP-YEAR THRU 770-EXIT.
112800    MOVE WS-DIM (WS-DT-MM) TO WS-JDN-A.
112900    IF WS-DT-MM = 2 AND WS-IS-LEAP-YEAR
113000        ADD 1 TO WS-JDN-A
113100    END-IF.
113200    ADD 1 TO WS-DT-DD.
113300    IF WS-DT-DD > WS-JDN-A
113400        MOVE 1 TO WS-DT-DD
113500        ADD 1 TO WS-DT-MM
113600        IF WS-DT-MM > 12
113700            MOVE 1 TO WS-DT-MM
113800            ADD 1 TO WS-DT-YY
113900        END-IF
114000    END-IF.
114100 765-EXIT.
114200    EXIT.
114300
114400 770-SET-LEAP-YEAR.
114500    MOVE 'N' TO WS-LEAP-SW.
114600    DIVIDE WS-DT-YY BY 4 GIVING WS-JDN-Y2
114700            REMAINDER WS-JDN-TERM1.
114800    IF WS-JDN-TERM1 = 0
114900        MOVE 'Y' TO WS-LEAP-SW
115000        DIVIDE WS-DT-YY BY 100 GIVING WS-JDN-Y2
115100                REMAINDER WS-JDN-TERM1
115200        IF WS-JDN-TERM1 = 0
115300            MOVE 'N' TO WS-LEAP-SW
115400            DIVIDE WS-DT-YY BY 400 GIVING WS-JDN-Y2
115500                    REMAINDER WS-JDN-TERM1
115600            IF WS-JDN-TERM1 = 0
115700                MOVE 'Y' TO WS-LEAP-SW
115800            END-IF
115900        END-IF
116000    END-IF.
116100 770-EXIT.
116200    EXIT.
116300
116400*    FLIEGEL/VAN-FLANDERN JULIAN-DAY-NUMBER, SAME FORMULA AS
116500*    TRDWIN'S 340-COMPUTE-JDN.  INPUT WS-JDN-Y/M/D, OUTPUT
116600*    WS-JDN-RESULT.
116700 775-COMPUTE-JDN.
116800    COMPUTE WS-JDN-A = (14 - WS-JDN-M) / 12.
116900    COMPUTE WS-JDN-Y2 = WS-JDN-Y + 4800 - WS-JDN-A.
117000    COMPUTE WS-JDN-M2 = WS-JDN-M + (12 * WS-JDN-A) - 3.
117100    COMPUTE WS-JDN-TERM1 =
117200        ((153 * WS-JDN-M2) + 2) / 5.
117300    COMPUTE WS-JDN-RESULT =
117400        WS-JDN-D + WS-JDN-TERM1 + (365 * WS-JDN-Y2)
117500        + (WS-JDN-Y2 / 4) - (WS-JDN-Y2 / 100)
117600        + (WS-JDN-Y2 / 400) - 32045.
117700 775-EXIT.
117800    EXIT.
117900
118000*----------------------------------------------------------------
118100*    800/850 - HISTORY ROW AND BOOK SUMMARY.  ONE HISTORY RECORD
118200*    IS WRITTEN FOR EVERY TICK REACHING THIS PARAGRAPH SHOWING
118300*    THE CASH/EQUITY BEFORE THIS TICK'S OWN COSTS COME OFF, SAME
118400*    ORDERING AS BTENGIN'S 800-WRITE-HISTORY.
118500*----------------------------------------------------------------
118600 800-WRITE-HISTORY.
118700    MOVE TR-TRADE-DATE        TO WS-LTS-DATE.
118800    MOVE TR-TRADE-TIME-OF-DAY TO WS-LTS-TIME.
118900    MOVE SPACES              TO BH-HISTORY-REC.
119000    MOVE TR-TRADE-DATE       TO BH-DATE.
119100    MOVE TR-TRADE-TIME-OF-DAY TO BH-HHMMSS.
119200    MOVE TR-CONTRACT-TYPE    TO BH-TYPE.
119300    MOVE TR-PRICE            TO BH-OPEN BH-HIGH BH-LOW BH-CLOSE.
119400    MOVE WS-LC-POSITION (WS-LC-IDX) TO BH-POSITION.
119500    MOVE WS-STEP-ACTION      TO BH-ACTION.
119600    MOVE WS-STEP-SIGNAL      TO BH-SIGNAL.
119700    MOVE WS-STEP-SLIPPAGE    TO BH-SLIPPAGE-COST.
119800    MOVE WS-STEP-FEE         TO BH-FEE-COST.
119900    MOVE WS-CASH             TO BH-CASH.
120000    MOVE WS-EQUITY           TO BH-EQUITY.
120100    MOVE WS-STEP-TRADE-VOL   TO BH-TRADE-VOL.
120200    WRITE BH-HISTORY-REC.
120300
120400    SUBTRACT WS-STEP-SLIPPAGE FROM WS-CASH.
120500    ADD WS-STEP-SLIPPAGE      TO WS-TOTAL-SLIPPAGE.
120600    SUBTRACT WS-STEP-FEE      FROM WS-CASH.
120700    ADD WS-STEP-FEE           TO WS-TOTAL-FEES.
120800 800-EXIT.
120900    EXIT.
121000
121100*----------------------------------------------------------------
121200*    850-WRITE-SUMMARY - FOUR LINES, ONE SHOT, AFTER THE LAST
121300*    TICK IS PROCESSED.  RS4-LAST-DATE/TIME COME OFF WS-LAST-
121400*    TICK-GROUP SO OPS CAN CONFIRM THE RUN REACHED END OF FILE
121500*    RATHER THAN STOPPING SHORT ON A READ ERROR.
121600 850-WRITE-SUMMARY.
121700    MOVE WS-CASH             TO RS1-CASH.
121800    MOVE WS-EQUITY           TO RS1-EQUITY.
121900    MOVE WS-CONTRACT-COUNT   TO RS1-CONTRACTS.
122000    WRITE PRINT-REC FROM RPT-SUMMARY-LINE-1 AFTER 2.
122100    MOVE WS-TOTAL-FEES       TO RS2-FEES.
122200    MOVE WS-TOTAL-SLIPPAGE   TO RS2-SLIPPAGE.
122300    WRITE PRINT-REC FROM RPT-SUMMARY-LINE-2 AFTER 1.
122400    MOVE WS-TICK-COUNT       TO RS3-TICKS.
122500    MOVE WS-DUP-SKIP-COUNT   TO RS3-DUPS.
122600    MOVE WS-BUY-COUNT        TO RS3-BUYS.
122700    MOVE WS-SELL-COUNT       TO RS3-SELLS.
122800    WRITE PRINT-REC FROM RPT-SUMMARY-LINE-3 AFTER 1.
122900    MOVE WS-FORCE-CLOSE-COUNT TO RS4-FORCE.
123000    MOVE WS-SLEEP-COUNT      TO RS4-SLEEPS.
123100    MOVE WS-LTS-DATE         TO RS4-LAST-DATE.
123200    MOVE WS-LTS-TIME         TO RS4-LAST-TIME.
123300    WRITE PRINT-REC FROM RPT-SUMMARY-LINE-4 AFTER 1.
123400 850-EXIT.
123500    EXIT.
