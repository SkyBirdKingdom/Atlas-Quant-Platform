000100*****************************************************************
000200* COPY MEMBER..........: CANDLREC                               *
000300* DESCRIPTION...........: ONE-MINUTE OHLCV CANDLE, OUTPUT OF    *
000400*                        CANDLGN, INPUT TO BTENGIN/INDCALC/     *
000500*                        TTLVRFY. KEYED (CONTRACT-ID, TIMESTAMP)*
000600* RECORD LENGTH.........: 85 CHARACTERS                         *
000700* ORGANIZATION..........: SEQUENTIAL, FIXED, SORTED BY KEY      *
000800*****************************************************************
000900*
001000 01  CN-CANDLE-REC.
001100    05  CN-CONTRACT-ID          PIC X(12).
001200    05  CN-AREA                 PIC X(04).
001300    05  CN-CONTRACT-TYPE        PIC X(02).
001400    05  CN-CANDLE-DATE          PIC 9(08).
001500    05  CN-CANDLE-TIME          PIC 9(06).
001600    05  CN-OPEN                 PIC S9(05)V99.
001700    05  CN-HIGH                 PIC S9(05)V99.
001800    05  CN-LOW                  PIC S9(05)V99.
001900    05  CN-CLOSE                PIC S9(05)V99.
002000    05  CN-VOLUME               PIC S9(07)V99.
002100    05  CN-VWAP                 PIC S9(05)V99.
002200    05  CN-TRADE-COUNT          PIC 9(05).
002300    05  FILLER                  PIC X(04).
