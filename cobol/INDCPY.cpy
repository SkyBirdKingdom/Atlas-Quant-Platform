000100*****************************************************************
000200* COPY MEMBER..........: INDCPY                                 *
000300* DESCRIPTION...........: CANDLE-PLUS-INDICATORS ROW PASSED ON  *
000400*                        THE CALL INTERFACE BETWEEN BTENGIN,    *
000500*                        INDCALC (SMA/RSI) AND RULESTR (RULE    *
000600*                        EVALUATION). ONE ROW PER CANDLE.        *
000700* RECORD LENGTH.........: 40 CHARACTERS                         *
000800*****************************************************************
000900*
001000 01  CI-CANDLE-IND-ROW.
001100    05  CI-CLOSE                PIC S9(05)V99.
001200    05  CI-SMA-20               PIC S9(05)V99.
001300    05  CI-SMA-20-SW            PIC X(01).
001400        88  CI-SMA-20-READY             VALUE 'Y'.
001500    05  CI-SMA-50               PIC S9(05)V99.
001600    05  CI-SMA-50-SW            PIC X(01).
001700        88  CI-SMA-50-READY             VALUE 'Y'.
001800    05  CI-RSI-14               PIC S9(03)V99.
001900    05  CI-RSI-14-SW            PIC X(01).
002000        88  CI-RSI-14-READY             VALUE 'Y'.
002100    05  FILLER                  PIC X(05).
