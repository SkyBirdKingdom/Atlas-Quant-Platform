000100*****************************************************************
000200* COPY MEMBER..........: SAVGREC                                *
000300* DESCRIPTION...........: SAVINGS - POSITION-SIZING BACKTEST    *
000400*                        RESULT FOR ONE DELIVERY PERIOD, OUTPUT *
000500*                        OF POSSIM, PRINTED ON THE SAVINGS       *
000600*                        REPORT SECTION.                         *
000700* RECORD LENGTH.........: 70 CHARACTERS                         *
000800* ORGANIZATION..........: SEQUENTIAL, FIXED, TIME ORDER         *
000900*****************************************************************
001000*
001100 01  SV-SAVINGS-REC.
001200    05  SV-TIME.
001300        10  SV-DATE             PIC 9(08).
001400        10  SV-HHMMSS           PIC 9(06).
001500    05  SV-TYPE                 PIC X(02).
001600    05  SV-COST-NAIVE           PIC S9(07)V99.
001700    05  SV-COST-SMART           PIC S9(07)V99.
001800    05  SV-SAVED                PIC S9(07)V99.
001900    05  SV-CUMULATIVE           PIC S9(09)V99.
002000    05  SV-ACTION                       PIC X(09).
002100        88  SV-ACTION-HOLD                      VALUE 'HOLD     '.
002200        88  SV-ACTION-DOWNGRADE                 VALUE 'DOWNGRADE'.
002300    05  FILLER                  PIC X(03).
