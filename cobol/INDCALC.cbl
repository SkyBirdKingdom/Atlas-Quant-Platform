000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    INDCALC.
000400 AUTHOR.        R KIVELA.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  04/22/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    INDICATOR CALCULATOR SUBPROGRAM.  CALLED ONCE PER CANDLE, IN
001200*    CHRONOLOGICAL ORDER, BY BTENGIN (DIRECTLY) OR RULESTR.  KEEPS
001300*    A ROLLING 50-CLOSE HISTORY TABLE AND THE WILDER RSI-14 STATE
001400*    IN WORKING-STORAGE BETWEEN CALLS - THIS PROGRAM MUST NOT BE
001500*    CANCELED BETWEEN CANDLES OF THE SAME CONTRACT SERIES, OR THE
001600*    ROLLING STATE IS LOST AND THE SERIES MUST RESTART FROM BAR 1.
001700*    RETURNS SMA-20, SMA-50 AND RSI-14 ON THE CANDLE-IND ROW, EACH
001800*    WITH ITS OWN READY SWITCH FOR THE BARS BEFORE THE INDICATOR
001900*    BECOMES DEFINED.
002000*----------------------------------------------------------------
002100*    CHANGE LOG
002200*----------------------------------------------------------------
002300*    04/22/91 RK   0101  INITIAL VERSION - SMA-20/SMA-50 ONLY.
002400*    10/02/92 RK   0134  RSI-14 (WILDER) ADDED PER DESK REQUEST.
002500*    03/11/95 MP   0171  ROLLING TABLE REWRITTEN AS A CIRCULAR
002600*                        BUFFER - FIXED SUBSCRIPT WRAP AT BAR 51.
002700*    11/06/97 RLK  0206  Y2K REVIEW - NO DATE FIELDS IN THIS UNIT.
002800*    01/08/99 MPT  0238  Y2K SIGN-OFF.
002900*    04/22/02 RLK  0268  LINKAGE SECTION RENAMED - DROPPED THE
003000*                        LK- PREFIX ON EVERY PARAMETER TO MATCH
003100*                        SHOP PRACTICE (SEE ALSO RULESTR 0267).
003200*----------------------------------------------------------------
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-370.
003700 OBJECT-COMPUTER.  IBM-370.
003800 SPECIAL-NAMES.
003900    C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-BAR-COUNTERS.
004400    05  WS-BAR-NUMBER           PIC S9(07) COMP-3 VALUE +0.
004500    05  WS-DELTA-COUNT          PIC S9(03) COMP-3 VALUE +0.
004600
004700*    ROLLING 50-CLOSE CIRCULAR BUFFER - SUPPLIES BOTH SMA-20 AND
004800*    SMA-50 (LAST 20 / LAST 50 SLOTS OF THE SAME TABLE).
004900 01  WS-CLOSE-TABLE.
005000    05  WS-CLOSE-ENTRY OCCURS 50 TIMES
005100                        INDEXED BY WS-CLOSE-IDX.
005200        10  WS-CLOSE-VALUE      PIC S9(05)V99 COMP-3.
005300 77  WS-CLOSE-NEXT-SLOT          PIC S9(03) COMP-3 VALUE +1.
005400
005500 01  WS-SMA-WORK.
005600    05  WS-SMA-SUM              PIC S9(09)V99 COMP-3.
005700    05  WS-SMA-SLOTS-BACK       PIC S9(03) COMP-3.
005800    05  WS-SMA-SCAN-COUNT       PIC S9(03) COMP-3.
005900    05  WS-SMA-SCAN-SLOT        PIC S9(03) COMP-3.
006000
006100*    WILDER RSI-14 STATE.
006200    05  WS-PRIOR-CLOSE          PIC S9(05)V99 COMP-3 VALUE +0.
006300    05  WS-PRIOR-CLOSE-SW       PIC X(01) VALUE 'N'.
006400        88  WS-PRIOR-CLOSE-SET          VALUE 'Y'.
006500 01  WS-DELTA-WORK.
006600    05  WS-DELTA                PIC S9(05)V99 COMP-3.
006700    05  WS-GAIN                 PIC S9(05)V99 COMP-3.
006800    05  WS-LOSS                 PIC S9(05)V99 COMP-3.
006900 01  WS-DELTA-WORK-R REDEFINES WS-DELTA-WORK.
007000    05  WS-DELTA-ARRAY OCCURS 3 TIMES
007100                        PIC S9(05)V99 COMP-3.
007200
007300 01  WS-SEED-SUMS.
007400    05  WS-SEED-GAIN-SUM        PIC S9(07)V99 COMP-3 VALUE +0.
007500    05  WS-SEED-LOSS-SUM        PIC S9(07)V99 COMP-3 VALUE +0.
007600 01  WS-SEED-SUMS-R REDEFINES WS-SEED-SUMS.
007700    05  WS-SEED-SUM-ARRAY OCCURS 2 TIMES
007800                        PIC S9(07)V99 COMP-3.
007900
008000 01  WS-AVERAGES.
008100    05  WS-AVG-GAIN             PIC S9(05)V9(04) COMP-3 VALUE +0.
008200    05  WS-AVG-LOSS             PIC S9(05)V9(04) COMP-3 VALUE +0.
008300 01  WS-AVERAGES-R REDEFINES WS-AVERAGES.
008400    05  WS-AVERAGE-ARRAY OCCURS 2 TIMES
008500                        PIC S9(05)V9(04) COMP-3.
008600
008700 77  WS-RS-RATIO                 PIC S9(05)V9(04) COMP-3.
008800
008900 LINKAGE SECTION.
009000 01  CLOSE-PRICE                 PIC S9(05)V99.
009100 COPY INDCPY.
009200
009300 PROCEDURE DIVISION USING CLOSE-PRICE CI-CANDLE-IND-ROW.
009400*----------------------------------------------------------------
009500 000-MAIN.
009600*    BAR-NUMBER IS THE ONLY THING THAT TELLS US HOW FAR INTO THE
009700*    SERIES WE ARE - THE CALLER NEVER PASSES A BAR COUNT, SO THIS
009800*    COUNTER IS THE SOLE SOURCE OF "ENOUGH HISTORY YET" DECISIONS
009900*    BELOW.
010000    ADD 1 TO WS-BAR-NUMBER.
010100
010200*    FILE THIS CLOSE INTO THE CIRCULAR BUFFER BEFORE ANY AVERAGE
010300*    IS TAKEN, SO 250-SUM-LAST-N-CLOSES CAN SEE IT.
010400    PERFORM 100-STORE-CLOSE THRU 100-EXIT.
010500    MOVE CLOSE-PRICE TO CI-CLOSE.
010600
010700*    ORDER MATTERS ONLY IN THAT ALL THREE SHARE WS-CLOSE-TABLE -
010800*    NONE OF THE THREE SETS FIELDS THE OTHERS READ.
010900    PERFORM 200-COMPUTE-SMA-20 THRU 200-EXIT.
011000    PERFORM 300-COMPUTE-SMA-50 THRU 300-EXIT.
011100    PERFORM 400-COMPUTE-RSI-14 THRU 400-EXIT.
011200
011300    GOBACK.
011400
011500*----------------------------------------------------------------
011600*    100-STORE-CLOSE - CIRCULAR BUFFER INSERT, WRAPS AT SLOT 50.
011700*----------------------------------------------------------------
011800 100-STORE-CLOSE.
011900*    WS-CLOSE-NEXT-SLOT ALWAYS POINTS AT THE SLOT THIS CLOSE GOES
012000*    INTO, NOT THE LAST ONE WRITTEN - SET THE INDEX FIRST.
012100    SET WS-CLOSE-IDX TO WS-CLOSE-NEXT-SLOT.
012200    MOVE CLOSE-PRICE TO WS-CLOSE-VALUE (WS-CLOSE-IDX).
012300    ADD 1 TO WS-CLOSE-NEXT-SLOT.
012400*    WRAP BACK TO SLOT 1 ONCE PAST THE END OF THE 50-SLOT TABLE.
012500    IF WS-CLOSE-NEXT-SLOT > 50
012600        MOVE 1 TO WS-CLOSE-NEXT-SLOT
012700    END-IF.
012800 100-EXIT.
012900    EXIT.
013000
013100*----------------------------------------------------------------
013200*    200/300 - SMA_N(T) = MEAN OF LAST N CLOSES, UNDEFINED BEFORE
013300*    BAR N.  SCANS BACKWARD FROM THE SLOT JUST WRITTEN.
013400*----------------------------------------------------------------
013500 200-COMPUTE-SMA-20.
013600*    NOT ENOUGH BARS YET - RETURN ZERO WITH THE READY SWITCH OFF
013700*    RATHER THAN A PARTIAL AVERAGE THE CALLER MIGHT TRUST.
013800    IF WS-BAR-NUMBER < 20
013900        MOVE 0   TO CI-SMA-20
014000        MOVE 'N' TO CI-SMA-20-SW
014100    ELSE
014200        MOVE 20 TO WS-SMA-SLOTS-BACK
014300        PERFORM 250-SUM-LAST-N-CLOSES THRU 250-EXIT.
014400        COMPUTE CI-SMA-20 ROUNDED = WS-SMA-SUM / 20.
014500        MOVE 'Y' TO CI-SMA-20-SW
014600    END-IF.
014700 200-EXIT.
014800    EXIT.
014900
015000*    SAME RULE AS 200-COMPUTE-SMA-20 ABOVE, JUST A LONGER LOOKBACK
015100*    AND A LATER BAR BEFORE THE READY SWITCH TURNS ON.
015200 300-COMPUTE-SMA-50.
015300    IF WS-BAR-NUMBER < 50
015400        MOVE 0   TO CI-SMA-50
015500        MOVE 'N' TO CI-SMA-50-SW
015600    ELSE
015700        MOVE 50 TO WS-SMA-SLOTS-BACK
015800        PERFORM 250-SUM-LAST-N-CLOSES THRU 250-EXIT.
015900        COMPUTE CI-SMA-50 ROUNDED = WS-SMA-SUM / 50.
016000        MOVE 'Y' TO CI-SMA-50-SW
016100    END-IF.
016200 300-EXIT.
016300    EXIT.
016400
016500*    SHARED BY BOTH SMA PARAGRAPHS - CALLER SETS WS-SMA-SLOTS-BACK
016600*    TO 20 OR 50 BEFORE THE PERFORM, THIS ONE JUST WALKS THAT MANY
016700*    SLOTS BACKWARD FROM THE ENTRY JUST STORED BY 100-STORE-CLOSE.
016800 250-SUM-LAST-N-CLOSES.
016900    MOVE 0 TO WS-SMA-SUM.
017000*    WS-CLOSE-NEXT-SLOT IS THE *NEXT* SLOT TO BE WRITTEN, SO BACK
017100*    UP ONE TO LAND ON THE CLOSE THIS CALL JUST STORED.
017200    MOVE WS-CLOSE-NEXT-SLOT TO WS-SMA-SCAN-SLOT.
017300    SUBTRACT 1 FROM WS-SMA-SCAN-SLOT.
017400    IF WS-SMA-SCAN-SLOT < 1
017500        MOVE 50 TO WS-SMA-SCAN-SLOT
017600    END-IF.
017700    MOVE 0 TO WS-SMA-SCAN-COUNT.
017800*    255-SUM-STEP WALKS BACKWARD ONE SLOT AT A TIME, WRAPPING AT
017900*    SLOT 1, UNTIL WS-SMA-SLOTS-BACK ENTRIES HAVE BEEN ADDED IN.
018000 255-SUM-STEP.
018100    IF WS-SMA-SCAN-COUNT NOT < WS-SMA-SLOTS-BACK
018200        GO TO 250-EXIT
018300    END-IF.
018400    SET WS-CLOSE-IDX TO WS-SMA-SCAN-SLOT.
018500    ADD WS-CLOSE-VALUE (WS-CLOSE-IDX) TO WS-SMA-SUM.
018600    ADD 1 TO WS-SMA-SCAN-COUNT.
018700    SUBTRACT 1 FROM WS-SMA-SCAN-SLOT.
018800*    WRAP THE SCAN SLOT THE SAME WAY THE STORE SLOT WRAPS ABOVE.
018900    IF WS-SMA-SCAN-SLOT < 1
019000        MOVE 50 TO WS-SMA-SCAN-SLOT
019100    END-IF.
019200    GO TO 255-SUM-STEP.
019300 250-EXIT.
019400    EXIT.
019500
019600*----------------------------------------------------------------
019700*    400-COMPUTE-RSI-14 - WILDER'S SMOOTHED RSI.  BARS 1-14 BUILD
019800*    THE DELTA SEED; BAR 15 SEEDS AVG-GAIN/AVG-LOSS AS THE SIMPLE
019900*    MEAN OF THE FIRST 14 DELTAS; BAR 16 ON SMOOTHS WILDER-STYLE.
020000*----------------------------------------------------------------
020100 400-COMPUTE-RSI-14.
020200*    NO PRIOR CLOSE TO DIFF AGAINST ON THE VERY FIRST CALL - SEED
020300*    IT AND LEAVE RSI UNDEFINED, THE SAME WAY THE SMA PAIR STARTS
020400*    UNDEFINED UNTIL ENOUGH HISTORY EXISTS.
020500    IF NOT WS-PRIOR-CLOSE-SET
020600        MOVE CLOSE-PRICE TO WS-PRIOR-CLOSE
020700        MOVE 'Y' TO WS-PRIOR-CLOSE-SW
020800        MOVE 0   TO CI-RSI-14
020900        MOVE 'N' TO CI-RSI-14-SW
021000        GO TO 400-EXIT
021100    END-IF.
021200
021300*    DELTA IS THIS CLOSE MINUS THE PRIOR ONE - SPLIT BELOW INTO A
021400*    GAIN OR A LOSS, NEVER BOTH, PER WILDER'S ORIGINAL DEFINITION.
021500    COMPUTE WS-DELTA = CLOSE-PRICE - WS-PRIOR-CLOSE.
021600    MOVE CLOSE-PRICE TO WS-PRIOR-CLOSE.
021700    IF WS-DELTA > 0
021800        MOVE WS-DELTA TO WS-GAIN
021900        MOVE 0        TO WS-LOSS
022000    ELSE
022100        MOVE 0        TO WS-GAIN
022200        COMPUTE WS-LOSS = WS-DELTA * -1
022300    END-IF.
022400
022500*    FIRST 14 DELTAS ONLY ACCUMULATE - THE SEED SUMS BECOME THE
022600*    SIMPLE-AVERAGE STARTING POINT WILDER'S FORMULA CALLS FOR.
022700    IF WS-DELTA-COUNT < 14
022800        ADD 1 TO WS-DELTA-COUNT
022900        ADD WS-GAIN TO WS-SEED-GAIN-SUM
023000        ADD WS-LOSS TO WS-SEED-LOSS-SUM
023100*        14TH DELTA IN HAND - SEED THE AVERAGES AND START RSI.
023200        IF WS-DELTA-COUNT = 14
023300            COMPUTE WS-AVG-GAIN ROUNDED = WS-SEED-GAIN-SUM / 14
023400            COMPUTE WS-AVG-LOSS ROUNDED = WS-SEED-LOSS-SUM / 14
023500            PERFORM 450-RSI-FROM-AVERAGES THRU 450-EXIT
023600        ELSE
023700            MOVE 0   TO CI-RSI-14
023800            MOVE 'N' TO CI-RSI-14-SW
023900        END-IF
024000    ELSE
024100*        BAR 16 ON - WILDER'S SMOOTHING, 13 PARTS OLD AVERAGE TO
024200*        1 PART THIS BAR'S GAIN OR LOSS.
024300        COMPUTE WS-AVG-GAIN ROUNDED =
024400                (WS-AVG-GAIN * 13 + WS-GAIN) / 14.
024500        COMPUTE WS-AVG-LOSS ROUNDED =
024600                (WS-AVG-LOSS * 13 + WS-LOSS) / 14.
024700        PERFORM 450-RSI-FROM-AVERAGES THRU 450-EXIT
024800    END-IF.
024900 400-EXIT.
025000    EXIT.
025100
025200*    RS = AVG-GAIN / AVG-LOSS, THEN RSI = 100 - 100/(1+RS).  A
025300*    ZERO AVG-LOSS WOULD DIVIDE BY ZERO, SO IT IS SHORT-CIRCUITED
025400*    STRAIGHT TO THE RSI-AT-100 CEILING INSTEAD.
025500 450-RSI-FROM-AVERAGES.
025600    IF WS-AVG-LOSS = 0
025700        MOVE 100 TO CI-RSI-14
025800    ELSE
025900        COMPUTE WS-RS-RATIO ROUNDED = WS-AVG-GAIN / WS-AVG-LOSS.
026000        COMPUTE CI-RSI-14 ROUNDED =
026100                100 - (100 / (1 + WS-RS-RATIO)).
026200    END-IF.
026300    MOVE 'Y' TO CI-RSI-14-SW.
026400 450-EXIT.
026500    EXIT.
