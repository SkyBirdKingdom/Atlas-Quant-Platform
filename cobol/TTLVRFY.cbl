000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    TTLVRFY.
000400 AUTHOR.        H JAASKELAINEN.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  03/11/1994.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    TTL (TIME-TO-LIQUIDATION) MODEL VERIFIER.  FOR EACH DELIVERY
001200*    INSTANCE OF THE TARGET PRODUCT SLOT (PARAMS SP-TTL-SHORT-
001300*    NAME, SAME SHAPE AS STATSUI'S SP-ST-SHORT-NAME), BUILDS A
001400*    ONE-MINUTE SERIES FROM CANDLES OVER THE LAST 4 TRADING HOURS
001500*    BEFORE THE CONTRACT'S GATE CLOSE AND CHECKS WHETHER THE
001600*    DESK'S TRAILING FLOW-RATE MODEL WOULD HAVE PREDICTED THE
001700*    VOLUME THAT ACTUALLY TRADED AFTERWARD.  ONE DANGER-RATIO
001800*    LINE AND A HANDFUL OF SCATTER POINTS ARE PRINTED PER
001900*    DELIVERY DATE.
002000*
002100*    CANDLES CARRIES ONLY THE EXECUTION-MINUTE TIMESTAMP OF EACH
002200*    TRADE, NOT THE DELIVERY-START TIME, SO THIS PROGRAM RELIES ON
002300*    THE DESK'S CONTRACT-ID NAMING RULE TO RECOVER IT: THE 12-BYTE
002400*    CN-CONTRACT-ID IS THE 8-DIGIT DELIVERY DATE FOLLOWED BY THE
002500*    4-BYTE PRODUCT SHORT NAME (PH01, QH44, ...) - SEE 210-START-
002600*    CONTRACT.  THE SAME RULE WILL BE NEEDED WHEREVER ELSE A
002700*    CANDLE OR TICK HAS TO BE TIED BACK TO ITS DELIVERY HOUR.
002800*----------------------------------------------------------------
002900*    CHANGE LOG
003000*----------------------------------------------------------------
003100*    03/11/94 HJ   0161  INITIAL VERSION.
003200*    08/30/95 MP   0177  CAP ON THE FORWARD HORIZON MADE A PARAMS
003300*                        FIELD INSTEAD OF A FIXED 60 - DESK WANTED
003400*                        TO TEST SHORTER HORIZONS ON QH SLOTS.
003500*    11/06/97 RLK  0210  Y2K REVIEW - JDN MATH SHARED WITH TRDWIN,
003600*                        ALREADY VERIFIED PAST CENTURY BREAK.
003700*    01/08/99 MPT  0241  Y2K SIGN-OFF.
003800*    09/18/99 HJ   0246  SCATTER POINTS ADDED (EVERY 5TH ACTIVE
003900*                        MINUTE) PER RISK DESK REQUEST.
004000*----------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700    C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100    SELECT CANDLES-FILE ASSIGN TO CANDLIN
005200        ORGANIZATION IS SEQUENTIAL
005300        FILE STATUS  IS WS-CANDLES-STATUS.
005400    SELECT PARAMS-FILE  ASSIGN TO PARAMS
005500        ORGANIZATION IS LINE SEQUENTIAL
005600        FILE STATUS  IS WS-PARAMS-STATUS.
005700    SELECT REPORT-FILE  ASSIGN TO RPTTTL
005800        ORGANIZATION IS SEQUENTIAL
005900        FILE STATUS  IS WS-REPORT-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  CANDLES-FILE
006400    RECORDING MODE IS F
006500    LABEL RECORDS ARE STANDARD.
006600 COPY CANDLREC.
006700
006800 FD  PARAMS-FILE.
006900 COPY PARMREC.
007000
007100 FD  REPORT-FILE
007200    RECORDING MODE IS F
007300    LABEL RECORDS ARE STANDARD.
007400 01  PRINT-REC                  PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700 01  WS-FILE-STATUSES.
007800    05  WS-CANDLES-STATUS       PIC X(02) VALUE SPACES.
007900    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
008000    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
008100
008200 01  WS-SWITCHES.
008300    05  WS-CANDLES-EOF          PIC X(01) VALUE 'N'.
008400        88  CANDLES-AT-EOF              VALUE 'Y'.
008500    05  WS-FIRST-CONTRACT-SW    PIC X(01) VALUE 'Y'.
008600        88  WS-FIRST-CONTRACT-REC       VALUE 'Y'.
008700    05  WS-IN-TARGET-SW         PIC X(01) VALUE 'N'.
008800        88  WS-IN-TARGET-CONTRACT       VALUE 'Y'.
008900    05  WS-HAS-DATA-SW          PIC X(01) VALUE 'N'.
009000        88  WS-CONTRACT-HAS-DATA        VALUE 'Y'.
009100
009200*----------------------------------------------------------------
009300*    TARGET PRODUCT SLOT (SAME PARSE AS STATSUI 900-PARSE-SHORT-
009400*    NAME, DUPLICATED HERE - SEE STATSUI REMARKS FOR WHY).
009500*----------------------------------------------------------------
009600 01  WS-TARGET-WORK.
009700    05  WS-TGT-TYPE             PIC X(02).
009800    05  WS-TGT-SEQ              PIC 9(02).
009900    05  WS-TGT-DELIVERY-TIME    PIC 9(06).
010000    05  WS-TGT-DELIVERY-TIME-R  REDEFINES WS-TGT-DELIVERY-TIME.
010100        10  WS-TGT-HH           PIC 9(02).
010200        10  WS-TGT-MM           PIC 9(02).
010300        10  WS-TGT-SS           PIC 9(02).
010400    05  WS-TARGET-VALID-SW      PIC X(01) VALUE 'N'.
010500        88  WS-TARGET-IS-VALID          VALUE 'Y'.
010600    05  WS-TTL-CAP-MIN          PIC S9(03) COMP-3.
010700    05  WS-TTL-LOOKBACK-MIN     PIC S9(03) COMP-3.
010800
010900*----------------------------------------------------------------
011000*    CURRENT CONTRACT CONTROL-BREAK WORK - CN-CONTRACT-ID IS
011100*    BROKEN OUT VIA 900-PARSE-CONTRACT-ID.
011200*----------------------------------------------------------------
011300 01  WS-CONTRACT-WORK.
011400    05  WS-PREV-CONTRACT-ID     PIC X(12).
011500    05  WS-CUR-CONTRACT-DATE    PIC 9(08).
011600    05  WS-CUR-CONTRACT-SHORT   PIC X(04).
011700    05  WS-CLOSE-MINUTE         PIC S9(11) COMP-3.
011800
011900*----------------------------------------------------------------
012000*    VOLUME BUCKET TABLE - INDEXED BY (MINUTES BEFORE CLOSE) + 1,
012100*    OFFSET 0 = THE CLOSE MINUTE ITSELF, OFFSET 240 = 4 HOURS
012200*    BEFORE CLOSE.  241 SLOTS COVER THE CLOSED WINDOW
012300*    [CLOSE - 4H, CLOSE] INCLUSIVE.
012400*----------------------------------------------------------------
012500 01  WS-TTL-BUCKET-TABLE.
012600    05  WS-TTL-BUCKET OCCURS 241 TIMES
012700                        INDEXED BY WS-TTL-BKT-IDX
012800                        PIC S9(07)V99 COMP-3.
012900
013000*----------------------------------------------------------------
013100*    PER-CONTRACT ACCUMULATORS AND SCATTER-POINT WORK.
013200*----------------------------------------------------------------
013300 01  WS-TTL-SCAN-WORK.
013400    05  WS-TTL-OFFSET           PIC S9(05) COMP-3.
013500    05  WS-TTL-AVAIL-MIN        PIC S9(03) COMP-3.
013600    05  WS-TTL-FLOW-SUM         PIC S9(09)V99 COMP-3.
013700    05  WS-TTL-FLOW-RATE        PIC S9(07)V9999 COMP-3.
013800    05  WS-TTL-MINS-TO-CLOSE    PIC S9(05) COMP-3.
013900    05  WS-TTL-HORIZON          PIC S9(03) COMP-3.
014000    05  WS-TTL-PREDICTED        PIC S9(09)V9999 COMP-3.
014100    05  WS-TTL-REALIZED         PIC S9(09)V99 COMP-3.
014200    05  WS-TTL-RATIO            PIC S9(07)V9999 COMP-3.
014300    05  WS-TTL-ACTIVE-COUNT     PIC S9(05) COMP-3.
014400    05  WS-TTL-DANGER-COUNT     PIC S9(05) COMP-3.
014500    05  WS-TTL-MAX-RATIO        PIC S9(07)V9999 COMP-3.
014600    05  WS-TTL-FLOW-RATE-SUM    PIC S9(09)V9999 COMP-3.
014700
014800*    SCATTER-BUCKET CYCLE COUNTER AND THE BUCKET-TABLE SUBSCRIPT
014900*    ARE HELD AT 77-LEVEL, NOT UNDER THE GROUP ABOVE, SINCE BOTH
015000*    ARE SET AND TESTED ONE FIELD AT A TIME THROUGHOUT THE SCAN.
015100 77  WS-TTL-SCATTER-CTR         PIC S9(03) COMP-3.
015200 77  WS-TTL-INNER-IDX           PIC S9(05) COMP-3.
015300*----------------------------------------------------------------
015400*    JULIAN DAY / DATE-TIME-TO-MINUTES WORK AREA - SAME FLIEGEL/
015500*    VAN FLANDERN FORMULA AS TRDWIN AND STATSUI, DUPLICATED HERE.
015600*----------------------------------------------------------------
015700 01  WS-JDN-FIELDS.
015800    05  WS-JDN-Y                PIC S9(09) COMP-3.
015900    05  WS-JDN-M                PIC S9(09) COMP-3.
016000    05  WS-JDN-D                PIC S9(09) COMP-3.
016100    05  WS-JDN-A                PIC S9(09) COMP-3.
016200    05  WS-JDN-Y2               PIC S9(09) COMP-3.
016300    05  WS-JDN-M2               PIC S9(09) COMP-3.
016400    05  WS-JDN-TERM1            PIC S9(09) COMP-3.
016500    05  WS-JDN-RESULT           PIC S9(09) COMP-3.
016600
016700 01  WS-DTM-FIELDS.
016800    05  WS-DTM-DATE-N           PIC 9(08).
016900    05  WS-DTM-DATE REDEFINES WS-DTM-DATE-N.
017000        10  WS-DTM-YY           PIC 9(04).
017100        10  WS-DTM-MM           PIC 9(02).
017200        10  WS-DTM-DD           PIC 9(02).
017300    05  WS-DTM-TIME-N           PIC 9(06).
017400    05  WS-DTM-TIME REDEFINES WS-DTM-TIME-N.
017500        10  WS-DTM-HH           PIC 9(02).
017600        10  WS-DTM-MN           PIC 9(02).
017700        10  WS-DTM-SS           PIC 9(02).
017800    05  WS-DTM-MINUTES          PIC S9(11) COMP-3.
017900
018000 01  RPT-HEADING-1.
018100    05  FILLER             PIC X(24) VALUE
018200            'TTL MODEL VERIFICATION'.
018300    05  FILLER                  PIC X(108) VALUE SPACES.
018400 01  RPT-COL-HEADING.
018500    05  FILLER                  PIC X(12) VALUE 'DATE        '.
018600    05  FILLER                  PIC X(14) VALUE 'MEAN FLOW     '.
018700    05  FILLER                  PIC X(12) VALUE 'DANGER PCT  '.
018800    05  FILLER                  PIC X(12) VALUE 'MAX RATIO   '.
018900    05  FILLER                  PIC X(82) VALUE SPACES.
019000 01  RPT-SUMMARY-DETAIL.
019100    05  RS-DATE                 PIC 9(08).
019200    05  FILLER                  PIC X(04) VALUE SPACES.
019300    05  RS-MEAN-FLOW            PIC Z(05)9.99.
019400    05  FILLER                  PIC X(03) VALUE SPACES.
019500    05  RS-DANGER-PCT           PIC Z(03)9.9.
019600    05  FILLER                  PIC X(03) VALUE SPACES.
019700    05  RS-MAX-RATIO            PIC Z(05)9.9.
019800    05  FILLER                  PIC X(84) VALUE SPACES.
019900 01  RPT-SCATTER-HEADING.
020000    05  FILLER                  PIC X(14) VALUE '   SCATTER'.
020100    05  FILLER                  PIC X(12) VALUE 'MINS-TO-CLS '.
020200    05  FILLER                  PIC X(12) VALUE 'RATIO X100  '.
020300    05  FILLER                  PIC X(12) VALUE 'FLOW RATE   '.
020400    05  FILLER                  PIC X(82) VALUE SPACES.
020500 01  RPT-SCATTER-DETAIL.
020600    05  FILLER                  PIC X(14) VALUE SPACES.
020700    05  RC-MINS-TO-CLOSE        PIC Z(04)9.9.
020800    05  FILLER                  PIC X(03) VALUE SPACES.
020900    05  RC-RATIO-X100           PIC Z(05)9.9.
021000    05  FILLER                  PIC X(03) VALUE SPACES.
021100    05  RC-FLOW-RATE            PIC Z(04)9.9.
021200    05  FILLER                  PIC X(85) VALUE SPACES.
021300
021400 PROCEDURE DIVISION.
021500*----------------------------------------------------------------
021600*    NOTHING IS WRITTEN AT ALL WHEN THE PARAMETER SHORT NAME DOES
021700*    NOT PARSE TO A KNOWN PH/QH SLOT - NOT EVEN THE REPORT
021800*    HEADINGS - SO A BAD PARAMETER CARD PRODUCES AN EMPTY LISTING
021900*    RATHER THAN A HALF-FILLED ONE.
022000 000-MAIN.
022100    PERFORM 705-READ-PARAMS.
022200    PERFORM 910-PARSE-SHORT-NAME THRU 910-EXIT.
022300    PERFORM 700-OPEN-FILES.
022400    IF WS-TARGET-IS-VALID
022500        WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM
022600        WRITE PRINT-REC FROM RPT-COL-HEADING AFTER 1
022700        MOVE 'Y' TO WS-FIRST-CONTRACT-SW
022800        PERFORM 100-READ-CANDLE THRU 100-EXIT
022900        PERFORM 200-PROCESS-CANDLE THRU 200-EXIT
023000                UNTIL CANDLES-AT-EOF
023100        IF WS-IN-TARGET-CONTRACT AND WS-CONTRACT-HAS-DATA
023200            PERFORM 300-FLUSH-CONTRACT THRU 300-EXIT
023300        END-IF
023400    ELSE
023500        DISPLAY 'TTLVRFY - INVALID SHORT NAME, NO OUTPUT'
023600    END-IF.
023700    PERFORM 790-CLOSE-FILES.
023800    GOBACK.
023900
024000 705-READ-PARAMS.
024100    OPEN INPUT PARAMS-FILE.
024200    READ PARAMS-FILE
024300        AT END
024400            DISPLAY 'TTLVRFY - PARAMS FILE EMPTY, ABORTING'
024500            MOVE 16 TO RETURN-CODE
024600            GOBACK
024700    END-READ.
024800    CLOSE PARAMS-FILE.
024900*    ZERO ON THE PARAMETER RECORD MEANS "USE THE DESK DEFAULT", NOT
025000*    "ZERO MINUTES" - AN UNSET LOOKBACK OR CAP WOULD OTHERWISE
025100*    MAKE THE SCATTER-POINT SAMPLING BELOW DIVIDE BY ZERO.
025200    IF SP-TTL-LOOKBACK-MIN = 0
025300        MOVE 15 TO WS-TTL-LOOKBACK-MIN
025400    ELSE
025500        MOVE SP-TTL-LOOKBACK-MIN TO WS-TTL-LOOKBACK-MIN
025600    END-IF.
025700    IF SP-TTL-CAP-MIN = 0
025800        MOVE 60 TO WS-TTL-CAP-MIN
025900    ELSE
026000        MOVE SP-TTL-CAP-MIN TO WS-TTL-CAP-MIN
026100    END-IF.
026200 705-EXIT.
026300    EXIT.
026400
026500 700-OPEN-FILES.
026600    OPEN INPUT CANDLES-FILE.
026700    OPEN OUTPUT REPORT-FILE.
026800 700-EXIT.
026900    EXIT.
027000
027100 790-CLOSE-FILES.
027200    CLOSE CANDLES-FILE REPORT-FILE.
027300 790-EXIT.
027400    EXIT.
027500
027600 100-READ-CANDLE.
027700    READ CANDLES-FILE
027800        AT END
027900            MOVE 'Y' TO WS-CANDLES-EOF
028000            GO TO 100-EXIT
028100    END-READ.
028200 100-EXIT.
028300    EXIT.
028400
028500*----------------------------------------------------------------
028600*    910-PARSE-SHORT-NAME - SAME LOGIC AS STATSUI 900-PARSE-
028700*    SHORT-NAME, PARSING THE TARGET SLOT'S TYPE/SEQUENCE INTO ITS
028800*    DELIVERY TIME-OF-DAY.  NO DURATION FIELD IS NEEDED HERE - THE
028900*    CONTRACT-ID MATCH BELOW IS ON THE FULL SHORT NAME, NOT ON
029000*    DURATION/TIME LIKE STATSUI's TRADE FILTER.
029100*----------------------------------------------------------------
029200 910-PARSE-SHORT-NAME.
029300    MOVE SP-TTL-SHORT-NAME (1:2) TO WS-TGT-TYPE.
029400    MOVE SP-TTL-SHORT-NAME (3:2) TO WS-TGT-SEQ.
029500    EVALUATE WS-TGT-TYPE
029600        WHEN 'PH'
029700            MOVE 'Y' TO WS-TARGET-VALID-SW
029800            COMPUTE WS-TGT-HH = (WS-TGT-SEQ - 1) * 60 / 60
029900            COMPUTE WS-TGT-MM = (WS-TGT-SEQ - 1) * 60
030000                              - (WS-TGT-HH * 60)
030100        WHEN 'QH'
030200            MOVE 'Y' TO WS-TARGET-VALID-SW
030300            COMPUTE WS-TGT-HH = (WS-TGT-SEQ - 1) * 15 / 60
030400            COMPUTE WS-TGT-MM = (WS-TGT-SEQ - 1) * 15
030500                              - (WS-TGT-HH * 60)
030600        WHEN OTHER
030700            MOVE 'N' TO WS-TARGET-VALID-SW
030800    END-EVALUATE.
030900    IF WS-TARGET-IS-VALID
031000        MOVE 0 TO WS-TGT-SS
031100    END-IF.
031200 910-EXIT.
031300    EXIT.
031400
031500*----------------------------------------------------------------
031600*    200-PROCESS-CANDLE - CONTROL BREAK ON CN-CONTRACT-ID.  A NEW
031700*    CONTRACT FLUSHES THE PRIOR ONE (IF IT WAS OUR TARGET SLOT AND
031800*    HAD DATA) THEN CHECKS WHETHER THE NEW CONTRACT MATCHES.
031900*----------------------------------------------------------------
032000 200-PROCESS-CANDLE.
032100    IF WS-FIRST-CONTRACT-REC OR
032200       CN-CONTRACT-ID NOT = WS-PREV-CONTRACT-ID
032300        IF NOT WS-FIRST-CONTRACT-REC
032400           AND WS-IN-TARGET-CONTRACT
032500           AND WS-CONTRACT-HAS-DATA
032600            PERFORM 300-FLUSH-CONTRACT THRU 300-EXIT
032700        END-IF
032800        MOVE CN-CONTRACT-ID TO WS-PREV-CONTRACT-ID
032900        MOVE 'N' TO WS-FIRST-CONTRACT-SW
033000        PERFORM 210-START-CONTRACT THRU 210-EXIT
033100    END-IF.
033200    IF WS-IN-TARGET-CONTRACT
033300        PERFORM 220-ACCUM-CANDLE THRU 220-EXIT
033400    END-IF.
033500    PERFORM 100-READ-CANDLE THRU 100-EXIT.
033600 200-EXIT.
033700    EXIT.
033800
033900*----------------------------------------------------------------
034000*    210-START-CONTRACT - PARSES THE NEW CONTRACT-ID (SEE
034100*    REMARKS), CHECKS IT AGAINST THE TARGET SLOT AND, IF IT
034200*    MATCHES, COMPUTES THE CLOSE MINUTE AND CLEARS THE BUCKET
034300*    TABLE.
034400*----------------------------------------------------------------
034500 210-START-CONTRACT.
034600    MOVE CN-CONTRACT-ID (1:8) TO WS-CUR-CONTRACT-DATE.
034700    MOVE CN-CONTRACT-ID (9:4) TO WS-CUR-CONTRACT-SHORT.
034800    MOVE 'N' TO WS-HAS-DATA-SW.
034900    IF WS-CUR-CONTRACT-SHORT = SP-TTL-SHORT-NAME
035000        MOVE 'Y' TO WS-IN-TARGET-SW
035100        MOVE WS-CUR-CONTRACT-DATE TO WS-DTM-DATE-N
035200        MOVE WS-TGT-DELIVERY-TIME TO WS-DTM-TIME-N
035300        PERFORM 940-DATE-TIME-TO-MINUTES THRU 940-EXIT
035400        COMPUTE WS-CLOSE-MINUTE = WS-DTM-MINUTES - 60
035500        PERFORM 215-CLEAR-TTL-BUCKET THRU 215-EXIT
035600                VARYING WS-TTL-BKT-IDX FROM 1 BY 1
035700                UNTIL WS-TTL-BKT-IDX > 241
035800    ELSE
035900        MOVE 'N' TO WS-IN-TARGET-SW
036000    END-IF.
036100 210-EXIT.
036200    EXIT.
036300
036400 215-CLEAR-TTL-BUCKET.
036500    MOVE 0 TO WS-TTL-BUCKET (WS-TTL-BKT-IDX).
036600 215-EXIT.
036700    EXIT.
036800
036900*----------------------------------------------------------------
037000*    220-ACCUM-CANDLE - FOLDS ONE CANDLE'S VOLUME INTO THE OFFSET-
037100*    FROM-CLOSE BUCKET TABLE WHEN ITS EXECUTION MINUTE FALLS
037200*    INSIDE THE 4-HOUR WINDOW.
037300*----------------------------------------------------------------
037400 220-ACCUM-CANDLE.
037500    MOVE CN-CANDLE-DATE TO WS-DTM-DATE-N.
037600    MOVE CN-CANDLE-TIME TO WS-DTM-TIME-N.
037700    PERFORM 940-DATE-TIME-TO-MINUTES THRU 940-EXIT.
037800    COMPUTE WS-TTL-OFFSET = WS-CLOSE-MINUTE - WS-DTM-MINUTES.
037900    IF WS-TTL-OFFSET >= 0 AND WS-TTL-OFFSET <= 240
038000        ADD CN-VOLUME TO WS-TTL-BUCKET (WS-TTL-OFFSET + 1)
038100        MOVE 'Y' TO WS-HAS-DATA-SW
038200    END-IF.
038300 220-EXIT.
038400    EXIT.
038500
038600*----------------------------------------------------------------
038700*    300-FLUSH-CONTRACT - SCANS THE BUCKET TABLE FROM THE WINDOW
038800*    START (OFFSET 240) FORWARD TO THE CLOSE MINUTE (OFFSET 0),
038900*    COMPUTING FLOW RATE / PREDICTED / REALIZED / RATIO PER
039000*    MINUTE, THEN PRINTS THE SUMMARY LINE AND SCATTER POINTS.
039100*----------------------------------------------------------------
039200 300-FLUSH-CONTRACT.
039300    MOVE 0 TO WS-TTL-ACTIVE-COUNT WS-TTL-DANGER-COUNT
039400              WS-TTL-FLOW-RATE-SUM WS-TTL-MAX-RATIO
039500              WS-TTL-SCATTER-CTR.
039600    PERFORM 310-TTL-MINUTE-STEP THRU 310-EXIT
039700            VARYING WS-TTL-OFFSET FROM 240 BY -1
039800            UNTIL WS-TTL-OFFSET < 0.
039900    IF WS-TTL-ACTIVE-COUNT > 0
040000        COMPUTE WS-TTL-FLOW-RATE ROUNDED =
040100                WS-TTL-FLOW-RATE-SUM / WS-TTL-ACTIVE-COUNT
040200        MOVE WS-CUR-CONTRACT-DATE TO RS-DATE
040300        MOVE WS-TTL-FLOW-RATE     TO RS-MEAN-FLOW
040400        COMPUTE RS-DANGER-PCT ROUNDED =
040500                WS-TTL-DANGER-COUNT * 100 / WS-TTL-ACTIVE-COUNT
040600        COMPUTE RS-MAX-RATIO ROUNDED = WS-TTL-MAX-RATIO * 100
040700        WRITE PRINT-REC FROM RPT-SUMMARY-DETAIL AFTER 1
040800    END-IF.
040900 300-EXIT.
041000    EXIT.
041100
041200*----------------------------------------------------------------
041300*    310-TTL-MINUTE-STEP - ONE MINUTE OF THE FLOW-RATE MODEL.
041400*    WS-TTL-OFFSET IS THE PERFORM-VARYING CONTROL VARIABLE, ALSO
041500*    DOUBLING AS MINS-TO-CLOSE FOR THIS MINUTE.
041600*----------------------------------------------------------------
041700 310-TTL-MINUTE-STEP.
041800*    NEAR THE WINDOW START THERE ISN'T A FULL LOOKBACK'S WORTH OF
041900*    HISTORY YET (OFFSET 240 HAS ONLY ITSELF), SO THE AVAILABLE
042000*    MINUTES ARE CLAMPED TO WHAT HAS ACCUMULATED SO FAR RATHER
042100*    THAN WALKING PAST THE TOP OF THE BUCKET TABLE.
042200    IF WS-TTL-LOOKBACK-MIN > (241 - WS-TTL-OFFSET)
042300        COMPUTE WS-TTL-AVAIL-MIN = 241 - WS-TTL-OFFSET
042400    ELSE
042500        MOVE WS-TTL-LOOKBACK-MIN TO WS-TTL-AVAIL-MIN
042600    END-IF.
042700    IF WS-TTL-AVAIL-MIN < 1
042800        MOVE 1 TO WS-TTL-AVAIL-MIN
042900    END-IF.
043000    MOVE 0 TO WS-TTL-FLOW-SUM.
043100    PERFORM 320-SUM-LOOKBACK THRU 320-EXIT
043200            VARYING WS-TTL-INNER-IDX FROM 0 BY 1
043300            UNTIL WS-TTL-INNER-IDX >= WS-TTL-AVAIL-MIN.
043400    COMPUTE WS-TTL-FLOW-RATE ROUNDED =
043500            WS-TTL-FLOW-SUM / WS-TTL-AVAIL-MIN.
043600    IF WS-TTL-FLOW-RATE > 0.1
043700        MOVE WS-TTL-OFFSET TO WS-TTL-MINS-TO-CLOSE
043800        IF WS-TTL-MINS-TO-CLOSE < WS-TTL-CAP-MIN
043900            MOVE WS-TTL-MINS-TO-CLOSE TO WS-TTL-HORIZON
044000        ELSE
044100            MOVE WS-TTL-CAP-MIN TO WS-TTL-HORIZON
044200        END-IF
044300        COMPUTE WS-TTL-PREDICTED ROUNDED =
044400                WS-TTL-FLOW-RATE * WS-TTL-HORIZON
044500        MOVE 0 TO WS-TTL-REALIZED
044600        PERFORM 330-SUM-REALIZED THRU 330-EXIT
044700                VARYING WS-TTL-INNER-IDX FROM 1 BY 1
044800                UNTIL WS-TTL-INNER-IDX > WS-TTL-HORIZON
044900*    999.0 IS THE SHOP'S SENTINEL FOR "INFINITE OVER-PREDICTION" - A
045000*    PREDICTED FLOW WITH NO REALIZED VOLUME TO SHOW FOR IT IS
045100*    FLAGGED AS DANGEROUS (RATIO > 1.0 BELOW) WITHOUT AN ACTUAL
045200*    DIVIDE-BY-ZERO ON THE COMPUTE.
045300    IF WS-TTL-REALIZED > 0.01
045400            COMPUTE WS-TTL-RATIO ROUNDED =
045500                    WS-TTL-PREDICTED / WS-TTL-REALIZED
045600        ELSE
045700            IF WS-TTL-PREDICTED > 0
045800                MOVE 999.0 TO WS-TTL-RATIO
045900            ELSE
046000                MOVE 0 TO WS-TTL-RATIO
046100            END-IF
046200        END-IF
046300        ADD 1 TO WS-TTL-ACTIVE-COUNT
046400        ADD WS-TTL-FLOW-RATE TO WS-TTL-FLOW-RATE-SUM
046500        IF WS-TTL-RATIO > 1.0
046600            ADD 1 TO WS-TTL-DANGER-COUNT
046700        END-IF
046800        IF WS-TTL-RATIO > WS-TTL-MAX-RATIO
046900            MOVE WS-TTL-RATIO TO WS-TTL-MAX-RATIO
047000        END-IF
047100        ADD 1 TO WS-TTL-SCATTER-CTR
047200        IF WS-TTL-SCATTER-CTR >= 5
047300            MOVE 0 TO WS-TTL-SCATTER-CTR
047400            COMPUTE RC-MINS-TO-CLOSE ROUNDED =
047500                    WS-TTL-MINS-TO-CLOSE
047600            COMPUTE RC-RATIO-X100 ROUNDED = WS-TTL-RATIO * 100
047700            MOVE WS-TTL-FLOW-RATE TO RC-FLOW-RATE
047800            WRITE PRINT-REC FROM RPT-SCATTER-DETAIL AFTER 1
047900        END-IF
048000    END-IF.
048100 310-EXIT.
048200    EXIT.
048300
048400 320-SUM-LOOKBACK.
048500    ADD WS-TTL-BUCKET (WS-TTL-OFFSET + WS-TTL-INNER-IDX + 1)
048600        TO WS-TTL-FLOW-SUM.
048700 320-EXIT.
048800    EXIT.
048900
049000*----------------------------------------------------------------
049100*    330-SUM-REALIZED - SUMS VOLUME OVER (T, T+HORIZON], I.E. THE
049200*    BUCKETS AT OFFSETS WS-TTL-OFFSET - 1 DOWN TO
049300*    WS-TTL-OFFSET - WS-TTL-HORIZON.
049400*----------------------------------------------------------------
049500 330-SUM-REALIZED.
049600    ADD WS-TTL-BUCKET (WS-TTL-OFFSET - WS-TTL-INNER-IDX + 1)
049700        TO WS-TTL-REALIZED.
049800 330-EXIT.
049900    EXIT.
050000
050100*----------------------------------------------------------------
050200*    940-DATE-TIME-TO-MINUTES / 945-COMPUTE-JDN - SAME FLIEGEL/
050300*    VAN FLANDERN ROUTINE AS TRDWIN 340-COMPUTE-JDN AND STATSUI.
050400*----------------------------------------------------------------
050500 940-DATE-TIME-TO-MINUTES.
050600    MOVE WS-DTM-YY TO WS-JDN-Y.
050700    MOVE WS-DTM-MM TO WS-JDN-M.
050800    MOVE WS-DTM-DD TO WS-JDN-D.
050900    PERFORM 945-COMPUTE-JDN THRU 945-EXIT.
051000    COMPUTE WS-DTM-MINUTES =
051100            WS-JDN-RESULT * 1440 + WS-DTM-HH * 60 + WS-DTM-MN.
051200 940-EXIT.
051300    EXIT.
051400
051500 945-COMPUTE-JDN.
051600    COMPUTE WS-JDN-A = (14 - WS-JDN-M) / 12.
051700    COMPUTE WS-JDN-Y2 = WS-JDN-Y + 4800 - WS-JDN-A.
051800    COMPUTE WS-JDN-M2 = WS-JDN-M + 12 * WS-JDN-A - 3.
051900    COMPUTE WS-JDN-TERM1 = (153 * WS-JDN-M2 + 2) / 5.
052000    COMPUTE WS-JDN-RESULT =
052100              WS-JDN-D + WS-JDN-TERM1 + 365 * WS-JDN-Y2
052200            + (WS-JDN-Y2 / 4) - (WS-JDN-Y2 / 100)
052300            + (WS-JDN-Y2 / 400) - 32045.
052400 945-EXIT.
052500    EXIT.
