000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    CANDLGN.
000400 AUTHOR.        H JORDAHL.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  04/02/1989.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    CANDLE GENERATOR.  TRADES-FILE MUST ARRIVE SORTED BY
001200*    CONTRACT-ID THEN TRADE-DATE/TRADE-TIME-OF-DAY WITHIN A
001300*    SINGLE DELIVERY AREA (SORT STEP RUNS AHEAD OF THIS PROGRAM
001400*    IN THE JCL). BUILDS A ONE-MINUTE OHLCV CANDLE PER CONTRACT
001500*    ON A CONTROL BREAK OF (CONTRACT-ID, TRADE-MINUTE) AND WRITES
001600*    IT TO CANDLES.  MINUTES WITH NO VOLUME ARE NOT WRITTEN.
001700*    PROCESSING IS COUNTED IN ONE-DAY CHUNKS FOR THE RUN REPORT.
001800*
001900*    INPUT.  TRADES     - EXECUTED TRADE FILE (TRADEREC), SORTED
002000*    OUTPUT. CANDLES    - ONE-MINUTE CANDLE FILE (CANDLREC)
002100*            RPTCNDL    - CHUNK/TOTAL CANDLE COUNT LISTING
002200*----------------------------------------------------------------
002300*    CHANGE LOG
002400*----------------------------------------------------------------
002500*    04/02/89 HJ  0004  INITIAL VERSION.
002600*    10/11/89 HJ  0033  VWAP WAS DIVIDING BY TRADE COUNT INSTEAD
002700*                       OF VOLUME - CORRECTED PER DESK REVIEW.
002800*    03/14/91 RLK 0071  ADDED DAY-CHUNK COUNTS TO RUN REPORT.
002900*    01/09/93 MPT 0141  QH 15-MINUTE CONTRACTS FLOW THROUGH THE
003000*                       SAME MINUTE BUCKETING - NO CODE CHANGE.
003100*    06/02/95 HJ  0179  DROPPED ZERO-VOLUME MINUTE FROM OUTPUT
003200*                       PER CUSTOMER COMPLAINT ABOUT EMPTY BARS.
003300*    11/04/97 RLK 0202  Y2K REVIEW - WS-CHUNK-DATE WIDENED, NO
003400*                       2-DIGIT YEAR COMPARISONS FOUND IN LOGIC.
003500*    01/07/99 MPT 0234  Y2K SIGN-OFF.
003600*    04/18/02 RLK 0272  ROUNDED CLAUSE ADDED TO VWAP COMPUTE -
003700*                       WAS TRUNCATING, DESK WANTED HALF-UP.
003800*----------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500    C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900    SELECT TRADES-FILE  ASSIGN TO TRADES
005000        ORGANIZATION IS SEQUENTIAL
005100        FILE STATUS  IS WS-TRADES-STATUS.
005200    SELECT CANDLE-FILE  ASSIGN TO CANDLES
005300        ORGANIZATION IS SEQUENTIAL
005400        FILE STATUS  IS WS-CANDLE-STATUS.
005500    SELECT REPORT-FILE  ASSIGN TO RPTCNDL
005600        ORGANIZATION IS SEQUENTIAL
005700        FILE STATUS  IS WS-REPORT-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  TRADES-FILE
006200    RECORDING MODE IS F
006300    LABEL RECORDS ARE STANDARD.
006400 COPY TRADEREC.
006500
006600 FD  CANDLE-FILE
006700    RECORDING MODE IS F
006800    LABEL RECORDS ARE STANDARD.
006900 COPY CANDLREC.
007000
007100 FD  REPORT-FILE
007200    RECORDING MODE IS F
007300    LABEL RECORDS ARE STANDARD.
007400 01  PRINT-REC                  PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700 01  WS-FILE-STATUSES.
007800    05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.
007900    05  WS-CANDLE-STATUS        PIC X(02) VALUE SPACES.
008000    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
008100
008200 01  WS-SWITCHES.
008300    05  WS-TRADES-EOF           PIC X(01) VALUE 'N'.
008400        88  TRADES-AT-EOF               VALUE 'Y'.
008500    05  WS-FIRST-TRADE-SW       PIC X(01) VALUE 'Y'.
008600        88  FIRST-TRADE-REC             VALUE 'Y'.
008700
008800 01  WS-COUNTERS.
008900    05  WS-CANDLE-COUNT-CHUNK   PIC S9(07) COMP-3 VALUE +0.
009000    05  WS-CANDLE-COUNT-TOTAL   PIC S9(07) COMP-3 VALUE +0.
009100
009200*    PRINT-LINE COUNTER FOR PAGE-BREAK TESTING - 77-LEVEL, NOT
009300*    PART OF THE GROUP ABOVE, SINCE IT IS BUMPED AND RESET ON
009400*    ITS OWN AT EACH DETAIL LINE, THE SAME AS WRKSFINL HANDLES
009500*    ITS OWN STANDALONE PRINT-LINE COUNTER.
009600 77  WS-LINE-COUNT              PIC S9(03) COMP   VALUE +0.
009700*    CONTROL-BREAK KEY - CURRENT BUCKET BEING ACCUMULATED
009800 01  WS-CB-KEY.
009900    05  WS-CB-CONTRACT          PIC X(12).
010000    05  WS-CB-DATE              PIC 9(08).
010100    05  WS-CB-DATE-R REDEFINES WS-CB-DATE.
010200        10  WS-CB-YY            PIC 9(04).
010300        10  WS-CB-MM            PIC 9(02).
010400        10  WS-CB-DD            PIC 9(02).
010500    05  WS-CB-MINUTE            PIC 9(04).
010600 01  WS-CHUNK-DATE               PIC 9(08) VALUE ZERO.
010700 01  WS-CHUNK-DATE-R REDEFINES WS-CHUNK-DATE.
010800    05  WS-CD-YY                PIC 9(04).
010900    05  WS-CD-MM                PIC 9(02).
011000    05  WS-CD-DD                PIC 9(02).
011100
011200*    ACCUMULATORS FOR THE BUCKET IN PROGRESS
011300 01  WS-ACCUM.
011400    05  WS-ACC-TYPE             PIC X(02).
011500    05  WS-ACC-OPEN             PIC S9(05)V99.
011600    05  WS-ACC-HIGH             PIC S9(05)V99.
011700    05  WS-ACC-LOW              PIC S9(05)V99.
011800    05  WS-ACC-CLOSE            PIC S9(05)V99.
011900    05  WS-ACC-VOL-SUM          PIC S9(07)V9(04) COMP-3.
012000    05  WS-ACC-PV-SUM           PIC S9(09)V9(04) COMP-3.
012100    05  WS-ACC-TRADE-COUNT      PIC S9(05) COMP-3.
012200    05  WS-ACC-VWAP             PIC S9(05)V99.
012300
012400 01  WS-MINUTE-WORK              PIC 9(06).
012500 01  WS-MINUTE-WORK-R REDEFINES WS-MINUTE-WORK.
012600    05  WS-MW-HHMM              PIC 9(04).
012700    05  WS-MW-SS                PIC 9(02).
012800
012900 01  RPT-HEADING-1.
013000    05  FILLER                  PIC X(30)
013100        VALUE 'CANDLE GENERATOR RUN REPORT'.
013200    05  FILLER                  PIC X(102) VALUE SPACES.
013300
013400 01  RPT-HEADING-2.
013500    05  FILLER                  PIC X(14) VALUE 'CHUNK DATE    '.
013600    05  FILLER                  PIC X(18) VALUE
013700            'CANDLES IN CHUNK  '.
013800    05  FILLER                  PIC X(100) VALUE SPACES.
013900
014000 01  RPT-CHUNK-LINE.
014100    05  RC-CHUNK-DATE           PIC 9(08).
014200    05  FILLER                  PIC X(06) VALUE SPACES.
014300    05  RC-CHUNK-COUNT          PIC ZZZ,ZZ9.
014400    05  FILLER                  PIC X(105) VALUE SPACES.
014500
014600 01  RPT-TOTAL-LINE.
014700    05  FILLER                  PIC X(22)
014800        VALUE 'TOTAL CANDLES WRITTEN='.
014900    05  RT-TOTAL-COUNT          PIC ZZZ,ZZ9.
015000    05  FILLER                  PIC X(101) VALUE SPACES.
015100
015200 PROCEDURE DIVISION.
015300*----------------------------------------------------------------
015400*    TRADES-FILE IS EXPECTED SORTED BY CONTRACT/DATE/TIME AHEAD OF
015500*    THIS STEP - CANDLGN DOES NOT SORT ITS OWN INPUT, IT JUST
015600*    RIDES THE ORDERING TO KNOW WHEN A (CONTRACT,MINUTE) BUCKET
015700*    HAS SEEN ITS LAST TICK.
015800 000-MAIN.
015900    PERFORM 700-OPEN-FILES.
016000    PERFORM 800-INIT-REPORT.
016100
016200    PERFORM 100-READ-TRADE THRU 100-EXIT.
016300    PERFORM 200-PROCESS-TRADE THRU 200-EXIT
016400            UNTIL TRADES-AT-EOF.
016500
016600    IF NOT FIRST-TRADE-REC
016700        PERFORM 600-FLUSH-BUCKET THRU 600-EXIT
016800    END-IF.
016900    PERFORM 870-WRITE-CHUNK-LINE.
017000    PERFORM 850-WRITE-TOTALS.
017100    PERFORM 790-CLOSE-FILES.
017200    GOBACK.
017300
017400 100-READ-TRADE.
017500    READ TRADES-FILE
017600        AT END
017700            MOVE 'Y' TO WS-TRADES-EOF
017800            GO TO 100-EXIT
017900    END-READ.
018000 100-EXIT.
018100    EXIT.
018200
018300*    CANCELLED/REJECTED TRADE RECORDS PASS THROUGH THE FILE BUT
018400*    CARRY NO REAL PRICE/VOLUME - ONLY A COMPLETED FILL MAY OPEN,
018500*    ADD TO, OR CLOSE A BUCKET.
018600 200-PROCESS-TRADE.
018700    IF NOT TR-STATE-COMPLETED
018800        GO TO 200-SKIP
018900    END-IF.
019000*    HHMM PORTION ONLY - CANDLGN BUCKETS TO THE MINUTE, DROPPING
019100*    SECONDS, SO WS-MW-HHMM IS WHAT DRIVES THE BUCKET-BOUNDARY
019200*    COMPARE BELOW RATHER THAN THE FULL HHMMSS TIME OF DAY.
019300    MOVE TR-TRADE-TIME-OF-DAY TO WS-MINUTE-WORK.
019400
019500    IF FIRST-TRADE-REC
019600        MOVE 'N' TO WS-FIRST-TRADE-SW
019700        MOVE TR-TRADE-DATE TO WS-CHUNK-DATE
019800        PERFORM 500-START-BUCKET THRU 500-EXIT
019900    ELSE
020000        IF TR-TRADE-DATE NOT = WS-CHUNK-DATE
020100            PERFORM 600-FLUSH-BUCKET THRU 600-EXIT
020200            PERFORM 870-WRITE-CHUNK-LINE
020300            MOVE TR-TRADE-DATE TO WS-CHUNK-DATE
020400            PERFORM 500-START-BUCKET THRU 500-EXIT
020500        ELSE
020600            IF TR-CONTRACT-ID NOT = WS-CB-CONTRACT OR
020700               WS-MW-HHMM     NOT = WS-CB-MINUTE
020800                PERFORM 600-FLUSH-BUCKET THRU 600-EXIT
020900                PERFORM 500-START-BUCKET THRU 500-EXIT
021000            ELSE
021100                PERFORM 550-ADD-TO-BUCKET THRU 550-EXIT
021200            END-IF
021300        END-IF
021400    END-IF.
021500 200-SKIP.
021600    PERFORM 100-READ-TRADE THRU 100-EXIT.
021700 200-EXIT.
021800    EXIT.
021900
022000*----------------------------------------------------------------
022100*    500-START-BUCKET - OPENS A NEW (CONTRACT,MINUTE) BUCKET WITH
022200*    THE CURRENT TRADE AS ITS FIRST TICK.  WS-MW-HHMM IS ALREADY
022300*    SET BY THE CALLER FROM THE CURRENT TRADE RECORD.
022400*----------------------------------------------------------------
022500 500-START-BUCKET.
022600    MOVE WS-MW-HHMM           TO WS-CB-MINUTE.
022700    MOVE TR-CONTRACT-ID       TO WS-CB-CONTRACT.
022800    MOVE TR-TRADE-DATE        TO WS-CB-DATE.
022900    MOVE TR-CONTRACT-TYPE     TO WS-ACC-TYPE.
023000    MOVE TR-PRICE             TO WS-ACC-OPEN.
023100    MOVE TR-PRICE             TO WS-ACC-HIGH.
023200    MOVE TR-PRICE             TO WS-ACC-LOW.
023300    MOVE TR-PRICE             TO WS-ACC-CLOSE.
023400    MOVE TR-VOLUME            TO WS-ACC-VOL-SUM.
023500    COMPUTE WS-ACC-PV-SUM     = TR-PRICE * TR-VOLUME.
023600    MOVE 1                    TO WS-ACC-TRADE-COUNT.
023700    PERFORM 100-READ-TRADE THRU 100-EXIT.
023800 500-EXIT.
023900    EXIT.
024000
024100*----------------------------------------------------------------
024200*    550-ADD-TO-BUCKET - FOLDS ANOTHER TRADE INTO THE OPEN BUCKET.
024300*----------------------------------------------------------------
024400 550-ADD-TO-BUCKET.
024500    IF TR-PRICE > WS-ACC-HIGH
024600        MOVE TR-PRICE TO WS-ACC-HIGH
024700    END-IF.
024800    IF TR-PRICE < WS-ACC-LOW
024900        MOVE TR-PRICE TO WS-ACC-LOW
025000    END-IF.
025100    MOVE TR-PRICE TO WS-ACC-CLOSE.
025200    ADD TR-VOLUME TO WS-ACC-VOL-SUM.
025300    COMPUTE WS-ACC-PV-SUM = WS-ACC-PV-SUM + TR-PRICE * TR-VOLUME.
025400    ADD 1 TO WS-ACC-TRADE-COUNT.
025500    PERFORM 100-READ-TRADE THRU 100-EXIT.
025600 550-EXIT.
025700    EXIT.
025800
025900*----------------------------------------------------------------
026000*    600-FLUSH-BUCKET - WRITES THE OPEN BUCKET AS A CANDLE IF IT
026100*    TRADED ANY VOLUME; VOLUME = 0 MINUTES ARE DROPPED.
026200*----------------------------------------------------------------
026300 600-FLUSH-BUCKET.
026400    IF WS-ACC-VOL-SUM > 0
026500        MOVE SPACES              TO CN-CANDLE-REC.
026600        MOVE WS-CB-CONTRACT      TO CN-CONTRACT-ID.
026700        MOVE WS-ACC-TYPE         TO CN-CONTRACT-TYPE.
026800        MOVE WS-CB-DATE          TO CN-CANDLE-DATE.
026900        COMPUTE CN-CANDLE-TIME = WS-CB-MINUTE * 100.
027000        MOVE WS-ACC-OPEN         TO CN-OPEN.
027100        MOVE WS-ACC-HIGH         TO CN-HIGH.
027200        MOVE WS-ACC-LOW          TO CN-LOW.
027300        MOVE WS-ACC-CLOSE        TO CN-CLOSE.
027400        MOVE WS-ACC-VOL-SUM      TO CN-VOLUME.
027500*    VWAP GUARDED BY THE WS-ACC-VOL-SUM > 0 TEST ABOVE - A ZERO-VOLUME
027600*    MINUTE NEVER REACHES THIS COMPUTE, SO THE DIVIDE CANNOT ZERO
027700*    DIVIDE.
027800    COMPUTE CN-VWAP ROUNDED =
027900                WS-ACC-PV-SUM / WS-ACC-VOL-SUM.
028000        MOVE WS-ACC-TRADE-COUNT  TO CN-TRADE-COUNT.
028100        WRITE CN-CANDLE-REC.
028200        ADD 1 TO WS-CANDLE-COUNT-CHUNK.
028300        ADD 1 TO WS-CANDLE-COUNT-TOTAL.
028400    END-IF.
028500 600-EXIT.
028600    EXIT.
028700
028800 700-OPEN-FILES.
028900    OPEN INPUT  TRADES-FILE
029000         OUTPUT CANDLE-FILE
029100         OUTPUT REPORT-FILE.
029200    IF WS-TRADES-STATUS NOT = '00'
029300        DISPLAY 'CANDLGN - ERROR OPENING TRADES FILE, RC='
029400                WS-TRADES-STATUS
029500        MOVE 16 TO RETURN-CODE
029600        MOVE 'Y' TO WS-TRADES-EOF
029700    END-IF.
029800 700-EXIT.
029900    EXIT.
030000
030100 790-CLOSE-FILES.
030200    CLOSE TRADES-FILE CANDLE-FILE REPORT-FILE.
030300 790-EXIT.
030400    EXIT.
030500
030600 800-INIT-REPORT.
030700    WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
030800    WRITE PRINT-REC FROM RPT-HEADING-2 AFTER 2.
030900 800-EXIT.
031000    EXIT.
031100
031200 870-WRITE-CHUNK-LINE.
031300    MOVE WS-CHUNK-DATE          TO RC-CHUNK-DATE.
031400    MOVE WS-CANDLE-COUNT-CHUNK  TO RC-CHUNK-COUNT.
031500    WRITE PRINT-REC FROM RPT-CHUNK-LINE AFTER 1.
031600    MOVE 0 TO WS-CANDLE-COUNT-CHUNK.
031700 870-EXIT.
031800    EXIT.
031900
032000*    RUN TOTAL LINE - PRINTED ONCE AFTER THE LAST CHUNK LINE, NOT
032100*    RESET BY 870-WRITE-CHUNK-LINE THE WAY WS-CANDLE-COUNT-CHUNK IS.
032200 850-WRITE-TOTALS.
032300    MOVE WS-CANDLE-COUNT-TOTAL TO RT-TOTAL-COUNT.
032400    WRITE PRINT-REC FROM RPT-TOTAL-LINE AFTER 2.
032500 850-EXIT.
032600    EXIT.
