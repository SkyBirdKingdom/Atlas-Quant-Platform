000100*****************************************************************
000200* COPY MEMBER..........: HISTREC                                *
000300* DESCRIPTION...........: BACKTEST-HISTORY - ONE SIMULATED      *
000400*                        MINUTE OF THE BTENGIN/LEGACY1 ENGINES, *
000500*                        WRITTEN FOR THE BACKTEST SUMMARY       *
000600*                        REPORT SECTION.                         *
000700* RECORD LENGTH.........: 130 CHARACTERS                        *
000800* ORGANIZATION..........: SEQUENTIAL, FIXED, ONE PER MINUTE     *
000900*****************************************************************
001000*
001100 01  BH-HISTORY-REC.
001200    05  BH-TIME.
001300        10  BH-DATE             PIC 9(08).
001400        10  BH-HHMMSS           PIC 9(06).
001500    05  BH-TYPE                 PIC X(02).
001600    05  BH-OPEN                 PIC S9(05)V99.
001700    05  BH-HIGH                 PIC S9(05)V99.
001800    05  BH-LOW                  PIC S9(05)V99.
001900    05  BH-CLOSE                PIC S9(05)V99.
002000    05  BH-POSITION             PIC S9(03)V9(04).
002100    05  BH-ACTION                       PIC X(04).
002200        88  BH-ACTION-HOLD                      VALUE 'HOLD'.
002300        88  BH-ACTION-BUY                       VALUE 'BUY '.
002400        88  BH-ACTION-SELL                      VALUE 'SELL'.
002500    05  BH-SIGNAL               PIC X(20).
002600    05  BH-SLIPPAGE-COST        PIC S9(05)V9(04).
002700    05  BH-FEE-COST             PIC S9(05)V9(04).
002800    05  BH-CASH                 PIC S9(07)V9(04).
002900    05  BH-EQUITY               PIC S9(07)V9(04).
003000    05  BH-TRADE-VOL            PIC S9(03)V9(04).
003100    05  FILLER                  PIC X(02).
