000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    STATSUI.
000400 AUTHOR.        R KIVELA.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  08/14/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    STATISTICS SUITE.  FIVE INDEPENDENT READ-AGGREGATE-WRITE
001200*    PASSES OVER TRADES, EACH APPENDING ITS OWN SECTION TO THE
001300*    STATISTICS REPORT:
001400*        PASS 1 - CALENDAR      (TRADE COUNT PER DELIVERY DATE)
001500*        PASS 2 - HEATMAP       (VOLUME/PRICE STD BY DATE/HOUR/
001600*                                TYPE)
001700*        PASS 3 - VOLUME TREND  (ONE CONTRACT SLOT, PER-DATE
001800*                                VOLUME, OPTIONAL LOOKBACK/
001900*                                ACTIVE-MINUTE FILTERS)
002000*        PASS 4 - INTRADAY PATTERN (SAME SLOT, VOLUME BY
002100*                                EXECUTION MINUTE-OF-HOUR)
002200*        PASS 5 - VOLUME PROFILE   (SAME SLOT, VOLUME BY EXACT
002300*                                PRICE)
002400*    PASSES 3-5 SHARE ONE TARGET CONTRACT SLOT, GIVEN ON PARAMS
002500*    AS A SHORT NAME (PH01, QH44, ...) - SP-ST-SHORT-NAME.  THE
002600*    OPTIONAL "N HOURS BEFORE CLOSE" AND "M ACTIVE MINUTES"
002700*    FILTERS ON PASS 3 ALSO COME FROM PARAMS (SP-ST-HOURS-BEFORE,
002800*    SP-ST-MIN-ACTIVE).  TRADES IS READ ONCE PER PASS (FIVE FULL
002900*    PASSES, TRADES REOPENED EACH TIME) - THE DESK RUNS THIS
003000*    OVERNIGHT, NOT INTRADAY.
003100*----------------------------------------------------------------
003200*    CHANGE LOG
003300*----------------------------------------------------------------
003400*    08/14/91 RK   0112  INITIAL VERSION - CALENDAR AND HEATMAP
003500*                        ONLY.
003600*    02/25/93 RK   0139  VOLUME TREND PASS ADDED PER DESK REQUEST.
003700*    07/09/94 MP   0163  N-HOUR LOOKBACK FILTER ADDED TO VOLUME
003800*                        TREND.
003900*    05/02/96 HJ   0184  M ACTIVE-MINUTE FILTER ADDED TO VOLUME
004000*                        TREND.
004100*    11/06/97 RLK  0210  Y2K REVIEW - JDN MATH SHARED WITH TRDWIN,
004200*                        ALREADY VERIFIED PAST CENTURY BREAK.
004300*    01/08/99 MPT  0241  Y2K SIGN-OFF.
004400*    09/18/99 HJ   0246  INTRADAY PATTERN AND VOLUME PROFILE
004500*                        PASSES ADDED - DESK WANTED THE FULL
004600*                        FIVE-PASS SUITE IN ONE REPORT RUN
004700*                        INSTEAD OF THREE PROGRAMS.
004800*    12/02/99 HJ   0249  FIXED SLOT-SEARCH LOOP IN 360-FIND-
004900*                        HEATMAP-SLOT AND 620-FIND-PROFILE-SLOT -
005000*                        ON A FOUND MATCH THE PERFORM VARYING
005100*                        LEAVES THE INDEX ONE PAST THE MATCH
005200*                        (INCREMENTED AFTER THE HIT, BEFORE THE
005300*                        UNTIL RETEST), SO VOLUME WAS BEING ADDED
005400*                        TO THE WRONG SLOT.  BOTH NOW STEP THE
005500*                        INDEX BACK ONE ON A HIT.
005600*    04/03/02 RLK  0262  N-HOUR LOOKBACK IN 430-ACCUM-VOLUME-TREND-
005700*                        TRADE WAS SHARING MODE M'S 1440-MINUTE
005800*                        BUCKET-TABLE BOUND, CAPPING THE LOOKBACK
005900*                        AT 24 HOURS EVEN THOUGH SP-ST-HOURS-BEFORE
006000*                        LEGALLY RUNS LONGER.  MODE N-ONLY NOW
006100*                        TESTS AGAINST ITS OWN CUTOFF, UNBOUNDED.
006200*----------------------------------------------------------------
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.  IBM-370.
006700 OBJECT-COMPUTER.  IBM-370.
006800 SPECIAL-NAMES.
006900    C01 IS TOP-OF-FORM.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300    SELECT TRADES-FILE  ASSIGN TO TRADES
007400        ORGANIZATION IS SEQUENTIAL
007500        FILE STATUS  IS WS-TRADES-STATUS.
007600    SELECT PARAMS-FILE  ASSIGN TO PARAMS
007700        ORGANIZATION IS LINE SEQUENTIAL
007800        FILE STATUS  IS WS-PARAMS-STATUS.
007900    SELECT REPORT-FILE  ASSIGN TO RPTSTAT
008000        ORGANIZATION IS SEQUENTIAL
008100        FILE STATUS  IS WS-REPORT-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  TRADES-FILE
008600    RECORDING MODE IS F
008700    LABEL RECORDS ARE STANDARD.
008800 COPY TRADEREC.
008900
009000 FD  PARAMS-FILE.
009100 COPY PARMREC.
009200
009300 FD  REPORT-FILE
009400    RECORDING MODE IS F
009500    LABEL RECORDS ARE STANDARD.
009600 01  PRINT-REC                  PIC X(132).
009700
009800 WORKING-STORAGE SECTION.
009900 01  WS-FILE-STATUSES.
010000    05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.
010100    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
010200    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
010300
010400 01  WS-SWITCHES.
010500    05  WS-TRADES-EOF           PIC X(01) VALUE 'N'.
010600        88  TRADES-AT-EOF               VALUE 'Y'.
010700    05  WS-FIRST-DATE-SW        PIC X(01) VALUE 'Y'.
010800        88  WS-FIRST-DATE-REC           VALUE 'Y'.
010900
011000*----------------------------------------------------------------
011100*    TARGET CONTRACT SLOT (PASSES 3-5) - PARSED ONCE FROM
011200*    SP-ST-SHORT-NAME BY 900-PARSE-SHORT-NAME.
011300*----------------------------------------------------------------
011400 01  WS-TARGET-WORK.
011500    05  WS-TGT-TYPE             PIC X(02).
011600    05  WS-TGT-SEQ              PIC 9(02).
011700    05  WS-TGT-DURATION         PIC 9(03).
011800    05  WS-TGT-START-MIN        PIC S9(05) COMP-3.
011900    05  WS-TGT-DELIVERY-TIME    PIC 9(06).
012000    05  WS-TGT-DELIVERY-TIME-R  REDEFINES WS-TGT-DELIVERY-TIME.
012100        10  WS-TGT-HH           PIC 9(02).
012200        10  WS-TGT-MM           PIC 9(02).
012300        10  WS-TGT-SS           PIC 9(02).
012400    05  WS-TARGET-VALID-SW      PIC X(01) VALUE 'N'.
012500        88  WS-TARGET-IS-VALID          VALUE 'Y'.
012600    05  WS-VT-MODE-SW           PIC X(01) VALUE 'S'.
012700        88  WS-VT-MODE-SIMPLE           VALUE 'S'.
012800        88  WS-VT-MODE-N-ONLY           VALUE 'N'.
012900        88  WS-VT-MODE-M                VALUE 'M'.
013000
013100*----------------------------------------------------------------
013200*    PASS 1 - CALENDAR WORK AREA.
013300*----------------------------------------------------------------
013400 01  WS-CAL-WORK.
013500    05  WS-CAL-PREV-DATE        PIC 9(08).
013600    05  WS-CAL-COUNT            PIC S9(07) COMP-3 VALUE +0.
013700    05  WS-CAL-GRAND-TOTAL      PIC S9(09) COMP-3 VALUE +0.
013800
013900*----------------------------------------------------------------
014000*    PASS 2 - HEATMAP WORK AREA.  ONE SLOT PER (HOUR,TYPE) SEEN ON
014100*    THE CURRENT DELIVERY DATE, FLUSHED AND RESET AT EACH CONTROL
014200*    BREAK ON DATE.
014300*----------------------------------------------------------------
014400 01  WS-HEATMAP-TABLE.
014500    05  WS-HM-SLOT-COUNT        PIC S9(03) COMP-3 VALUE +0.
014600    05  WS-HM-ENTRY OCCURS 48 TIMES
014700                        INDEXED BY WS-HM-IDX.
014800        10  WS-HM-IN-USE-SW     PIC X(01).
014900            88  WS-HM-IN-USE            VALUE 'Y'.
015000        10  WS-HM-HOUR          PIC 9(02).
015100        10  WS-HM-TYPE          PIC X(02).
015200        10  WS-HM-COUNT         PIC S9(07) COMP-3.
015300        10  WS-HM-VOL-SUM       PIC S9(09)V9 COMP-3.
015400        10  WS-HM-PRICE-SUM     PIC S9(11)V99 COMP-3.
015500        10  WS-HM-PRICE-SUMSQ   PIC S9(15)V9999 COMP-3.
015600 77  WS-HM-FOUND-SW              PIC X(01).
015700    88  WS-HM-SLOT-FOUND                 VALUE 'Y'.
015800 77  WS-HM-SCAN-IDX               PIC S9(03) COMP-3.
015900
016000*----------------------------------------------------------------
016100*    PASS 3 - VOLUME TREND WORK AREA.  WS-VT-BUCKET IS INDEXED BY
016200*    "MINUTES BEFORE CLOSE" (SLOT 1 = THE MINUTE OF CLOSE ITSELF,
016300*    SLOT 1440 = 24 HOURS BEFORE CLOSE) SO IT NEVER NEEDS A
016400*    DYNAMIC ORIGIN EVEN WHEN THE WINDOW START ISN'T KNOWN UNTIL
016500*    THE FIRST TRADE OF THE DATE IS SEEN (THE "NO N GIVEN" CASE).
016600*----------------------------------------------------------------
016700 01  WS-VT-WORK.
016800    05  WS-VT-PREV-DATE         PIC 9(08).
016900    05  WS-VT-CLOSE-MINUTE      PIC S9(11) COMP-3.
017000    05  WS-VT-SIMPLE-SUM        PIC S9(07)V99 COMP-3.
017100    05  WS-VT-KEPT-SUM          PIC S9(07)V99 COMP-3.
017200    05  WS-VT-HAS-MATCH-SW      PIC X(01).
017300        88  WS-VT-HAS-MATCH             VALUE 'Y'.
017400    05  WS-VT-MAX-OFFSET-SEEN   PIC S9(05) COMP-3.
017500    05  WS-VT-EXEC-MINUTE       PIC S9(11) COMP-3.
017600    05  WS-VT-OFFSET            PIC S9(05) COMP-3.
017700    05  WS-VT-WINDOW-TOP-OFFSET PIC S9(05) COMP-3.
017800    05  WS-VT-SCAN-OFFSET       PIC S9(05) COMP-3.
017900    05  WS-VT-ACTIVE-COUNT      PIC S9(05) COMP-3.
018000    05  WS-VT-MTH-OFFSET        PIC S9(05) COMP-3.
018100    05  WS-VT-MTH-FOUND-SW      PIC X(01).
018200        88  WS-VT-MTH-FOUND             VALUE 'Y'.
018300    05  WS-VT-OUTPUT-VOLUME     PIC S9(07)V99 COMP-3.
018400 01  WS-VT-BUCKET-TABLE.
018500    05  WS-VT-BUCKET OCCURS 1440 TIMES
018600                        INDEXED BY WS-VT-BKT-IDX
018700                        PIC S9(05)V99 COMP-3.
018800
018900*----------------------------------------------------------------
019000*    PASS 4 - INTRADAY PATTERN WORK AREA - ONE SLOT PER MINUTE OF
019100*    THE HOUR (0-59), ACCUMULATED ACROSS THE WHOLE FILE.
019200*----------------------------------------------------------------
019300 01  WS-INTRADAY-TABLE.
019400    05  WS-ID-MINUTE-VOL OCCURS 60 TIMES
019500                        INDEXED BY WS-ID-IDX
019600                        PIC S9(09)V9 COMP-3.
019700 77  WS-ID-MINUTE-OF-HOUR         PIC S9(02) COMP-3.
019800
019900*----------------------------------------------------------------
020000*    PASS 5 - VOLUME PROFILE WORK AREA - DISTINCT-PRICE TABLE,
020100*    LINEAR-SEARCH INSERT WHILE READING, BUBBLE-SORTED ASCENDING
020200*    BY PRICE BEFORE PRINTING.
020300*----------------------------------------------------------------
020400 01  WS-PROFILE-TABLE.
020500    05  WS-PF-ENTRY-COUNT       PIC S9(05) COMP-3 VALUE +0.
020600    05  WS-PF-ENTRY OCCURS 300 TIMES
020700                        INDEXED BY WS-PF-IDX.
020800        10  WS-PF-PRICE         PIC S9(05)V99.
020900        10  WS-PF-VOL-SUM       PIC S9(09)V9 COMP-3.
021000 77  WS-PF-FOUND-SW               PIC X(01).
021100    88  WS-PF-SLOT-FOUND                 VALUE 'Y'.
021200 01  WS-PF-SORT-WORK.
021300    05  WS-PF-SWAPPED-SW        PIC X(01).
021400        88  WS-PF-DID-SWAP              VALUE 'Y'.
021500    05  WS-PF-SORT-IDX          PIC S9(05) COMP-3.
021600    05  WS-PF-TEMP-PRICE        PIC S9(05)V99.
021700    05  WS-PF-TEMP-VOL-SUM      PIC S9(09)V9 COMP-3.
021800
021900*----------------------------------------------------------------
022000*    JULIAN DAY / DATE-TIME-TO-MINUTES WORK AREA - SAME FLIEGEL/
022100*    VAN FLANDERN FORMULA AS TRDWIN, DUPLICATED HERE PER HOUSE
022200*    PRACTICE FOR SMALL DATE CALCULATIONS.
022300*----------------------------------------------------------------
022400 01  WS-JDN-FIELDS.
022500    05  WS-JDN-Y                PIC S9(09) COMP-3.
022600    05  WS-JDN-M                PIC S9(09) COMP-3.
022700    05  WS-JDN-D                PIC S9(09) COMP-3.
022800    05  WS-JDN-A                PIC S9(09) COMP-3.
022900    05  WS-JDN-Y2               PIC S9(09) COMP-3.
023000    05  WS-JDN-M2               PIC S9(09) COMP-3.
023100    05  WS-JDN-TERM1            PIC S9(09) COMP-3.
023200    05  WS-JDN-RESULT           PIC S9(09) COMP-3.
023300
023400 01  WS-DTM-FIELDS.
023500    05  WS-DTM-DATE-N           PIC 9(08).
023600    05  WS-DTM-DATE REDEFINES WS-DTM-DATE-N.
023700        10  WS-DTM-YY           PIC 9(04).
023800        10  WS-DTM-MM           PIC 9(02).
023900        10  WS-DTM-DD           PIC 9(02).
024000    05  WS-DTM-TIME-N           PIC 9(06).
024100    05  WS-DTM-TIME REDEFINES WS-DTM-TIME-N.
024200        10  WS-DTM-HH           PIC 9(02).
024300        10  WS-DTM-MN           PIC 9(02).
024400        10  WS-DTM-SS           PIC 9(02).
024500    05  WS-DTM-MINUTES          PIC S9(11) COMP-3.
024600
024700*----------------------------------------------------------------
024800*    STANDARD DEVIATION (SAMPLE, N-1) WORK AREA - NEWTON'S METHOD
024900*    SQUARE ROOT, NO INTRINSIC FUNCTIONS.
025000*----------------------------------------------------------------
025100 01  WS-STDDEV-WORK.
025200    05  WS-SD-N                 PIC S9(07) COMP-3.
025300    05  WS-SD-SUM               PIC S9(11)V99 COMP-3.
025400    05  WS-SD-SUMSQ             PIC S9(15)V9999 COMP-3.
025500    05  WS-SD-VARIANCE          PIC S9(09)V9999 COMP-3.
025600    05  WS-SD-RESULT            PIC S9(05)V99 COMP-3.
025700    05  WS-SD-ROOT-X            PIC S9(09)V9999 COMP-3.
025800    05  WS-SD-ROOT-STEP-CNT     PIC S9(02) COMP-3.
025900
026000 01  RPT-HEADING-1.
026100    05  FILLER                  PIC X(20) VALUE
026200            'STATISTICS REPORT'.
026300    05  FILLER                  PIC X(112) VALUE SPACES.
026400
026500 01  RPT-CAL-HEADING.
026600    05  FILLER                  PIC X(20) VALUE 'CALENDAR'.
026700    05  FILLER                  PIC X(112) VALUE SPACES.
026800 01  RPT-CAL-COL-HEADING.
026900    05  FILLER                  PIC X(12) VALUE 'DATE        '.
027000    05  FILLER                  PIC X(10) VALUE 'COUNT     '.
027100    05  FILLER                  PIC X(110) VALUE SPACES.
027200 01  RPT-CAL-DETAIL.
027300    05  RC-DATE                 PIC 9(08).
027400    05  FILLER                  PIC X(04) VALUE SPACES.
027500    05  RC-COUNT                PIC Z(06)9.
027600    05  FILLER                  PIC X(107) VALUE SPACES.
027700 01  RPT-CAL-TOTAL.
027800    05  FILLER                  PIC X(20) VALUE
027900            'CALENDAR GRAND TOTAL'.
028000    05  RC-GRAND-TOTAL          PIC Z(07)9.
028100    05  FILLER                  PIC X(104) VALUE SPACES.
028200
028300 01  RPT-HM-HEADING.
028400    05  FILLER                  PIC X(20) VALUE
028500            'DATE/HOUR HEATMAP'.
028600    05  FILLER                  PIC X(112) VALUE SPACES.
028700 01  RPT-HM-COL-HEADING.
028800    05  FILLER                  PIC X(12) VALUE 'DATE        '.
028900    05  FILLER                  PIC X(06) VALUE 'HOUR  '.
029000    05  FILLER                  PIC X(06) VALUE 'TYPE  '.
029100    05  FILLER                  PIC X(14) VALUE 'VOLUME        '.
029200    05  FILLER                  PIC X(12) VALUE 'PRICE-STD   '.
029300    05  FILLER                  PIC X(82) VALUE SPACES.
029400 01  RPT-HM-DETAIL.
029500    05  RH-DATE                 PIC 9(08).
029600    05  FILLER                  PIC X(04) VALUE SPACES.
029700    05  RH-HOUR                 PIC Z9.
029800    05  FILLER                  PIC X(04) VALUE SPACES.
029900    05  RH-TYPE                 PIC X(02).
030000    05  FILLER                  PIC X(04) VALUE SPACES.
030100    05  RH-VOLUME               PIC Z(06)9.9.
030200    05  FILLER                  PIC X(03) VALUE SPACES.
030300    05  RH-PRICE-STD            PIC Z(03)9.99.
030400    05  FILLER                  PIC X(83) VALUE SPACES.
030500
030600 01  RPT-VT-HEADING.
030700    05  FILLER                  PIC X(20) VALUE 'VOLUME TREND'.
030800    05  FILLER                  PIC X(112) VALUE SPACES.
030900 01  RPT-VT-COL-HEADING.
031000    05  FILLER                  PIC X(12) VALUE 'DATE        '.
031100    05  FILLER                  PIC X(14) VALUE 'VOLUME        '.
031200    05  FILLER                  PIC X(106) VALUE SPACES.
031300 01  RPT-VT-DETAIL.
031400    05  RVT-DATE                PIC 9(08).
031500    05  FILLER                  PIC X(04) VALUE SPACES.
031600    05  RVT-VOLUME              PIC Z(05)9.99.
031700    05  FILLER                  PIC X(107) VALUE SPACES.
031800
031900 01  RPT-IP-HEADING.
032000    05  FILLER                  PIC X(20) VALUE
032100            'INTRADAY PATTERN'.
032200    05  FILLER                  PIC X(112) VALUE SPACES.
032300 01  RPT-IP-COL-HEADING.
032400    05  FILLER                  PIC X(12) VALUE 'MINUTE      '.
032500    05  FILLER                  PIC X(14) VALUE 'VOLUME        '.
032600    05  FILLER                  PIC X(106) VALUE SPACES.
032700 01  RPT-IP-DETAIL.
032800    05  RIP-MINUTE              PIC Z9.
032900    05  FILLER                  PIC X(14) VALUE SPACES.
033000    05  RIP-VOLUME              PIC Z(07)9.9.
033100    05  FILLER                  PIC X(105) VALUE SPACES.
033200
033300 01  RPT-PF-HEADING.
033400    05  FILLER                  PIC X(20) VALUE 'VOLUME PROFILE'.
033500    05  FILLER                  PIC X(112) VALUE SPACES.
033600 01  RPT-PF-COL-HEADING.
033700    05  FILLER                  PIC X(12) VALUE 'PRICE       '.
033800    05  FILLER                  PIC X(14) VALUE 'VOLUME        '.
033900    05  FILLER                  PIC X(106) VALUE SPACES.
034000 01  RPT-PF-DETAIL.
034100    05  RPF-PRICE               PIC Z(03)9.99.
034200    05  FILLER                  PIC X(08) VALUE SPACES.
034300    05  RPF-VOLUME              PIC Z(07)9.9.
034400    05  FILLER                  PIC X(105) VALUE SPACES.
034500
034600 PROCEDURE DIVISION.
034700*----------------------------------------------------------------
034800*    FIVE PASSES, EACH WITH ITS OWN OPEN/CLOSE OF TRADES-FILE -
034900*    PASSES 1-2 RUN REGARDLESS OF THE TARGET SLOT SINCE THEY
035000*    COVER THE WHOLE FILE; PASSES 3-5 NEED A VALID SHORT NAME
035100*    BECAUSE THEY FILTER DOWN TO ONE PRODUCT SLOT.
035200 000-MAIN.
035300    PERFORM 705-READ-PARAMS.
035400    PERFORM 900-PARSE-SHORT-NAME THRU 900-EXIT.
035500    PERFORM 700-OPEN-COMMON-FILES.
035600    PERFORM 800-INIT-REPORT.
035700
035800    PERFORM 200-CALENDAR-PASS THRU 200-EXIT.
035900    PERFORM 300-HEATMAP-PASS THRU 300-EXIT.
036000    IF WS-TARGET-IS-VALID
036100        PERFORM 400-VOLUME-TREND-PASS THRU 400-EXIT
036200        PERFORM 500-INTRADAY-PASS THRU 500-EXIT
036300        PERFORM 600-PROFILE-PASS THRU 600-EXIT
036400    ELSE
036500        DISPLAY 'STATSUI - INVALID SHORT NAME, SKIPPING PASS 3-5'
036600    END-IF.
036700
036800    PERFORM 790-CLOSE-COMMON-FILES.
036900    GOBACK.
037000
037100 705-READ-PARAMS.
037200    OPEN INPUT PARAMS-FILE.
037300    READ PARAMS-FILE
037400        AT END
037500            DISPLAY 'STATSUI - PARAMS FILE EMPTY, ABORTING'
037600            MOVE 16 TO RETURN-CODE
037700            GOBACK
037800    END-READ.
037900    CLOSE PARAMS-FILE.
038000 705-EXIT.
038100    EXIT.
038200
038300 700-OPEN-COMMON-FILES.
038400    OPEN OUTPUT REPORT-FILE.
038500 700-EXIT.
038600    EXIT.
038700
038800 710-OPEN-TRADES.
038900    OPEN INPUT TRADES-FILE.
039000    IF WS-TRADES-STATUS NOT = '00'
039100        DISPLAY 'STATSUI - ERROR OPENING TRADES FILE, RC='
039200                WS-TRADES-STATUS
039300        MOVE 16 TO RETURN-CODE
039400        MOVE 'Y' TO WS-TRADES-EOF
039500    ELSE
039600        MOVE 'N' TO WS-TRADES-EOF
039700    END-IF.
039800 710-EXIT.
039900    EXIT.
040000
040100 790-CLOSE-COMMON-FILES.
040200    CLOSE REPORT-FILE.
040300 790-EXIT.
040400    EXIT.
040500
040600 800-INIT-REPORT.
040700    WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
040800 800-EXIT.
040900    EXIT.
041000
041100 100-READ-TRADE.
041200    READ TRADES-FILE
041300        AT END
041400            MOVE 'Y' TO WS-TRADES-EOF
041500            GO TO 100-EXIT
041600    END-READ.
041700 100-EXIT.
041800    EXIT.
041900
042000*----------------------------------------------------------------
042100*    900-PARSE-SHORT-NAME - PH01/QH44 STYLE SHORT NAME INTO TYPE,
042200*    SEQUENCE, DURATION AND START-MINUTE-OF-DAY.  ANY OTHER PREFIX
042300*    IS REJECTED (WS-TARGET-VALID-SW STAYS 'N').  ALSO SETS THE
042400*    VOLUME-TREND MODE SWITCH FROM SP-ST-HOURS-GIVEN-SW/
042500*    SP-ST-MIN-ACTIVE.
042600*----------------------------------------------------------------
042700 900-PARSE-SHORT-NAME.
042800    MOVE SP-ST-SHORT-NAME (1:2) TO WS-TGT-TYPE.
042900    MOVE SP-ST-SHORT-NAME (3:2) TO WS-TGT-SEQ.
043000    EVALUATE WS-TGT-TYPE
043100        WHEN 'PH'
043200            MOVE 'Y' TO WS-TARGET-VALID-SW
043300            MOVE 60  TO WS-TGT-DURATION
043400            COMPUTE WS-TGT-START-MIN = (WS-TGT-SEQ - 1) * 60
043500        WHEN 'QH'
043600            MOVE 'Y' TO WS-TARGET-VALID-SW
043700            MOVE 15  TO WS-TGT-DURATION
043800            COMPUTE WS-TGT-START-MIN = (WS-TGT-SEQ - 1) * 15
043900        WHEN OTHER
044000            MOVE 'N' TO WS-TARGET-VALID-SW
044100    END-EVALUATE.
044200    IF WS-TARGET-IS-VALID
044300        COMPUTE WS-TGT-HH = WS-TGT-START-MIN / 60
044400        COMPUTE WS-TGT-MM = WS-TGT-START-MIN - (WS-TGT-HH * 60)
044500        MOVE 0 TO WS-TGT-SS
044600    END-IF.
044700*    VOLUME-TREND MODE IS PICKED HERE, ONCE, SO 400-VOLUME-TREND-PASS
044800*    DOESN'T HAVE TO RE-DERIVE IT PER TRADE - MINUTE-LEVEL MODE
044900*    WINS IF SP-ST-MIN-ACTIVE IS SET, ELSE HOURS-ONLY IF A HOURS
045000*    COUNT WAS GIVEN, ELSE THE SIMPLE PRIOR-DAY-VS-TODAY MODE.
045100    IF SP-ST-MIN-ACTIVE > 0
045200        SET WS-VT-MODE-M      TO TRUE
045300    ELSE
045400        IF SP-ST-HOURS-IS-GIVEN
045500            SET WS-VT-MODE-N-ONLY TO TRUE
045600        ELSE
045700            SET WS-VT-MODE-SIMPLE TO TRUE
045800        END-IF
045900    END-IF.
046000 900-EXIT.
046100    EXIT.
046200
046300*----------------------------------------------------------------
046400*    PASS 1 - CALENDAR.  CONTROL BREAK ON DELIVERY DATE OVER THE
046500*    WHOLE TRADES FILE, NO CONTRACT FILTER.
046600*----------------------------------------------------------------
046700 200-CALENDAR-PASS.
046800    PERFORM 710-OPEN-TRADES.
046900    WRITE PRINT-REC FROM RPT-CAL-HEADING AFTER 2.
047000    WRITE PRINT-REC FROM RPT-CAL-COL-HEADING AFTER 1.
047100    MOVE 'Y' TO WS-FIRST-DATE-SW.
047200    MOVE 0   TO WS-CAL-COUNT WS-CAL-GRAND-TOTAL.
047300
047400    PERFORM 100-READ-TRADE THRU 100-EXIT.
047500    PERFORM 210-CALENDAR-TRADE THRU 210-EXIT
047600            UNTIL TRADES-AT-EOF.
047700
047800    IF NOT WS-FIRST-DATE-REC
047900        MOVE WS-CAL-PREV-DATE TO RC-DATE
048000        MOVE WS-CAL-COUNT     TO RC-COUNT
048100        WRITE PRINT-REC FROM RPT-CAL-DETAIL AFTER 1
048200    END-IF.
048300    MOVE WS-CAL-GRAND-TOTAL TO RC-GRAND-TOTAL.
048400    WRITE PRINT-REC FROM RPT-CAL-TOTAL AFTER 2.
048500    CLOSE TRADES-FILE.
048600 200-EXIT.
048700    EXIT.
048800
048900 210-CALENDAR-TRADE.
049000    IF TR-STATE-COMPLETED
049100        IF WS-FIRST-DATE-REC OR
049200           TR-DELIVERY-DATE NOT = WS-CAL-PREV-DATE
049300            IF NOT WS-FIRST-DATE-REC
049400                MOVE WS-CAL-PREV-DATE TO RC-DATE
049500                MOVE WS-CAL-COUNT     TO RC-COUNT
049600                WRITE PRINT-REC FROM RPT-CAL-DETAIL AFTER 1
049700            END-IF
049800            MOVE TR-DELIVERY-DATE TO WS-CAL-PREV-DATE
049900            MOVE 'N' TO WS-FIRST-DATE-SW
050000            MOVE 0   TO WS-CAL-COUNT
050100        END-IF
050200        ADD 1 TO WS-CAL-COUNT
050300        ADD 1 TO WS-CAL-GRAND-TOTAL
050400    END-IF.
050500    PERFORM 100-READ-TRADE THRU 100-EXIT.
050600 210-EXIT.
050700    EXIT.
050800
050900*----------------------------------------------------------------
051000*    PASS 2 - HEATMAP.  A SMALL (HOUR,TYPE) TABLE IS ACCUMULATED
051100*    FOR THE CURRENT DELIVERY DATE AND FLUSHED AT EACH CONTROL
051200*    BREAK - AT MOST 48 SLOTS ARE EVER IN USE AT ONCE (24 HOURS,
051300*    PH OR QH).
051400*----------------------------------------------------------------
051500 300-HEATMAP-PASS.
051600    PERFORM 710-OPEN-TRADES.
051700    WRITE PRINT-REC FROM RPT-HM-HEADING AFTER 2.
051800    WRITE PRINT-REC FROM RPT-HM-COL-HEADING AFTER 1.
051900    MOVE 'Y' TO WS-FIRST-DATE-SW.
052000    PERFORM 320-CLEAR-HEATMAP-TABLE THRU 320-EXIT.
052100
052200    PERFORM 100-READ-TRADE THRU 100-EXIT.
052300    PERFORM 310-HEATMAP-TRADE THRU 310-EXIT
052400            UNTIL TRADES-AT-EOF.
052500
052600    IF NOT WS-FIRST-DATE-REC
052700        PERFORM 350-FLUSH-HEATMAP-DATE THRU 350-EXIT
052800    END-IF.
052900    CLOSE TRADES-FILE.
053000 300-EXIT.
053100    EXIT.
053200
053300 310-HEATMAP-TRADE.
053400    IF TR-STATE-COMPLETED
053500        IF WS-FIRST-DATE-REC OR
053600           TR-DELIVERY-DATE NOT = WS-CAL-PREV-DATE
053700            IF NOT WS-FIRST-DATE-REC
053800                PERFORM 350-FLUSH-HEATMAP-DATE THRU 350-EXIT
053900            END-IF
054000            MOVE TR-DELIVERY-DATE TO WS-CAL-PREV-DATE
054100            MOVE 'N' TO WS-FIRST-DATE-SW
054200            PERFORM 320-CLEAR-HEATMAP-TABLE THRU 320-EXIT
054300        END-IF
054400        MOVE TR-DELIVERY-TIME (1:2) TO WS-HM-SCAN-IDX
054500        PERFORM 360-FIND-HEATMAP-SLOT THRU 360-EXIT.
054600        ADD 1              TO WS-HM-COUNT (WS-HM-IDX)
054700        ADD TR-VOLUME      TO WS-HM-VOL-SUM (WS-HM-IDX)
054800        ADD TR-PRICE       TO WS-HM-PRICE-SUM (WS-HM-IDX)
054900        COMPUTE WS-HM-PRICE-SUMSQ (WS-HM-IDX) =
055000                WS-HM-PRICE-SUMSQ (WS-HM-IDX)
055100                + TR-PRICE * TR-PRICE
055200    END-IF.
055300    PERFORM 100-READ-TRADE THRU 100-EXIT.
055400 310-EXIT.
055500    EXIT.
055600
055700 320-CLEAR-HEATMAP-TABLE.
055800    MOVE 0 TO WS-HM-SLOT-COUNT.
055900    PERFORM 325-CLEAR-HEATMAP-SLOT THRU 325-EXIT
056000            VARYING WS-HM-IDX FROM 1 BY 1
056100            UNTIL WS-HM-IDX > 48.
056200 320-EXIT.
056300    EXIT.
056400
056500 325-CLEAR-HEATMAP-SLOT.
056600    MOVE 'N' TO WS-HM-IN-USE-SW (WS-HM-IDX).
056700    MOVE 0   TO WS-HM-COUNT (WS-HM-IDX)
056800                WS-HM-VOL-SUM (WS-HM-IDX)
056900                WS-HM-PRICE-SUM (WS-HM-IDX)
057000                WS-HM-PRICE-SUMSQ (WS-HM-IDX).
057100 325-EXIT.
057200    EXIT.
057300
057400*----------------------------------------------------------------
057500*    360-FIND-HEATMAP-SLOT - LINEAR SEARCH FOR (HOUR,TYPE); ELSE
057600*    TAKES THE NEXT UNUSED SLOT.  WS-HM-SCAN-IDX HOLDS THE HOUR
057700*    (SET BY THE CALLER FROM TR-DELIVERY-TIME), TR-CONTRACT-TYPE
057800*    IS THE OTHER KEY COLUMN.  RESULT INDEX IS LEFT IN WS-HM-IDX.
057900*----------------------------------------------------------------
058000 360-FIND-HEATMAP-SLOT.
058100    MOVE 'N' TO WS-HM-FOUND-SW.
058200    PERFORM 365-SCAN-HEATMAP-SLOT THRU 365-EXIT
058300            VARYING WS-HM-IDX FROM 1 BY 1
058400            UNTIL WS-HM-IDX > 48 OR WS-HM-SLOT-FOUND.
058500    IF WS-HM-SLOT-FOUND
058600        SET WS-HM-IDX DOWN BY 1
058700    ELSE
058800        ADD 1 TO WS-HM-SLOT-COUNT
058900        SET WS-HM-IDX TO WS-HM-SLOT-COUNT
059000        MOVE 'Y'            TO WS-HM-IN-USE-SW (WS-HM-IDX)
059100        MOVE WS-HM-SCAN-IDX TO WS-HM-HOUR (WS-HM-IDX)
059200        MOVE TR-CONTRACT-TYPE TO WS-HM-TYPE (WS-HM-IDX)
059300    END-IF.
059400 360-EXIT.
059500    EXIT.
059600
059700 365-SCAN-HEATMAP-SLOT.
059800    IF WS-HM-IN-USE (WS-HM-IDX)
059900       AND WS-HM-HOUR (WS-HM-IDX) = WS-HM-SCAN-IDX
060000       AND WS-HM-TYPE (WS-HM-IDX) = TR-CONTRACT-TYPE
060100        MOVE 'Y' TO WS-HM-FOUND-SW
060200    END-IF.
060300 365-EXIT.
060400    EXIT.
060500
060600*----------------------------------------------------------------
060700*    350-FLUSH-HEATMAP-DATE - PRINTS EVERY IN-USE SLOT FOR THE
060800*    JUST-FINISHED DELIVERY DATE, LOWEST SLOT FIRST.
060900*----------------------------------------------------------------
061000 350-FLUSH-HEATMAP-DATE.
061100    PERFORM 355-FLUSH-HEATMAP-SLOT THRU 355-EXIT
061200            VARYING WS-HM-IDX FROM 1 BY 1
061300            UNTIL WS-HM-IDX > WS-HM-SLOT-COUNT.
061400 350-EXIT.
061500    EXIT.
061600
061700 355-FLUSH-HEATMAP-SLOT.
061800    IF WS-HM-IN-USE (WS-HM-IDX)
061900        MOVE WS-CAL-PREV-DATE   TO RH-DATE
062000        MOVE WS-HM-HOUR (WS-HM-IDX) TO RH-HOUR
062100        MOVE WS-HM-TYPE (WS-HM-IDX) TO RH-TYPE
062200        MOVE WS-HM-VOL-SUM (WS-HM-IDX) TO RH-VOLUME
062300        MOVE WS-HM-COUNT (WS-HM-IDX)   TO WS-SD-N
062400        MOVE WS-HM-PRICE-SUM (WS-HM-IDX)   TO WS-SD-SUM
062500        MOVE WS-HM-PRICE-SUMSQ (WS-HM-IDX) TO WS-SD-SUMSQ
062600        PERFORM 950-COMPUTE-STDDEV THRU 950-EXIT
062700        MOVE WS-SD-RESULT TO RH-PRICE-STD
062800        WRITE PRINT-REC FROM RPT-HM-DETAIL AFTER 1
062900    END-IF.
063000 355-EXIT.
063100    EXIT.
063200
063300*----------------------------------------------------------------
063400*    950-COMPUTE-STDDEV - SAMPLE (N-1) STANDARD DEVIATION FROM A
063500*    RUNNING SUM/SUM-OF-SQUARES.  ONE-TRADE GROUPS (N=1) HAVE STD
063600*    OF 0, NOT A DIVIDE-BY-ZERO.
063700*----------------------------------------------------------------
063800 950-COMPUTE-STDDEV.
063900    IF WS-SD-N < 2
064000        MOVE 0 TO WS-SD-RESULT
064100    ELSE
064200        COMPUTE WS-SD-VARIANCE ROUNDED =
064300              (WS-SD-SUMSQ - (WS-SD-SUM * WS-SD-SUM) / WS-SD-N)
064400              / (WS-SD-N - 1)
064500        IF WS-SD-VARIANCE <= 0
064600            MOVE 0 TO WS-SD-RESULT
064700        ELSE
064800            PERFORM 960-NEWTON-SQRT THRU 960-EXIT
064900            MOVE WS-SD-ROOT-X TO WS-SD-RESULT
065000        END-IF
065100    END-IF.
065200 950-EXIT.
065300    EXIT.
065400
065500*----------------------------------------------------------------
065600*    960-NEWTON-SQRT - NEWTON'S METHOD SQUARE ROOT OF WS-SD-
065700*    VARIANCE, RESULT IN WS-SD-ROOT-X.  FIXED 20 ITERATIONS - NO
065800*    INTRINSIC FUNCTION IS USED FOR SQUARE ROOT IN THIS SHOP'S
065900*    COBOL.
066000*----------------------------------------------------------------
066100 960-NEWTON-SQRT.
066200    MOVE WS-SD-VARIANCE TO WS-SD-ROOT-X.
066300    PERFORM 965-NEWTON-STEP 20 TIMES.
066400 960-EXIT.
066500    EXIT.
066600
066700*    20 FIXED ITERATIONS CONVERGE WELL PAST THE PIC'S DECIMAL
066800*    PRECISION FOR ANY VARIANCE THIS PROGRAM WILL SEE - NO
066900*    CONVERGENCE TEST IS NEEDED OR MADE.
067000 965-NEWTON-STEP.
067100    COMPUTE WS-SD-ROOT-X ROUNDED =
067200            (WS-SD-ROOT-X + WS-SD-VARIANCE / WS-SD-ROOT-X) / 2.
067300
067400*----------------------------------------------------------------
067500*    PASS 3 - VOLUME TREND.  SEE REMARKS FOR THE THREE MODES.
067600*----------------------------------------------------------------
067700 400-VOLUME-TREND-PASS.
067800    PERFORM 710-OPEN-TRADES.
067900    WRITE PRINT-REC FROM RPT-VT-HEADING AFTER 2.
068000    WRITE PRINT-REC FROM RPT-VT-COL-HEADING AFTER 1.
068100    MOVE 'Y' TO WS-FIRST-DATE-SW.
068200
068300    PERFORM 100-READ-TRADE THRU 100-EXIT.
068400    PERFORM 410-VOLUME-TREND-TRADE THRU 410-EXIT
068500            UNTIL TRADES-AT-EOF.
068600
068700    IF NOT WS-FIRST-DATE-REC
068800        PERFORM 450-FLUSH-VOLUME-TREND-DATE THRU 450-EXIT
068900    END-IF.
069000    CLOSE TRADES-FILE.
069100 400-EXIT.
069200    EXIT.
069300
069400 410-VOLUME-TREND-TRADE.
069500    IF WS-FIRST-DATE-REC OR TR-DELIVERY-DATE NOT = WS-VT-PREV-DATE
069600        IF NOT WS-FIRST-DATE-REC
069700            PERFORM 450-FLUSH-VOLUME-TREND-DATE THRU 450-EXIT
069800        END-IF
069900        MOVE TR-DELIVERY-DATE TO WS-VT-PREV-DATE
070000        MOVE 'N' TO WS-FIRST-DATE-SW
070100        PERFORM 420-INIT-VOLUME-TREND-DATE THRU 420-EXIT
070200    END-IF.
070300    IF TR-STATE-COMPLETED
070400       AND TR-CONTRACT-TYPE = WS-TGT-TYPE
070500       AND TR-DELIVERY-TIME = WS-TGT-DELIVERY-TIME
070600       AND TR-DURATION-MIN = WS-TGT-DURATION
070700        PERFORM 430-ACCUM-VOLUME-TREND-TRADE THRU 430-EXIT
070800    END-IF.
070900    PERFORM 100-READ-TRADE THRU 100-EXIT.
071000 410-EXIT.
071100    EXIT.
071200
071300*----------------------------------------------------------------
071400*    420-INIT-VOLUME-TREND-DATE - CLOSE = TARGET SLOT'S DELIVERY
071500*    START ON THIS DATE, MINUS 1 HOUR, EXPRESSED AS TOTAL MINUTES
071600*    SINCE THE EPOCH USED BY 940-DATE-TIME-TO-MINUTES.
071700*----------------------------------------------------------------
071800 420-INIT-VOLUME-TREND-DATE.
071900    MOVE TR-DELIVERY-DATE      TO WS-DTM-DATE-N.
072000    MOVE WS-TGT-DELIVERY-TIME  TO WS-DTM-TIME-N.
072100    PERFORM 940-DATE-TIME-TO-MINUTES THRU 940-EXIT.
072200    COMPUTE WS-VT-CLOSE-MINUTE = WS-DTM-MINUTES - 60.
072300    MOVE 0   TO WS-VT-SIMPLE-SUM WS-VT-KEPT-SUM.
072400    MOVE 'N' TO WS-VT-HAS-MATCH-SW.
072500    MOVE -1  TO WS-VT-MAX-OFFSET-SEEN.
072600    IF WS-VT-MODE-M
072700        PERFORM 425-CLEAR-VT-BUCKET THRU 425-EXIT
072800                VARYING WS-VT-BKT-IDX FROM 1 BY 1
072900                UNTIL WS-VT-BKT-IDX > 1440
073000    END-IF.
073100 420-EXIT.
073200    EXIT.
073300
073400 425-CLEAR-VT-BUCKET.
073500    MOVE 0 TO WS-VT-BUCKET (WS-VT-BKT-IDX).
073600 425-EXIT.
073700    EXIT.
073800
073900*----------------------------------------------------------------
074000*    430-ACCUM-VOLUME-TREND-TRADE - THE OFFSET-FROM-CLOSE TABLE IS
074100*    ONLY MAINTAINED IN MODE M, SO ONLY MODE M'S TEST NEEDS THE
074200*    1440-SLOT BOUND (WS-VT-BUCKET IS OCCURS 1440).  MODE N-ONLY
074300*    KEEPS A RUNNING KEPT-SUM AGAINST SP-ST-HOURS-BEFORE, WHICH
074400*    RUNS WELL PAST 24 HOURS ON A REAL TRADING WINDOW - IT GETS
074500*    ITS OWN UNBOUNDED TEST BELOW RATHER THAN BORROWING MODE M'S
074600*    ARRAY-SAFETY GUARD.  MODE SIMPLE KEEPS THE UNFILTERED SUM.
074700 430-ACCUM-VOLUME-TREND-TRADE.
074800    MOVE 'Y' TO WS-VT-HAS-MATCH-SW.
074900    ADD TR-VOLUME TO WS-VT-SIMPLE-SUM.
075000    IF NOT WS-VT-MODE-SIMPLE
075100        MOVE TR-TRADE-DATE        TO WS-DTM-DATE-N
075200        MOVE TR-TRADE-TIME-OF-DAY TO WS-DTM-TIME-N
075300        PERFORM 940-DATE-TIME-TO-MINUTES THRU 940-EXIT
075400        MOVE WS-DTM-MINUTES TO WS-VT-EXEC-MINUTE
075500        COMPUTE WS-VT-OFFSET = WS-VT-CLOSE-MINUTE
075600                              - WS-VT-EXEC-MINUTE
075700        IF WS-VT-MODE-N-ONLY
075800            IF WS-VT-OFFSET >= 0
075900               AND WS-VT-OFFSET < SP-ST-HOURS-BEFORE * 60
076000                ADD TR-VOLUME TO WS-VT-KEPT-SUM
076100            END-IF
076200        ELSE
076300            IF WS-VT-OFFSET >= 0 AND WS-VT-OFFSET < 1440
076400                ADD TR-VOLUME TO WS-VT-KEPT-SUM
076500                ADD 1 TO WS-VT-OFFSET
076600                ADD TR-VOLUME TO WS-VT-BUCKET (WS-VT-OFFSET)
076700                SUBTRACT 1 FROM WS-VT-OFFSET
076800                IF WS-VT-OFFSET > WS-VT-MAX-OFFSET-SEEN
076900                    MOVE WS-VT-OFFSET TO WS-VT-MAX-OFFSET-SEEN
077000                END-IF
077100            END-IF
077200        END-IF
077300    END-IF.
077400 430-EXIT.
077500    EXIT.
077600
077700*----------------------------------------------------------------
077800*    450-FLUSH-VOLUME-TREND-DATE - WRITES (OR SUPPRESSES) THE
077900*    DETAIL LINE FOR THE JUST-FINISHED DATE ACCORDING TO THE
078000*    ACTIVE MODE.
078100*----------------------------------------------------------------
078200 450-FLUSH-VOLUME-TREND-DATE.
078300    IF WS-VT-MODE-SIMPLE
078400        MOVE WS-VT-PREV-DATE   TO RVT-DATE
078500        MOVE WS-VT-SIMPLE-SUM  TO RVT-VOLUME
078600        WRITE PRINT-REC FROM RPT-VT-DETAIL AFTER 1
078700    END-IF.
078800    IF WS-VT-MODE-N-ONLY
078900        MOVE WS-VT-PREV-DATE   TO RVT-DATE
079000        MOVE WS-VT-KEPT-SUM    TO RVT-VOLUME
079100        WRITE PRINT-REC FROM RPT-VT-DETAIL AFTER 1
079200    END-IF.
079300    IF WS-VT-MODE-M
079400        PERFORM 460-FLUSH-VT-MODE-M THRU 460-EXIT
079500    END-IF.
079600 450-EXIT.
079700    EXIT.
079800
079900*----------------------------------------------------------------
080000*    460-FLUSH-VT-MODE-M - SCANS BACKWARD FROM THE WINDOW TOP
080100*    (CLOSE-N-HOURS, OR THE FIRST TRADE'S MINUTE WHEN N ISN'T
080200*    GIVEN) TOWARD CLOSE, COUNTING ACTIVE MINUTES.  WHEN THE M-TH
080300*    ACTIVE MINUTE IS FOUND, THE OUTPUT IS THE SUM OF VOLUME FROM
080400*    THAT MINUTE (INCLUSIVE) TO CLOSE.  FEWER THAN M ACTIVE
080500*    MINUTES OMITS THE DATE ENTIRELY.
080600*----------------------------------------------------------------
080700 460-FLUSH-VT-MODE-M.
080800    IF NOT WS-VT-HAS-MATCH
080900        GO TO 460-EXIT
081000    END-IF.
081100    IF SP-ST-HOURS-IS-GIVEN
081200        COMPUTE WS-VT-WINDOW-TOP-OFFSET =
081300                SP-ST-HOURS-BEFORE * 60 - 1
081400    ELSE
081500        MOVE WS-VT-MAX-OFFSET-SEEN TO WS-VT-WINDOW-TOP-OFFSET
081600    END-IF.
081700    IF WS-VT-WINDOW-TOP-OFFSET > 1439
081800        MOVE 1439 TO WS-VT-WINDOW-TOP-OFFSET
081900    END-IF.
082000    MOVE 0   TO WS-VT-ACTIVE-COUNT.
082100    MOVE 'N' TO WS-VT-MTH-FOUND-SW.
082200    MOVE WS-VT-WINDOW-TOP-OFFSET TO WS-VT-SCAN-OFFSET.
082300 465-SCAN-STEP.
082400    IF WS-VT-SCAN-OFFSET < 0 OR WS-VT-MTH-FOUND
082500        GO TO 465-SCAN-DONE
082600    END-IF.
082700    IF WS-VT-BUCKET (WS-VT-SCAN-OFFSET + 1) > 0
082800        ADD 1 TO WS-VT-ACTIVE-COUNT
082900        IF WS-VT-ACTIVE-COUNT = SP-ST-MIN-ACTIVE
083000            MOVE WS-VT-SCAN-OFFSET TO WS-VT-MTH-OFFSET
083100            MOVE 'Y' TO WS-VT-MTH-FOUND-SW
083200        END-IF
083300    END-IF.
083400    SUBTRACT 1 FROM WS-VT-SCAN-OFFSET.
083500    GO TO 465-SCAN-STEP.
083600 465-SCAN-DONE.
083700    IF NOT WS-VT-MTH-FOUND
083800        GO TO 460-EXIT
083900    END-IF.
084000    MOVE 0 TO WS-VT-OUTPUT-VOLUME.
084100    MOVE WS-VT-MTH-OFFSET TO WS-VT-SCAN-OFFSET.
084200 470-SUM-STEP.
084300    IF WS-VT-SCAN-OFFSET < 0
084400        GO TO 470-SUM-DONE
084500    END-IF.
084600    ADD WS-VT-BUCKET (WS-VT-SCAN-OFFSET + 1) TO
084700        WS-VT-OUTPUT-VOLUME.
084800    SUBTRACT 1 FROM WS-VT-SCAN-OFFSET.
084900    GO TO 470-SUM-STEP.
085000 470-SUM-DONE.
085100    MOVE WS-VT-PREV-DATE      TO RVT-DATE.
085200    MOVE WS-VT-OUTPUT-VOLUME  TO RVT-VOLUME.
085300    WRITE PRINT-REC FROM RPT-VT-DETAIL AFTER 1.
085400 460-EXIT.
085500    EXIT.
085600
085700*----------------------------------------------------------------
085800*    940-DATE-TIME-TO-MINUTES - WS-DTM-DATE-N/WS-DTM-TIME-N IN,
085900*    WS-DTM-MINUTES OUT (JULIAN-DAY MINUTES, SECONDS DROPPED).
086000*----------------------------------------------------------------
086100 940-DATE-TIME-TO-MINUTES.
086200    MOVE WS-DTM-YY TO WS-JDN-Y.
086300    MOVE WS-DTM-MM TO WS-JDN-M.
086400    MOVE WS-DTM-DD TO WS-JDN-D.
086500    PERFORM 945-COMPUTE-JDN THRU 945-EXIT.
086600    COMPUTE WS-DTM-MINUTES =
086700            WS-JDN-RESULT * 1440 + WS-DTM-HH * 60 + WS-DTM-MN.
086800 940-EXIT.
086900    EXIT.
087000
087100*----------------------------------------------------------------
087200*    945-COMPUTE-JDN - FLIEGEL/VAN FLANDERN JULIAN DAY NUMBER (SEE
087300*    TRDWIN 340-COMPUTE-JDN FOR THE SAME FORMULA).
087400*----------------------------------------------------------------
087500 945-COMPUTE-JDN.
087600    COMPUTE WS-JDN-A = (14 - WS-JDN-M) / 12.
087700    COMPUTE WS-JDN-Y2 = WS-JDN-Y + 4800 - WS-JDN-A.
087800    COMPUTE WS-JDN-M2 = WS-JDN-M + 12 * WS-JDN-A - 3.
087900    COMPUTE WS-JDN-TERM1 = (153 * WS-JDN-M2 + 2) / 5.
088000    COMPUTE WS-JDN-RESULT =
088100              WS-JDN-D + WS-JDN-TERM1 + 365 * WS-JDN-Y2
088200            + (WS-JDN-Y2 / 4) - (WS-JDN-Y2 / 100)
088300            + (WS-JDN-Y2 / 400) - 32045.
088400 945-EXIT.
088500    EXIT.
088600
088700*----------------------------------------------------------------
088800*    PASS 4 - INTRADAY PATTERN - SAME CONTRACT SLOT, GROUPED BY
088900*    EXECUTION MINUTE-OF-HOUR.  ALL 60 MINUTES ARE PRINTED, ZERO
089000*    OR NOT, SO THE REPORT SHOWS A COMPLETE HOUR EVERY RUN.
089100*----------------------------------------------------------------
089200 500-INTRADAY-PASS.
089300    PERFORM 710-OPEN-TRADES.
089400    WRITE PRINT-REC FROM RPT-IP-HEADING AFTER 2.
089500    WRITE PRINT-REC FROM RPT-IP-COL-HEADING AFTER 1.
089600    PERFORM 505-CLEAR-INTRADAY-SLOT THRU 505-EXIT
089700            VARYING WS-ID-IDX FROM 1 BY 1
089800            UNTIL WS-ID-IDX > 60.
089900
090000    PERFORM 100-READ-TRADE THRU 100-EXIT.
090100    PERFORM 510-INTRADAY-TRADE THRU 510-EXIT
090200            UNTIL TRADES-AT-EOF.
090300
090400    PERFORM 520-WRITE-INTRADAY-SLOT THRU 520-EXIT
090500            VARYING WS-ID-IDX FROM 1 BY 1
090600            UNTIL WS-ID-IDX > 60.
090700    CLOSE TRADES-FILE.
090800 500-EXIT.
090900    EXIT.
091000
091100 505-CLEAR-INTRADAY-SLOT.
091200    MOVE 0 TO WS-ID-MINUTE-VOL (WS-ID-IDX).
091300 505-EXIT.
091400    EXIT.
091500
091600 510-INTRADAY-TRADE.
091700    IF TR-STATE-COMPLETED
091800       AND TR-CONTRACT-TYPE = WS-TGT-TYPE
091900       AND TR-DELIVERY-TIME = WS-TGT-DELIVERY-TIME
092000       AND TR-DURATION-MIN = WS-TGT-DURATION
092100        MOVE TR-TRADE-TIME-OF-DAY (3:2) TO WS-ID-MINUTE-OF-HOUR
092200        ADD 1 TO WS-ID-MINUTE-OF-HOUR
092300        ADD TR-VOLUME TO WS-ID-MINUTE-VOL (WS-ID-MINUTE-OF-HOUR)
092400    END-IF.
092500    PERFORM 100-READ-TRADE THRU 100-EXIT.
092600 510-EXIT.
092700    EXIT.
092800
092900 520-WRITE-INTRADAY-SLOT.
093000    COMPUTE RIP-MINUTE = WS-ID-IDX - 1.
093100    MOVE WS-ID-MINUTE-VOL (WS-ID-IDX) TO RIP-VOLUME.
093200    WRITE PRINT-REC FROM RPT-IP-DETAIL AFTER 1.
093300 520-EXIT.
093400    EXIT.
093500
093600*----------------------------------------------------------------
093700*    PASS 5 - VOLUME PROFILE - SAME CONTRACT SLOT, GROUPED BY
093800*    EXACT PRICE.  DISTINCT PRICES ARE COLLECTED BY LINEAR-SEARCH
093900*    INSERT WHILE READING, THEN BUBBLE-SORTED ASCENDING BEFORE THE
094000*    DETAIL LINES ARE PRINTED (THE DESK'S TRADES FILE IS SORTED BY
094100*    DELIVERY TIME, NOT PRICE, SO THERE IS NO SHORTCUT HERE).
094200*----------------------------------------------------------------
094300 600-PROFILE-PASS.
094400    PERFORM 710-OPEN-TRADES.
094500    WRITE PRINT-REC FROM RPT-PF-HEADING AFTER 2.
094600    WRITE PRINT-REC FROM RPT-PF-COL-HEADING AFTER 1.
094700    MOVE 0 TO WS-PF-ENTRY-COUNT.
094800
094900    PERFORM 100-READ-TRADE THRU 100-EXIT.
095000    PERFORM 610-PROFILE-TRADE THRU 610-EXIT
095100            UNTIL TRADES-AT-EOF.
095200    CLOSE TRADES-FILE.
095300
095400    PERFORM 650-BUBBLE-SORT-PROFILE THRU 650-EXIT.
095500    PERFORM 660-WRITE-PROFILE-SLOT THRU 660-EXIT
095600            VARYING WS-PF-IDX FROM 1 BY 1
095700            UNTIL WS-PF-IDX > WS-PF-ENTRY-COUNT.
095800 600-EXIT.
095900    EXIT.
096000
096100*    THE PROFILE IS AN EXACT-PRICE HISTOGRAM, NOT A BUCKETED ONE -
096200*    EACH DISTINCT PRICE THE TARGET SLOT HAS EVER TRADED AT GETS
096300*    ITS OWN SLOT, WHICH IS WHY 620-FIND-PROFILE-SLOT MATCHES ON
096400*    EQUALITY RATHER THAN A RANGE TEST.
096500 610-PROFILE-TRADE.
096600    IF TR-STATE-COMPLETED
096700       AND TR-CONTRACT-TYPE = WS-TGT-TYPE
096800       AND TR-DELIVERY-TIME = WS-TGT-DELIVERY-TIME
096900       AND TR-DURATION-MIN = WS-TGT-DURATION
097000        PERFORM 620-FIND-PROFILE-SLOT THRU 620-EXIT
097100        ADD TR-VOLUME TO WS-PF-VOL-SUM (WS-PF-IDX)
097200    END-IF.
097300    PERFORM 100-READ-TRADE THRU 100-EXIT.
097400 610-EXIT.
097500    EXIT.
097600
097700*----------------------------------------------------------------
097800*    620-FIND-PROFILE-SLOT - LINEAR SEARCH FOR TR-PRICE; ELSE
097900*    APPENDS A NEW SLOT.  RESULT INDEX IS LEFT IN WS-PF-IDX.
098000*----------------------------------------------------------------
098100 620-FIND-PROFILE-SLOT.
098200    MOVE 'N' TO WS-PF-FOUND-SW.
098300    PERFORM 625-SCAN-PROFILE-SLOT THRU 625-EXIT
098400            VARYING WS-PF-IDX FROM 1 BY 1
098500            UNTIL WS-PF-IDX > WS-PF-ENTRY-COUNT
098600                OR WS-PF-SLOT-FOUND.
098700    IF WS-PF-SLOT-FOUND
098800        SET WS-PF-IDX DOWN BY 1
098900    ELSE
099000        ADD 1 TO WS-PF-ENTRY-COUNT
099100        SET WS-PF-IDX TO WS-PF-ENTRY-COUNT
099200        MOVE TR-PRICE TO WS-PF-PRICE (WS-PF-IDX)
099300        MOVE 0        TO WS-PF-VOL-SUM (WS-PF-IDX)
099400    END-IF.
099500 620-EXIT.
099600    EXIT.
099700
099800 625-SCAN-PROFILE-SLOT.
099900    IF WS-PF-PRICE (WS-PF-IDX) = TR-PRICE
100000        MOVE 'Y' TO WS-PF-FOUND-SW
100100    END-IF.
100200 625-EXIT.
100300    EXIT.
100400
100500*----------------------------------------------------------------
100600*    650-BUBBLE-SORT-PROFILE - ASCENDING BY PRICE.  THE TABLE IS
100700*    CAPPED AT 300 DISTINCT PRICES, WELL ABOVE ANYTHING ONE
100800*    CONTRACT SLOT'S HISTORY HAS PRODUCED TO DATE.
100900*----------------------------------------------------------------
101000 650-BUBBLE-SORT-PROFILE.
101100    MOVE 'Y' TO WS-PF-SWAPPED-SW.
101200 655-SORT-PASS.
101300    IF NOT WS-PF-DID-SWAP
101400        GO TO 650-EXIT
101500    END-IF.
101600    MOVE 'N' TO WS-PF-SWAPPED-SW.
101700    MOVE 1 TO WS-PF-SORT-IDX.
101800 656-SORT-STEP.
101900    IF WS-PF-SORT-IDX >= WS-PF-ENTRY-COUNT
102000        GO TO 655-SORT-PASS
102100    END-IF.
102200    SET WS-PF-IDX TO WS-PF-SORT-IDX.
102300    IF WS-PF-PRICE (WS-PF-IDX) > WS-PF-PRICE (WS-PF-IDX + 1)
102400        MOVE WS-PF-PRICE (WS-PF-IDX)   TO WS-PF-TEMP-PRICE
102500        MOVE WS-PF-VOL-SUM (WS-PF-IDX) TO WS-PF-TEMP-VOL-SUM
102600        MOVE WS-PF-PRICE (WS-PF-IDX + 1) TO
102700             WS-PF-PRICE (WS-PF-IDX)
102800        MOVE WS-PF-VOL-SUM (WS-PF-IDX + 1) TO
102900             WS-PF-VOL-SUM (WS-PF-IDX)
103000        MOVE WS-PF-TEMP-PRICE   TO WS-PF-PRICE (WS-PF-IDX + 1)
103100        MOVE WS-PF-TEMP-VOL-SUM TO WS-PF-VOL-SUM (WS-PF-IDX + 1)
103200        MOVE 'Y' TO WS-PF-SWAPPED-SW
103300    END-IF.
103400    ADD 1 TO WS-PF-SORT-IDX.
103500    GO TO 656-SORT-STEP.
103600 650-EXIT.
103700    EXIT.
103800
103900 660-WRITE-PROFILE-SLOT.
104000    MOVE WS-PF-PRICE (WS-PF-IDX)   TO RPF-PRICE.
104100    MOVE WS-PF-VOL-SUM (WS-PF-IDX) TO RPF-VOLUME.
104200    WRITE PRINT-REC FROM RPT-PF-DETAIL AFTER 1.
104300 660-EXIT.
104400    EXIT.
