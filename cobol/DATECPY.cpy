000100*****************************************************************
000200* COPY MEMBER..........: DATECPY                                *
000300* DESCRIPTION...........: TRADING-WINDOW WORK AREA - HOLDS THE  *
000400*                        DELIVERY START/OPEN/CLOSE TIMESTAMPS   *
000500*                        AND THE CET/CEST DST SWITCH SHARED BY  *
000600*                        TRDWIN, CANDLGN, BTENGIN, STATSUI,     *
000700*                        TTLVRFY AND LEGACY1.                    *
000800* RECORD LENGTH.........: 60 CHARACTERS                         *
000900*****************************************************************
001000*
001100 01  DW-TRADING-WINDOW.
001200    05  DW-DELIVERY-DATE        PIC 9(08).
001300    05  DW-DELIVERY-TIME        PIC 9(06).
001400    05  DW-CLOSE-DATE           PIC 9(08).
001500    05  DW-CLOSE-TIME           PIC 9(06).
001600    05  DW-OPEN-DATE            PIC 9(08).
001700    05  DW-OPEN-TIME            PIC 9(06).
001800    05  DW-LOCAL-DAY-BEFORE     PIC 9(08).
001900    05  DW-DST-SWITCH           PIC X(01).
002000        88  DW-DST-SUMMER-CEST          VALUE 'S'.
002100        88  DW-DST-WINTER-CET           VALUE 'W'.
002200    05  DW-UTC-OFFSET-HOURS     PIC S9(01) COMP-3.
002300    05  DW-WORK-YY              PIC 9(04) COMP.
002400    05  DW-WORK-MM              PIC 9(02) COMP.
002500    05  DW-WORK-DD              PIC 9(02) COMP.
002600    05  DW-LAST-SUN-MAR         PIC 9(08).
002700    05  DW-LAST-SUN-OCT         PIC 9(08).
002800    05  FILLER                  PIC X(10).
