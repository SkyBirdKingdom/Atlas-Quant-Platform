000100*****************************************************************
000200* COPY MEMBER..........: PARMREC                                *
000300* DESCRIPTION...........: STRATEGY-PARAMS - RUN CONFIGURATION   *
000400*                        FOR BTENGIN/RULESTR: POSITION LIMITS,  *
000500*                        TP/SL OVERLAYS, AND THE BUY/SELL RULE  *
000600*                        TABLES EVALUATED BY RULESTR.  ALSO      *
000700*                        CARRIES THE ONE-LINE RUN PARAMETERS    *
000800*                        FOR BOOKRPL (TARGET TIMESTAMP) AND     *
000900*                        LEGACY1 (SIGNAL PARAMETER BLOCK).       *
001000* RECORD LENGTH.........: 815 CHARACTERS                        *
001100* ORGANIZATION..........: LINE-SEQUENTIAL, ONE RECORD PER RUN   *
001200*****************************************************************
001300*
001400 01  SP-STRATEGY-PARAMS.
001500    05  SP-MAX-POS              PIC S9(03)V99.
001600    05  SP-TAKE-PROFIT-PCT      PIC S9V9(04).
001700    05  SP-STOP-LOSS-PCT        PIC S9V9(04).
001800    05  SP-FORCE-CLOSE-MIN      PIC 9(03).
001900    05  SP-RULE-COUNT-BUY       PIC 9(02).
002000    05  SP-RULE-COUNT-SELL      PIC 9(02).
002100    05  SP-BUY-RULE-TABLE OCCURS 10 TIMES
002200                                INDEXED BY SP-BUY-IDX.
002300        10  SP-BR-INDICATOR-NAME       PIC X(10).
002400        10  SP-BR-OPERATOR             PIC X(02).
002500            88  SP-BR-OP-LT                    VALUE 'LT'.
002600            88  SP-BR-OP-GT                    VALUE 'GT'.
002700            88  SP-BR-OP-EQ                    VALUE 'EQ'.
002800            88  SP-BR-OP-GE                    VALUE 'GE'.
002900            88  SP-BR-OP-LE                    VALUE 'LE'.
003000        10  SP-BR-RHS-KIND             PIC X(01).
003100            88  SP-BR-RHS-IS-NUMBER            VALUE 'N'.
003200            88  SP-BR-RHS-IS-INDICATOR         VALUE 'I'.
003300        10  SP-BR-RHS-VALUE            PIC S9(05)V99.
003400        10  SP-BR-RHS-NAME             PIC X(10).
003500    05  SP-SELL-RULE-TABLE OCCURS 10 TIMES
003600                                INDEXED BY SP-SELL-IDX.
003700        10  SP-SR-INDICATOR-NAME       PIC X(10).
003800        10  SP-SR-OPERATOR             PIC X(02).
003900            88  SP-SR-OP-LT                    VALUE 'LT'.
004000            88  SP-SR-OP-GT                    VALUE 'GT'.
004100            88  SP-SR-OP-EQ                    VALUE 'EQ'.
004200            88  SP-SR-OP-GE                    VALUE 'GE'.
004300            88  SP-SR-OP-LE                    VALUE 'LE'.
004400        10  SP-SR-RHS-KIND             PIC X(01).
004500            88  SP-SR-RHS-IS-NUMBER            VALUE 'N'.
004600            88  SP-SR-RHS-IS-INDICATOR         VALUE 'I'.
004700        10  SP-SR-RHS-VALUE            PIC S9(05)V99.
004800        10  SP-SR-RHS-NAME             PIC X(10).
004900    05  SP-THRESHOLDS.
005000        10  SP-TARGET-POS              PIC S9(03)V99.
005100        10  SP-PH-THRESHOLD            PIC S9(05)V99.
005200        10  SP-QH-THRESHOLD            PIC S9(05)V99.
005300        10  SP-BASE-POS                PIC S9(03)V99.
005400        10  SP-REDUCED-POS             PIC S9(03)V99.
005500    05  SP-BT-RUN-PARMS.
005600        10  SP-BT-CONTRACT-ID          PIC X(12).
005700        10  SP-BT-CLOSE-DATE           PIC 9(08).
005800        10  SP-BT-CLOSE-TIME           PIC 9(06).
005900        10  SP-BT-SLIPPAGE-FLAG        PIC X(01).
006000            88  SP-BT-SLIPPAGE-ON              VALUE 'Y'.
006100    05  SP-STATS-RUN-PARMS.
006200        10  SP-ST-SHORT-NAME           PIC X(04).
006300        10  SP-ST-HOURS-GIVEN-SW       PIC X(01).
006400            88  SP-ST-HOURS-IS-GIVEN           VALUE 'Y'.
006500        10  SP-ST-HOURS-BEFORE         PIC 9(03).
006600        10  SP-ST-MIN-ACTIVE           PIC 9(03).
006700    05  SP-TTL-RUN-PARMS.
006800        10  SP-TTL-SHORT-NAME          PIC X(04).
006900        10  SP-TTL-LOOKBACK-MIN        PIC 9(03).
007000        10  SP-TTL-CAP-MIN             PIC 9(03).
007100    05  SP-FOR-RUN-PARMS.
007200        10  SP-FOR-CONTRACT-ID         PIC X(12).
007300        10  SP-FOR-WINDOW-GIVEN-SW     PIC X(01).
007400            88  SP-FOR-WINDOW-IS-GIVEN         VALUE 'Y'.
007500        10  SP-FOR-WIN-START-DATE      PIC 9(08).
007600        10  SP-FOR-WIN-START-TIME      PIC 9(06).
007700        10  SP-FOR-WIN-END-DATE        PIC 9(08).
007800        10  SP-FOR-WIN-END-TIME        PIC 9(06).
007900    05  SP-BOOK-RUN-PARMS.
008000        10  SP-BK-CONTRACT-ID          PIC X(12).
008100        10  SP-BK-TARGET-DATE          PIC 9(08).
008200        10  SP-BK-TARGET-TIME          PIC 9(06).
008300    05  SP-LEG-RUN-PARMS.
008400        10  SP-LEG-POSITION-SPLIT      PIC S9(03)V99.
008500        10  SP-LEG-PROFIT-MULT         PIC S9V9(04).
008600        10  SP-LEG-DAILY-LOSS-LIMIT    PIC S9(05)V99.
008700        10  SP-LEG-DELIVERY-BLK.
008800            15  SP-LEG-DELIV-RATIO     PIC S9V99.
008900        10  SP-LEG-MEANREV-BLK.
009000            15  SP-LEG-MR-RATIO        PIC S9V99.
009100            15  SP-LEG-MR-THRESHOLD    PIC S9V9(04).
009200        10  SP-LEG-EXTREMEZ-BLK.
009300            15  SP-LEG-EZ-RATIO        PIC S9V99.
009400            15  SP-LEG-EZ-THRESHOLD    PIC S9(03)V9(04).
009500    05  FILLER                  PIC X(04).
