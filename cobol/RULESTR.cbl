000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    RULESTR.
000400 AUTHOR.        R KIVELA.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  05/06/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    RULE-DRIVEN STRATEGY SUBPROGRAM.  CALLED BY BTENGIN ONCE PER
001200*    SIMULATED MINUTE, AFTER ORDER MATCHING, WITH THE CURRENT
001300*    CANDLE, THE ENGINE'S POSITION AND RECORDED ENTRY PRICE, AND
001400*    THE STRATEGY-PARAMS RECORD.  CALLS INDCALC ITSELF TO ATTACH
001500*    SMA-20/SMA-50/RSI-14 TO THE CANDLE BEFORE EVALUATING THE
001600*    TAKE-PROFIT/STOP-LOSS OVERLAY AND THE BUY/SELL RULE TABLES.
001700*    RETURNS AT MOST ONE ORDER REQUEST (TARGET POSITION + SIGNAL
001800*    NAME) TO THE CALLER; THE CALLER OWNS CASH/POSITION AND DOES
001900*    THE ACTUAL FILL BOOKKEEPING.
002000*----------------------------------------------------------------
002100*    CHANGE LOG
002200*----------------------------------------------------------------
002300*    05/06/91 RK   0102  INITIAL VERSION - BUY/SELL RULE TABLES.
002400*    10/02/92 RK   0135  TAKE-PROFIT / STOP-LOSS OVERLAY ADDED.
002500*    03/11/95 MP   0172  RHS-IS-INDICATOR COMPARE ADDED (RULE MAY
002600*                        REFERENCE ANOTHER CANDLE FIELD).
002700*    11/06/97 RLK  0207  Y2K REVIEW - NO 2-DIGIT YEAR LOGIC FOUND.
002800*    01/08/99 MPT  0239  Y2K SIGN-OFF.
002900*    04/22/02 RLK  0266  200-EVALUATE-BUY-RULES DID NOT RESET
003000*                        WS-RULE-RESULT-SW WHEN RULE-COUNT-BUY
003100*                        WAS ZERO, SO A SELL-ONLY STRATEGY COULD
003200*                        INHERIT A STALE 'Y' LEFT BY THE PRIOR
003300*                        MINUTE'S SELL-RULE LOOP AND FIRE A BUY
003400*                        SIGNAL.  NOW RESET UNCONDITIONALLY, SAME
003500*                        AS 300-EVALUATE-SELL-RULES ALREADY DOES.
003600*    04/22/02 RLK  0267  LINKAGE SECTION RENAMED - DROPPED THE
003700*                        LK- PREFIX ON EVERY PARAMETER.  NONE OF
003800*                        OUR OTHER CALLED SUBPROGRAMS TAG LINKAGE
003900*                        ITEMS THIS WAY; BRINGS RULESTR IN LINE
004000*                        WITH SHOP PRACTICE.
004100*----------------------------------------------------------------
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800    C01 IS TOP-OF-FORM.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  WS-CANDLE-IND-ROW.
005300 COPY INDCPY.
005400
005500 01  WS-RULE-WORK.
005600    05  WS-RULE-RESULT-SW       PIC X(01).
005700        88  WS-RULE-SET-TRUE            VALUE 'Y'.
005800    05  WS-COND-RESULT-SW       PIC X(01).
005900        88  WS-COND-TRUE                VALUE 'Y'.
006000    05  WS-LHS-FOUND-SW         PIC X(01).
006100        88  WS-LHS-FOUND                VALUE 'Y'.
006200    05  WS-RHS-FOUND-SW         PIC X(01).
006300        88  WS-RHS-FOUND                VALUE 'Y'.
006400    05  WS-FIELD-NAME-WORK      PIC X(10).
006500    05  WS-FIELD-NAME-WORK-R REDEFINES WS-FIELD-NAME-WORK.
006600        10  WS-FNW-PREFIX       PIC X(06).
006700        10  WS-FNW-SUFFIX       PIC X(04).
006800
006900*    PULLED OUT TO 77-LEVEL PER SHOP STANDARD - SINGLE SWITCH,
007000*    NOT PART OF THE GROUP MOVES ABOVE, SO IT STANDS ALONE
007100 77  WS-BUY-SIGNAL-SW           PIC X(01) VALUE 'N'.
007200    88  WS-BUY-SIGNAL-ON               VALUE 'Y'.
007300
007400*    LHS/RHS HELD TOGETHER SO 900-LOG-COMPARE CAN WALK BOTH SIDES
007500*    OF A CONDITION AS A TWO-ENTRY TABLE WHEN TRACING IS ON
007600 01  WS-COMPARE-PAIR.
007700    05  WS-LHS-VALUE            PIC S9(05)V99.
007800    05  WS-RHS-VALUE            PIC S9(05)V99.
007900 01  WS-COMPARE-PAIR-R REDEFINES WS-COMPARE-PAIR.
008000    05  WS-COMPARE-ARRAY OCCURS 2 TIMES
008100                        INDEXED BY WS-CMP-IDX
008200                                PIC S9(05)V99.
008300
008400*    STANDALONE PROFIT/LOSS PERCENT WORK FIELD - 77-LEVEL, NOT
008500*    A GROUP, SINCE NOTHING EVER MOVES IT AS A WHOLE RECORD
008600 77  WS-PNL-PCT                 PIC S9(03)V9(06) COMP-3.
008700
008800 LINKAGE SECTION.
008900 01  CANDLE-REC.
009000 COPY CANDLREC.
009100
009200 01  STRATEGY-PARAMS.
009300 COPY PARMREC.
009400
009500 01  STRATEGY-STATE.
009600    05  SS-POSITION             PIC S9(03)V9(04).
009700    05  SS-ENTRY-PRICE          PIC S9(05)V99.
009800    05  SS-ENTRY-SET-SW         PIC X(01).
009900        88  SS-ENTRY-IS-SET             VALUE 'Y'.
010000
010100 01  ORDER-REQUEST.
010200    05  OR-REQUESTED-SW         PIC X(01).
010300        88  OR-IS-REQUESTED             VALUE 'Y'.
010400    05  OR-TARGET               PIC S9(03)V9(04).
010500    05  OR-SIGNAL               PIC X(20).
010600    05  OR-SIGNAL-R REDEFINES OR-SIGNAL.
010700        10  OS-RULE-CLASS       PIC X(04).
010800        10  OS-RULE-NAME        PIC X(16).
010900
011000 PROCEDURE DIVISION USING CANDLE-REC STRATEGY-PARAMS
011100                          STRATEGY-STATE ORDER-REQUEST.
011200*----------------------------------------------------------------
011300*    CHECK ORDER: TP/SL OVERLAY FIRST (IT CAN CLOSE A POSITION
011400*    REGARDLESS OF WHAT THE RULE TABLES SAY), THEN BUY RULES,
011500*    THEN SELL RULES.  ONLY ONE ORDER REQUEST CAN COME OUT OF A
011600*    SINGLE CALL, SO EACH STAGE GOBACKS THE MOMENT IT FIRES.
011700 000-MAIN.
011800    MOVE 'N' TO OR-REQUESTED-SW.
011900    MOVE SPACES TO OR-SIGNAL.
012000    MOVE 'N' TO WS-BUY-SIGNAL-SW.
012100
012200    CALL 'INDCALC' USING CN-CLOSE WS-CANDLE-IND-ROW.
012300
012400    PERFORM 100-CHECK-TP-SL THRU 100-EXIT.
012500    IF OR-IS-REQUESTED
012600        GOBACK
012700    END-IF.
012800
012900    PERFORM 200-EVALUATE-BUY-RULES THRU 200-EXIT.
013000    IF WS-BUY-SIGNAL-ON
013100        IF SS-POSITION < SP-MAX-POS
013200            MOVE 'Y'          TO OR-REQUESTED-SW
013300            MOVE SP-MAX-POS TO OR-TARGET
013400            MOVE 'RULE_BUY'   TO OR-SIGNAL
013500            MOVE CN-CLOSE  TO SS-ENTRY-PRICE
013600            MOVE 'Y'          TO SS-ENTRY-SET-SW
013700        END-IF
013800        GOBACK
013900    END-IF.
014000
014100    PERFORM 300-EVALUATE-SELL-RULES THRU 300-EXIT.
014200    IF WS-RULE-SET-TRUE
014300        IF SS-POSITION > (SP-MAX-POS * -1)
014400            MOVE 'Y'                     TO OR-REQUESTED-SW
014500            COMPUTE OR-TARGET = SP-MAX-POS * -1
014600            MOVE 'RULE_SELL'             TO OR-SIGNAL
014700            MOVE CN-CLOSE             TO SS-ENTRY-PRICE
014800            MOVE 'Y'                     TO SS-ENTRY-SET-SW
014900        END-IF
015000    END-IF.
015100
015200    GOBACK.
015300
015400*----------------------------------------------------------------
015500*    100-CHECK-TP-SL - TAKE-PROFIT / STOP-LOSS OVERLAY, EVALUATED
015600*    AHEAD OF THE RULE TABLES AND WINS OVER THEM WHEN IT FIRES.
015700*----------------------------------------------------------------
015800 100-CHECK-TP-SL.
015900    IF SS-POSITION = 0 OR NOT SS-ENTRY-IS-SET
016000        GO TO 100-EXIT
016100    END-IF.
016200
016300    COMPUTE WS-PNL-PCT ROUNDED =
016400            (CN-CLOSE - SS-ENTRY-PRICE) / SS-ENTRY-PRICE.
016500    IF SS-POSITION < 0
016600        COMPUTE WS-PNL-PCT = WS-PNL-PCT * -1
016700    END-IF.
016800
016900    IF SP-TAKE-PROFIT-PCT > 0
017000       AND WS-PNL-PCT NOT < SP-TAKE-PROFIT-PCT
017100        MOVE 'Y'    TO OR-REQUESTED-SW
017200        MOVE 0      TO OR-TARGET
017300        MOVE 'TP'   TO OR-SIGNAL
017400        MOVE 'N'    TO SS-ENTRY-SET-SW
017500        GO TO 100-EXIT
017600    END-IF.
017700
017800    IF SP-STOP-LOSS-PCT > 0
017900       AND WS-PNL-PCT NOT > (SP-STOP-LOSS-PCT * -1)
018000        MOVE 'Y'    TO OR-REQUESTED-SW
018100        MOVE 0      TO OR-TARGET
018200        MOVE 'SL'   TO OR-SIGNAL
018300        MOVE 'N'    TO SS-ENTRY-SET-SW
018400    END-IF.
018500 100-EXIT.
018600    EXIT.
018700
018800*----------------------------------------------------------------
018900*    200/300 - A RULE SET IS TRUE ONLY WHEN EVERY CONDITION OF
019000*    THE RULE HOLDS.  AN UNDEFINED OPERAND (INDICATOR NOT YET
019100*    COMPUTABLE, OR AN UNRECOGNIZED FIELD NAME) MAKES THE WHOLE
019200*    CONDITION FALSE.
019300*----------------------------------------------------------------
019400*    ZERO BUY CONDITIONS CONFIGURED MEANS THE BUY SIDE IS TURNED
019500*    OFF FOR THIS STRATEGY, NOT "ALWAYS TRUE" - WS-RULE-RESULT-SW
019600*    STAYS 'N' SO 200-EXIT NEVER LIGHTS THE BUY SIGNAL.
019700 200-EVALUATE-BUY-RULES.
019800    MOVE 'N' TO WS-BUY-SIGNAL-SW.
019900    MOVE 'N' TO WS-RULE-RESULT-SW.
020000    IF SP-RULE-COUNT-BUY = 0
020100        GO TO 200-EXIT
020200    END-IF.
020300    SET SP-BUY-IDX TO 1.
020400    MOVE 'Y' TO WS-RULE-RESULT-SW.
020500 210-BUY-COND-LOOP.
020600    IF SP-BUY-IDX > SP-RULE-COUNT-BUY
020700        GO TO 200-EXIT
020800    END-IF.
020900    PERFORM 400-EVALUATE-CONDITION THRU 400-EXIT.
021000    IF NOT WS-COND-TRUE
021100        MOVE 'N' TO WS-RULE-RESULT-SW
021200        GO TO 200-EXIT
021300    END-IF.
021400    SET SP-BUY-IDX UP BY 1.
021500    GO TO 210-BUY-COND-LOOP.
021600 200-EXIT.
021700    IF WS-RULE-SET-TRUE
021800        MOVE 'Y' TO WS-BUY-SIGNAL-SW
021900    END-IF.
022000    EXIT.
022100
022200*    PER TICKET 0266 (SEE CHANGE LOG) WS-RULE-RESULT-SW IS RESET
022300*    TO 'N' UNCONDITIONALLY HERE, BEFORE THE ZERO-COUNT CHECK -
022400*    A SELL-ONLY STRATEGY MUST NOT INHERIT A STALE SWITCH VALUE
022500*    LEFT OVER FROM 200-EVALUATE-BUY-RULES ON THE SAME MINUTE.
022600 300-EVALUATE-SELL-RULES.
022700    MOVE 'N' TO WS-RULE-RESULT-SW.
022800    IF SP-RULE-COUNT-SELL = 0
022900        GO TO 300-EXIT
023000    END-IF.
023100    SET SP-SELL-IDX TO 1.
023200    MOVE 'Y' TO WS-RULE-RESULT-SW.
023300 310-SELL-COND-LOOP.
023400    IF SP-SELL-IDX > SP-RULE-COUNT-SELL
023500        GO TO 300-EXIT
023600    END-IF.
023700    PERFORM 450-EVALUATE-SELL-CONDITION THRU 450-EXIT.
023800    IF NOT WS-COND-TRUE
023900        MOVE 'N' TO WS-RULE-RESULT-SW
024000        GO TO 300-EXIT
024100    END-IF.
024200    SET SP-SELL-IDX UP BY 1.
024300    GO TO 310-SELL-COND-LOOP.
024400 300-EXIT.
024500    EXIT.
024600
024700*----------------------------------------------------------------
024800*    400/450 - ONE CONDITION OF THE ACTIVE RULE (BUY TABLE ENTRY
024900*    AT SP-BUY-IDX, OR SELL TABLE ENTRY AT SP-SELL-IDX).
025000*----------------------------------------------------------------
025100*    ONLY ONE OF SP-BR-OP-LT/GT/EQ/GE/LE CAN BE 'Y' FOR A GIVEN
025200*    TABLE ROW (SET THAT WAY WHEN THE PARM FILE WAS LOADED), SO
025300*    THE FIVE IFS BELOW ARE MUTUALLY EXCLUSIVE IN PRACTICE EVEN
025400*    THOUGH NONE OF THEM ELSE OUT OF THE OTHERS.
025500 400-EVALUATE-CONDITION.
025600    MOVE 'N' TO WS-COND-RESULT-SW.
025700    MOVE SP-BR-INDICATOR-NAME (SP-BUY-IDX) TO
025800         WS-FIELD-NAME-WORK.
025900    PERFORM 500-RESOLVE-FIELD THRU 500-EXIT.
026000    IF NOT WS-LHS-FOUND
026100        GO TO 400-EXIT
026200    END-IF.
026300
026400    IF SP-BR-RHS-IS-NUMBER (SP-BUY-IDX)
026500        MOVE SP-BR-RHS-VALUE (SP-BUY-IDX) TO WS-RHS-VALUE
026600        MOVE 'Y' TO WS-RHS-FOUND-SW
026700    ELSE
026800        MOVE SP-BR-RHS-NAME (SP-BUY-IDX) TO
026900             WS-FIELD-NAME-WORK
027000        PERFORM 550-RESOLVE-RHS-FIELD THRU 550-EXIT
027100    END-IF.
027200    IF NOT WS-RHS-FOUND
027300        GO TO 400-EXIT
027400    END-IF.
027500
027600    IF SP-BR-OP-LT (SP-BUY-IDX)
027700       AND WS-LHS-VALUE < WS-RHS-VALUE
027800        MOVE 'Y' TO WS-COND-RESULT-SW
027900    END-IF.
028000    IF SP-BR-OP-GT (SP-BUY-IDX)
028100       AND WS-LHS-VALUE > WS-RHS-VALUE
028200        MOVE 'Y' TO WS-COND-RESULT-SW
028300    END-IF.
028400    IF SP-BR-OP-EQ (SP-BUY-IDX)
028500       AND WS-LHS-VALUE = WS-RHS-VALUE
028600        MOVE 'Y' TO WS-COND-RESULT-SW
028700    END-IF.
028800    IF SP-BR-OP-GE (SP-BUY-IDX)
028900       AND WS-LHS-VALUE >= WS-RHS-VALUE
029000        MOVE 'Y' TO WS-COND-RESULT-SW
029100    END-IF.
029200    IF SP-BR-OP-LE (SP-BUY-IDX)
029300       AND WS-LHS-VALUE <= WS-RHS-VALUE
029400        MOVE 'Y' TO WS-COND-RESULT-SW
029500    END-IF.
029600 400-EXIT.
029700    EXIT.
029800
029900 450-EVALUATE-SELL-CONDITION.
030000    MOVE 'N' TO WS-COND-RESULT-SW.
030100    MOVE SP-SR-INDICATOR-NAME (SP-SELL-IDX) TO
030200         WS-FIELD-NAME-WORK.
030300    PERFORM 500-RESOLVE-FIELD THRU 500-EXIT.
030400    IF NOT WS-LHS-FOUND
030500        GO TO 450-EXIT
030600    END-IF.
030700
030800    IF SP-SR-RHS-IS-NUMBER (SP-SELL-IDX)
030900        MOVE SP-SR-RHS-VALUE (SP-SELL-IDX) TO WS-RHS-VALUE
031000        MOVE 'Y' TO WS-RHS-FOUND-SW
031100    ELSE
031200        MOVE SP-SR-RHS-NAME (SP-SELL-IDX) TO
031300             WS-FIELD-NAME-WORK
031400        PERFORM 550-RESOLVE-RHS-FIELD THRU 550-EXIT
031500    END-IF.
031600    IF NOT WS-RHS-FOUND
031700        GO TO 450-EXIT
031800    END-IF.
031900
032000    IF SP-SR-OP-LT (SP-SELL-IDX)
032100       AND WS-LHS-VALUE < WS-RHS-VALUE
032200        MOVE 'Y' TO WS-COND-RESULT-SW
032300    END-IF.
032400    IF SP-SR-OP-GT (SP-SELL-IDX)
032500       AND WS-LHS-VALUE > WS-RHS-VALUE
032600        MOVE 'Y' TO WS-COND-RESULT-SW
032700    END-IF.
032800    IF SP-SR-OP-EQ (SP-SELL-IDX)
032900       AND WS-LHS-VALUE = WS-RHS-VALUE
033000        MOVE 'Y' TO WS-COND-RESULT-SW
033100    END-IF.
033200    IF SP-SR-OP-GE (SP-SELL-IDX)
033300       AND WS-LHS-VALUE >= WS-RHS-VALUE
033400        MOVE 'Y' TO WS-COND-RESULT-SW
033500    END-IF.
033600    IF SP-SR-OP-LE (SP-SELL-IDX)
033700       AND WS-LHS-VALUE <= WS-RHS-VALUE
033800        MOVE 'Y' TO WS-COND-RESULT-SW
033900    END-IF.
034000 450-EXIT.
034100    EXIT.
034200
034300*----------------------------------------------------------------
034400*    500/550 - RESOLVE A CANDLE-ROW FIELD NAME TO ITS VALUE.
034500*    UNRECOGNIZED NAMES (SEE NON-GOALS) RETURN NOT-FOUND, WHICH
034600*    THE CALLING PARAGRAPH TREATS AS A FALSE CONDITION.
034700*----------------------------------------------------------------
034800 500-RESOLVE-FIELD.
034900    MOVE 'N' TO WS-LHS-FOUND-SW.
035000    EVALUATE WS-FIELD-NAME-WORK
035100        WHEN 'CLOSE'
035200            MOVE CN-CLOSE  TO WS-LHS-VALUE
035300            MOVE 'Y' TO WS-LHS-FOUND-SW
035400        WHEN 'OPEN'
035500            MOVE CN-OPEN   TO WS-LHS-VALUE
035600            MOVE 'Y' TO WS-LHS-FOUND-SW
035700        WHEN 'HIGH'
035800            MOVE CN-HIGH   TO WS-LHS-VALUE
035900            MOVE 'Y' TO WS-LHS-FOUND-SW
036000        WHEN 'LOW'
036100            MOVE CN-LOW    TO WS-LHS-VALUE
036200            MOVE 'Y' TO WS-LHS-FOUND-SW
036300        WHEN 'VOLUME'
036400            MOVE CN-VOLUME TO WS-LHS-VALUE
036500            MOVE 'Y' TO WS-LHS-FOUND-SW
036600        WHEN 'VWAP'
036700            MOVE CN-VWAP   TO WS-LHS-VALUE
036800            MOVE 'Y' TO WS-LHS-FOUND-SW
036900*    THE COMPUTED INDICATORS (SMA/RSI) ONLY RESOLVE WHEN INDCALC
037000*    HAS SEEN ENOUGH BARS TO SET THEIR OWN READY SWITCH - BEFORE
037100*    THAT, THE FIELD IS TREATED AS UNRESOLVED, NOT AS ZERO.
037200        WHEN 'SMA_20'
037300            IF CI-SMA-20-READY
037400                MOVE CI-SMA-20 TO WS-LHS-VALUE
037500                MOVE 'Y' TO WS-LHS-FOUND-SW
037600            END-IF
037700        WHEN 'SMA_50'
037800            IF CI-SMA-50-READY
037900                MOVE CI-SMA-50 TO WS-LHS-VALUE
038000                MOVE 'Y' TO WS-LHS-FOUND-SW
038100            END-IF
038200        WHEN 'RSI_14'
038300            IF CI-RSI-14-READY
038400                MOVE CI-RSI-14 TO WS-LHS-VALUE
038500                MOVE 'Y' TO WS-LHS-FOUND-SW
038600            END-IF
038700        WHEN OTHER
038800            CONTINUE
038900    END-EVALUATE.
039000 500-EXIT.
039100    EXIT.
039200
039300*    RHS SIDE SHARES 500-RESOLVE-FIELD RATHER THAN DUPLICATING
039400*    THE EVALUATE - THE ONLY DIFFERENCE IS WHICH FOUND-SW/VALUE
039500*    PAIR THE ANSWER LANDS IN, SO WE JUST COPY IT ACROSS AFTER.
039600 550-RESOLVE-RHS-FIELD.
039700    PERFORM 500-RESOLVE-FIELD THRU 500-EXIT.
039800    MOVE WS-LHS-FOUND-SW TO WS-RHS-FOUND-SW.
039900    MOVE WS-LHS-VALUE    TO WS-RHS-VALUE.
040000 550-EXIT.
040100    EXIT.
