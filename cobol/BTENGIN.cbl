000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    BTENGIN.
000400 AUTHOR.        M PALVIAINEN.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  06/18/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    STRATEGY BACKTEST ENGINE.  DRIVES ONE CONTRACT'S CANDLE
001200*    SERIES MINUTE BY MINUTE (THE RUN'S TARGET CONTRACT IS NAMED
001300*    ON THE PARAMS RECORD - SP-BT-CONTRACT-ID; OTHER CONTRACTS ON
001400*    THE CANDLES FILE ARE SKIPPED).  MAINTAINS CASH/POSITION AND
001500*    A SMALL PENDING-ORDER TABLE, CALLS RULESTR (WHICH IN TURN
001600*    CALLS INDCALC) ONCE PER MINUTE AFTER ORDER MATCHING, AND
001700*    WRITES ONE BACKTEST-HISTORY ROW PER MINUTE.  THE RUN'S
001800*    CLOSE TIMESTAMP IS SUPPLIED PRE-COMPUTED ON PARAMS (SP-BT-
001900*    CLOSE-DATE/TIME) BY A PRIOR TRDWIN STEP IN THE JCL - THIS
002000*    PROGRAM DOES NOT RECOMPUTE THE DST WINDOW ITSELF.  IT DOES
002100*    ITS OWN MINUTE-LEVEL BORROW/CARRY TO BUILD THE FORCE-CLOSE
002200*    CUTOFF FROM SP-FORCE-CLOSE-MIN, SAME IDEA AS TRDWIN'S HOUR
002300*    SHIFT (SEE 750-799).
002400*----------------------------------------------------------------
002500*    CHANGE LOG
002600*----------------------------------------------------------------
002700*    06/18/91 MP   0110  INITIAL VERSION - MARKET ORDER FILLS ONLY
002800*    01/14/92 MP   0128  LIMIT ORDER FILL RULES ADDED (BUY/SELL).
002900*    09/03/92 HJ   0124  FORCE-CLOSE WINDOW AND FEE MODEL ADDED.
003000*    02/19/94 MP   0157  DUPLICATE PENDING-ORDER SUPPRESSION.
003100*    11/06/97 RLK  0208  Y2K REVIEW - NO 2-DIGIT YEAR LOGIC FOUND.
003200*    01/08/99 MPT  0240  Y2K SIGN-OFF.
003300*    06/15/00 HJ   0253  BACKTEST SUMMARY BUY/SELL COUNTS ADDED.
003400*    03/12/02 RLK  0261  FORCE-CLOSE CUTOFF WAS SUBTRACTING FORCE-
003500*                       CLOSE-MIN STRAIGHT OFF THE PACKED HHMMSS
003600*                       CLOSE TIME - WRONG WHENEVER THE MINUTE
003700*                       DIGITS BORROW.  NOW BUILT ONCE AT STARTUP
003800*                       WITH TRDWIN'S BORROW/CARRY HOUR-SHIFT
003900*                       LOGIC, WORKED AT THE MINUTE LEVEL.
004000*----------------------------------------------------------------
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700    C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100    SELECT CANDLES-FILE  ASSIGN TO CANDLIN
005200        ORGANIZATION IS SEQUENTIAL
005300        FILE STATUS  IS WS-CANDLES-STATUS.
005400    SELECT PARAMS-FILE   ASSIGN TO PARAMS
005500        ORGANIZATION IS LINE SEQUENTIAL
005600        FILE STATUS  IS WS-PARAMS-STATUS.
005700    SELECT HISTORY-FILE  ASSIGN TO BTHISTOT
005800        ORGANIZATION IS SEQUENTIAL
005900        FILE STATUS  IS WS-HISTORY-STATUS.
006000    SELECT REPORT-FILE   ASSIGN TO RPTBT
006100        ORGANIZATION IS SEQUENTIAL
006200        FILE STATUS  IS WS-REPORT-STATUS.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  CANDLES-FILE
006700    RECORDING MODE IS F
006800    LABEL RECORDS ARE STANDARD.
006900 COPY CANDLREC.
007000
007100 FD  PARAMS-FILE.
007200 COPY PARMREC.
007300
007400 FD  HISTORY-FILE
007500    RECORDING MODE IS F
007600    LABEL RECORDS ARE STANDARD.
007700 COPY HISTREC.
007800
007900 FD  REPORT-FILE
008000    RECORDING MODE IS F
008100    LABEL RECORDS ARE STANDARD.
008200 01  PRINT-REC                  PIC X(132).
008300
008400 WORKING-STORAGE SECTION.
008500 01  WS-FILE-STATUSES.
008600    05  WS-CANDLES-STATUS       PIC X(02) VALUE SPACES.
008700    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
008800    05  WS-HISTORY-STATUS       PIC X(02) VALUE SPACES.
008900    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
009000
009100 01  WS-SWITCHES.
009200    05  WS-CANDLES-EOF          PIC X(01) VALUE 'N'.
009300        88  CANDLES-AT-EOF              VALUE 'Y'.
009400    05  WS-FORCE-CLOSE-SW       PIC X(01) VALUE 'N'.
009500        88  WS-IN-FORCE-CLOSE           VALUE 'Y'.
009600    05  WS-DUP-FOUND-SW         PIC X(01) VALUE 'N'.
009700    05  WS-SLOT-FOUND-SW        PIC X(01) VALUE 'N'.
009800
009900 01  WS-ENGINE-STATE.
010000    05  WS-CASH                 PIC S9(07)V9(04) COMP-3 VALUE +0.
010100    05  WS-POSITION             PIC S9(03)V9(04) COMP-3 VALUE +0.
010200    05  WS-EQUITY               PIC S9(07)V9(04) COMP-3 VALUE +0.
010300    05  WS-ENTRY-PRICE          PIC S9(05)V99    COMP-3 VALUE +0.
010400    05  WS-ENTRY-SET-SW         PIC X(01) VALUE 'N'.
010500        88  WS-ENTRY-IS-SET             VALUE 'Y'.
010600    05  WS-DURATION-HOURS       PIC S9(01)V99    COMP-3 VALUE +0.
010700
010800*    FEES AND SLIPPAGE HELD TOGETHER SO A COST-BREAKDOWN LOOP CAN
010900*    WALK THEM AS A TWO-ENTRY TABLE INSTEAD OF TWO SEPARATE ADDS
011000 01  WS-COST-TOTALS.
011100    05  WS-TOTAL-FEES           PIC S9(09)V9(04) COMP-3 VALUE +0.
011200    05  WS-TOTAL-SLIPPAGE       PIC S9(09)V9(04) COMP-3 VALUE +0.
011300 01  WS-COST-TOTALS-R REDEFINES WS-COST-TOTALS.
011400    05  WS-COST-TOTAL-ARRAY OCCURS 2 TIMES
011500                        PIC S9(09)V9(04) COMP-3.
011600
011700 01  WS-TOTALS.
011800    05  WS-TRADE-MINUTE-COUNT   PIC S9(07) COMP-3 VALUE +0.
011900    05  WS-BUY-COUNT            PIC S9(07) COMP-3 VALUE +0.
012000    05  WS-SELL-COUNT           PIC S9(07) COMP-3 VALUE +0.
012100
012200*    LAST CANDLE PROCESSED - PRINTED ON THE SUMMARY LINE SO THE
012300*    READER CAN SEE WHERE THE RUN LEFT OFF
012400 01  WS-LAST-CANDLE-STAMP-GROUP.
012500    05  WS-LCS-DATE             PIC 9(08).
012600    05  WS-LCS-TIME             PIC 9(06).
012700 01  WS-LAST-CANDLE-STAMP REDEFINES WS-LAST-CANDLE-STAMP-GROUP
012800                                PIC 9(14).
012900
013000*    FORCE-CLOSE CUTOFF - BUILT ONCE AT STARTUP BY 710-COMPUTE-
013100*    FC-CUTOFF (CLOSE DATE/TIME MINUS SP-FORCE-CLOSE-MIN MINUTES,
013200*    BORROW/CARRY SAFE) AND COMPARED AGAINST EVERY CANDLE STAMP
013300*    IN 200-PROCESS-MINUTE.
013400 01  WS-FC-CUTOFF-GROUP.
013500    05  WS-FC-CUTOFF-DATE       PIC 9(08).
013600    05  WS-FC-CUTOFF-TIME       PIC 9(06).
013700
013800*    DATE/TIME BORROW MATH - TRIMMED FROM TRDWIN'S WINDOW
013900*    CALCULATION (SEE ALSO LEGACY1'S OWN TRIM OF THE SAME THING),
014000*    WORKED HERE AT THE MINUTE LEVEL SINCE FORCE-CLOSE-MIN IS NOT
014100*    ALWAYS A WHOLE NUMBER OF HOURS.
014200 01  WS-DT-FIELDS.
014300    05  WS-DT-DATE-N            PIC 9(08).
014400    05  WS-DT-DATE REDEFINES WS-DT-DATE-N.
014500        10  WS-DT-YY            PIC 9(04).
014600        10  WS-DT-MM            PIC 9(02).
014700        10  WS-DT-DD            PIC 9(02).
014800    05  WS-DT-TIME-N            PIC 9(06).
014900    05  WS-DT-TIME REDEFINES WS-DT-TIME-N.
015000        10  WS-DT-HH            PIC 9(02).
015100        10  WS-DT-MN            PIC 9(02).
015200        10  WS-DT-SS            PIC 9(02).
015300
015400*    MINUTES-TO-SHIFT SCRATCH FOR THE FORCE-CLOSE ADJUST -
015500*    77-LEVEL, NOT PART OF THE GROUP ABOVE, SINCE IT IS LOADED
015600*    AND CONSUMED ON ITS OWN IN 900-ADJUST-FORCE-CLOSE.
015700 77  WS-DT-MIN-TO-SHIFT         PIC S9(05)       COMP-3.
015800 77  WS-LEAP-SW                 PIC X(01) VALUE 'N'.
015900    88  WS-IS-LEAP-YEAR                  VALUE 'Y'.
016000 01  WS-DIM-TABLE.
016100    05  FILLER PIC 9(02) VALUE 31.
016200    05  FILLER PIC 9(02) VALUE 28.
016300    05  FILLER PIC 9(02) VALUE 31.
016400    05  FILLER PIC 9(02) VALUE 30.
016500    05  FILLER PIC 9(02) VALUE 31.
016600    05  FILLER PIC 9(02) VALUE 30.
016700    05  FILLER PIC 9(02) VALUE 31.
016800    05  FILLER PIC 9(02) VALUE 31.
016900    05  FILLER PIC 9(02) VALUE 30.
017000    05  FILLER PIC 9(02) VALUE 31.
017100    05  FILLER PIC 9(02) VALUE 30.
017200    05  FILLER PIC 9(02) VALUE 31.
017300 01  WS-DIM-TABLE-R REDEFINES WS-DIM-TABLE.
017400    05  WS-DIM                  PIC 9(02) OCCURS 12 TIMES.
017500
017600*    LEAP-YEAR DIVIDE SCRATCH - SAME RULE AS TRDWIN'S 310-SET-
017700*    LEAP-YEAR.  NO FULL JULIAN-DAY-NUMBER GROUP HERE - THIS
017800*    PROGRAM ONLY EVER BORROWS OR CARRIES A SINGLE CALENDAR DAY,
017900*    IT NEVER TAKES A DAY DIFFERENCE.
018000 01  WS-LEAP-WORK.
018100    05  WS-LW-QUOT              PIC S9(09)       COMP-3.
018200    05  WS-LW-REM               PIC S9(09)       COMP-3.
018300
018400*    PENDING-ORDER TABLE - FIFO, OLDEST (LOWEST SLOT) FILLED FIRST
018500 01  WS-ORDER-TABLE.
018600    05  WS-ORDER-COUNT          PIC S9(03) COMP-3 VALUE +0.
018700    05  WS-ORDER-ENTRY OCCURS 10 TIMES
018800                        INDEXED BY WS-ORDER-IDX.
018900        10  WS-ORD-IN-USE-SW    PIC X(01).
019000            88  WS-ORD-IN-USE           VALUE 'Y'.
019100        10  WS-ORD-TYPE         PIC X(03).
019200            88  WS-ORD-IS-MARKET         VALUE 'MKT'.
019300            88  WS-ORD-IS-LIMIT          VALUE 'LMT'.
019400        10  WS-ORD-TARGET       PIC S9(03)V9(04).
019500        10  WS-ORD-LIMIT-PRICE  PIC S9(05)V99.
019600        10  WS-ORD-AGE-MIN      PIC S9(05) COMP-3.
019700        10  WS-ORD-PLACED-THIS-MIN
019800                                PIC X(01).
019900            88  WS-ORD-JUST-PLACED       VALUE 'Y'.
020000
020100 01  WS-MATCH-WORK.
020200    05  WS-REMAINING-LIQ        PIC S9(07)V99 COMP-3.
020300    05  WS-NEED-VOL             PIC S9(05)V9(04) COMP-3.
020400    05  WS-FILL-VOL             PIC S9(05)V9(04) COMP-3.
020500    05  WS-FILL-PRICE           PIC S9(05)V99    COMP-3.
020600    05  WS-MIN-VOL-1            PIC S9(05)V9(04) COMP-3.
020700    05  WS-MIN-VOL-2            PIC S9(05)V9(04) COMP-3.
020800
020900 01  WS-COST-WORK.
021000    05  WS-TRADE-NOTIONAL       PIC S9(09)V9(04) COMP-3.
021100    05  WS-STEP-SLIPPAGE        PIC S9(05)V9(04) COMP-3 VALUE +0.
021200    05  WS-STEP-FEE             PIC S9(05)V9(04) COMP-3 VALUE +0.
021300    05  WS-STEP-TRADE-VOL       PIC S9(05)V9(04) COMP-3 VALUE +0.
021400    05  WS-STEP-ACTION          PIC X(04) VALUE 'HOLD'.
021500    05  WS-STEP-SIGNAL          PIC X(20) VALUE SPACES.
021600    05  WS-STEP-SIGNAL-R REDEFINES WS-STEP-SIGNAL.
021700        10  WS-SS-RULE-CLASS    PIC X(04).
021800        10  WS-SS-RULE-NAME     PIC X(16).
021900    05  WS-SLIP-INNER           PIC S9(03)V9(04) COMP-3.
022000
022100*    LINKAGE-SHAPED WORK AREAS PASSED TO RULESTR - MUST STAY
022200*    DISPLAY USAGE, MATCHING RULESTR'S LK-STRATEGY-STATE AND
022300*    LK-ORDER-REQUEST GROUPS BYTE FOR BYTE.
022400 01  WS-STRATEGY-STATE-GROUP.
022500    05  WS-SS-POSITION          PIC S9(03)V9(04).
022600    05  WS-SS-ENTRY-PRICE       PIC S9(05)V99.
022700    05  WS-SS-ENTRY-SET-SW      PIC X(01).
022800        88  WS-SS-ENTRY-IS-SET          VALUE 'Y'.
022900
023000 01  WS-ORDER-REQUEST-GROUP.
023100    05  WS-OR-REQUESTED-SW      PIC X(01).
023200        88  WS-OR-IS-REQUESTED          VALUE 'Y'.
023300    05  WS-OR-TARGET            PIC S9(03)V9(04).
023400    05  WS-OR-SIGNAL            PIC X(20).
023500
023600 01  RPT-HEADING-1.
023700    05  FILLER                  PIC X(132) VALUE
023800        'BACKTEST SUMMARY REPORT'.
023900
024000 01  RPT-SUMMARY-LINE-1.
024100    05  FILLER                  PIC X(14) VALUE 'FINAL CASH '.
024200    05  RS1-CASH                PIC Z(06)9.9999-.
024300    05  FILLER                  PIC X(16) VALUE
024400            '  FINAL POSITION'.
024500    05  RS1-POSITION            PIC Z(02)9.9999-.
024600    05  FILLER                  PIC X(14) VALUE '  FINAL EQUITY'.
024700    05  RS1-EQUITY              PIC Z(06)9.9999-.
024800    05  FILLER                  PIC X(56) VALUE SPACES.
024900
025000 01  RPT-SUMMARY-LINE-2.
025100    05  FILLER                  PIC X(12) VALUE 'TOTAL FEES '.
025200    05  RS2-FEES                PIC Z(06)9.9999.
025300    05  FILLER                  PIC X(17) VALUE
025400            '  TOTAL SLIPPAGE '.
025500    05  RS2-SLIPPAGE            PIC Z(06)9.9999.
025600    05  FILLER                  PIC X(75) VALUE SPACES.
025700
025800 01  RPT-SUMMARY-LINE-3.
025900    05  FILLER                  PIC X(08) VALUE 'TRADES '.
026000    05  RS3-TRADES              PIC ZZZ,ZZ9.
026100    05  FILLER                  PIC X(08) VALUE '  BUYS '.
026200    05  RS3-BUYS                PIC ZZZ,ZZ9.
026300    05  FILLER                  PIC X(08) VALUE '  SELLS '.
026400    05  RS3-SELLS               PIC ZZZ,ZZ9.
026500    05  FILLER                  PIC X(09) VALUE '  AS OF '.
026600    05  RS3-LAST-DATE           PIC 9(08).
026700    05  FILLER                  PIC X(01) VALUE SPACES.
026800    05  RS3-LAST-TIME           PIC 9(06).
026900    05  FILLER                  PIC X(63) VALUE SPACES.
027000
027100 PROCEDURE DIVISION.
027200*----------------------------------------------------------------
027300*    STARTUP ORDER MATTERS - PARAMS MUST BE IN HAND BEFORE THE
027400*    FORCE-CLOSE CUTOFF CAN BE COMPUTED, AND THE CUTOFF MUST BE
027500*    SET BEFORE THE FIRST CANDLE IS READ SO 200-PROCESS-MINUTE
027600*    NEVER SEES AN UNINITIALIZED WS-FC-CUTOFF-DATE/TIME.
027700 000-MAIN.
027800    PERFORM 705-READ-PARAMS.
027900    PERFORM 710-COMPUTE-FC-CUTOFF THRU 710-EXIT.
028000    PERFORM 700-OPEN-FILES.
028100
028200    PERFORM 100-READ-CANDLE THRU 100-EXIT.
028300    PERFORM 200-PROCESS-MINUTE THRU 200-EXIT
028400            UNTIL CANDLES-AT-EOF.
028500
028600    COMPUTE WS-EQUITY = WS-CASH.
028700    PERFORM 850-WRITE-SUMMARY.
028800    PERFORM 790-CLOSE-FILES.
028900    GOBACK.
029000
029100*    ONE-RECORD PARAMETER FILE - THE STRATEGY-PARAMS COPYBOOK
029200*    IS READ ONCE AND HELD IN WORKING-STORAGE FOR THE WHOLE RUN,
029300*    THEN PASSED BY REFERENCE TO RULESTR ON EVERY CALL.
029400 705-READ-PARAMS.
029500    OPEN INPUT PARAMS-FILE.
029600    READ PARAMS-FILE
029700        AT END
029800            DISPLAY 'BTENGIN - PARAMS FILE EMPTY, ABORTING'
029900            MOVE 16 TO RETURN-CODE
030000            GOBACK
030100    END-READ.
030200    CLOSE PARAMS-FILE.
030300 705-EXIT.
030400    EXIT.
030500
030600*----------------------------------------------------------------
030700*    710-COMPUTE-FC-CUTOFF - RUN ONCE AT STARTUP.  SHIFTS THE
030800*    CLOSE TIMESTAMP BACK BY SP-FORCE-CLOSE-MIN MINUTES, BORROWING
030900*    THE HOUR AND (IF NEEDED) THE CALENDAR DAY THE SAME WAY TRDWIN
031000*    BORROWS FOR ITS TRADING-WINDOW MATH - RAW SUBTRACTION ON THE
031100*    PACKED HHMMSS FIELD CAN RUN OVER AN HOUR OFF ONCE THE MINUTE
031200*    DIGITS BORROW.  ADDED 03/12/02, RLK, REQUEST 0261.
031300*----------------------------------------------------------------
031400 710-COMPUTE-FC-CUTOFF.
031500    MOVE SP-BT-CLOSE-DATE     TO WS-DT-DATE-N.
031600    MOVE SP-BT-CLOSE-TIME     TO WS-DT-TIME-N.
031700    MOVE SP-FORCE-CLOSE-MIN   TO WS-DT-MIN-TO-SHIFT.
031800    PERFORM 750-SUBTRACT-MINUTES THRU 755-EXIT.
031900    MOVE WS-DT-DATE-N         TO WS-FC-CUTOFF-DATE.
032000    MOVE WS-DT-TIME-N         TO WS-FC-CUTOFF-TIME.
032100 710-EXIT.
032200    EXIT.
032300
032400 700-OPEN-FILES.
032500    OPEN INPUT  CANDLES-FILE
032600         OUTPUT HISTORY-FILE
032700         OUTPUT REPORT-FILE.
032800    WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
032900 700-EXIT.
033000    EXIT.
033100
033200 790-CLOSE-FILES.
033300    CLOSE CANDLES-FILE HISTORY-FILE REPORT-FILE.
033400 790-EXIT.
033500    EXIT.
033600
033700 100-READ-CANDLE.
033800    READ CANDLES-FILE
033900        AT END
034000            MOVE 'Y' TO WS-CANDLES-EOF
034100            GO TO 100-EXIT
034200    END-READ.
034300    IF CN-CONTRACT-ID NOT = SP-BT-CONTRACT-ID
034400        GO TO 100-READ-CANDLE
034500    END-IF.
034600*    CANDLES-FILE MAY CARRY MORE THAN ONE CONTRACT'S BARS ON THE
034700*    SAME TAPE (SAME LAYOUT AS OHLCRPT USES) - SKIP ANY ROW THAT
034800*    IS NOT THE CONTRACT NAMED IN THE PARAMETER RECORD RATHER
034900*    THAN REQUIRING A PRE-SORTED, PRE-FILTERED INPUT FILE.
035000 100-EXIT.
035100    EXIT.
035200
035300*----------------------------------------------------------------
035400*    200-PROCESS-MINUTE - ONE SIMULATED MINUTE OF THE ENGINE.
035500*----------------------------------------------------------------
035600 200-PROCESS-MINUTE.
035700    MOVE 'HOLD'   TO WS-STEP-ACTION.
035800    MOVE SPACES   TO WS-STEP-SIGNAL.
035900    MOVE 0        TO WS-STEP-SLIPPAGE WS-STEP-FEE
036000                      WS-STEP-TRADE-VOL.
036100
036200*    ONCE WS-FORCE-CLOSE-SW FLIPS TO 'Y' IT NEVER FLIPS BACK - THE
036300*    ENGINE DOES NOT REOPEN A POSITION AFTER THE FORCED FLATTEN
036400*    EVEN IF A LATER CANDLE SOMEHOW SORTS BEFORE THE CUTOFF.
036500    IF (CN-CANDLE-DATE > WS-FC-CUTOFF-DATE)
036600       OR (CN-CANDLE-DATE = WS-FC-CUTOFF-DATE
036700           AND CN-CANDLE-TIME NOT < WS-FC-CUTOFF-TIME)
036800        MOVE 'Y' TO WS-FORCE-CLOSE-SW
036900    END-IF.
037000
037100    IF WS-IN-FORCE-CLOSE
037200        PERFORM 250-DO-FORCE-CLOSE THRU 250-EXIT
037300    ELSE
037400        PERFORM 300-MATCH-ORDERS THRU 300-EXIT
037500        PERFORM 400-CALL-STRATEGY THRU 400-EXIT
037600    END-IF.
037700
037800    COMPUTE WS-EQUITY = WS-CASH + WS-POSITION * CN-CLOSE.
037900    PERFORM 800-WRITE-HISTORY THRU 800-EXIT.
038000
038100    PERFORM 100-READ-CANDLE THRU 100-EXIT.
038200 200-EXIT.
038300    EXIT.
038400
038500*----------------------------------------------------------------
038600*    250-DO-FORCE-CLOSE - FLATTEN THE POSITION AT CLOSE PRICE AND
038700*    DROP ALL PENDING ORDERS.
038800*----------------------------------------------------------------
038900 250-DO-FORCE-CLOSE.
039000    IF WS-POSITION > 0.000001 OR WS-POSITION < -0.000001
039100        MOVE CN-CLOSE TO WS-FILL-PRICE
039200        COMPUTE WS-FILL-VOL = WS-POSITION
039300        IF WS-FILL-VOL < 0
039400            COMPUTE WS-FILL-VOL = WS-FILL-VOL * -1
039500        END-IF
039600        IF WS-POSITION > 0
039700            PERFORM 550-EXECUTE-SELL THRU 550-EXIT
039800        ELSE
039900            PERFORM 500-EXECUTE-BUY THRU 500-EXIT
040000        END-IF
040100        MOVE 'FORCE_CLOSE' TO WS-STEP-SIGNAL
040200        MOVE 0             TO WS-POSITION
040300        MOVE 'N'           TO WS-ENTRY-SET-SW
040400    END-IF.
040500    MOVE 0 TO WS-ORDER-COUNT.
040600    PERFORM 260-CLEAR-ORDER-SLOT THRU 260-EXIT
040700            VARYING WS-ORDER-IDX FROM 1 BY 1
040800            UNTIL WS-ORDER-IDX > 10.
040900 250-EXIT.
041000    EXIT.
041100
041200 260-CLEAR-ORDER-SLOT.
041300    MOVE 'N' TO WS-ORD-IN-USE-SW (WS-ORDER-IDX).
041400 260-EXIT.
041500    EXIT.
041600
041700*----------------------------------------------------------------
041800*    300-MATCH-ORDERS - FILL PENDING ORDERS AGAINST THE MINUTE'S
041900*    CANDLE VOLUME, OLDEST-FIRST, PARTIAL FILLS STAY PENDING.
042000*----------------------------------------------------------------
042100 300-MATCH-ORDERS.
042200    IF WS-ORDER-COUNT = 0 OR CN-VOLUME NOT > 0
042300        GO TO 300-EXIT
042400    END-IF.
042500    MOVE CN-VOLUME TO WS-REMAINING-LIQ.
042600    PERFORM 320-MATCH-ORDER-SLOT THRU 320-EXIT
042700            VARYING WS-ORDER-IDX FROM 1 BY 1
042800            UNTIL WS-ORDER-IDX > 10.
042900 300-EXIT.
043000    EXIT.
043100
043200 320-MATCH-ORDER-SLOT.
043300    IF WS-ORD-IN-USE (WS-ORDER-IDX)
043400       AND NOT WS-ORD-JUST-PLACED (WS-ORDER-IDX)
043500       AND WS-ORD-AGE-MIN (WS-ORDER-IDX) NOT > 60
043600       AND WS-REMAINING-LIQ > 0
043700        PERFORM 350-FILL-ONE-ORDER THRU 350-EXIT
043800    END-IF.
043900*    RESTING ORDERS EXPIRE AFTER 60 SIMULATED MINUTES UNFILLED - KEEPS
044000*    A STALE LIMIT ORDER FROM SITTING IN THE TABLE FOREVER ON A
044100*    THIN MARKET AND STARVING OUT THE NEXT SIGNAL'S ORDER SLOT.
044200    IF WS-ORD-IN-USE (WS-ORDER-IDX)
044300       AND WS-ORD-AGE-MIN (WS-ORDER-IDX) > 60
044400        MOVE 'N' TO WS-ORD-IN-USE-SW (WS-ORDER-IDX)
044500    END-IF.
044600    IF WS-ORD-IN-USE (WS-ORDER-IDX)
044700        ADD 1 TO WS-ORD-AGE-MIN (WS-ORDER-IDX)
044800        MOVE 'N' TO WS-ORD-PLACED-THIS-MIN (WS-ORDER-IDX)
044900    END-IF.
045000 320-EXIT.
045100    EXIT.
045200
045300 350-FILL-ONE-ORDER.
045400    COMPUTE WS-NEED-VOL = WS-ORD-TARGET (WS-ORDER-IDX)
045500            - WS-POSITION.
045600    IF WS-NEED-VOL < 0
045700        COMPUTE WS-NEED-VOL = WS-NEED-VOL * -1
045800    END-IF.
045900    IF WS-NEED-VOL = 0
046000        MOVE 'N' TO WS-ORD-IN-USE-SW (WS-ORDER-IDX)
046100        GO TO 350-EXIT
046200    END-IF.
046300
046400    IF WS-ORD-IS-MARKET (WS-ORDER-IDX)
046500        MOVE CN-OPEN TO WS-FILL-PRICE
046600    ELSE
046700        IF WS-ORD-TARGET (WS-ORDER-IDX) > WS-POSITION
046800            IF CN-LOW > WS-ORD-LIMIT-PRICE (WS-ORDER-IDX)
046900                GO TO 350-EXIT
047000            END-IF
047100            IF CN-OPEN < WS-ORD-LIMIT-PRICE (WS-ORDER-IDX)
047200                MOVE CN-OPEN TO WS-FILL-PRICE
047300            ELSE
047400                MOVE WS-ORD-LIMIT-PRICE (WS-ORDER-IDX)
047500                     TO WS-FILL-PRICE
047600            END-IF
047700        ELSE
047800            IF CN-HIGH < WS-ORD-LIMIT-PRICE (WS-ORDER-IDX)
047900                GO TO 350-EXIT
048000            END-IF
048100            IF CN-OPEN > WS-ORD-LIMIT-PRICE (WS-ORDER-IDX)
048200                MOVE CN-OPEN TO WS-FILL-PRICE
048300            ELSE
048400                MOVE WS-ORD-LIMIT-PRICE (WS-ORDER-IDX)
048500                     TO WS-FILL-PRICE
048600            END-IF
048700        END-IF
048800    END-IF.
048900
049000*    FILL SIZE IS THE SMALLER OF WHAT THE ORDER STILL NEEDS AND WHAT
049100*    LIQUIDITY REMAINS THIS MINUTE AFTER EARLIER SLOTS TOOK THEIR
049200*    SHARE - AN UNDERSIZED ORDER STAYS WS-ORD-IN-USE FOR THE NEXT
049300*    MINUTE'S PASS THROUGH 320-MATCH-ORDER-SLOT.
049400    MOVE WS-NEED-VOL      TO WS-MIN-VOL-1.
049500    MOVE WS-REMAINING-LIQ TO WS-MIN-VOL-2.
049600    IF WS-MIN-VOL-1 < WS-MIN-VOL-2
049700        MOVE WS-MIN-VOL-1 TO WS-FILL-VOL
049800    ELSE
049900        MOVE WS-MIN-VOL-2 TO WS-FILL-VOL
050000    END-IF.
050100    SUBTRACT WS-FILL-VOL FROM WS-REMAINING-LIQ.
050200
050300    IF WS-ORD-TARGET (WS-ORDER-IDX) > WS-POSITION
050400        PERFORM 500-EXECUTE-BUY THRU 500-EXIT
050500    ELSE
050600        PERFORM 550-EXECUTE-SELL THRU 550-EXIT
050700    END-IF.
050800
050900    IF WS-POSITION = WS-ORD-TARGET (WS-ORDER-IDX)
051000        MOVE 'N' TO WS-ORD-IN-USE-SW (WS-ORDER-IDX)
051100    END-IF.
051200 350-EXIT.
051300    EXIT.
051400
051500*----------------------------------------------------------------
051600*    500/550 - TRADE EXECUTION.  SLIPPAGE/FEE ACCRUE TO CASH AND
051700*    THE RUN TOTALS.
051800*----------------------------------------------------------------
051900 500-EXECUTE-BUY.
052000    COMPUTE WS-TRADE-NOTIONAL = WS-FILL-VOL * WS-FILL-PRICE.
052100    SUBTRACT WS-TRADE-NOTIONAL FROM WS-CASH.
052200    ADD WS-FILL-VOL TO WS-POSITION.
052300    PERFORM 600-APPLY-COSTS THRU 600-EXIT.
052400    ADD WS-FILL-VOL TO WS-STEP-TRADE-VOL.
052500    MOVE 'BUY '     TO WS-STEP-ACTION.
052600    ADD 1 TO WS-BUY-COUNT.
052700 500-EXIT.
052800    EXIT.
052900
053000 550-EXECUTE-SELL.
053100    COMPUTE WS-TRADE-NOTIONAL = WS-FILL-VOL * WS-FILL-PRICE.
053200    ADD WS-TRADE-NOTIONAL TO WS-CASH.
053300    SUBTRACT WS-FILL-VOL FROM WS-POSITION.
053400    PERFORM 600-APPLY-COSTS THRU 600-EXIT.
053500    ADD WS-FILL-VOL TO WS-STEP-TRADE-VOL.
053600    MOVE 'SELL'     TO WS-STEP-ACTION.
053700    ADD 1 TO WS-SELL-COUNT.
053800 550-EXIT.
053900    EXIT.
054000
054100*    SLIPPAGE MODEL WIDENS WITH FILL SIZE (THE /10 * 0.5 INNER
054200*    TERM) SO A LARGE FILL AGAINST A THIN CANDLE COSTS MORE PER
054300*    UNIT THAN A SMALL ONE - CRUDE, BUT ENOUGH TO KEEP THE
054400*    STRATEGY FROM TRADING SIZE FOR FREE IN THE SIMULATION.
054500 600-APPLY-COSTS.
054600    IF SP-BT-SLIPPAGE-ON
054700        COMPUTE WS-SLIP-INNER ROUNDED =
054800                1 + (WS-FILL-VOL / 10) * 0.5
054900        COMPUTE WS-STEP-SLIPPAGE ROUNDED = WS-STEP-SLIPPAGE +
055000                WS-FILL-PRICE * 0.0002 * WS-SLIP-INNER
055100                * WS-FILL-VOL
055200    END-IF.
055300    IF CN-CONTRACT-TYPE = 'QH'
055400        MOVE 0.25 TO WS-DURATION-HOURS
055500    ELSE
055600        MOVE 1.0  TO WS-DURATION-HOURS
055700    END-IF.
055800    COMPUTE WS-STEP-FEE ROUNDED = WS-STEP-FEE +
055900            WS-FILL-VOL * WS-DURATION-HOURS * 0.23.
056000 600-EXIT.
056100    EXIT.
056200
056300*----------------------------------------------------------------
056400*    750/755 - SUBTRACT (OR, WITH A NEGATIVE SHIFT, ADD) MINUTES
056500*    FROM A DATE/TIME PAIR, BORROWING THE HOUR AND THEN THE
056600*    CALENDAR DAY ON UNDERFLOW.  LIFTED FROM TRDWIN'S WINDOW
056700*    CALCULATION (500-SUBTRACT-HOURS), WORKED AT THE MINUTE
056800*    LEVEL SO A FORCE-CLOSE-MIN THAT ISN'T A WHOLE HOUR STILL
056900*    LANDS ON THE RIGHT CUTOFF.  ADDED 03/12/02, RLK, REQ 0261.
057000*----------------------------------------------------------------
057100 750-SUBTRACT-MINUTES.
057200    SUBTRACT WS-DT-MIN-TO-SHIFT FROM WS-DT-MN.
057300 755-NORMALIZE-TIME.
057400    IF WS-DT-MN < 0
057500        ADD 60 TO WS-DT-MN
057600        SUBTRACT 1 FROM WS-DT-HH
057700        GO TO 755-NORMALIZE-TIME
057800    END-IF.
057900    IF WS-DT-HH < 0
058000        ADD 24 TO WS-DT-HH
058100        PERFORM 760-DEC-DAY THRU 760-EXIT
058200        GO TO 755-NORMALIZE-TIME
058300    END-IF.
058400 755-EXIT.
058500    EXIT.
058600
058700*----------------------------------------------------------------
058800*    760/770 - CALENDAR DAY-BACK ARITHMETIC ON A 9(08) YYYYMMDD
058900*    FIELD, LEAP-YEAR AWARE - SAME RULE AS TRDWIN'S 360-DEC-DAY.
059000*----------------------------------------------------------------
059100 760-DEC-DAY.
059200    SUBTRACT 1 FROM WS-DT-DD.
059300    IF WS-DT-DD = 0
059400        SUBTRACT 1 FROM WS-DT-MM
059500        IF WS-DT-MM = 0
059600            MOVE 12 TO WS-DT-MM
059700            SUBTRACT 1 FROM WS-DT-YY
059800        END-IF
059900        PERFORM 770-SET-LEAP-YEAR THRU 770-EXIT
060000        MOVE WS-DIM (WS-DT-MM) TO WS-DT-DD
060100        IF WS-DT-MM = 2 AND WS-IS-LEAP-YEAR
060200            ADD 1 TO WS-DT-DD
060300        END-IF
060400    END-IF.
060500 760-EXIT.
060600    EXIT.
060700
060800 770-SET-LEAP-YEAR.
060900    MOVE 'N' TO WS-LEAP-SW.
061000    DIVIDE WS-DT-YY BY 4 GIVING WS-LW-QUOT
061100            REMAINDER WS-LW-REM.
061200    IF WS-LW-REM = 0
061300        MOVE 'Y' TO WS-LEAP-SW
061400        DIVIDE WS-DT-YY BY 100 GIVING WS-LW-QUOT
061500                REMAINDER WS-LW-REM
061600        IF WS-LW-REM = 0
061700            MOVE 'N' TO WS-LEAP-SW
061800            DIVIDE WS-DT-YY BY 400 GIVING WS-LW-QUOT
061900                    REMAINDER WS-LW-REM
062000            IF WS-LW-REM = 0
062100                MOVE 'Y' TO WS-LEAP-SW
062200            END-IF
062300        END-IF
062400    END-IF.
062500 770-EXIT.
062600    EXIT.
062700
062800*----------------------------------------------------------------
062900*    400-CALL-STRATEGY - HANDS THE CURRENT CANDLE TO RULESTR, AND
063000*    QUEUES ANY ORDER IT REQUESTS (NO DUPLICATE TARGET+TYPE).
063100*----------------------------------------------------------------
063200 400-CALL-STRATEGY.
063300    MOVE WS-POSITION    TO WS-SS-POSITION.
063400    MOVE WS-ENTRY-PRICE TO WS-SS-ENTRY-PRICE.
063500    MOVE WS-ENTRY-SET-SW TO WS-SS-ENTRY-SET-SW.
063600    MOVE 'N'            TO WS-OR-REQUESTED-SW.
063700    MOVE SPACES         TO WS-OR-SIGNAL.
063800
063900    CALL 'RULESTR' USING CN-CANDLE-REC SP-STRATEGY-PARAMS
064000                          WS-STRATEGY-STATE-GROUP
064100                          WS-ORDER-REQUEST-GROUP.
064200
064300    MOVE WS-SS-ENTRY-PRICE  TO WS-ENTRY-PRICE.
064400    MOVE WS-SS-ENTRY-SET-SW TO WS-ENTRY-SET-SW.
064500
064600    IF WS-OR-IS-REQUESTED
064700        MOVE WS-OR-SIGNAL TO WS-STEP-SIGNAL
064800        PERFORM 450-QUEUE-ORDER THRU 450-EXIT
064900    END-IF.
065000 400-EXIT.
065100    EXIT.
065200
065300*    450/470/480 - RULESTR CAN ONLY SEE THE CANDLE AND ITS OWN
065400*    STRATEGY-STATE, NOT THE ENGINE'S ORDER TABLE, SO IT MAY ASK
065500*    FOR THE SAME MARKET TARGET TWO MINUTES RUNNING WHILE THE
065600*    FIRST ORDER IS STILL RESTING - 470-CHECK-DUP CATCHES THAT.
065700 450-QUEUE-ORDER.
065800    MOVE 'N' TO WS-DUP-FOUND-SW.
065900    PERFORM 470-CHECK-DUP THRU 470-EXIT
066000            VARYING WS-ORDER-IDX FROM 1 BY 1
066100            UNTIL WS-ORDER-IDX > 10 OR WS-DUP-FOUND-SW = 'Y'.
066200    IF WS-DUP-FOUND-SW = 'Y'
066300        GO TO 450-EXIT
066400    END-IF.
066500    MOVE 'N' TO WS-SLOT-FOUND-SW.
066600    PERFORM 480-TRY-EMPTY-SLOT THRU 480-EXIT
066700            VARYING WS-ORDER-IDX FROM 1 BY 1
066800            UNTIL WS-ORDER-IDX > 10 OR WS-SLOT-FOUND-SW = 'Y'.
066900 450-EXIT.
067000    EXIT.
067100
067200 470-CHECK-DUP.
067300    IF WS-ORD-IN-USE (WS-ORDER-IDX)
067400       AND WS-ORD-TYPE (WS-ORDER-IDX) = 'MKT'
067500       AND WS-ORD-TARGET (WS-ORDER-IDX) = WS-OR-TARGET
067600        MOVE 'Y' TO WS-DUP-FOUND-SW
067700    END-IF.
067800 470-EXIT.
067900    EXIT.
068000
068100 480-TRY-EMPTY-SLOT.
068200    IF NOT WS-ORD-IN-USE (WS-ORDER-IDX)
068300        MOVE 'Y'   TO WS-ORD-IN-USE-SW (WS-ORDER-IDX)
068400        MOVE 'MKT' TO WS-ORD-TYPE (WS-ORDER-IDX)
068500        MOVE WS-OR-TARGET TO WS-ORD-TARGET (WS-ORDER-IDX)
068600        MOVE 0     TO WS-ORD-AGE-MIN (WS-ORDER-IDX)
068700        MOVE 'Y'   TO WS-ORD-PLACED-THIS-MIN (WS-ORDER-IDX)
068800        ADD 1      TO WS-ORDER-COUNT
068900        MOVE 'Y'   TO WS-SLOT-FOUND-SW
069000    END-IF.
069100 480-EXIT.
069200    EXIT.
069300
069400*    HISTORY LINE IS WRITTEN BEFORE COSTS ARE SUBTRACTED FROM
069500*    WS-CASH BELOW, SO BH-CASH ON THE OUTPUT ROW REFLECTS THE
069600*    POST-TRADE, PRE-COST CASH BALANCE - RECONCILES AGAINST THE
069700*    TRADE NOTIONAL POSTED IN 500/550 ABOVE.
069800 800-WRITE-HISTORY.
069900    MOVE CN-CANDLE-DATE      TO WS-LCS-DATE.
070000    MOVE CN-CANDLE-TIME      TO WS-LCS-TIME.
070100    MOVE SPACES              TO BH-HISTORY-REC.
070200    MOVE CN-CANDLE-DATE      TO BH-DATE.
070300    MOVE CN-CANDLE-TIME      TO BH-HHMMSS.
070400    MOVE CN-CONTRACT-TYPE    TO BH-TYPE.
070500    MOVE CN-OPEN             TO BH-OPEN.
070600    MOVE CN-HIGH             TO BH-HIGH.
070700    MOVE CN-LOW              TO BH-LOW.
070800    MOVE CN-CLOSE            TO BH-CLOSE.
070900    MOVE WS-POSITION         TO BH-POSITION.
071000    MOVE WS-STEP-ACTION      TO BH-ACTION.
071100    MOVE WS-STEP-SIGNAL      TO BH-SIGNAL.
071200    MOVE WS-STEP-SLIPPAGE    TO BH-SLIPPAGE-COST.
071300    MOVE WS-STEP-FEE         TO BH-FEE-COST.
071400    MOVE WS-CASH             TO BH-CASH.
071500    MOVE WS-EQUITY           TO BH-EQUITY.
071600    MOVE WS-STEP-TRADE-VOL   TO BH-TRADE-VOL.
071700    WRITE BH-HISTORY-REC.
071800
071900    SUBTRACT WS-STEP-SLIPPAGE FROM WS-CASH.
072000    ADD WS-STEP-SLIPPAGE      TO WS-TOTAL-SLIPPAGE.
072100    SUBTRACT WS-STEP-FEE      FROM WS-CASH.
072200    ADD WS-STEP-FEE           TO WS-TOTAL-FEES.
072300    IF WS-STEP-TRADE-VOL > 0
072400        ADD 1 TO WS-TRADE-MINUTE-COUNT
072500    END-IF.
072600 800-EXIT.
072700    EXIT.
072800
072900 850-WRITE-SUMMARY.
073000    MOVE WS-CASH             TO RS1-CASH.
073100    MOVE WS-POSITION         TO RS1-POSITION.
073200    MOVE WS-EQUITY           TO RS1-EQUITY.
073300    WRITE PRINT-REC FROM RPT-SUMMARY-LINE-1 AFTER 2.
073400    MOVE WS-TOTAL-FEES       TO RS2-FEES.
073500    MOVE WS-TOTAL-SLIPPAGE   TO RS2-SLIPPAGE.
073600    WRITE PRINT-REC FROM RPT-SUMMARY-LINE-2 AFTER 1.
073700    MOVE WS-TRADE-MINUTE-COUNT TO RS3-TRADES.
073800    MOVE WS-BUY-COUNT        TO RS3-BUYS.
073900    MOVE WS-SELL-COUNT       TO RS3-SELLS.
074000    MOVE WS-LCS-DATE         TO RS3-LAST-DATE.
074100    MOVE WS-LCS-TIME         TO RS3-LAST-TIME.
074200    WRITE PRINT-REC FROM RPT-SUMMARY-LINE-3 AFTER 1.
074300 850-EXIT.
074400    EXIT.
