000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    POSSIM.
000400 AUTHOR.        M PALVIAINEN.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  02/04/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    POSITION-SIZING BACKTEST.  ANALYZER-OUT MUST ARRIVE MERGED
001200*    BACK INTO TIME ORDER ACROSS PH AND QH (LIQANLZ WRITES THEM
001300*    AS TWO SEPARATE PASSES - A SORT STEP AHEAD OF THIS ONE IN
001400*    THE JCL RESEQUENCES BY TIME/HHMMSS).  FOR EACH PERIOD, COSTS
001500*    OUT A NAIVE FULL-SIZE POSITION AGAINST A "SMART" POSITION
001600*    THAT IS CUT DOWN WHEN THE PERIOD'S VOLUME IS THIN, AND
001700*    ACCUMULATES THE SAVINGS.  THE ANALYZER-OUT RECORD DOES NOT
001800*    CARRY MAX/MIN PRICE, SO THE BASE-VOL TERM OF THE SLIPPAGE
001900*    MODEL HERE USES STD-PRICE ALONE (NO RANGE-RISK TERM) - SEE
002000*    920-COST-OF-POSITION.
002100*
002200*    INPUT.  ANALYZER-OUT - PER-PERIOD LIQUIDITY STATS (ANLZREC),
002300*                          SORTED INTO TIME ORDER
002400*            PARAMS      - RUN CONFIGURATION (PARMREC), 1 RECORD
002500*    OUTPUT. SAVINGS-OUT - PER-PERIOD SAVINGS RESULT (SAVGREC)
002600*            RPTSAV      - SAVINGS REPORT SECTION
002700*----------------------------------------------------------------
002800*    CHANGE LOG
002900*----------------------------------------------------------------
003000*    02/04/91 MP  0092  INITIAL VERSION.
003100*    09/03/92 HJ  0123  BASE-VOL FLOOR (AVG-PRICE * 0.01) ADDED
003200*                       TO MATCH THE LIQANLZ SLIPPAGE FORMULA.
003300*    02/19/94 MP  0156  THRESHOLD SELECTED BY CONTRACT TYPE PER
003400*                       DESK'S NEW PH/QH SPLIT POLICY.
003500*    11/06/97 RLK 0205  Y2K REVIEW - NO 2-DIGIT YEAR LOGIC FOUND.
003600*    01/08/99 MPT 0237  Y2K SIGN-OFF.
003700*    06/15/00 HJ  0252  ROI % ADDED TO FINAL SUMMARY LINE.
003800*----------------------------------------------------------------
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500    C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900    SELECT ANALYZER-FILE ASSIGN TO ANALYZIN
005000        ORGANIZATION IS SEQUENTIAL
005100        FILE STATUS  IS WS-ANALYZER-STATUS.
005200    SELECT PARAMS-FILE   ASSIGN TO PARAMS
005300        ORGANIZATION IS LINE SEQUENTIAL
005400        FILE STATUS  IS WS-PARAMS-STATUS.
005500    SELECT SAVINGS-FILE  ASSIGN TO SAVINGOT
005600        ORGANIZATION IS SEQUENTIAL
005700        FILE STATUS  IS WS-SAVINGS-STATUS.
005800    SELECT REPORT-FILE   ASSIGN TO RPTSAV
005900        ORGANIZATION IS SEQUENTIAL
006000        FILE STATUS  IS WS-REPORT-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ANALYZER-FILE
006500    RECORDING MODE IS F
006600    LABEL RECORDS ARE STANDARD.
006700 COPY ANLZREC.
006800
006900 FD  PARAMS-FILE.
007000 COPY PARMREC.
007100
007200 FD  SAVINGS-FILE
007300    RECORDING MODE IS F
007400    LABEL RECORDS ARE STANDARD.
007500 COPY SAVGREC.
007600
007700 FD  REPORT-FILE
007800    RECORDING MODE IS F
007900    LABEL RECORDS ARE STANDARD.
008000 01  PRINT-REC                  PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300 01  WS-FILE-STATUSES.
008400    05  WS-ANALYZER-STATUS      PIC X(02) VALUE SPACES.
008500    05  WS-PARAMS-STATUS        PIC X(02) VALUE SPACES.
008600    05  WS-SAVINGS-STATUS       PIC X(02) VALUE SPACES.
008700    05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
008800
008900 01  WS-SWITCHES.
009000    05  WS-ANALYZER-EOF         PIC X(01) VALUE 'N'.
009100        88  ANALYZER-AT-EOF             VALUE 'Y'.
009200
009300 01  WS-COUNTERS.
009400    05  WS-PERIOD-COUNT         PIC S9(07) COMP-3 VALUE +0.
009500    05  WS-DOWNGRADE-COUNT      PIC S9(07) COMP-3 VALUE +0.
009600
009700*    PRINT-LINE COUNTER FOR PAGE-BREAK TESTING - 77-LEVEL, NOT
009800*    PART OF THE GROUP ABOVE, SAME AS CANDLGN HANDLES ITS OWN.
009900 77  WS-LINE-COUNT              PIC S9(03) COMP   VALUE +0.
010000 01  WS-TOTALS.
010100    05  WS-TOTAL-NAIVE          PIC S9(09)V99 COMP-3 VALUE +0.
010200    05  WS-TOTAL-SMART          PIC S9(09)V99 COMP-3 VALUE +0.
010300    05  WS-TOTAL-SAVED          PIC S9(09)V99 COMP-3 VALUE +0.
010400    05  WS-CUMULATIVE-SAVED     PIC S9(09)V99 COMP-3 VALUE +0.
010500    05  WS-ROI-PCT              PIC S9(03)V99 COMP-3 VALUE +0.
010600
010700*    DATE/TIME BREAKOUT FOR THE DETAIL LINE - SAME SHAPE AS THE
010800*    ANALYZER RECORD'S OWN FIELDS
010900 01  WS-PERIOD-DATE              PIC 9(08).
011000 01  WS-PERIOD-DATE-R REDEFINES WS-PERIOD-DATE.
011100    05  WS-PD-YY                PIC 9(04).
011200    05  WS-PD-MM                PIC 9(02).
011300    05  WS-PD-DD                PIC 9(02).
011400 01  WS-PERIOD-TIME              PIC 9(06).
011500 01  WS-PERIOD-TIME-R REDEFINES WS-PERIOD-TIME.
011600    05  WS-PT-HH                PIC 9(02).
011700    05  WS-PT-MN                PIC 9(02).
011800    05  WS-PT-SS                PIC 9(02).
011900
012000 01  WS-PERIOD-WORK.
012100    05  WS-LIMIT                PIC S9(05)V99.
012200    05  WS-ACTUAL-POS           PIC S9(03)V99.
012300    05  WS-DOWNGRADE-SW         PIC X(01) VALUE 'N'.
012400        88  WS-IS-DOWNGRADE             VALUE 'Y'.
012500
012600*    NAIVE/SMART/SAVED HELD TOGETHER SO THE ROUNDING-CHECK PASS
012700*    CAN WALK ALL THREE COST FIGURES AS ONE TABLE
012800 01  WS-PERIOD-COSTS.
012900    05  WS-COST-NAIVE           PIC S9(07)V99.
013000    05  WS-COST-SMART           PIC S9(07)V99.
013100    05  WS-SAVED-THIS-PERIOD    PIC S9(07)V99.
013200 01  WS-PERIOD-COSTS-R REDEFINES WS-PERIOD-COSTS.
013300    05  WS-PERIOD-COST-ARRAY OCCURS 3 TIMES
013400                        PIC S9(07)V99.
013500
013600*    COST-OF-POSITION WORK AREA - 920-COST-OF-POSITION
013700 01  WS-COST-FIELDS.
013800    05  WS-COST-POS             PIC S9(03)V99.
013900    05  WS-COST-RESULT          PIC S9(07)V99.
014000    05  WS-COST-SHARE           PIC S9(03)V9(06) COMP-3.
014100    05  WS-COST-BASE-VOL        PIC S9(05)V9(04) COMP-3.
014200    05  WS-COST-SHARE-POW       PIC S9(03)V9(06) COMP-3.
014300    05  WS-COST-UNIT-SLIP       PIC S9(05)V9(04) COMP-3.
014400
014500*    NEWTON'S METHOD WORK AREA - X**0.8 (910-COMPUTE-POWER-08)
014600 01  WS-POWER-FIELDS.
014700    05  WS-PWR-X                PIC S9(03)V9(06) COMP-3.
014800    05  WS-PWR-X4               PIC S9(11)V9(06) COMP-3.
014900    05  WS-PWR-Y                PIC S9(03)V9(06) COMP-3.
015000    05  WS-PWR-Y4               PIC S9(11)V9(06) COMP-3.
015100    05  WS-PWR-Y5               PIC S9(13)V9(06) COMP-3.
015200    05  WS-PWR-RESULT           PIC S9(03)V9(06) COMP-3.
015300
015400 01  RPT-HEADING-1.
015500    05  FILLER                  PIC X(20) VALUE 'SAVINGS REPORT'.
015600    05  FILLER                  PIC X(112) VALUE SPACES.
015700
015800 01  RPT-HEADING-2.
015900    05  FILLER                  PIC X(20) VALUE
016000            'TIME              '.
016100    05  FILLER                  PIC X(06) VALUE 'TYPE  '.
016200    05  FILLER                  PIC X(14) VALUE 'NAIVE-COST    '.
016300    05  FILLER                  PIC X(14) VALUE 'SMART-COST    '.
016400    05  FILLER                  PIC X(14) VALUE 'SAVED         '.
016500    05  FILLER                  PIC X(16) VALUE
016600            'CUMULATIVE      '.
016700    05  FILLER                  PIC X(12) VALUE 'ACTION      '.
016800    05  FILLER                  PIC X(36) VALUE SPACES.
016900
017000 01  RPT-DETAIL-LINE.
017100    05  RD-DATE                 PIC 9(08).
017200    05  FILLER                  PIC X(01) VALUE SPACES.
017300    05  RD-TIME                 PIC 9(06).
017400    05  FILLER                  PIC X(05) VALUE SPACES.
017500    05  RD-TYPE                 PIC X(02).
017600    05  FILLER                  PIC X(04) VALUE SPACES.
017700    05  RD-NAIVE-COST           PIC Z(05)9.99.
017800    05  FILLER                  PIC X(04) VALUE SPACES.
017900    05  RD-SMART-COST           PIC Z(05)9.99.
018000    05  FILLER                  PIC X(04) VALUE SPACES.
018100    05  RD-SAVED                PIC Z(05)9.99.
018200    05  FILLER                  PIC X(04) VALUE SPACES.
018300    05  RD-CUMULATIVE           PIC Z(07)9.99.
018400    05  FILLER                  PIC X(04) VALUE SPACES.
018500    05  RD-ACTION               PIC X(09).
018600    05  FILLER                  PIC X(30) VALUE SPACES.
018700
018800 01  RPT-TOTAL-LINE-1.
018900    05  FILLER                  PIC X(14) VALUE 'NAIVE TOTAL '.
019000    05  RT1-NAIVE                PIC Z(07)9.99.
019100    05  FILLER                  PIC X(14) VALUE '  SMART TOTAL '.
019200    05  RT1-SMART                PIC Z(07)9.99.
019300    05  FILLER                  PIC X(85) VALUE SPACES.
019400
019500 01  RPT-TOTAL-LINE-2.
019600    05  FILLER                  PIC X(14) VALUE 'SAVED TOTAL '.
019700    05  RT2-SAVED                PIC Z(07)9.99.
019800    05  FILLER                  PIC X(08) VALUE '  ROI % '.
019900    05  RT2-ROI                  PIC Z(03)9.99.
020000    05  FILLER                  PIC X(16) VALUE
020100            '  DOWNGRADES    '.
020200    05  RT2-DOWNGRADES           PIC ZZZ,ZZ9.
020300    05  FILLER                  PIC X(74) VALUE SPACES.
020400
020500 PROCEDURE DIVISION.
020600*----------------------------------------------------------------
020700*    ONE PASS THROUGH THE ALREADY-MERGED ANALYZER-OUT FILE - EACH
020800*    PERIOD IS COSTED TWICE (NAIVE, THEN SMART) AND THE SAVINGS
020900*    ARE ACCUMULATED AS THE FILE GOES BY, SO NOTHING NEEDS TO BE
021000*    HELD IN MEMORY FROM ONE PERIOD TO THE NEXT.
021100 000-MAIN.
021200    PERFORM 705-READ-PARAMS.
021300    PERFORM 700-OPEN-FILES.
021400    PERFORM 800-INIT-REPORT.
021500
021600    PERFORM 100-READ-ANALYZER THRU 100-EXIT.
021700    PERFORM 200-PROCESS-PERIOD THRU 200-EXIT
021800            UNTIL ANALYZER-AT-EOF.
021900
022000    PERFORM 850-WRITE-TOTALS.
022100    PERFORM 790-CLOSE-FILES.
022200    GOBACK.
022300
022400 705-READ-PARAMS.
022500    OPEN INPUT PARAMS-FILE.
022600    READ PARAMS-FILE
022700        AT END
022800            DISPLAY 'POSSIM - PARAMS FILE EMPTY, ABORTING'
022900            MOVE 16 TO RETURN-CODE
023000            GOBACK
023100    END-READ.
023200    CLOSE PARAMS-FILE.
023300 705-EXIT.
023400    EXIT.
023500
023600*    SAVINGS-FILE AND REPORT-FILE ARE ALWAYS OPENED EVEN IF THE
023700*    ANALYZER-FILE OPEN BELOW FAILS - THE ABORT IS DRIVEN OFF
023800*    THE RETURN-CODE, NOT AN EARLY GOBACK, SO 790-CLOSE-FILES
023900*    STILL HAS SOMETHING VALID TO CLOSE ON THE WAY OUT.
024000 700-OPEN-FILES.
024100    OPEN INPUT  ANALYZER-FILE
024200         OUTPUT SAVINGS-FILE
024300         OUTPUT REPORT-FILE.
024400    IF WS-ANALYZER-STATUS NOT = '00'
024500        DISPLAY 'POSSIM - ERROR OPENING ANALYZER-OUT FILE, RC='
024600                WS-ANALYZER-STATUS
024700        MOVE 16 TO RETURN-CODE
024800        MOVE 'Y' TO WS-ANALYZER-EOF
024900    END-IF.
025000 700-EXIT.
025100    EXIT.
025200
025300 790-CLOSE-FILES.
025400    CLOSE ANALYZER-FILE SAVINGS-FILE REPORT-FILE.
025500 790-EXIT.
025600    EXIT.
025700
025800 100-READ-ANALYZER.
025900    READ ANALYZER-FILE
026000        AT END
026100            MOVE 'Y' TO WS-ANALYZER-EOF
026200            GO TO 100-EXIT
026300    END-READ.
026400 100-EXIT.
026500    EXIT.
026600
026700*----------------------------------------------------------------
026800*    200-PROCESS-PERIOD - BUSINESS RULES / U5 POSITION-SIZING.
026900*----------------------------------------------------------------
027000 200-PROCESS-PERIOD.
027100    ADD 1 TO WS-PERIOD-COUNT.
027200    MOVE SP-BASE-POS TO WS-COST-POS.
027300    PERFORM 920-COST-OF-POSITION THRU 920-EXIT.
027400    MOVE WS-COST-RESULT TO WS-COST-NAIVE.
027500
027600*    PH AND QH PERIODS EACH HAVE THEIR OWN THIN-VOLUME THRESHOLD
027700*    FROM STRATEGY-PARAMS, SINCE A QH SLOT IS NATURALLY THINNER
027800*    THAN A FULL PH HOUR AND SHOULDN'T BE PENALIZED THE SAME.
027900    IF AR-CONTRACT-TYPE = 'PH'
028000        MOVE SP-PH-THRESHOLD TO WS-LIMIT
028100    ELSE
028200        MOVE SP-QH-THRESHOLD TO WS-LIMIT
028300    END-IF.
028400
028500*    BELOW THE THRESHOLD, THE DESK CUTS THE POSITION DOWN TO
028600*    SP-REDUCED-POS RATHER THAN CARRY THE FULL SIZE INTO A THIN
028700*    MARKET - THAT CUT IS WHAT GENERATES THE SLIPPAGE SAVINGS
028800*    THIS PROGRAM IS MEASURING.
028900    IF AR-TOTAL-VOL < WS-LIMIT
029000        MOVE SP-REDUCED-POS TO WS-ACTUAL-POS
029100        MOVE 'Y' TO WS-DOWNGRADE-SW
029200    ELSE
029300        MOVE SP-BASE-POS TO WS-ACTUAL-POS
029400        MOVE 'N' TO WS-DOWNGRADE-SW
029500    END-IF.
029600
029700    MOVE WS-ACTUAL-POS TO WS-COST-POS.
029800    PERFORM 920-COST-OF-POSITION THRU 920-EXIT.
029900    MOVE WS-COST-RESULT TO WS-COST-SMART.
030000
030100    COMPUTE WS-SAVED-THIS-PERIOD = WS-COST-NAIVE - WS-COST-SMART.
030200    ADD WS-SAVED-THIS-PERIOD TO WS-CUMULATIVE-SAVED.
030300    ADD WS-COST-NAIVE TO WS-TOTAL-NAIVE.
030400    ADD WS-COST-SMART TO WS-TOTAL-SMART.
030500    ADD WS-SAVED-THIS-PERIOD TO WS-TOTAL-SAVED.
030600    IF WS-IS-DOWNGRADE
030700        ADD 1 TO WS-DOWNGRADE-COUNT
030800    END-IF.
030900
031000    MOVE SPACES              TO SV-SAVINGS-REC.
031100    MOVE AR-DATE             TO SV-DATE.
031200    MOVE AR-HHMMSS           TO SV-HHMMSS.
031300    MOVE AR-CONTRACT-TYPE    TO SV-TYPE.
031400    MOVE WS-COST-NAIVE       TO SV-COST-NAIVE.
031500    MOVE WS-COST-SMART       TO SV-COST-SMART.
031600    MOVE WS-SAVED-THIS-PERIOD TO SV-SAVED.
031700    MOVE WS-CUMULATIVE-SAVED TO SV-CUMULATIVE.
031800    IF WS-IS-DOWNGRADE
031900        MOVE 'DOWNGRADE' TO SV-ACTION
032000    ELSE
032100        MOVE 'HOLD     ' TO SV-ACTION
032200    END-IF.
032300    WRITE SV-SAVINGS-REC.
032400    PERFORM 860-WRITE-DETAIL.
032500
032600    PERFORM 100-READ-ANALYZER THRU 100-EXIT.
032700 200-EXIT.
032800    EXIT.
032900
033000*----------------------------------------------------------------
033100*    920-COST-OF-POSITION - COST(POSITION) = UNIT-SLIPPAGE(POS) X
033200*    POSITION, NO CAP (BUSINESS RULES / SLIPPAGE MODEL, U5).
033300*----------------------------------------------------------------
033400 920-COST-OF-POSITION.
033500    IF AR-TOTAL-VOL = 0
033600        COMPUTE WS-COST-RESULT = WS-COST-POS * 50.00
033700    ELSE
033800        COMPUTE WS-COST-SHARE = WS-COST-POS / AR-TOTAL-VOL.
033900        IF WS-COST-SHARE < 0
034000            COMPUTE WS-COST-SHARE = WS-COST-SHARE * -1
034100        END-IF.
034200        IF AR-STD-PRICE >= 0.10
034300            MOVE AR-STD-PRICE TO WS-COST-BASE-VOL
034400        ELSE
034500            COMPUTE WS-COST-BASE-VOL = AR-AVG-PRICE * 0.01
034600        END-IF.
034700        MOVE WS-COST-SHARE TO WS-PWR-X.
034800        PERFORM 910-COMPUTE-POWER-08 THRU 910-EXIT.
034900        MOVE WS-PWR-RESULT TO WS-COST-SHARE-POW.
035000        COMPUTE WS-COST-UNIT-SLIP =
035100                WS-COST-BASE-VOL * 2.0 * WS-COST-SHARE-POW.
035200        COMPUTE WS-COST-RESULT ROUNDED =
035300                WS-COST-UNIT-SLIP * WS-COST-POS
035400    END-IF.
035500 920-EXIT.
035600    EXIT.
035700
035800*----------------------------------------------------------------
035900*    910-COMPUTE-POWER-08 - NEWTON'S METHOD FOR X**0.8, SOLVED AS
036000*    THE 5TH ROOT OF X**4 (Y**5 = X**4).
036100*----------------------------------------------------------------
036200 910-COMPUTE-POWER-08.
036300    IF WS-PWR-X = 0
036400        MOVE 0 TO WS-PWR-RESULT
036500    ELSE
036600        COMPUTE WS-PWR-X4 = WS-PWR-X ** 4.
036700        MOVE WS-PWR-X TO WS-PWR-Y.
036800        IF WS-PWR-Y = 0
036900            MOVE 0.5 TO WS-PWR-Y
037000        END-IF.
037100        PERFORM 915-NEWTON-POWER-STEP 25 TIMES.
037200        MOVE WS-PWR-Y TO WS-PWR-RESULT
037300    END-IF.
037400 910-EXIT.
037500    EXIT.
037600
037700 915-NEWTON-POWER-STEP.
037800    COMPUTE WS-PWR-Y4 = WS-PWR-Y ** 4.
037900    COMPUTE WS-PWR-Y5 = WS-PWR-Y4 * WS-PWR-Y.
038000    COMPUTE WS-PWR-Y  = (4 * WS-PWR-Y5 + WS-PWR-X4)
038100                       / (5 * WS-PWR-Y4).
038200 915-EXIT.
038300    EXIT.
038400
038500 800-INIT-REPORT.
038600    WRITE PRINT-REC FROM RPT-HEADING-1 AFTER TOP-OF-FORM.
038700    WRITE PRINT-REC FROM RPT-HEADING-2 AFTER 2.
038800 800-EXIT.
038900    EXIT.
039000
039100 860-WRITE-DETAIL.
039200    MOVE AR-DATE             TO WS-PERIOD-DATE RD-DATE.
039300    MOVE AR-HHMMSS           TO WS-PERIOD-TIME RD-TIME.
039400    MOVE AR-CONTRACT-TYPE    TO RD-TYPE.
039500    MOVE WS-COST-NAIVE       TO RD-NAIVE-COST.
039600    MOVE WS-COST-SMART       TO RD-SMART-COST.
039700    MOVE WS-SAVED-THIS-PERIOD TO RD-SAVED.
039800    MOVE WS-CUMULATIVE-SAVED TO RD-CUMULATIVE.
039900    MOVE SV-ACTION           TO RD-ACTION.
040000    WRITE PRINT-REC FROM RPT-DETAIL-LINE AFTER 1.
040100 860-EXIT.
040200    EXIT.
040300
040400*    ROI % IS SAVINGS AS A PERCENT OF WHAT THE NAIVE (UNDOWNGRADED)
040500*    STRATEGY WOULD HAVE COST OVER THE WHOLE RUN - GUARDED AGAINST
040600*    A ZERO-VOLUME RUN WHERE THE NAIVE TOTAL ITSELF IS ZERO.
040700 850-WRITE-TOTALS.
040800    MOVE WS-TOTAL-NAIVE      TO RT1-NAIVE.
040900    MOVE WS-TOTAL-SMART      TO RT1-SMART.
041000    WRITE PRINT-REC FROM RPT-TOTAL-LINE-1 AFTER 2.
041100    IF WS-TOTAL-NAIVE > 0
041200        COMPUTE WS-ROI-PCT ROUNDED =
041300                WS-TOTAL-SAVED / WS-TOTAL-NAIVE * 100
041400    ELSE
041500        MOVE 0 TO WS-ROI-PCT
041600    END-IF.
041700    MOVE WS-TOTAL-SAVED      TO RT2-SAVED.
041800    MOVE WS-ROI-PCT          TO RT2-ROI.
041900    MOVE WS-DOWNGRADE-COUNT  TO RT2-DOWNGRADES.
042000    WRITE PRINT-REC FROM RPT-TOTAL-LINE-2 AFTER 1.
042100 850-EXIT.
042200    EXIT.
