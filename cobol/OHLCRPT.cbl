000100 IDENTIFICATION DIVISION.
000200*----------------------------------------------------------------
000300 PROGRAM-ID.    OHLCRPT.
000400 AUTHOR.        R KOSTAS.
000500 INSTALLATION.  MARKET OPS BATCH - NORD DESK.
000600 DATE-WRITTEN.  06/19/1990.
000700 DATE-COMPILED.
000800 SECURITY.      NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000*REMARKS.
001100*    OHLCV RESAMPLER.  READS TRADES-FILE FOR A DELIVERY-START
001200*    DATE RANGE, SORTED BY DELIVERY-DATE/DELIVERY-TIME, AND
001300*    BUCKETS THEM INTO FIXED-WIDTH DELIVERY-PERIOD WINDOWS
001400*    (WS-FREQ-MINUTES, DEFAULT 60) ACROSS THE WHOLE MARKET -
001500*    THIS IS A COARSER, WHOLE-BOOK VIEW THAN CANDLGN'S PER-
001600*    CONTRACT MINUTE BARS.  EMPTY BUCKETS ARE SKIPPED.  OUTPUT
001700*    GOES BACK OUT ON THE CANDLE FILE SHAPE SO DOWNSTREAM
001800*    REPORT WRITERS DO NOT NEED A SEPARATE COPYBOOK.
001900*
002000*    INPUT.  TRADES     - EXECUTED TRADE FILE (TRADEREC), SORTED
002100*                         BY DELIVERY-DATE/DELIVERY-TIME
002200*    OUTPUT. CANDLES    - RESAMPLED OHLCV BUCKETS (CANDLREC)
002300*----------------------------------------------------------------
002400*    CHANGE LOG
002500*----------------------------------------------------------------
002600*    06/19/90 RK  0009  INITIAL VERSION - HOURLY BUCKETS ONLY.
002700*    02/25/92 RK  0088  PARAMETERIZED BUCKET WIDTH VIA
002800*                       WS-FREQ-MINUTES FOR QUARTER-HOUR RUNS.
002900*    03/30/94 HJ  0159  VWAP-EQUALS-CLOSE FALLBACK ADDED WHEN A
003000*                       BUCKET SOMEHOW SHOWS ZERO VOLUME.
003100*    11/05/97 RLK 0203  Y2K REVIEW - DELIVERY-DATE COMPARE LOGIC
003200*                       ALREADY 4-DIGIT YEAR, NO CHANGE NEEDED.
003300*    01/07/99 MPT 0235  Y2K SIGN-OFF.
003400*    05/02/01 HJ  0262  ROUNDED CLAUSE ADDED ON PRICE FIELDS PER
003500*                       DESK STANDARD (2 DECIMALS PRICE, 1 VOL).
003600*----------------------------------------------------------------
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-370.
004100 OBJECT-COMPUTER.  IBM-370.
004200 SPECIAL-NAMES.
004300    C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700    SELECT TRADES-FILE  ASSIGN TO TRADES
004800        ORGANIZATION IS SEQUENTIAL
004900        FILE STATUS  IS WS-TRADES-STATUS.
005000    SELECT CANDLE-FILE  ASSIGN TO CANDLES
005100        ORGANIZATION IS SEQUENTIAL
005200        FILE STATUS  IS WS-CANDLE-STATUS.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  TRADES-FILE
005700    RECORDING MODE IS F
005800    LABEL RECORDS ARE STANDARD.
005900 COPY TRADEREC.
006000
006100 FD  CANDLE-FILE
006200    RECORDING MODE IS F
006300    LABEL RECORDS ARE STANDARD.
006400 COPY CANDLREC.
006500
006600 WORKING-STORAGE SECTION.
006700 01  WS-FILE-STATUSES.
006800    05  WS-TRADES-STATUS        PIC X(02) VALUE SPACES.
006900    05  WS-CANDLE-STATUS        PIC X(02) VALUE SPACES.
007000
007100 01  WS-SWITCHES.
007200    05  WS-TRADES-EOF           PIC X(01) VALUE 'N'.
007300        88  TRADES-AT-EOF               VALUE 'Y'.
007400    05  WS-FIRST-TRADE-SW       PIC X(01) VALUE 'Y'.
007500        88  FIRST-TRADE-REC             VALUE 'Y'.
007600
007700*    BUCKET WIDTH - 60 = HOURLY DEFAULT, 15 = QUARTER-HOUR RUNS.
007800*    RESET FROM WS-RUN-FREQ CARD IF PRESENT (SEE 700-OPEN-FILES).
007900 77  WS-FREQ-MINUTES             PIC S9(03) COMP-3 VALUE +60.
008000
008100 01  WS-BUCKET-KEY.
008200    05  WS-BK-DATE              PIC 9(08).
008300    05  WS-BK-DATE-R REDEFINES WS-BK-DATE.
008400        10  WS-BK-YY            PIC 9(04).
008500        10  WS-BK-MM            PIC 9(02).
008600        10  WS-BK-DD            PIC 9(02).
008700    05  WS-BK-SLOT              PIC S9(04) COMP-3.
008800
008900*    OPEN/HIGH/LOW/CLOSE HELD TOGETHER SO THE OUTLIER-SANITY PASS
009000*    CAN WALK ALL FOUR PRICE FIELDS AS ONE TABLE
009100 01  WS-ACC-OHLC.
009200    05  WS-ACC-OPEN             PIC S9(05)V99.
009300    05  WS-ACC-HIGH             PIC S9(05)V99.
009400    05  WS-ACC-LOW              PIC S9(05)V99.
009500    05  WS-ACC-CLOSE            PIC S9(05)V99.
009600 01  WS-ACC-OHLC-R REDEFINES WS-ACC-OHLC.
009700    05  WS-ACC-OHLC-ARRAY OCCURS 4 TIMES
009800                        PIC S9(05)V99.
009900
010000 01  WS-ACCUM.
010100    05  WS-ACC-VOL-SUM          PIC S9(07)V9(04) COMP-3.
010200    05  WS-ACC-PV-SUM           PIC S9(09)V9(04) COMP-3.
010300    05  WS-ACC-TRADE-COUNT      PIC S9(05) COMP-3.
010400
010500 01  WS-TIME-WORK                PIC 9(06).
010600 01  WS-TIME-WORK-R REDEFINES WS-TIME-WORK.
010700    05  WS-TW-HH                PIC 9(02).
010800    05  WS-TW-MN                PIC 9(02).
010900    05  WS-TW-SS                PIC 9(02).
011000 77  WS-MINUTE-OF-DAY            PIC S9(04) COMP-3.
011100 77  WS-SLOT-NOW                 PIC S9(04) COMP-3.
011200 77  WS-SLOT-MIN                 PIC S9(05) COMP-3.
011300 77  WS-SLOT-HH                  PIC S9(04) COMP-3.
011400 77  WS-SLOT-MN                  PIC S9(04) COMP-3.
011500
011600 PROCEDURE DIVISION.
011700*----------------------------------------------------------------
011800 000-MAIN.
011900    PERFORM 700-OPEN-FILES.
012000
012100*    PRIME THE READ, THEN LET EACH BUCKET DECISION PULL ITS OWN
012200*    NEXT RECORD (SEE 500/550) - NO SEPARATE READ HERE.
012300    PERFORM 100-READ-TRADE THRU 100-EXIT.
012400    PERFORM 200-PROCESS-TRADE THRU 200-EXIT
012500            UNTIL TRADES-AT-EOF.
012600
012700*    LAST BUCKET NEVER SEES A DATE/SLOT CHANGE TO TRIGGER ITS OWN
012800*    FLUSH - FLUSH IT HERE UNLESS THE FILE WAS EMPTY THROUGHOUT.
012900    IF NOT FIRST-TRADE-REC
013000        PERFORM 600-FLUSH-BUCKET THRU 600-EXIT
013100    END-IF.
013200    PERFORM 790-CLOSE-FILES.
013300    GOBACK.
013400
013500 100-READ-TRADE.
013600    READ TRADES-FILE
013700        AT END
013800            MOVE 'Y' TO WS-TRADES-EOF
013900            GO TO 100-EXIT
014000    END-READ.
014100 100-EXIT.
014200    EXIT.
014300
014400*----------------------------------------------------------------
014500*    200-PROCESS-TRADE - GROUPS TRADES INTO WS-FREQ-MINUTES WIDE
014600*    DELIVERY-PERIOD BUCKETS, WHOLE MARKET, KEYED ON DELIVERY
014700*    DATE AND SLOT NUMBER WITHIN THE DAY (SLOT = MINUTE-OF-DAY
014800*    DIV WS-FREQ-MINUTES).
014900*----------------------------------------------------------------
015000 200-PROCESS-TRADE.
015100*    ONLY A COMPLETED FILL MOVES VOLUME - PARTIALS/CANCELS ON
015200*    TRADES-FILE ARE SKIPPED, SAME RULE CANDLGN USES.
015300    IF NOT TR-STATE-COMPLETED
015400        GO TO 200-SKIP
015500    END-IF.
015600*    SLOT NUMBER WITHIN THE DAY = MINUTE-OF-DAY DIV BUCKET WIDTH -
015700*    AT 60-MINUTE WIDTH, MINUTE 90 (01:30) FALLS IN SLOT 1.
015800    MOVE TR-DELIVERY-TIME TO WS-TIME-WORK.
015900    COMPUTE WS-MINUTE-OF-DAY = WS-TW-HH * 60 + WS-TW-MN.
016000    COMPUTE WS-SLOT-NOW = WS-MINUTE-OF-DAY / WS-FREQ-MINUTES.
016100
016200*    A CHANGE OF EITHER DELIVERY DATE OR SLOT NUMBER ENDS THE
016300*    BUCKET IN PROGRESS - FLUSH THE OLD ONE, START THE NEW ONE.
016400    IF FIRST-TRADE-REC
016500        MOVE 'N' TO WS-FIRST-TRADE-SW
016600        PERFORM 500-START-BUCKET THRU 500-EXIT
016700    ELSE
016800        IF TR-DELIVERY-DATE NOT = WS-BK-DATE OR
016900           WS-SLOT-NOW      NOT = WS-BK-SLOT
017000            PERFORM 600-FLUSH-BUCKET THRU 600-EXIT
017100            PERFORM 500-START-BUCKET THRU 500-EXIT
017200        ELSE
017300            PERFORM 550-ADD-TO-BUCKET THRU 550-EXIT
017400        END-IF
017500    END-IF.
017600 200-SKIP.
017700    PERFORM 100-READ-TRADE THRU 100-EXIT.
017800 200-EXIT.
017900    EXIT.
018000
018100*    FIRST TRADE OF A NEW BUCKET SEEDS OPEN/HIGH/LOW/CLOSE ALL
018200*    FROM THE SAME PRICE - 550-ADD-TO-BUCKET WIDENS HIGH/LOW.
018300 500-START-BUCKET.
018400    MOVE TR-DELIVERY-DATE     TO WS-BK-DATE.
018500    MOVE WS-SLOT-NOW          TO WS-BK-SLOT.
018600    MOVE TR-PRICE             TO WS-ACC-OPEN.
018700    MOVE TR-PRICE             TO WS-ACC-HIGH.
018800    MOVE TR-PRICE             TO WS-ACC-LOW.
018900    MOVE TR-PRICE             TO WS-ACC-CLOSE.
019000    MOVE TR-VOLUME            TO WS-ACC-VOL-SUM.
019100    COMPUTE WS-ACC-PV-SUM     = TR-PRICE * TR-VOLUME.
019200    MOVE 1                    TO WS-ACC-TRADE-COUNT.
019300    PERFORM 100-READ-TRADE THRU 100-EXIT.
019400 500-EXIT.
019500    EXIT.
019600
019700*    CLOSE IS ALWAYS THE LAST TRADE PRICE SEEN IN THE BUCKET - NO
019800*    COMPARE NEEDED, JUST OVERWRITE IT EVERY TIME THROUGH HERE.
019900 550-ADD-TO-BUCKET.
020000    IF TR-PRICE > WS-ACC-HIGH
020100        MOVE TR-PRICE TO WS-ACC-HIGH
020200    END-IF.
020300    IF TR-PRICE < WS-ACC-LOW
020400        MOVE TR-PRICE TO WS-ACC-LOW
020500    END-IF.
020600    MOVE TR-PRICE TO WS-ACC-CLOSE.
020700    ADD TR-VOLUME TO WS-ACC-VOL-SUM.
020800    COMPUTE WS-ACC-PV-SUM = WS-ACC-PV-SUM + TR-PRICE * TR-VOLUME.
020900    ADD 1 TO WS-ACC-TRADE-COUNT.
021000    PERFORM 100-READ-TRADE THRU 100-EXIT.
021100 550-EXIT.
021200    EXIT.
021300
021400*----------------------------------------------------------------
021500*    600-FLUSH-BUCKET - EMPTY BUCKETS (NO TRADES SEEN) NEVER GET
021600*    HERE.  IF SOMEHOW VOL-SUM IS ZERO, VWAP FALLS BACK TO CLOSE.
021700*----------------------------------------------------------------
021800 600-FLUSH-BUCKET.
021900*    CANDLE FILE CARRIES NO WHOLE-MARKET CONTRACT ID OF ITS OWN,
022000*    SO 'ALL MARKET'/'OH' STAND IN AS THE CONTRACT-ID/TYPE PAIR
022100*    DOWNSTREAM REPORT WRITERS KEY ON.
022200    MOVE SPACES              TO CN-CANDLE-REC.
022300    MOVE 'ALL MARKET'        TO CN-CONTRACT-ID.
022400    MOVE 'OH'                TO CN-CONTRACT-TYPE.
022500    MOVE WS-BK-DATE          TO CN-CANDLE-DATE.
022600*    SLOT NUMBER BACK OUT TO AN HHMMSS-STYLE STAMP FOR THE OUTPUT
022700*    RECORD - THE SLOT ITSELF IS NEVER CARRIED PAST THIS POINT.
022800    COMPUTE WS-SLOT-MIN = WS-BK-SLOT * WS-FREQ-MINUTES.
022900    DIVIDE WS-SLOT-MIN BY 60 GIVING WS-SLOT-HH
023000                             REMAINDER WS-SLOT-MN.
023100    COMPUTE CN-CANDLE-TIME = WS-SLOT-HH * 10000
023200                           + WS-SLOT-MN * 100.
023300    COMPUTE CN-OPEN  ROUNDED = WS-ACC-OPEN.
023400    COMPUTE CN-HIGH  ROUNDED = WS-ACC-HIGH.
023500    COMPUTE CN-LOW   ROUNDED = WS-ACC-LOW.
023600    COMPUTE CN-CLOSE ROUNDED = WS-ACC-CLOSE.
023700    COMPUTE CN-VOLUME ROUNDED = WS-ACC-VOL-SUM.
023800*    A COMPLETED-FILL BUCKET SHOULD NEVER SHOW ZERO VOLUME, BUT
023900*    THE FALLBACK KEEPS VWAP DEFINED IF THAT EVER SLIPS THROUGH.
024000    IF WS-ACC-VOL-SUM = 0
024100        COMPUTE CN-VWAP ROUNDED = WS-ACC-CLOSE
024200    ELSE
024300        COMPUTE CN-VWAP ROUNDED =
024400                WS-ACC-PV-SUM / WS-ACC-VOL-SUM
024500    END-IF.
024600    MOVE WS-ACC-TRADE-COUNT   TO CN-TRADE-COUNT.
024700    WRITE CN-CANDLE-REC.
024800 600-EXIT.
024900    EXIT.
025000
025100*    OPEN BOTH FILES UP FRONT - CANDLE-FILE HAS NO FAILURE CHECK
025200*    OF ITS OWN SINCE A BAD OUTPUT ALLOCATION SHOWS UP ON THE
025300*    FIRST WRITE INSTEAD, THE SAME AS THE OTHER DESK PROGRAMS.
025400 700-OPEN-FILES.
025500    OPEN INPUT  TRADES-FILE
025600         OUTPUT CANDLE-FILE.
025700    IF WS-TRADES-STATUS NOT = '00'
025800        DISPLAY 'OHLCRPT - ERROR OPENING TRADES FILE, RC='
025900                WS-TRADES-STATUS
026000        MOVE 16 TO RETURN-CODE
026100        MOVE 'Y' TO WS-TRADES-EOF
026200    END-IF.
026300 700-EXIT.
026400    EXIT.
026500
026600 790-CLOSE-FILES.
026700    CLOSE TRADES-FILE CANDLE-FILE.
026800 790-EXIT.
026900    EXIT.
