000100*****************************************************************
000200* COPY MEMBER..........: TRADEREC                               *
000300* DESCRIPTION...........: EXECUTED TRADE RECORD - INTRADAY POWER*
000400*                        MARKET (NORD POOL STYLE), ONE TRADE PER*
000500*                        RECORD, KEYED BY TRADE-ID.              *
000600* RECORD LENGTH.........: 100 CHARACTERS                        *
000700* ORGANIZATION..........: SEQUENTIAL, FIXED, SORTED BY EXEC TIME*
000800*                        (CANDLGN/FORENSC) OR BY DELIVERY START *
000900*                        (OHLCRPT/LIQANLZ/POSSIM/STATSUI)        *
001000*****************************************************************
001100*
001200 01  TR-TRADE-REC.
001300    05  TR-TRADE-ID             PIC X(20).
001400    05  TR-DELIVERY-AREA        PIC X(04).
001500    05  TR-TRADE-SIDE           PIC X(04).
001600        88  TR-SIDE-BUY                 VALUE 'BUY '.
001700        88  TR-SIDE-SELL                VALUE 'SELL'.
001800    05  TR-CONTRACT-ID          PIC X(12).
001900    05  TR-CONTRACT-TYPE        PIC X(02).
002000        88  TR-TYPE-HOURLY              VALUE 'PH'.
002100        88  TR-TYPE-QUARTER             VALUE 'QH'.
002200        88  TR-TYPE-OTHER               VALUE 'OT'.
002300    05  TR-DELIVERY-DATE        PIC 9(08).
002400    05  TR-DELIVERY-TIME        PIC 9(06).
002500    05  TR-DURATION-MIN         PIC 9(03).
002600    05  TR-PRICE                PIC S9(05)V99.
002700    05  TR-VOLUME               PIC S9(05)V99.
002800    05  TR-TRADE-DATE           PIC 9(08).
002900    05  TR-TRADE-TIME-OF-DAY    PIC 9(06).
003000    05  TR-TRADE-STATE          PIC X(10).
003100        88  TR-STATE-COMPLETED          VALUE 'Completed '.
003200        88  TR-STATE-CANCELLED          VALUE 'Cancelled '.
003300        88  TR-STATE-DISPUTED           VALUE 'Disputed  '.
003400    05  FILLER                  PIC X(03).
